000100*
000200*  Working storage data structure for the common error routine
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000600*
000700*  1999-02-11 LKH  TKT-1132 - dropped the DB2/DSNTIAR fields      TK1132  
000800*                  that rode along with this copybook when the
000900*                  master files still lived in a database; the
001000*                  utility-payment batch suite only ever sees
001100*                  plain COBOL file statuses, never SQLCODE.
001200*
001300 01  wc-log-text             PIC X(80)     VALUE SPACE.
001400 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001500 01  wr-error-handler.
001600     05 wr-program-error-message.
001700         10 FILLER           PIC X(8)  VALUE 'FILESTAT'.
001800         10 wc-msg-filestat  PIC X(2)  VALUE SPACE.
001900         10 FILLER           PIC X(1)  VALUE '|'.
002000         10 wc-msg-filename  PIC X(15) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 wc-msg-para      PIC X(30) VALUE SPACE.
002300         10 FILLER           PIC X(1)  VALUE '|'.
002400         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
