000100****************************************************************
000200*  Shared load paragraphs -- reads the three sorted sequential
000300*  master files (CUSTOMER-MASTER, SERVICE-MASTER, RECEIPT-
000400*  MASTER) completely into the COPYLIB-MASTER-TABLES.cpy OCCURS
000500*  tables once, at the top of a run, so the rest of the program
000600*  can SEARCH ALL instead of re-reading the masters for every
000700*  transaction.
000800*
000900*  The calling program supplies the FD's: CUSTOMER-MASTER FD
001000*  record is CUSTOMER-REC (COPY CUSTOMER.), SERVICE-MASTER FD
001100*  record is SERVICE-REC (COPY SERVICE.), RECEIPT-MASTER FD
001200*  record is RECEIPT-REC (COPY RECEIPT.); WS must also carry
001300*  COPYLIB-MASTER-TABLES.cpy and Z0900-error-wkstg.
001400*
001500*  Include with: 'COPY LOAD-MASTERS.' in the PROCEDURE DIVISION,
001600*  normally PERFORMed once out of A0100-INIT.  Falls through to
001700*  Z0900-ERROR-ROUTINE (abend via STOP RUN) if a table fills up
001800*  or a master read goes bad, since a partial master load would
001900*  silently shortchange every report and every payment decision
002000*  that runs after it.
002100*
002200*  Put this file in the /COPYLIB directory.
002300*
002400*  1991-11-04 RT  TKT-0233 - original version.                    TK0233  
002500****************************************************************
002600 A0110-LOAD-CUSTOMER-MASTER.
002700     OPEN INPUT CUSTOMER-MASTER.
002800     IF wc-customer-master-fs NOT = '00'
002900         MOVE 'CUSTOMER-MASTER'      TO WC-MSG-FILENAME
003000         MOVE wc-customer-master-fs  TO WC-MSG-FILESTAT
003100         MOVE 'A0110-LOAD-CUSTOMER-MASTER' TO WC-MSG-PARA
003200         PERFORM Z0900-ERROR-ROUTINE
003300         STOP RUN
003400     END-IF
003500
003600     PERFORM A0111-READ-CUSTOMER-MASTER
003700         UNTIL CUSTOMER-MASTER-EOF
003800
003900     CLOSE CUSTOMER-MASTER.
004000     DISPLAY 'A0110-LOAD-CUSTOMER-MASTER - '
004100         wn-customer-count ' CUSTOMER RECORDS LOADED'.
004200
004300 A0111-READ-CUSTOMER-MASTER.
004400     READ CUSTOMER-MASTER INTO wr-one-customer
004500         AT END
004600             SET CUSTOMER-MASTER-EOF TO TRUE
004700         NOT AT END
004800             IF wn-customer-count >= 3000
004900                 MOVE 'CUSTOMER-MASTER'      TO WC-MSG-FILENAME
005000                 MOVE 'TB'                   TO WC-MSG-FILESTAT
005100                 MOVE 'A0111-READ-CUSTOMER-MASTER' TO WC-MSG-PARA
005200                 PERFORM Z0900-ERROR-ROUTINE
005300                 STOP RUN
005400             END-IF
005500             ADD 1 TO wn-customer-count
005600             MOVE wr-one-customer
005700                 TO CUSTOMER-TBL-ENTRY (wn-customer-count)
005800     END-READ.
005900
006000 A0120-LOAD-SERVICE-MASTER.
006100     OPEN INPUT SERVICE-MASTER.
006200     IF wc-service-master-fs NOT = '00'
006300         MOVE 'SERVICE-MASTER'       TO WC-MSG-FILENAME
006400         MOVE wc-service-master-fs   TO WC-MSG-FILESTAT
006500         MOVE 'A0120-LOAD-SERVICE-MASTER' TO WC-MSG-PARA
006600         PERFORM Z0900-ERROR-ROUTINE
006700         STOP RUN
006800     END-IF
006900
007000     PERFORM A0121-READ-SERVICE-MASTER
007100         UNTIL SERVICE-MASTER-EOF
007200
007300     CLOSE SERVICE-MASTER.
007400     DISPLAY 'A0120-LOAD-SERVICE-MASTER - '
007500         wn-service-count ' SERVICE RECORDS LOADED'.
007600
007700 A0121-READ-SERVICE-MASTER.
007800     READ SERVICE-MASTER INTO wr-one-service
007900         AT END
008000             SET SERVICE-MASTER-EOF TO TRUE
008100         NOT AT END
008200             IF wn-service-count >= 6000
008300                 MOVE 'SERVICE-MASTER'      TO WC-MSG-FILENAME
008400                 MOVE 'TB'                  TO WC-MSG-FILESTAT
008500                 MOVE 'A0121-READ-SERVICE-MASTER' TO WC-MSG-PARA
008600                 PERFORM Z0900-ERROR-ROUTINE
008700                 STOP RUN
008800             END-IF
008900             ADD 1 TO wn-service-count
009000             MOVE wr-one-service
009100                 TO SERVICE-TBL-ENTRY (wn-service-count)
009200     END-READ.
009300
009400 A0130-LOAD-RECEIPT-MASTER.
009500     OPEN INPUT RECEIPT-MASTER.
009600     IF wc-receipt-master-fs NOT = '00'
009700         MOVE 'RECEIPT-MASTER'       TO WC-MSG-FILENAME
009800         MOVE wc-receipt-master-fs   TO WC-MSG-FILESTAT
009900         MOVE 'A0130-LOAD-RECEIPT-MASTER' TO WC-MSG-PARA
010000         PERFORM Z0900-ERROR-ROUTINE
010100         STOP RUN
010200     END-IF
010300
010400     PERFORM A0131-READ-RECEIPT-MASTER
010500         UNTIL RECEIPT-MASTER-EOF
010600
010700     CLOSE RECEIPT-MASTER.
010800     DISPLAY 'A0130-LOAD-RECEIPT-MASTER - '
010900         wn-receipt-count ' RECEIPT RECORDS LOADED'.
011000
011100 A0131-READ-RECEIPT-MASTER.
011200     READ RECEIPT-MASTER INTO wr-one-receipt
011300         AT END
011400             SET RECEIPT-MASTER-EOF TO TRUE
011500         NOT AT END
011600             IF wn-receipt-count >= 20000
011700                 MOVE 'RECEIPT-MASTER'      TO WC-MSG-FILENAME
011800                 MOVE 'TB'                  TO WC-MSG-FILESTAT
011900                 MOVE 'A0131-READ-RECEIPT-MASTER' TO WC-MSG-PARA
012000                 PERFORM Z0900-ERROR-ROUTINE
012100                 STOP RUN
012200             END-IF
012300             ADD 1 TO wn-receipt-count
012400             MOVE wr-one-receipt
012500                 TO RECEIPT-TBL-ENTRY (wn-receipt-count)
012600     END-READ.
