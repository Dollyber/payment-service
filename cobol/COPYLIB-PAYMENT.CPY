000100****************************************************************
000200*  PAYMENT  -  history row written by payreg.cbl for every
000300*  accepted payment transaction.  Read back by payhist.cbl
000400*  when it builds a customer's payment history listing.
000500*  Put this file in the /COPYLIB directory.
000600****************************************************************
000700 01  PAYMENT-REC.
000800     10  PAYMENT-ID              PIC 9(09).
000900     10  PAY-RECEIPT-ID          PIC 9(09).
001000     10  PAY-CUSTOMER-ID         PIC 9(09).
001100     10  PAY-DATE                PIC X(14).
001200     10  PAY-AMOUNT              PIC S9(10)V9(2).
001300     10  PAY-CURRENCY            PIC X(03).
001400     10  PAY-EXCHANGE-RATE       PIC S9(10)V9(2).
001500     10  PAY-PREV-PENDING        PIC S9(10)V9(2).
001600     10  PAY-NEW-PENDING         PIC S9(10)V9(2).
001700     10  PAY-STATUS              PIC X(15).
001800         88  PAY-STAT-PARTIAL        VALUE 'PARTIALLY_PAID'.
001900         88  PAY-STAT-PAID           VALUE 'PAID'.
002000     10  PAY-DATE-REGIST         PIC X(14).
002100     10  PAY-USER-REGIST         PIC 9(09).
002200     10  PAY-DATE-MODIFI         PIC X(14).
002300     10  PAY-USER-MODIFI         PIC 9(09).
002400     10  FILLER                  PIC X(01).
