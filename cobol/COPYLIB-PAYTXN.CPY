000100****************************************************************
000200*  PAYTXN  -  one incoming payment transaction, as read off
000300*  the line-sequential PAYMENT-TXN-FILE by payreg.cbl.
000400*  TKT-0180 (RT, 1990-04-02) -- Cobranzas hands us a flat
000500*  extract off the cashier terminals, one line per payment;
000600*  kept deliberately plain, no sub-groups, to match that feed.
000700*  Put this file in the /COPYLIB directory.
000800****************************************************************
000900 01  PAYTXN-REC.
001000     10  TXN-RECEIPT-ID          PIC 9(09).
001100     10  TXN-CUSTOMER-ID         PIC 9(09).
001200     10  TXN-AMOUNT              PIC S9(10)V9(2).
001300     10  TXN-CURRENCY            PIC X(03).
001400     10  FILLER                  PIC X(02).
