000100****************************************************************
000200*  RECEIPT  -  one billed period for one service of one
000300*  customer (the bill the customer must pay).
000400*  Used as the FD record of the RECEIPT-MASTER file (rewritten
000500*  by payreg.cbl at end of run) and (via COPY ... REPLACING)
000600*  as the RECEIPT-TBL-ENTRY row of the in-memory receipt table
000700*  built by COPYLIB-LOAD-MASTERS.
000800*  Put this file in the /COPYLIB directory.
000900****************************************************************
001000 01  RECEIPT-REC.
001100     10  RECEIPT-ID              PIC 9(09).
001200     10  RCP-NUMBER              PIC X(15).
001300     10  RCP-SERVICE-ID          PIC 9(09).
001400     10  RCP-CUSTOMER-ID         PIC 9(09).
001500     10  RCP-PERIOD-LABEL        PIC X(10).
001600     10  RCP-DUE-DATE            PIC 9(08).
001700     10  RCP-AMOUNT              PIC S9(10)V9(2).
001800     10  RCP-CURRENCY            PIC X(03).
001900     10  RCP-PENDING-AMOUNT      PIC S9(10)V9(2).
002000     10  RCP-STATUS              PIC X(15).
002100         88  RCP-STAT-PENDING        VALUE 'PENDING'.
002200         88  RCP-STAT-PARTIAL        VALUE 'PARTIALLY_PAID'.
002300         88  RCP-STAT-PAID           VALUE 'PAID'.
002400     10  RCP-DATE-REGIST         PIC X(14).
002500     10  RCP-USER-REGIST         PIC 9(09).
002600     10  RCP-DATE-MODIFI         PIC X(14).
002700     10  RCP-USER-MODIFI         PIC 9(09).
002800     10  FILLER                  PIC X(02).
