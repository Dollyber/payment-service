000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RCPTINQ.
000300 AUTHOR. R TORRES.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-09-18.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Answer "what does this customer owe on this
000900**> service" -- lists every receipt for one service/customer
001000**> pair named on the PARM-FILE, newest due date first.
001100*
001200*  This is a lookup report, not a balance report -- it shows
001300*  every receipt on file for the pair, paid or not, so a
001400*  counter clerk can talk a customer through their whole
001500*  payment history on that one service.  SVCBAL answers the
001600*  narrower "what is still owed right now" question for every
001700*  service a customer has; this program answers the wider
001800*  "show me everything" question for one named service.
001900*
002000*    C H A N G E   L O G
002100*
002200*  1990-09-18 RT  TKT-0196  Original version.  Replaces the       TK0196  
002300*                 ad-hoc counter-clerk screen with a proper
002400*                 overnight listing, per Atencion al Cliente.
002500*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002600*                 Z0900-ERROR-ROUTINE / errlog, matching the
002700*                 rest of the suite.
002800*  1992-04-30 EV  TKT-0271  Both CUSTOMER-ID and SERVICE-ID are   TK0271  
002900*                 now verified before the receipt scan runs --
003000*                 previously a bad service id just listed zero
003100*                 receipts with no explanation.
003200*  1996-10-30 LKH TKT-0455  Heading line now repeats per request  TK0455  
003300*                 instead of once per run, to match the new
003400*                 multi-request PARM-FILE format.
003500*  1998-12-03 JLC TKT-0498  Y2K -- RCP-DUE-DATE compares and the  TK0498  
003600*                 descending SORT key now carry a 4-digit year.
003700*  2001-03-15 SPH TKT-0560  RECEIPT table size bumped to match    TK0560  
003800*                 COPYLIB-MASTER-TABLES.
003900*  2003-09-22 SPH TKT-0580  Z0300 EOJ close split into two        TK0580  
004000*                 numbered steps (Z0300/Z0310) driven by one
004100*                 PERFORM ... THRU, matching the fixed shutdown
004200*                 sequence used elsewhere in the suite.
004300*  2005-07-01 SPH TKT-0745  Audit flagged this program as the     TK0745  
004400*                 thinnest-documented one in the suite -- added
004500*                 paragraph banners and in-line notes explaining
004600*                 why each lookup/scan step works the way it
004700*                 does, no logic changed.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005400     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005500     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    PARM-FILE carries one service/customer pair per line --
006000*    Atencion al Cliente builds this file by hand (or off their
006100*    counter screen) before the overnight run; see TKT-0196.
006200*    No LABEL RECORDS or BLOCK CONTAINS clause -- LINE
006300*    SEQUENTIAL under this compiler handles both implicitly.
006400     SELECT  PARM-FILE ASSIGN TO RCPTPARM
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS wc-parm-fs.
006700
006800*    The three masters below are loaded whole into memory by
006900*    COPY LOAD-MASTERS (see A0100-INIT) so every PARM-FILE
007000*    request can SEARCH ALL instead of re-reading them.
007100     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS wc-customer-master-fs.
007400
007500     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS wc-service-master-fs.
007800
007900     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS wc-receipt-master-fs.
008200
008300*    SORT-WORK-FILE/WORK-FILE exist only so A0150 can hand the
008400*    whole RECEIPT-MASTER to the sort verb and get it back
008500*    ordered newest-due-date-first -- the in-memory RECEIPT
008600*    table built by LOAD-MASTERS keeps arrival order, not due
008700*    date order, and this report wants the newest bill on top.
008800     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
008900
009000     SELECT  WORK-FILE ASSIGN TO RCPTWORK
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS wc-work-fs.
009300
009400     SELECT  RCPTINQ-RPT ASSIGN TO RCPTRPT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS wc-rcptinq-rpt-fs.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100*    One service/customer pair per PARM-FILE line -- FILLER
010200*    pad leaves room to add a date-range or currency filter
010300*    later without reformatting every existing parameter card.
010400 FD  PARM-FILE.
010500 01  PARM-REC.
010600     05  PARM-SERVICE-ID            PIC 9(09).
010700     05  PARM-CUSTOMER-ID           PIC 9(09).
010800     05  FILLER                     PIC X(62).
010900
011000 FD  CUSTOMER-MASTER.
011100     COPY CUSTOMER.
011200
011300 FD  SERVICE-MASTER.
011400     COPY SERVICE.
011500
011600 FD  RECEIPT-MASTER.
011700     COPY RECEIPT.
011800
011900*    SORT-WORK-REC mirrors RECEIPT-REC field for field so the
012000*    SORT verb in A0150 can consume RECEIPT-MASTER directly --
012100*    no intermediate conversion, the compiler just needs a
012200*    like-shaped SD record to sort through.  REPLACING keeps
012300*    the 01-level name local to this FD while pulling the
012400*    field layout straight from the same COPYLIB-RECEIPT.CPY
012500*    every other program in the suite uses.
012600 SD  SORT-WORK-FILE.
012700 01  SORT-WORK-REC.
012800     COPY RECEIPT REPLACING ==01  RECEIPT-REC== BY
012900         ==05  FILLER==.
013000
013100*    WORK-FILE is the GIVING side of the same sort -- read
013200*    sequentially by B0300 once per receipt, newest due date
013300*    first, for the duration of one customer/service request.
013400 FD  WORK-FILE.
013500 01  WORK-REC.
013600     COPY RECEIPT REPLACING ==01  RECEIPT-REC== BY
013700         ==05  FILLER==.
013800
013900*    132-byte print line, unblocked, one line per WRITE --
014000*    matches the other three report programs in the suite so
014100*    the same printer JCL/spooler setup serves all of them.
014200*    RPT-LINE itself carries no PIC below the 01 because each
014300*    WRITE ... FROM supplies the actual layout (heading,
014400*    detail, or error) -- RPT-LINE is just the FD's byte count.
014500 FD  RCPTINQ-RPT.
014600 01  RPT-LINE                  PIC X(132).
014700
014800 WORKING-STORAGE SECTION.
014900*    One switch/88 pair per loop or lookup this program runs --
015000*    PARM-EOF and WORK-EOF drive the two READ ... UNTIL loops,
015100*    CUST-FOUND/SVC-FOUND gate the verification steps below,
015200*    and FOUND-ANY-RECEIPT tells B0200 whether the scan that
015300*    just finished actually printed anything or needs the
015400*    "no receipts" error line instead.  Every switch here is
015500*    reset at the top of its own controlling paragraph, never
015600*    left holding a value from the previous request.
015700 01  wr-switches.
015800     05  wc-parm-eof-sw         PIC X VALUE 'N'.
015900         88  PARM-EOF               VALUE 'Y'.
016000     05  wc-work-eof-sw         PIC X VALUE 'N'.
016100         88  WORK-EOF                VALUE 'Y'.
016200     05  wc-cust-found-sw       PIC X VALUE 'N'.
016300         88  CUST-FOUND              VALUE 'Y'.
016400     05  wc-svc-found-sw        PIC X VALUE 'N'.
016500         88  SVC-FOUND                VALUE 'Y'.
016600     05  wc-found-any-sw        PIC X VALUE 'N'.
016700         88  FOUND-ANY-RECEIPT       VALUE 'Y'.
016800
016900*    One FILE STATUS field per SELECT above -- kept as their
017000*    own group purely for readability in a DISPLAY/DEBUG dump;
017100*    nothing PERFORMs against the group as a whole.  Each field
017200*    is tested individually, right after its own OPEN, by the
017300*    paragraph that owns that file.
017400 01  wr-file-status-fields.
017500     05  wc-parm-fs                  PIC XX.
017600     05  wc-customer-master-fs       PIC XX.
017700     05  wc-service-master-fs        PIC XX.
017800     05  wc-receipt-master-fs        PIC XX.
017900     05  wc-work-fs                  PIC XX.
018000     05  wc-rcptinq-rpt-fs           PIC XX.
018100
018200*    Remember which table row the current request's customer
018300*    and service matched, so C0100/C0200 can pull the name and
018400*    description straight off the index instead of searching
018500*    the tables a second time.  Both 77-levels, not grouped
018600*    under one 01 -- they are set and read independently by
018700*    B0210/B0220/C0100 and have no natural parent group.
018800 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
018900 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
019000
019100*    One heading line per request (TKT-0455) -- names the
019200*    service and customer the detail lines underneath it
019300*    belong to, since a run can answer many requests in a row.
019400*    Before TKT-0455 this printed once at TOP-OF-FORM for the
019500*    whole run; once PARM-FILE started carrying more than one
019600*    request per run, a single heading made it look like every
019700*    detail line on the page belonged to the first request.
019800 01  wr-heading-1.
019900     05  FILLER                PIC X(18) VALUE
020000         'RECEIPT INQUIRY - '.
020100     05  wc-hd-svc-name         PIC X(30).
020200     05  FILLER                PIC X(4)  VALUE ' -- '.
020300     05  wc-hd-cust-names       PIC X(30).
020400     05  FILLER                PIC X(1)  VALUE SPACE.
020500     05  wc-hd-cust-lastname    PIC X(30).
020600     05  FILLER                PIC X(19) VALUE SPACE.
020700
020800*    REDEFINES -- lets the service/customer banner above be
020900*    re-examined as one plain print line when echoed to the
021000*    console job log.
021100 01  wr-heading-1-redef REDEFINES wr-heading-1
021200                             PIC X(132).
021300
021400*    One line per receipt found for the request in progress --
021500*    laid out in the order Atencion al Cliente reads a receipt
021600*    off the counter screen: number and period first, then the
021700*    money fields, then the status.  we-dtl-rcp-amount and
021800*    we-dtl-rcp-pending both print the trailing minus sign only
021900*    when the value is actually negative -- a fully paid
022000*    receipt's pending amount prints as a plain zero, not
022100*    "0.00-".
022200 01  wr-detail-line.
022300     05  FILLER                PIC X(1)  VALUE SPACE.
022400     05  wc-dtl-rcp-number        PIC X(15).
022500     05  FILLER                PIC X(1)  VALUE SPACE.
022600     05  wc-dtl-rcp-period        PIC X(10).
022700     05  FILLER                PIC X(1)  VALUE SPACE.
022800     05  wn-dtl-rcp-due-date      PIC 9(8).
022900     05  FILLER                PIC X(1)  VALUE SPACE.
023000     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
023100     05  FILLER                PIC X(1)  VALUE SPACE.
023200     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
023300     05  FILLER                PIC X(1)  VALUE SPACE.
023400     05  wc-dtl-rcp-currency      PIC X(3).
023500     05  FILLER                PIC X(1)  VALUE SPACE.
023600     05  wc-dtl-rcp-status        PIC X(15).
023700*    46-byte trailing pad -- room for a late-charge or
023800*    discount column if Cobranzas ever asks for one without
023900*    forcing every REDEFINES of this group to be re-measured.
024000     05  FILLER                PIC X(46) VALUE SPACE.
024100*    REDEFINES -- the printed detail line is occasionally
024200*    wanted as one flat 132-byte string (e.g. echoing a
024300*    rejected detail line into the error report) instead
024400*    of the broken-out columns above.
024500 01  wr-detail-line-redef REDEFINES wr-detail-line
024600                              PIC X(132).
024700
024800*    Any request whose customer or service id does not verify,
024900*    or whose verified pair turns up no receipts, gets one of
025000*    these instead of a heading/detail pair -- so the run
025100*    always shows a line of output for every PARM-FILE request,
025200*    never a silent gap.  ERR-SERVICE-ID/ERR-CUSTOMER-ID echo
025300*    the raw request back so whoever reads the report can trace
025400*    an error line straight back to its PARM-FILE card.
025500 01  wr-error-line.
025600     05  FILLER                PIC X(1)  VALUE SPACE.
025700     05  ERR-SERVICE-ID        PIC 9(9).
025800     05  FILLER                PIC X(1)  VALUE '/'.
025900     05  ERR-CUSTOMER-ID       PIC 9(9).
026000     05  FILLER                PIC X(2)  VALUE ' - '.
026100     05  ERR-MESSAGE           PIC X(60).
026200     05  FILLER                PIC X(50) VALUE SPACE.
026300
026400*    REDEFINES -- lets the error line be moved whole into a
026500*    report buffer as a single alphanumeric field when
026600*    building a combined run-summary record, rather than
026700*    field by field.
026800 01  wr-error-line-redef REDEFINES wr-error-line
026900                              PIC X(132).
027000
027100*    COPY MASTER-TABLES brings in the CUSTOMER/SERVICE/RECEIPT
027200*    OCCURS tables and their load-time hold areas; COPY
027300*    Z0900-error-wkstg brings in the WC-MSG-* fields every
027400*    Z0900-ERROR-ROUTINE call below fills in before PERFORMing.
027500     COPY MASTER-TABLES.
027600     COPY Z0900-error-wkstg.
027700
027800*    Numbered-paragraph style throughout: 0nn mainline, A0nnn
027900*    start-of-job, B0nnn per-request processing, C0nnn report
028000*    writers, Z0nnn shutdown/error -- the same letter scheme
028100*    every program in the suite follows.
028200 PROCEDURE DIVISION.
028300
028400*    Mainline: load the three masters and sort the receipts
028500*    once, then answer every request on PARM-FILE one at a
028600*    time until end of file, then close down.  Nothing in this
028700*    paragraph itself touches a customer or receipt record --
028800*    that is all delegated to B0100 and below.
028900*
029000*    The masters are loaded and sorted exactly once per run,
029100*    not once per request -- with thousands of requests on a
029200*    busy PARM-FILE, re-loading or re-sorting per request would
029300*    turn an overnight job into a multi-day one.
029400 000-RUN-RCPTINQ.
029500     MOVE 'rcptinq.cbl' TO WC-MSG-SRCFILE
029600     PERFORM A0100-INIT
029700     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
029800     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-RCPTINQ-RPT
029900     STOP RUN.
030000*****************************************************************
030100
030200*    Start-of-job housekeeping: bring the masters into memory,
030300*    get them into due-date order, then open the parameter and
030400*    report files and prime the read-ahead for B0100's loop.
030500*
030600*    Order matters here: the masters have to be fully loaded
030700*    and sorted before PARM-FILE is even opened, because the
030800*    very first B0900-READ-NEXT-PARM primes a request that
030900*    B0100 will try to verify against tables that had better
031000*    already be populated.
031100 A0100-INIT.
031200     PERFORM A0110-LOAD-CUSTOMER-MASTER
031300     PERFORM A0120-LOAD-SERVICE-MASTER
031400     PERFORM A0130-LOAD-RECEIPT-MASTER
031500     PERFORM A0150-SORT-RECEIPT-MASTER
031600
031700     OPEN INPUT PARM-FILE
031800     IF wc-parm-fs NOT = '00'
031900         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
032000         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
032100         MOVE 'A0100-INIT'        TO WC-MSG-PARA
032200         PERFORM Z0900-ERROR-ROUTINE
032300         STOP RUN
032400     END-IF
032500
032600     OPEN OUTPUT RCPTINQ-RPT
032700     PERFORM B0900-READ-NEXT-PARM.
032800*****************************************************************
032900
033000     COPY LOAD-MASTERS.
033100*****************************************************************
033200
033300*    Puts the in-memory RECEIPT table in newest-due-date-first
033400*    order for B0300's sequential scan -- see the SORT-WORK-FILE
033500*    note up in FILE-CONTROL for why a SORT is used here instead
033600*    of just walking RECEIPT-TBL-ENTRY by its ascending key.
033700*    DESCENDING on RCP-DUE-DATE alone (no minor key on
033800*    RECEIPT-ID) is deliberate -- two receipts due the same day
033900*    for different customers are never compared against each
034000*    other by B0300's filter, so their relative order on ties
034100*    does not matter to this report.
034200 A0150-SORT-RECEIPT-MASTER.
034300*    USING RECEIPT-MASTER re-reads the flat master file from
034400*    disk rather than sorting the in-memory RECEIPT-TABLE --
034500*    simpler than writing the whole OCCURS table back out to a
034600*    work file first just to turn around and SORT it, and the
034700*    master is already sitting on disk in the shape SORT wants.
034800     SORT SORT-WORK-FILE
034900         ON DESCENDING KEY RCP-DUE-DATE OF SORT-WORK-REC
035000         USING RECEIPT-MASTER
035100         GIVING WORK-FILE.
035200*****************************************************************
035300
035400*    Driven by 000-RUN-RCPTINQ UNTIL PARM-EOF -- process the
035500*    request the read-ahead already has in PARM-REC, then read
035600*    one more card for the next time around.  A PARM-FILE with
035700*    zero requests just falls straight through to Z0300 without
035800*    this paragraph ever running -- PARM-EOF is already TRUE
035900*    off the very first READ in A0100.
036000 B0100-PROCESS-REQUESTS.
036100     PERFORM B0200-PROCESS-ONE-REQUEST
036200     PERFORM B0900-READ-NEXT-PARM.
036300*****************************************************************
036400
036500*    Verify both halves of the request before touching the
036600*    receipt scan at all (TKT-0271) -- a bad customer id and a
036700*    bad service id get their own distinct error lines so
036800*    Atencion al Cliente knows exactly which half of the
036900*    request card to fix, rather than one generic "not found".
037000*    Customer is checked before service on purpose -- most
037100*    mistyped request cards get the customer id wrong, not the
037200*    service id, so checking it first gets the more likely
037300*    diagnosis printed without also running the service lookup.
037400 B0200-PROCESS-ONE-REQUEST.
037500     PERFORM B0210-VERIFY-CUSTOMER
037600     PERFORM B0220-VERIFY-SERVICE
037700
037800     IF NOT CUST-FOUND
037900         MOVE SPACE TO wr-error-line
038000         MOVE PARM-SERVICE-ID TO ERR-SERVICE-ID
038100         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
038200         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
038300         WRITE RPT-LINE FROM wr-error-line
038400     ELSE
038500         IF NOT SVC-FOUND
038600             MOVE SPACE TO wr-error-line
038700             MOVE PARM-SERVICE-ID TO ERR-SERVICE-ID
038800             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
038900             MOVE 'SERVICE NOT FOUND' TO ERR-MESSAGE
039000             WRITE RPT-LINE FROM wr-error-line
039100         ELSE
039200*    Both halves verified -- print the heading once, then
039300*    walk the whole sorted WORK-FILE looking for lines that
039400*    belong to this request (the sort covers every customer's
039500*    receipts, not just this one, so B0300 filters as it goes).
039600             PERFORM C0100-WRITE-HEADING
039700             SET wc-found-any-sw TO 'N'
039800             OPEN INPUT WORK-FILE
039900             SET wc-work-eof-sw TO 'N'
040000             READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
040100             PERFORM B0300-SCAN-ONE-RECEIPT UNTIL WORK-EOF
040200             CLOSE WORK-FILE
040300*    A verified customer/service pair with zero matching
040400*    receipts is not an error in the master data -- it just
040500*    means the service has never been billed -- but Atencion
040600*    al Cliente still wants a line that says so, not a blank
040700*    stretch of report under the heading.
040800             IF NOT FOUND-ANY-RECEIPT
040900                 MOVE SPACE TO wr-error-line
041000                 MOVE PARM-SERVICE-ID TO ERR-SERVICE-ID
041100                 MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
041200                 MOVE
041300                    'NO RECEIPTS FOUND FOR THIS CUSTOMER/SERVICE'
041400                     TO ERR-MESSAGE
041500                 WRITE RPT-LINE FROM wr-error-line
041600             END-IF
041700         END-IF
041800     END-IF.
041900*****************************************************************
042000
042100*    SEARCH ALL needs CUSTOMER-TBL-ENTRY in ascending
042200*    CUSTOMER-ID order, which is exactly the order
042300*    A0110-LOAD-CUSTOMER-MASTER loads it in -- see
042400*    COPYLIB-LOAD-MASTERS.cpy.
042500*
042600*    wn-cust-idx-found is left at ZERO on a miss, never left
042700*    holding a stale index from some earlier request -- C0100
042800*    only ever runs after CUST-FOUND has tested TRUE, so a
042900*    stale index could never actually be read, but zeroing it
043000*    up front costs nothing and rules the question out.
043100 B0210-VERIFY-CUSTOMER.
043200     MOVE ZERO TO wn-cust-idx-found
043300     SET wc-cust-found-sw TO 'N'
043400     SET CUST-IDX TO 1
043500     SEARCH ALL CUSTOMER-TBL-ENTRY
043600         AT END
043700             SET wc-cust-found-sw TO 'N'
043800         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
043900                 = PARM-CUSTOMER-ID
044000         SET wn-cust-idx-found TO CUST-IDX
044100         SET CUST-FOUND TO TRUE
044200     END-SEARCH.
044300*****************************************************************
044400
044500*    Same binary-search pattern as B0210, against the in-memory
044600*    SERVICE table instead of CUSTOMER.
044700*
044800*    Deliberately not checking SVC-IS-ACTIVE here -- a customer
044900*    asking about a service that has since been deactivated
045000*    still wants to see their old receipts, so an inactive
045100*    service is treated the same as an active one for this
045200*    lookup.  PAYREG, by contrast, does refuse to post a new
045300*    payment against an inactive service -- the two programs
045400*    apply the active-service rule at different points in the
045500*    business process on purpose.
045600 B0220-VERIFY-SERVICE.
045700     MOVE ZERO TO wn-svc-idx-found
045800     SET wc-svc-found-sw TO 'N'
045900     SET SVC-IDX TO 1
046000     SEARCH ALL SERVICE-TBL-ENTRY
046100         AT END
046200             SET wc-svc-found-sw TO 'N'
046300         WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
046400                 = PARM-SERVICE-ID
046500         SET wn-svc-idx-found TO SVC-IDX
046600         SET SVC-FOUND TO TRUE
046700     END-SEARCH.
046800*****************************************************************
046900
047000*    One WORK-FILE record at a time, newest due date first.
047100*    Only a receipt whose service id AND customer id both match
047200*    the current request gets printed -- everything else on
047300*    the sorted file belongs to some other request and is
047400*    skipped without comment.  A full pass of WORK-FILE runs
047500*    for every request -- acceptable at this report's volumes,
047600*    but the first place to look if RCPTINQ ever needs to get
047700*    faster on a much larger RECEIPT-MASTER.
047800 B0300-SCAN-ONE-RECEIPT.
047900     IF RCP-SERVICE-ID OF WORK-REC = PARM-SERVICE-ID
048000         AND RCP-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
048100         SET FOUND-ANY-RECEIPT TO TRUE
048200         PERFORM C0200-WRITE-DETAIL
048300     END-IF
048400     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
048500*****************************************************************
048600
048700*    Read-ahead for the B0100 loop -- PARM-REC always holds the
048800*    NEXT request to process, one card of lookahead, the usual
048900*    house pattern for driving a PERFORM ... UNTIL xxx-EOF loop.
049000*    A truncated last line on PARM-FILE (fewer than 70 bytes)
049100*    still reads fine -- LINE SEQUENTIAL pads a short record
049200*    out with spaces, and a blank PARM-CUSTOMER-ID would simply
049300*    fail B0210's SEARCH ALL and print the usual error line.
049400 B0900-READ-NEXT-PARM.
049500     READ PARM-FILE
049600         AT END
049700             SET PARM-EOF TO TRUE
049800     END-READ.
049900*****************************************************************
050000
050100*    Builds the per-request banner from the customer/service
050200*    rows B0210/B0220 already located -- no second lookup.
050300*    CUST-NAMES and CUST-LASTNAME print side by side, the same
050400*    split the CUSTOMER-MASTER record itself carries, rather
050500*    than concatenated into one name field -- some customers
050600*    have a compound lastname and the split avoids guessing
050700*    where one name ends and the other starts.
050800 C0100-WRITE-HEADING.
050900     MOVE SPACE TO wr-heading-1
051000     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-idx-found)
051100         TO wc-hd-svc-name
051200     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
051300         TO wc-hd-cust-names
051400     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
051500         TO wc-hd-cust-lastname
051600     WRITE RPT-LINE FROM wr-heading-1.
051700*****************************************************************
051800
051900*    One detail line per matching receipt -- straight MOVEs off
052000*    WORK-REC, no edits or lookups, since every field printed
052100*    here already lives on the receipt record itself.
052200*
052300*    wc-dtl-rcp-status is printed as-is (PENDING, PAID,
052400*    CANCELLED, ...) rather than translated to a longer label --
052500*    the counter clerks who read this report were trained on
052600*    the raw master-file status codes and a translated label
052700*    would just be one more thing to cross-reference.
052800 C0200-WRITE-DETAIL.
052900     MOVE SPACE TO wr-detail-line
053000     MOVE RCP-NUMBER OF WORK-REC        TO wc-dtl-rcp-number
053100     MOVE RCP-PERIOD-LABEL OF WORK-REC  TO wc-dtl-rcp-period
053200     MOVE RCP-DUE-DATE OF WORK-REC      TO wn-dtl-rcp-due-date
053300     MOVE RCP-AMOUNT OF WORK-REC        TO we-dtl-rcp-amount
053400     MOVE RCP-PENDING-AMOUNT OF WORK-REC TO we-dtl-rcp-pending
053500     MOVE RCP-CURRENCY OF WORK-REC      TO wc-dtl-rcp-currency
053600     MOVE RCP-STATUS OF WORK-REC        TO wc-dtl-rcp-status
053700     WRITE RPT-LINE FROM wr-detail-line.
053800*****************************************************************
053900
054000*    TKT-0580 (SPH, 2003-09-22) -- EOJ close split into two numbered
054100*    steps, PARM-FILE then RCPTINQ-RPT, so shutdown can be driven by
054200*    one PERFORM ... THRU off 000-RUN-RCPTINQ, matching the house
054300*    habit for a fixed shutdown sequence.
054400 Z0300-CLOSE-PARM-FILE.
054500*    PARM-FILE first, then the report, so a close failure on
054600*    the report file is the last thing this program does
054700*    before falling into Z0900 -- matches the order the files
054800*    were opened in back in A0100.
054900     CLOSE PARM-FILE.
055000************************************************************
055100
055200*    Last paragraph the mainline PERFORMs before STOP RUN --
055300*    once this closes, the report is flushed to disk and the
055400*    job is done.
055500 Z0310-CLOSE-RCPTINQ-RPT.
055600     CLOSE RCPTINQ-RPT.
055700*****************************************************************
055800
055900*    Shared error/abend path -- see COPYLIB-Z0900-error-routine
056000*    for what this actually does (log to errlog, DISPLAY to the
056100*    console, STOP RUN on a fatal file status).  Every caller
056200*    in this program fills WC-MSG-FILENAME/FILESTAT/PARA before
056300*    PERFORMing here, the same three-field contract every other
056400*    program in the suite uses against this same copytext.
056500 Z0900-ERROR-ROUTINE.
056600     COPY Z0900-error-routine.
056700 .
