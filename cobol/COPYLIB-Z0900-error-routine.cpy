000100*
000200*  Common error routine -- procedure text, COPY'd straight into
000300*  a paragraph named Z0900-ERROR-ROUTINE in the calling program.
000400*  The caller moves a file status into wc-msg-filestat, a file
000500*  name into wc-msg-filename and the paragraph name into
000600*  wc-msg-para before the PERFORM; wc-msg-srcfile is set once,
000700*  near the top of the program, by 0000-MAIN.
000800*  Put this file in the /COPYLIB directory.
000900*
001000*  Include with: 'COPY Z0900-error-routine.' in the PROCEDURE
001100*  DIVISION, inside a paragraph of that name.
001200*
001300     STRING wr-program-error-message DELIMITED BY SIZE
001400         INTO wc-log-text
001500     END-STRING
001600
001700     DISPLAY wc-msg-srcfile ' ' wc-msg-para ' - ' wc-log-text
001800
001900     CALL 'errlog' USING wc-log-text
