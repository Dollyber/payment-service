000100****************************************************************
000200*  CUSTOMER  -  utility-service customer master record
000300*  Used as the FD record of the CUSTOMER-MASTER file and (via
000400*  COPY ... REPLACING) as the CUSTOMER-TBL-ENTRY row of the
000500*  in-memory customer table built by COPYLIB-LOAD-MASTERS.
000600*  Put this file in the /COPYLIB directory.
000700****************************************************************
000800 01  CUSTOMER-REC.
000900     05  CUSTOMER-ID             PIC 9(09).
001000     05  CUST-NAMES              PIC X(30).
001100     05  CUST-LASTNAME           PIC X(30).
001200     05  CUST-EMAIL              PIC X(40).
001300     05  CUST-DATE-REGIST        PIC X(14).
001400     05  CUST-USER-REGIST        PIC 9(09).
001500     05  CUST-DATE-MODIFI        PIC X(14).
001600     05  CUST-USER-MODIFI        PIC 9(09).
001700     05  FILLER                  PIC X(09).
