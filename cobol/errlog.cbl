000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID. errlog.
000500 AUTHOR. M QUISPE.
000600 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000700 DATE-WRITTEN. 1988-11-02.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
001000*
001100*  Purpose: append one message line, time stamped, to the
001200*           common batch-suite error log.  CALLed by the
001300*           Z0900-ERROR-ROUTINE copytext of every program in
001400*           the utility payment batch suite whenever a master
001500*           or transaction file returns a bad FILE STATUS.
001600*
001700*  This is a one-way drop box, not a report -- nothing in the
001800*  suite ever reads ERRLOGFILE back.  Operations tails the file
001900*  by hand (or loads it into the audit spreadsheet) when a job
002000*  aborts, so every line has to stand on its own: date, time,
002100*  and whatever the calling paragraph put in its message, all
002200*  pipe-delimited so a bad MOVE in a caller does not shift the
002300*  columns operations expects.
002400*
002500*  Change log
002600*  ----------
002700*  1988-11-02 MQ  TKT-0041  Initial version.  Plain append of     TK0041  
002800*                 the caller's message with a date/time stamp.
002900*  1989-04-19 MQ  TKT-0077  Switched separator from comma to      TK0077  
003000*                 pipe so the log can be loaded into the audit
003100*                 spreadsheet without re-quoting the text.
003200*  1991-06-03 RT  TKT-0205  OPTIONAL clause added to the SELECT   TK0205  
003300*                 so a missing log file on a fresh install does
003400*                 not abend the batch job on first OPEN EXTEND.
003500*  1994-01-14 EV  TKT-0340  Renamed from sqllog to errlog when    TK0340  
003600*                 the master files moved off the database and
003700*                 onto plain sequential CUSTOMER/SERVICE/
003800*                 RECEIPT files; message text is now whatever
003900*                 the caller put in wc-log-text, not a SQLCODE.
004000*  1999-01-08 JLC TKT-0512  Y2K - wr-yyyymmdd now carries a       TK0512  
004100*                 4-digit year end to end; no 2-digit year
004200*                 fields remain in this program.
004300*  2003-09-22 SPH TKT-0688  Log line widened from 80 to 100       TK0688  
004400*                 bytes so long rejection reasons from payreg
004500*                 are not truncated.
004600*  2004-02-18 RT  TKT-0691  A0100 date-stamp/text/write tail      TK0691  
004700*                 split into three numbered steps (B0100/B0110/
004800*                 B0120) driven by one PERFORM ... THRU, matching
004900*                 the fixed write sequence used elsewhere in the
005000*                 suite.
005100*  2005-06-14 SPH TKT-0740  Operations kept grepping the log for  TK0740  
005200*                 a specific ticket number buried in the middle
005300*                 of free text; added FC-LOG-TEXT-REDEF so an
005400*                 extract job can pull just the leading 8 bytes
005500*                 of a caller's message (where the ticket-style
005600*                 prefix usually lives) without parsing the
005700*                 whole line.  Also padded out the paragraph
005800*                 commentary below -- this file had fallen
005900*                 behind the rest of the suite on in-line
006000*                 documentation.
006100****************************************************************
006200 ENVIRONMENT DIVISION.
006300*----------------------------------------------------------------
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    OPTIONAL keeps a fresh install (no prior errlog.log on
007000*    disk) from abending the very first OPEN EXTEND a caller
007100*    triggers -- see TKT-0205 above.
007200     SELECT OPTIONAL ERRLOGFILE
007300         ASSIGN TO 'errlog.log'
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS wc-errlog-fs.
007600
007700****************************************************************
007800 DATA DIVISION.
007900*----------------------------------------------------------------
008000 FILE SECTION.
008100*    One flat, pipe-delimited print line per call -- no
008200*    blocking, no header, no control breaks.  FD-ERRLOGFILE-POST
008300*    is built a piece at a time by the B0100/B0110 paragraphs
008400*    below, then WRITTEN out whole by B0120.
008500 FD  ERRLOGFILE.
008600 01  FD-ERRLOGFILE-POST.
008700     03  FC-YYYY                    PIC X(4).
008800     03  FC-SEP-1                   PIC X.
008900     03  FC-MONTHMONTH              PIC X(2).
009000     03  FC-SEP-2                   PIC X.
009100     03  FC-DD                      PIC X(2).
009200     03  FC-SEP-3                   PIC X.
009300     03  FC-HH                      PIC X(2).
009400     03  FC-SEP-4                   PIC X.
009500     03  FC-MM                      PIC X(2).
009600     03  FC-SEP-5                   PIC X.
009700     03  FC-SS                      PIC X(2).
009800     03  FC-SEP-6                   PIC X.
009900     03  FC-LOG-TEXT                PIC X(100).
010000*    REDEFINES -- TKT-0740.  Most callers lead their free-text
010100*    message with a short ticket or reason code before the
010200*    prose (e.g. "TKT-0470 RECEIPT NOT FOUND ...").  The audit
010300*    extract job wants just that leading code without scanning
010400*    the whole 100-byte field for the next pipe, so split it
010500*    here the same way LC-LOG-TEXT-REDEF splits the caller's
010600*    LINKAGE copy below.
010700     03  FC-LOG-TEXT-REDEF REDEFINES FC-LOG-TEXT.
010800         05  FC-LOG-TEXT-PREFIX     PIC X(8).
010900         05  FC-LOG-TEXT-REMAINDER  PIC X(92).
011000     03  FC-SEP-7                   PIC X.
011100     03  FILLER                     PIC X(02).
011200
011300****************************************************************
011400 WORKING-STORAGE SECTION.
011500*    Broken-out date/time groups filled by the ACCEPT statements
011600*    in A0100 below, then moved piece by piece into the FD
011700*    record by B0100.  Kept as separate 9(n) numeric subfields
011800*    (not one big PIC 9(14)) because B0100 needs to MOVE each
011900*    one into its own FC- field anyway and numeric-edit MOVEs
012000*    are cheaper that way than substringing a single long field.
012100 01  WR-LOG-DATE-TIME.
012200     03  WR-YYYYMMDD.
012300         05 WN-YEAR     PIC 9(4) VALUE ZERO.
012400         05 WN-MONTH    PIC 9(2) VALUE ZERO.
012500         05 WN-DAY      PIC 9(2) VALUE ZERO.
012600     03  WR-HHMMSS.
012700         05 WN-HOUR     PIC 9(2) VALUE ZERO.
012800         05 WN-MINUTE   PIC 9(2) VALUE ZERO.
012900         05 WN-SECOND   PIC 9(2) VALUE ZERO.
013000         05 WN-HUNDRED  PIC 9(2) VALUE ZERO.
013100     03  FILLER         PIC X(02) VALUE SPACE.
013200
013300*    REDEFINES -- the timestamp is occasionally wanted as one
013400*    14-byte string (e.g. to echo straight into a message line)
013500*    rather than the broken-out numeric groups above.
013600 01  WR-LOG-DATE-TIME-REDEF REDEFINES WR-LOG-DATE-TIME
013700                                 PIC X(16).
013800
013900*    Retry counters for the OPEN EXTEND loop in A0110 -- a
014000*    shared disk hiccup (another job mid-rollover on
014100*    errlog.log) is transient, so we give it wn-open-retry-max
014200*    tries before we give up silently rather than abend the
014300*    caller's whole batch run over a logging problem.
014400 77  wn-open-retry-cnt      PIC S9(4) COMP VALUE ZERO.
014500 77  wn-open-retry-max      PIC S9(4) COMP VALUE 3.
014600
014700 01  wc-errlog-fs           PIC XX.
014800     88  ERRLOG-OPEN-OK         VALUES '00' '05'.
014900
015000*    Spare display field, carried forward from the sqllog days
015100*    -- no current paragraph moves anything into it, but
015200*    TKT-0340 did not want to touch the WORKING-STORAGE layout
015300*    while the database-to-flat-file cutover was still being
015400*    tested.
015500 01  WC-OTHER           PIC X(5) VALUE SPACE.
015600
015700 LINKAGE SECTION.
015800*----------------------------------------------------------------
015900*    The only thing a caller passes us is the message text
016000*    itself -- the date/time stamp is always taken fresh off
016100*    the system clock in A0100, never off the caller, so two
016200*    callers logging "at the same moment" never show different
016300*    clocks on the same log.
016400 01  LC-LOG-TEXT                  PIC X(100).
016500
016600*    REDEFINES -- lets a too-long caller message be inspected
016700*    as two 50-byte halves so A0100 can log just the meaningful
016800*    first half instead of trailing garbage, without a second
016900*    LINKAGE item.
017000 01  LC-LOG-TEXT-REDEF REDEFINES LC-LOG-TEXT.
017100     05  LC-LOG-TEXT-1ST-HALF      PIC X(50).
017200     05  LC-LOG-TEXT-2ND-HALF      PIC X(50).
017300
017400****************************************************************
017500 PROCEDURE DIVISION USING LC-LOG-TEXT.
017600*    Single entry point.  errlog is CALLed, never run
017700*    stand-alone -- there is no ACCEPT of run parameters and no
017800*    initial OPEN of a parameter file the way the report
017900*    programs do.
018000 000-ERRLOG.
018100
018200     PERFORM A0100-APPEND-MSG-TO-LOG-FILE
018300
018400     EXIT PROGRAM
018500     .
018600
018700****************************************************************
018800*    A0100 owns the whole append: take a time stamp, get the
018900*    log file open (retrying through a transient lock), build
019000*    the output record, write it, and close back down so the
019100*    file is never left open between calls -- every CALL to
019200*    this program is its own short-lived OPEN/WRITE/CLOSE, on
019300*    purpose, since the suite's programs may each CALL errlog
019400*    many times across a run and we do not want a held file
019500*    handle outliving the caller.
019600 A0100-APPEND-MSG-TO-LOG-FILE.
019700
019800*    Fresh wall-clock stamp for this message -- see the
019900*    LINKAGE note above on why this is never taken from the
020000*    caller.
020100     ACCEPT WR-YYYYMMDD FROM DATE YYYYMMDD
020200     ACCEPT WR-HHMMSS FROM TIME
020300
020400     MOVE ZERO TO wn-open-retry-cnt
020500     PERFORM A0110-OPEN-LOG-FILE
020600         UNTIL ERRLOG-OPEN-OK
020700            OR wn-open-retry-cnt >= wn-open-retry-max
020800*    If the file still will not open after wn-open-retry-max
020900*    tries we give up on this one message rather than pull the
021000*    caller's whole batch job down with us -- a missing log
021100*    line is a lot cheaper than an aborted payment run.
021200     IF NOT ERRLOG-OPEN-OK
021300         GO TO A0100-EXIT
021400     END-IF
021500
021600     PERFORM B0100-BUILD-LOG-DATE-STAMP THRU B0120-WRITE-LOG-RECORD
021700     .
021800****************************************************************
021900 A0100-EXIT.
022000     EXIT
022100     .
022200****************************************************************
022300*    TKT-0691 (RT, 2004-02-18) -- the date-stamp/text/write
022400*    sequence pulled out of A0100 into three numbered steps
022500*    that fall straight through one to the next, so they can be
022600*    driven by one PERFORM ... THRU instead of a single run-on
022700*    paragraph -- matches the house habit used for other fixed
022800*    write sequences in the suite.
022900 B0100-BUILD-LOG-DATE-STAMP.
023000*    Six MOVEs, six literal separators -- deliberately spelled
023100*    out field by field rather than STRING'd together, so a
023200*    field that ever needs to change width (see TKT-0688 on
023300*    FC-LOG-TEXT) only touches its own MOVE, not a STRING
023400*    picture clause shared by the whole line.
023500     MOVE WN-YEAR TO FC-YYYY
023600     MOVE '-' TO FC-SEP-1
023700     MOVE WN-MONTH TO FC-MONTHMONTH
023800     MOVE '-' TO FC-SEP-2
023900     MOVE WN-DAY TO FC-DD
024000     MOVE 'T' TO FC-SEP-3
024100     MOVE WN-HOUR TO FC-HH
024200     MOVE ':' TO FC-SEP-4
024300     MOVE WN-MINUTE TO FC-MM
024400     MOVE ':' TO FC-SEP-5
024500     MOVE WN-SECOND TO FC-SS
024600     MOVE '|' TO FC-SEP-6
024700     .
024800****************************************************************
024900*    B0110 decides how much of the caller's message actually
025000*    makes it into the log.  Most callers' text fits
025100*    comfortably inside the first half; when it does not (2nd
025200*    half is non-blank) we log only the first half on the
025300*    theory that the file name and file status -- the part
025400*    operations actually needs to act on -- is always
025500*    front-loaded by the Z0900-ERROR-ROUTINE callers, and the
025600*    tail is usually just repeated boilerplate.
025700 B0110-BUILD-LOG-TEXT.
025800     IF LC-LOG-TEXT-2ND-HALF NOT = SPACE
025900         MOVE LC-LOG-TEXT-1ST-HALF TO FC-LOG-TEXT
026000     ELSE
026100         MOVE LC-LOG-TEXT TO FC-LOG-TEXT
026200     END-IF
026300     MOVE '|' TO FC-SEP-7
026400     .
026500****************************************************************
026600*    B0120 is the only paragraph in this program that actually
026700*    touches disk.  The CLOSE right after the WRITE is
026800*    intentional (see the A0100 banner comment above) -- this
026900*    file is never held open between CALLs.
027000 B0120-WRITE-LOG-RECORD.
027100     WRITE FD-ERRLOGFILE-POST
027200
027300     CLOSE ERRLOGFILE
027400     .
027500****************************************************************
027600*    One OPEN attempt per call into this paragraph; A0100
027700*    drives the retry loop above.  OPEN EXTEND appends rather
027800*    than rewriting, so a prior day's log lines are never lost.
027900 A0110-OPEN-LOG-FILE.
028000     OPEN EXTEND ERRLOGFILE
028100     IF NOT ERRLOG-OPEN-OK
028200         ADD 1 TO wn-open-retry-cnt
028300     END-IF
028400     .
