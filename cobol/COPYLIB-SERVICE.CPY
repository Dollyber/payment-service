000100****************************************************************
000200*  SERVICE  -  utility service contracted by a customer
000300*  (electricity, water, gas, ... one row per contracted
000400*  service; a customer can hold more than one).
000500*  Used as the FD record of the SERVICE-MASTER file and (via
000600*  COPY ... REPLACING) as the SERVICE-TBL-ENTRY row of the
000700*  in-memory service table built by COPYLIB-LOAD-MASTERS.
000800*  Put this file in the /COPYLIB directory.
000900****************************************************************
001000 01  SERVICE-REC.
001100     10  SERVICE-ID              PIC 9(09).
001200     10  SVC-CUSTOMER-ID         PIC 9(09).
001300     10  SVC-NAME                PIC X(30).
001400     10  SVC-ACTIVE              PIC X(01).
001500         88  SVC-IS-ACTIVE           VALUE 'Y'.
001600         88  SVC-IS-INACTIVE         VALUE 'N'.
001700     10  SVC-DESCRIPTION         PIC X(60).
001800     10  SVC-DATE-REGIST         PIC X(14).
001900     10  SVC-USER-REGIST         PIC 9(09).
002000     10  SVC-DATE-MODIFI         PIC X(14).
002100     10  SVC-USER-MODIFI         PIC 9(09).
002200     10  FILLER                  PIC X(09).
