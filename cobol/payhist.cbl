000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYHIST.
000300 AUTHOR. E VARGAS.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-05-21.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the payment history listing for one or more
000900**> customers named on the PARM-FILE -- newest payment first,
001000**> enriched with the receipt, service and customer it belongs
001100**> to.  Run after payreg.cbl so PAYMENT-HISTORY is current.
001200**>
001300**> Files read:  PARM-FILE (customers to report on), CUSTOMER-
001400**>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (all loaded into
001500**>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (consumed
001600**>   once, by the SORT verb only, never by a direct READ).
001700**> Files written:  PAYHIST-RPT, the printed listing itself;
001800**>   SORT-WORK-FILE/WORK-FILE are the SORT's own scratch pair
001900**>   and hold nothing once the run ends.
002000**> One card on PARM-FILE can name a customer with zero
002100**>   payments, or no customer at all -- both print their own
002200**>   explanatory line rather than aborting the run.
002300*
002400*    C H A N G E   L O G
002500*
002600*  1990-05-21 EV  TKT-0190  Original version.  Sorts the whole    TK0190  
002700*                 PAYMENT-HISTORY file descending by PAY-DATE
002800*                 once at A0100-INIT, then scans the sorted
002900*                 work file once per customer on the PARM-FILE.
003000*                 Replaces the ad hoc DISPLAY-based payment
003100*                 dump Cobranzas had been running off a copy
003200*                 of PAYMENT-HISTORY by hand.
003300*  1991-02-14 EV  TKT-0221  "Customer has no registered           TK0221  
003400*                 payments" line now written even when the
003500*                 customer exists but the scan finds nothing --
003600*                 Cobranzas was reading silence as a bug.
003700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
003800*                 Z0900-ERROR-ROUTINE / errlog, matching the
003900*                 rest of the suite.
004000*  1993-11-29 EV  TKT-0330  A missing RECEIPT or SERVICE row no   TK0330  
004100*                 longer aborts the listing -- blank the
004200*                 summary columns and keep going, per Sistemas.
004300*  1996-10-30 LKH TKT-0455  Heading line now repeats per          TK0455  
004400*                 customer instead of once per run, to match
004500*                 the new multi-customer PARM-FILE format.
004600*  1997-05-06 EV  TKT-0470  Cobranzas asked for the full          TK0470  
004700*                 receipt detail -- due date, amount, pending,
004800*                 currency, status -- and the customer email and
004900*                 service description on every line, not just
005000*                 the receipt number and period; detail line
005100*                 widened from 132 to 300 bytes to carry it.
005200*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE compares and the      TK0498  
005300*                 descending SORT key now carry a 4-digit year;
005400*                 ran the whole of 1999's history back through
005500*                 to confirm ordering didn't shift.  Same
005600*                 century-window rule as payreg.cbl and
005700*                 svcbal.cbl, to keep the three programs
005800*                 reading PAY-DATE identically.
005900*  2001-03-15 SPH TKT-0560  RECEIPT/SERVICE table sizes bumped    TK0560  
006000*                 to match COPYLIB-MASTER-TABLES.
006100*  2003-08-11 SPH TKT-0575  Z0300 EOJ close split into two        TK0575  
006200*                 numbered steps (Z0300/Z0310) driven by one
006300*                 PERFORM ... THRU, matching the fixed shutdown
006400*                 sequence used elsewhere in the suite.
006500*  2005-07-20 LKH TKT-0755  Audit pass -- paragraph banners and   TK0755  
006600*                 in-line notes added explaining the SORT/scan
006700*                 flow and the two nested SEARCH ALL lookups;
006800*                 no logic changed.
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
007500     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
007600     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT  PARM-FILE ASSIGN TO PAYHPARM
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS wc-parm-fs.
008300
008400     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS wc-customer-master-fs.
008700
008800     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS wc-service-master-fs.
009100
009200     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS wc-receipt-master-fs.
009500
009600*    PAYMENT-HISTORY is written by payreg.cbl during the
009700*    day's posting run -- this program must run after it so
009800*    the day's own payments are already on file to report.
009900     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS wc-payment-history-fs.
010200
010300*    A0150-SORT-PAYMENT-HISTORY reads the whole of
010400*    PAYMENT-HISTORY through this SD once at start of job and
010500*    GIVES the result to WORK-FILE below, newest payment
010600*    first -- B0200 then scans WORK-FILE once per customer
010700*    rather than resorting per request.
010800     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
010900
011000     SELECT  WORK-FILE ASSIGN TO PAYHWORK
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS wc-work-fs.
011300
011400*    300-byte print line (TKT-0470) -- heading, detail and
011500*    error lines are all WRITTEN into this one FD record from
011600*    their own WORKING-STORAGE layouts below.
011700     SELECT  PAYHIST-RPT ASSIGN TO PAYHRPT
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS wc-payhist-rpt-fs.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300
012400*    One card per customer to report on, read sequentially;
012500*    B0900-READ-NEXT-PARM does all the reading.
012600 FD  PARM-FILE.
012700*    9-digit customer id, zero-padded the same way
012800*    CUSTOMER-ID is stored on CUSTOMER-MASTER so B0200's
012900*    SEARCH ALL can compare the two fields directly.
013000 01  PARM-REC.
013100     05  PARM-CUSTOMER-ID           PIC 9(09).
013200     05  FILLER                     PIC X(71).
013300
013400*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-MASTERS
013500*    at start of job; B0200 then locates each PARM-FILE
013600*    customer in memory rather than re-reading this FD.
013700 FD  CUSTOMER-MASTER.
013800     COPY CUSTOMER.
013900
014000*    Loaded whole into SERVICE-TBL-ENTRY the same way, so
014100*    C0200 can resolve a receipt's service id without a
014200*    second pass over this file.
014300 FD  SERVICE-MASTER.
014400     COPY SERVICE.
014500
014600*    Loaded whole into RECEIPT-TBL-ENTRY by COPY LOAD-MASTERS;
014700*    never read again directly once A0100-INIT finishes.
014800 FD  RECEIPT-MASTER.
014900     COPY RECEIPT.
015000
015100*    Every payment ever posted by payreg.cbl, one row per
015200*    payment, oldest first as written -- A0150 below re-sorts
015300*    the whole file descending by PAY-DATE before anything
015400*    else runs, so this FD itself is read exactly once, by
015500*    the SORT verb, never by a plain READ.
015600 FD  PAYMENT-HISTORY.
015700     COPY PAYMENT.
015800
015900*    SD/FD pair for the SORT -- SORT-WORK-REC is the sort
016000*    key's own view of the PAYMENT layout (hence the
016100*    REPLACING trick, dropping the level-01 group name so
016200*    PAY-DATE can be named directly as the key); WORK-REC is
016300*    the same layout again on the GIVING side, read back
016400*    sequentially by B0200/B0300 below.
016500 SD  SORT-WORK-FILE.
016600 01  SORT-WORK-REC.
016700     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
016800         ==05  FILLER==.
016900
017000 FD  WORK-FILE.
017100 01  WORK-REC.
017200     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
017300         ==05  FILLER==.
017400
017500*    Print file -- 300 bytes wide to carry the full TKT-0470
017600*    detail line without truncation.
017700 FD  PAYHIST-RPT.
017800 01  RPT-LINE                  PIC X(300).
017900
018000 WORKING-STORAGE SECTION.
018100*    PARM-EOF/WORK-EOF drive their own read loops; CUST-FOUND
018200*    gates the per-customer lookup; FOUND-ANY-PAYMENT gates
018300*    the "no registered payments" error line; RCP-FOUND and
018400*    SVC-FOUND each gate whether C0200 found the receipt and
018500*    service a payment points back to (TKT-0330 -- a missing
018600*    row no longer aborts the listing, it just blanks those
018700*    columns).
018800 01  wr-switches.
018900     05  wc-parm-eof-sw         PIC X VALUE 'N'.
019000         88  PARM-EOF               VALUE 'Y'.
019100     05  wc-work-eof-sw         PIC X VALUE 'N'.
019200         88  WORK-EOF                VALUE 'Y'.
019300     05  wc-cust-found-sw       PIC X VALUE 'N'.
019400         88  CUST-FOUND              VALUE 'Y'.
019500     05  wc-found-any-sw        PIC X VALUE 'N'.
019600         88  FOUND-ANY-PAYMENT       VALUE 'Y'.
019700     05  wc-rcp-found-sw        PIC X VALUE 'N'.
019800         88  RCP-FOUND                VALUE 'Y'.
019900     05  wc-svc-found-sw        PIC X VALUE 'N'.
020000         88  SVC-FOUND                VALUE 'Y'.
020100
020200      *    One 2-byte status field per SELECT above -- only
020300*    wc-parm-fs is ever actually tested (A0100-INIT); the
020400*    rest exist so Z0900-ERROR-ROUTINE always has something
020500*    to report if COPY LOAD-MASTERS or the SORT step hits
020600*    trouble.
020700 01  wr-file-status-fields.
020800     05  wc-parm-fs                  PIC XX.
020900     05  wc-customer-master-fs       PIC XX.
021000     05  wc-service-master-fs        PIC XX.
021100     05  wc-receipt-master-fs        PIC XX.
021200     05  wc-payment-history-fs       PIC XX.
021300     05  wc-work-fs                  PIC XX.
021400     05  wc-payhist-rpt-fs           PIC XX.
021500
021600      *    Three separate 77-levels, one per SEARCH ALL below --
021700*    wn-cust-idx-found remembers the customer row located by
021800*    B0200; wn-rcp-idx-found and wn-svc-idx-found remember
021900*    the receipt and service rows C0200 locates for the
022000*    payment it is currently detailing.
022100 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
022200 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
022300 77  wn-rcp-idx-found           PIC S9(6) COMP VALUE ZERO.
022400
022500*    One heading per customer (TKT-0455), naming who the
022600*    detail lines underneath belong to.
022700 01  wr-heading-1.
022800     05  FILLER                PIC X(20) VALUE
022900         'PAYMENT HISTORY FOR '.
023000     05  wc-hd-names           PIC X(30).
023100     05  FILLER                PIC X(1)  VALUE SPACE.
023200     05  wc-hd-lastname        PIC X(30).
023300     05  FILLER                PIC X(219) VALUE SPACE.
023400
023500*    REDEFINES -- picks the first and last name fields back
023600*    off the heading line when DISPLAYed together with the
023700*    customer's email on a second header line.
023800 01  wr-heading-1-redef REDEFINES wr-heading-1
023900                             PIC X(300).
024000
024100*    One line per payment, newest first (courtesy of A0150's
024200*    SORT) -- service name and receipt identifiers first,
024300*    then the payment columns themselves, then (TKT-0470) the
024400*    fuller receipt/service/customer detail tacked on after.
024500 01  wr-detail-line.
024600     05  FILLER                PIC X(1)  VALUE SPACE.
024700     05  wc-dtl-service-name      PIC X(20).
024800     05  FILLER                PIC X(1)  VALUE SPACE.
024900     05  wc-dtl-rcp-number        PIC X(12).
025000     05  FILLER                PIC X(1)  VALUE SPACE.
025100     05  wc-dtl-rcp-period        PIC X(8).
025200*    PAY-DATE comes off WORK-REC already stamped with the
025300*    time of day payreg.cbl posted it, not just the date.
025400     05  FILLER                PIC X(1)  VALUE SPACE.
025500     05  wc-dtl-pay-date          PIC X(14).
025600     05  FILLER                PIC X(1)  VALUE SPACE.
025700     05  we-dtl-pay-amount        PIC Z(9)9.99-.
025800     05  FILLER                PIC X(1)  VALUE SPACE.
025900     05  wc-dtl-pay-currency      PIC X(3).
026000*    Exchange rate the payment itself used -- may differ from
026100*    the rate on file today if the currency has moved since.
026200     05  FILLER                PIC X(1)  VALUE SPACE.
026300     05  we-dtl-pay-rate          PIC Z(5)9.99.
026400     05  FILLER                PIC X(1)  VALUE SPACE.
026500     05  we-dtl-pay-prev-pend     PIC Z(9)9.99-.
026600     05  FILLER                PIC X(1)  VALUE SPACE.
026700     05  we-dtl-pay-new-pend      PIC Z(9)9.99-.
026800     05  FILLER                PIC X(1)  VALUE SPACE.
026900     05  wc-dtl-pay-status        PIC X(10).
027000*    TKT-0470 (EV, 1997-05-06) -- email, service description and
027100*    the full receipt detail tacked on after the payment columns
027200*    so Cobranzas gets the whole picture off one line, not just
027300*    the receipt number and period.
027400     05  FILLER                PIC X(1)  VALUE SPACE.
027500     05  wc-dtl-cust-email        PIC X(40).
027600     05  FILLER                PIC X(1)  VALUE SPACE.
027700     05  wc-dtl-svc-description   PIC X(60).
027800     05  FILLER                PIC X(1)  VALUE SPACE.
027900     05  wn-dtl-rcp-due-date      PIC 9(8).
028000     05  FILLER                PIC X(1)  VALUE SPACE.
028100     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
028200     05  FILLER                PIC X(1)  VALUE SPACE.
028300     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
028400     05  FILLER                PIC X(1)  VALUE SPACE.
028500     05  wc-dtl-rcp-currency      PIC X(3).
028600     05  FILLER                PIC X(1)  VALUE SPACE.
028700     05  wc-dtl-rcp-status        PIC X(15).
028800     05  FILLER                PIC X(11) VALUE SPACE.
028900
029000*    REDEFINES -- the printed detail line is occasionally wanted
029100*    as one flat 300-byte string (e.g. echoing a rejected detail
029200*    line into the error report) instead of the columns above.
029300 01  wr-detail-line-redef REDEFINES wr-detail-line
029400                              PIC X(300).
029500
029600*    Printed in place of a heading/detail group whenever a
029700*    PARM-FILE customer id fails to verify, or verifies but
029800*    has no matching payments (TKT-0221) -- never a silent
029900*    gap.
030000 01  wr-error-line.
030100     05  FILLER                PIC X(1)  VALUE SPACE.
030200     05  ERR-CUSTOMER-ID       PIC 9(9).
030300     05  FILLER                PIC X(2)  VALUE ' - '.
030400     05  ERR-MESSAGE           PIC X(60).
030500     05  FILLER                PIC X(228) VALUE SPACE.
030600
030700*    REDEFINES -- lets the error line be moved whole into a
030800*    report buffer as a single alphanumeric field when building
030900*    a combined run-summary record, rather than field by field.
031000 01  wr-error-line-redef REDEFINES wr-error-line
031100                              PIC X(300).
031200
031300*    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
031400*    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts and
031500*    CUST-IDX/SVC-IDX/RCP-IDX subscripts the SEARCH ALL verbs
031600*    above use; Z0900-error-wkstg supplies the WC-MSG-*
031700*    fields Z0900-ERROR-ROUTINE prints.
031800     COPY MASTER-TABLES.
031900     COPY Z0900-error-wkstg.
032000
032100 PROCEDURE DIVISION.
032200
032300*    Mainline -- sort the history file, answer every
032400*    PARM-FILE customer one at a time until end of file,
032500*    close down.  WC-MSG-SRCFILE is stamped once here so
032600*    every later call into Z0900-ERROR-ROUTINE tags its
032700*    console message with this program's own name.
032800 000-RUN-PAYHIST.
032900     MOVE 'payhist.cbl' TO WC-MSG-SRCFILE
033000     PERFORM A0100-INIT
033100     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
033200     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-PAYHIST-RPT
033300     STOP RUN.
033400*****************************************************************
033500
033600*    Start-of-job: bring the three masters into memory, sort
033700*    the history file newest-first, then open the parameter
033800*    and report files and prime the read-ahead for B0100's
033900*    loop.
034000 A0100-INIT.
034100     PERFORM A0110-LOAD-CUSTOMER-MASTER
034200     PERFORM A0120-LOAD-SERVICE-MASTER
034300     PERFORM A0130-LOAD-RECEIPT-MASTER
034400     PERFORM A0150-SORT-PAYMENT-HISTORY
034500
034600     OPEN INPUT PARM-FILE
034700     IF wc-parm-fs NOT = '00'
034800         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
034900         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
035000         MOVE 'A0100-INIT'        TO WC-MSG-PARA
035100         PERFORM Z0900-ERROR-ROUTINE
035200         STOP RUN
035300     END-IF
035400
035500*    PAYHIST-RPT is a fresh OUTPUT file every run -- this
035600*    report is not accumulated run over run.
035700     OPEN OUTPUT PAYHIST-RPT
035800     PERFORM B0900-READ-NEXT-PARM.
035900*****************************************************************
036000
036100     COPY LOAD-MASTERS.
036200*****************************************************************
036300
036400*    TKT-0190 -- one SORT, whole PAYMENT-HISTORY file, once
036500*    per run, newest payment first.  Cheaper than sorting
036600*    per customer, and the only way to get a newest-first
036700*    order out of a file that was written oldest-first by
036800*    payreg.cbl.
036900*    DESCENDING on PAY-DATE puts this run's own postings
037000*    first, which is what Cobranzas reads off the top of the
037100*    listing -- oldest history scrolls off the bottom.
037200 A0150-SORT-PAYMENT-HISTORY.
037300     SORT SORT-WORK-FILE
037400         ON DESCENDING KEY PAY-DATE OF SORT-WORK-REC
037500         USING PAYMENT-HISTORY
037600         GIVING WORK-FILE.
037700*****************************************************************
037800
037900*    Driven by 000-RUN-PAYHIST UNTIL PARM-EOF -- process the
038000*    customer the read-ahead already has in PARM-REC, then
038100*    read one more card for next time.
038200 B0100-PROCESS-REQUESTS.
038300     PERFORM B0200-PROCESS-ONE-CUSTOMER
038400     PERFORM B0900-READ-NEXT-PARM.
038500*****************************************************************
038600
038700*    Verify the customer, then scan the sorted WORK-FILE
038800*    from the top once per customer, writing a detail line
038900*    for every payment that belongs to them -- a plain
039000*    sequential scan, not a SEARCH ALL, because WORK-FILE is
039100*    ordered by date, not by customer, so there is no way to
039200*    binary-search straight to one customer's payments.
039300 B0200-PROCESS-ONE-CUSTOMER.
039400     MOVE ZERO TO wn-cust-idx-found
039500     SET wc-cust-found-sw TO 'N'
039600     SET CUST-IDX TO 1
039700     SEARCH ALL CUSTOMER-TBL-ENTRY
039800         AT END
039900             MOVE 'N' TO wc-cust-found-sw
040000         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
040100                 = PARM-CUSTOMER-ID
040200             SET wn-cust-idx-found TO CUST-IDX
040300             SET CUST-FOUND TO TRUE
040400     END-SEARCH
040500
040600     IF NOT CUST-FOUND
040700*    A PARM-FILE card with no matching customer is a data
040800*    problem upstream, not a reason to abend the run -- print
040900*    the gap and keep going so the rest of the list still
041000*    gets answered.  The same philosophy TKT-0330 and TKT-0221
041100*    apply lower in this paragraph: a bad or empty request
041200*    explains itself on the report instead of stopping the job.
041300         MOVE SPACE TO wr-error-line
041400         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
041500         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
041600         WRITE RPT-LINE FROM wr-error-line
041700     ELSE
041800*    WORK-FILE is reopened from the top and scanned whole for
041900*    every customer on the PARM-FILE -- TKT-0190's own design
042000*    choice, accepted because the PARM-FILE is normally a
042100*    short, targeted list, not every customer on file.  A
042200*    PARM-FILE naming most or all customers would cost one
042300*    full WORK-FILE pass per name; Sistemas judged that an
042400*    acceptable trade for the simplicity of a plain sequential
042500*    scan over a second SORT keyed by customer.
042600         PERFORM C0100-WRITE-HEADING
042700         SET wc-found-any-sw TO 'N'
042800         OPEN INPUT WORK-FILE
042900         SET wc-work-eof-sw TO 'N'
043000         READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
043100         PERFORM B0300-SCAN-ONE-PAYMENT UNTIL WORK-EOF
043200         CLOSE WORK-FILE
043300*    TKT-0221 -- a verified customer with zero matching
043400*    payments used to leave nothing printed at all; Cobranzas
043500*    could not tell that from a program bug, so the gap now
043600*    prints its own explicit line.
043700         IF NOT FOUND-ANY-PAYMENT
043800             MOVE SPACE TO wr-error-line
043900             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
044000             MOVE 'CUSTOMER HAS NO REGISTERED PAYMENTS'
044100                 TO ERR-MESSAGE
044200             WRITE RPT-LINE FROM wr-error-line
044300         END-IF
044400     END-IF.
044500*****************************************************************
044600
044700*    One WORK-FILE row per call, whole file, every customer --
044800*    a payment belongs to this customer only if its own
044900*    PAY-CUSTOMER-ID matches the PARM-FILE card; the read at
045000*    the bottom advances the scan regardless of match, so the
045100*    date ordering from A0150 is preserved untouched.
045200 B0300-SCAN-ONE-PAYMENT.
045300*    Non-matching rows are simply skipped, not an error --
045400*    WORK-FILE holds every customer's payments, not just
045500*    this one's.
045600     IF PAY-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
045700         SET FOUND-ANY-PAYMENT TO TRUE
045800         PERFORM C0200-LOOKUP-AND-WRITE-DETAIL
045900     END-IF
046000     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
046100*****************************************************************
046200
046300*    Read-ahead for the B0100 loop -- A0100-INIT primes the
046400*    first card before the UNTIL loop ever tests PARM-EOF, so
046500*    an empty PARM-FILE falls straight through to shutdown
046600*    without ever calling B0200.
046700 B0900-READ-NEXT-PARM.
046800     READ PARM-FILE
046900         AT END
047000             SET PARM-EOF TO TRUE
047100     END-READ.
047200*****************************************************************
047300
047400*    Prints the per-customer banner (TKT-0455) from the row
047500*    B0200 already located -- no second lookup needed.
047600 C0100-WRITE-HEADING.
047700*    wn-cust-idx-found still points at the row B0200's own
047800*    SEARCH ALL just located -- no second lookup needed here.
047900     MOVE SPACE TO wr-heading-1
048000     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
048100         TO wc-hd-names
048200     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
048300         TO wc-hd-lastname
048400     WRITE RPT-LINE FROM wr-heading-1.
048500*****************************************************************
048600
048700*    One detail line per payment -- looks up the receipt the
048800*    payment was applied to, then the service that receipt
048900*    belongs to, filling in as much of the line as each
049000*    lookup succeeds at.  TKT-0330 -- a missing RECEIPT or
049100*    SERVICE row (an orphaned payment from old test data, or
049200*    a service deleted after the fact) no longer aborts the
049300*    listing; those columns are simply left blank.
049400 C0200-LOOKUP-AND-WRITE-DETAIL.
049500*    Switches reset to 'N' on every call -- a receipt or
049600*    service found for one payment must not leak into the
049700*    next payment's detail line if the next lookup fails.
049800     MOVE SPACE TO wr-detail-line
049900     SET wc-rcp-found-sw TO 'N'
050000     SET wc-svc-found-sw TO 'N'
050100
050200*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
050300*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
050400*    of compares regardless of table size.
050500     SET RCP-IDX TO 1
050600     SEARCH ALL RECEIPT-TBL-ENTRY
050700         AT END
050800             SET wc-rcp-found-sw TO 'N'
050900         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
051000                 = PAY-RECEIPT-ID OF WORK-REC
051100             SET wn-rcp-idx-found TO RCP-IDX
051200             SET RCP-FOUND TO TRUE
051300     END-SEARCH
051400
051500     IF RCP-FOUND
051600    *    Receipt-derived columns are only moved once RCP-FOUND
051700*    is TRUE -- otherwise they stay spaces from the initial
051800*    MOVE SPACE above.
051900         MOVE RCP-NUMBER OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
052000             TO wc-dtl-rcp-number
052100         MOVE RCP-PERIOD-LABEL OF RECEIPT-TBL-ENTRY
052200                 (wn-rcp-idx-found)
052300             TO wc-dtl-rcp-period
052400         MOVE RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
052500                 (wn-rcp-idx-found)
052600             TO wn-dtl-rcp-due-date
052700         MOVE RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
052800             TO we-dtl-rcp-amount
052900         MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
053000                 (wn-rcp-idx-found)
053100             TO we-dtl-rcp-pending
053200         MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
053300             TO wc-dtl-rcp-currency
053400         MOVE RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
053500             TO wc-dtl-rcp-status
053600
053700*    Second SEARCH ALL, nested inside the first -- only
053800*    attempted once the receipt itself was found, since the
053900*    service id being searched for comes off that receipt
054000*    row.  A receipt with a since-deleted service still
054100*    prints its own receipt columns; only the service name
054200*    and description are left blank.
054300         SET SVC-IDX TO 1
054400         SEARCH ALL SERVICE-TBL-ENTRY
054500             AT END
054600                 SET wc-svc-found-sw TO 'N'
054700             WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
054800                     = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
054900                         (wn-rcp-idx-found)
055000                 SET wn-svc-idx-found TO SVC-IDX
055100                 SET SVC-FOUND TO TRUE
055200         END-SEARCH
055300
055400         IF SVC-FOUND
055500             MOVE SVC-NAME OF SERVICE-TBL-ENTRY
055600                     (wn-svc-idx-found)
055700                 TO wc-dtl-service-name
055800             MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY
055900                     (wn-svc-idx-found)
056000                 TO wc-dtl-svc-description
056100         END-IF
056200     END-IF
056300
056400*    TKT-0470 -- the customer's email and the payment's own
056500*    fields always print, whether or not the receipt/service
056600*    lookups above succeeded; only the receipt- and service-
056700*    derived columns are ever left blank.
056800     MOVE CUST-EMAIL OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
056900         TO wc-dtl-cust-email
057000     MOVE PAY-DATE OF WORK-REC       TO wc-dtl-pay-date
057100     MOVE PAY-AMOUNT OF WORK-REC     TO we-dtl-pay-amount
057200     MOVE PAY-CURRENCY OF WORK-REC   TO wc-dtl-pay-currency
057300     MOVE PAY-EXCHANGE-RATE OF WORK-REC TO we-dtl-pay-rate
057400     MOVE PAY-PREV-PENDING OF WORK-REC  TO we-dtl-pay-prev-pend
057500     MOVE PAY-NEW-PENDING OF WORK-REC   TO we-dtl-pay-new-pend
057600     MOVE PAY-STATUS OF WORK-REC        TO wc-dtl-pay-status
057700
057800     WRITE RPT-LINE FROM wr-detail-line.
057900*****************************************************************
058000
058100*    TKT-0575 (SPH, 2003-08-11) -- closes split into two numbered
058200*    steps, PARM-FILE then PAYHIST-RPT, so EOJ can be driven by one
058300*    PERFORM ... THRU off 000-RUN-PAYHIST, matching the house habit
058400*    for a fixed shutdown sequence.  CUSTOMER-MASTER, SERVICE-
058500*    MASTER, RECEIPT-MASTER and WORK-FILE are already closed by
058600*    the time this pair runs -- COPY LOAD-MASTERS and B0200 each
058700*    close what they opened as soon as they are done with it.
058800*    CUSTOMER-MASTER/SERVICE-MASTER/RECEIPT-MASTER and
058900*    WORK-FILE are each closed as soon as COPY LOAD-MASTERS or
059000*    B0200 finish with them -- only PARM-FILE and PAYHIST-RPT
059100*    are still open by end of job.
059200 Z0300-CLOSE-PARM-FILE.
059300     CLOSE PARM-FILE.
059400************************************************************
059500
059600*    Second half of the TKT-0575 split shutdown -- 000-RUN-
059700*    PAYHIST drives both halves with one PERFORM ... THRU.
059800 Z0310-CLOSE-PAYHIST-RPT.
059900     CLOSE PAYHIST-RPT.
060000*****************************************************************
060100
060200*    Shared error/abend path -- see COPYLIB-Z0900-error-
060300*    routine; every caller above fills WC-MSG-FILENAME/
060400*    FILESTAT/PARA before PERFORMing here, the same contract
060500*    every program in the suite uses.
060600 Z0900-ERROR-ROUTINE.
060700     COPY Z0900-error-routine.
060800 .
060900
061000
