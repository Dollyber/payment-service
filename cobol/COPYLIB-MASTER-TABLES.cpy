000100****************************************************************
000200*  In-memory copies of the CUSTOMER/SERVICE/RECEIPT masters.
000300*  COPY this into WORKING-STORAGE of any program that needs to
000400*  look a customer, service or receipt up by key (payreg.cbl,
000500*  payhist.cbl, rcptinq.cbl, svcbal.cbl all do).  Each entry is
000600*  the matching COPYLIB-xxxx.CPY record promoted one level, so
000700*  a changed field layout in one of those copybooks is picked
000800*  up here automatically.  CUSTOMER-ID and the rest keep the
000900*  exact names the COPYLIB member declares -- where a name also
001000*  exists on an FD record qualify it, e.g. CUSTOMER-ID OF
001100*  CUSTOMER-TBL-ENTRY (CUST-IDX), to tell the compiler which
001200*  one you mean.
001300*  Put this file in the /COPYLIB directory.
001400*
001500*  1990-08-30 RT  TKT-0181  Tables sized for the then-current     TK0181  
001600*                 customer base plus 25% head room; bump the
001700*                 OCCURS limits here (and recompile every
001800*                 program that COPYs this member) if the
001900*                 customer base keeps growing as projected.
002000*  1991-11-04 RT  TKT-0233 - added the master-load hold areas     TK0233  
002100*                 and EOF switches used by COPYLIB-LOAD-MASTERS
002200*                 so both copybooks travel together.
002300****************************************************************
002400 01  wn-customer-count          PIC S9(5) COMP VALUE ZERO.
002500 01  CUSTOMER-TABLE.
002600     COPY CUSTOMER REPLACING ==01  CUSTOMER-REC== BY
002700         ==05  CUSTOMER-TBL-ENTRY OCCURS 3000 TIMES
002800                   ASCENDING KEY IS CUSTOMER-ID
002900                   INDEXED BY CUST-IDX==.
003000
003100 01  wn-service-count           PIC S9(5) COMP VALUE ZERO.
003200 01  SERVICE-TABLE.
003300     COPY SERVICE REPLACING ==01  SERVICE-REC== BY
003400         ==05  SERVICE-TBL-ENTRY OCCURS 6000 TIMES
003500                   ASCENDING KEY IS SERVICE-ID
003600                   INDEXED BY SVC-IDX==.
003700
003800 01  wn-receipt-count           PIC S9(6) COMP VALUE ZERO.
003900 01  RECEIPT-TABLE.
004000     COPY RECEIPT REPLACING ==01  RECEIPT-REC== BY
004100         ==05  RECEIPT-TBL-ENTRY OCCURS 20000 TIMES
004200                   ASCENDING KEY IS RECEIPT-ID
004300                   INDEXED BY RCP-IDX==.
004400
004500****************************************************************
004600*  Work areas used only while the three masters are being
004700*  loaded (COPYLIB-LOAD-MASTERS.cpy) -- one hold area per
004800*  master, sized the same as its FD record, plus the usual
004900*  end-of-file switches.
005000****************************************************************
005100 01  wr-master-load-switches.
005200     05  wc-customer-master-eof-sw  PIC X VALUE 'N'.
005300         88  CUSTOMER-MASTER-EOF        VALUE 'Y'.
005400     05  wc-service-master-eof-sw   PIC X VALUE 'N'.
005500         88  SERVICE-MASTER-EOF         VALUE 'Y'.
005600     05  wc-receipt-master-eof-sw   PIC X VALUE 'N'.
005700         88  RECEIPT-MASTER-EOF         VALUE 'Y'.
005800
005900 01  wr-one-customer.
006000     COPY CUSTOMER REPLACING ==01  CUSTOMER-REC== BY
006100         ==05  FILLER==.
006200 01  wr-one-service.
006300     COPY SERVICE REPLACING ==01  SERVICE-REC== BY
006400         ==05  FILLER==.
006500 01  wr-one-receipt.
006600     COPY RECEIPT REPLACING ==01  RECEIPT-REC== BY
006700         ==05  FILLER==.
