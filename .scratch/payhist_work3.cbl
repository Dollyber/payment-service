000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYHIST.
000300 AUTHOR. E VARGAS.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-05-21.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the payment history listing for one or more
000900**> customers named on the PARM-FILE -- newest payment first,
001000**> enriched with the receipt, service and customer it belongs
001100**> to.  Run after payreg.cbl so PAYMENT-HISTORY is current.
001200*
001300*    C H A N G E   L O G
001400*
001500*  1990-05-21 EV  TKT-0190  Original version.  Sorts the whole    TK0190  
001600*                 PAYMENT-HISTORY file descending by PAY-DATE
001700*                 once at A0100-INIT, then scans the sorted
001800*                 work file once per customer on the PARM-FILE.
001900*  1991-02-14 EV  TKT-0221  "Customer has no registered           TK0221  
002000*                 payments" line now written even when the
002100*                 customer exists but the scan finds nothing --
002200*                 Cobranzas was reading silence as a bug.
002300*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002400*                 Z0900-ERROR-ROUTINE / errlog, matching the
002500*                 rest of the suite.
002600*  1993-11-29 EV  TKT-0330  A missing RECEIPT or SERVICE row no   TK0330  
002700*                 longer aborts the listing -- blank the
002800*                 summary columns and keep going, per Sistemas.
002900*  1996-10-30 LKH TKT-0455  Heading line now repeats per          TK0455  
003000*                 customer instead of once per run, to match
003100*                 the new multi-customer PARM-FILE format.
003200*  1997-05-06 EV  TKT-0470  Cobranzas asked for the full          TK0470  
003300*                 receipt detail -- due date, amount, pending,
003400*                 currency, status -- and the customer email and
003500*                 service description on every line, not just
003600*                 the receipt number and period; detail line
003700*                 widened from 132 to 300 bytes to carry it.
003800*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE compares and the      TK0498  
003900*                 descending SORT key now carry a 4-digit year;
004000*                 ran the whole of 1999's history back through
004100*                 to confirm ordering didn't shift.
004200*  2001-03-15 SPH TKT-0560  RECEIPT/SERVICE table sizes bumped    TK0560  
004300*                 to match COPYLIB-MASTER-TABLES.
004400*  2003-08-11 SPH TKT-0575  Z0300 EOJ close split into two        TK0575  
004500*                 numbered steps (Z0300/Z0310) driven by one
004600*                 PERFORM ... THRU, matching the fixed shutdown
004700*                 sequence used elsewhere in the suite.
004800*  2005-07-20 LKH TKT-0755  Audit pass -- paragraph banners and   TK0755  
004900*                 in-line notes added explaining the SORT/scan
005000*                 flow and the two nested SEARCH ALL lookups;
005100*                 no logic changed.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005800     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005900     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT  PARM-FILE ASSIGN TO PAYHPARM
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS wc-parm-fs.
006600
006700     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS wc-customer-master-fs.
007000
007100     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS wc-service-master-fs.
007400
007500     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS wc-receipt-master-fs.
007800
007900*    PAYMENT-HISTORY is written by payreg.cbl during the
008000*    day's posting run -- this program must run after it so
008100*    the day's own payments are already on file to report.
008200     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS wc-payment-history-fs.
008500
008600*    A0150-SORT-PAYMENT-HISTORY reads the whole of
008700*    PAYMENT-HISTORY through this SD once at start of job and
008800*    GIVES the result to WORK-FILE below, newest payment
008900*    first -- B0200 then scans WORK-FILE once per customer
009000*    rather than resorting per request.
009100     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
009200
009300     SELECT  WORK-FILE ASSIGN TO PAYHWORK
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS wc-work-fs.
009600
009700*    300-byte print line (TKT-0470) -- heading, detail and
009800*    error lines are all WRITTEN into this one FD record from
009900*    their own WORKING-STORAGE layouts below.
010000     SELECT  PAYHIST-RPT ASSIGN TO PAYHRPT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS wc-payhist-rpt-fs.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700 FD  PARM-FILE.
010800*    9-digit customer id, zero-padded the same way
010900*    CUSTOMER-ID is stored on CUSTOMER-MASTER so B0200's
011000*    SEARCH ALL can compare the two fields directly.
011100 01  PARM-REC.
011200     05  PARM-CUSTOMER-ID           PIC 9(09).
011300     05  FILLER                     PIC X(71).
011400
011500 FD  CUSTOMER-MASTER.
011600     COPY CUSTOMER.
011700
011800 FD  SERVICE-MASTER.
011900     COPY SERVICE.
012000
012100 FD  RECEIPT-MASTER.
012200     COPY RECEIPT.
012300
012400*    Every payment ever posted by payreg.cbl, one row per
012500*    payment, oldest first as written -- A0150 below re-sorts
012600*    the whole file descending by PAY-DATE before anything
012700*    else runs, so this FD itself is read exactly once, by
012800*    the SORT verb, never by a plain READ.
012900 FD  PAYMENT-HISTORY.
013000     COPY PAYMENT.
013100
013200*    SD/FD pair for the SORT -- SORT-WORK-REC is the sort
013300*    key's own view of the PAYMENT layout (hence the
013400*    REPLACING trick, dropping the level-01 group name so
013500*    PAY-DATE can be named directly as the key); WORK-REC is
013600*    the same layout again on the GIVING side, read back
013700*    sequentially by B0200/B0300 below.
013800 SD  SORT-WORK-FILE.
013900 01  SORT-WORK-REC.
014000     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
014100         ==05  FILLER==.
014200
014300 FD  WORK-FILE.
014400 01  WORK-REC.
014500     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
014600         ==05  FILLER==.
014700
014800 FD  PAYHIST-RPT.
014900 01  RPT-LINE                  PIC X(300).
015000
015100 WORKING-STORAGE SECTION.
015200*    PARM-EOF/WORK-EOF drive their own read loops; CUST-FOUND
015300*    gates the per-customer lookup; FOUND-ANY-PAYMENT gates
015400*    the "no registered payments" error line; RCP-FOUND and
015500*    SVC-FOUND each gate whether C0200 found the receipt and
015600*    service a payment points back to (TKT-0330 -- a missing
015700*    row no longer aborts the listing, it just blanks those
015800*    columns).
015900 01  wr-switches.
016000     05  wc-parm-eof-sw         PIC X VALUE 'N'.
016100         88  PARM-EOF               VALUE 'Y'.
016200     05  wc-work-eof-sw         PIC X VALUE 'N'.
016300         88  WORK-EOF                VALUE 'Y'.
016400     05  wc-cust-found-sw       PIC X VALUE 'N'.
016500         88  CUST-FOUND              VALUE 'Y'.
016600     05  wc-found-any-sw        PIC X VALUE 'N'.
016700         88  FOUND-ANY-PAYMENT       VALUE 'Y'.
016800     05  wc-rcp-found-sw        PIC X VALUE 'N'.
016900         88  RCP-FOUND                VALUE 'Y'.
017000     05  wc-svc-found-sw        PIC X VALUE 'N'.
017100         88  SVC-FOUND                VALUE 'Y'.
017200
017300      *    One 2-byte status field per SELECT above -- only
017400*    wc-parm-fs is ever actually tested (A0100-INIT); the
017500*    rest exist so Z0900-ERROR-ROUTINE always has something
017600*    to report if COPY LOAD-MASTERS or the SORT step hits
017700*    trouble.
017800 01  wr-file-status-fields.
017900     05  wc-parm-fs                  PIC XX.
018000     05  wc-customer-master-fs       PIC XX.
018100     05  wc-service-master-fs        PIC XX.
018200     05  wc-receipt-master-fs        PIC XX.
018300     05  wc-payment-history-fs       PIC XX.
018400     05  wc-work-fs                  PIC XX.
018500     05  wc-payhist-rpt-fs           PIC XX.
018600
018700      *    Three separate 77-levels, one per SEARCH ALL below --
018800*    wn-cust-idx-found remembers the customer row located by
018900*    B0200; wn-rcp-idx-found and wn-svc-idx-found remember
019000*    the receipt and service rows C0200 locates for the
019100*    payment it is currently detailing.
019200 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
019300 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
019400 77  wn-rcp-idx-found           PIC S9(6) COMP VALUE ZERO.
019500
019600 01  wr-heading-1.
019700     05  FILLER                PIC X(20) VALUE
019800         'PAYMENT HISTORY FOR '.
019900     05  wc-hd-names           PIC X(30).
020000     05  FILLER                PIC X(1)  VALUE SPACE.
020100     05  wc-hd-lastname        PIC X(30).
020200     05  FILLER                PIC X(219) VALUE SPACE.
020300
020400*    REDEFINES -- picks the first and last name fields back
020500*    off the heading line when DISPLAYed together with the
020600*    customer's email on a second header line.
020700 01  wr-heading-1-redef REDEFINES wr-heading-1
020800                             PIC X(300).
020900
021000 01  wr-detail-line.
021100     05  FILLER                PIC X(1)  VALUE SPACE.
021200     05  wc-dtl-service-name      PIC X(20).
021300     05  FILLER                PIC X(1)  VALUE SPACE.
021400     05  wc-dtl-rcp-number        PIC X(12).
021500     05  FILLER                PIC X(1)  VALUE SPACE.
021600     05  wc-dtl-rcp-period        PIC X(8).
021700     05  FILLER                PIC X(1)  VALUE SPACE.
021800     05  wc-dtl-pay-date          PIC X(14).
021900     05  FILLER                PIC X(1)  VALUE SPACE.
022000     05  we-dtl-pay-amount        PIC Z(9)9.99-.
022100     05  FILLER                PIC X(1)  VALUE SPACE.
022200     05  wc-dtl-pay-currency      PIC X(3).
022300     05  FILLER                PIC X(1)  VALUE SPACE.
022400     05  we-dtl-pay-rate          PIC Z(5)9.99.
022500     05  FILLER                PIC X(1)  VALUE SPACE.
022600     05  we-dtl-pay-prev-pend     PIC Z(9)9.99-.
022700     05  FILLER                PIC X(1)  VALUE SPACE.
022800     05  we-dtl-pay-new-pend      PIC Z(9)9.99-.
022900     05  FILLER                PIC X(1)  VALUE SPACE.
023000     05  wc-dtl-pay-status        PIC X(10).
023100*    TKT-0470 (EV, 1997-05-06) -- email, service description and
023200*    the full receipt detail tacked on after the payment columns
023300*    so Cobranzas gets the whole picture off one line, not just
023400*    the receipt number and period.
023500     05  FILLER                PIC X(1)  VALUE SPACE.
023600     05  wc-dtl-cust-email        PIC X(40).
023700     05  FILLER                PIC X(1)  VALUE SPACE.
023800     05  wc-dtl-svc-description   PIC X(60).
023900     05  FILLER                PIC X(1)  VALUE SPACE.
024000     05  wn-dtl-rcp-due-date      PIC 9(8).
024100     05  FILLER                PIC X(1)  VALUE SPACE.
024200     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
024300     05  FILLER                PIC X(1)  VALUE SPACE.
024400     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
024500     05  FILLER                PIC X(1)  VALUE SPACE.
024600     05  wc-dtl-rcp-currency      PIC X(3).
024700     05  FILLER                PIC X(1)  VALUE SPACE.
024800     05  wc-dtl-rcp-status        PIC X(15).
024900     05  FILLER                PIC X(11) VALUE SPACE.
025000
025100*    REDEFINES -- the printed detail line is occasionally wanted
025200*    as one flat 300-byte string (e.g. echoing a rejected detail
025300*    line into the error report) instead of the columns above.
025400 01  wr-detail-line-redef REDEFINES wr-detail-line
025500                              PIC X(300).
025600
025700 01  wr-error-line.
025800     05  FILLER                PIC X(1)  VALUE SPACE.
025900     05  ERR-CUSTOMER-ID       PIC 9(9).
026000     05  FILLER                PIC X(2)  VALUE ' - '.
026100     05  ERR-MESSAGE           PIC X(60).
026200     05  FILLER                PIC X(228) VALUE SPACE.
026300
026400*    REDEFINES -- lets the error line be moved whole into a
026500*    report buffer as a single alphanumeric field when building
026600*    a combined run-summary record, rather than field by field.
026700 01  wr-error-line-redef REDEFINES wr-error-line
026800                              PIC X(300).
026900
027000     COPY MASTER-TABLES.
027100     COPY Z0900-error-wkstg.
027200
027300 PROCEDURE DIVISION.
027400
027500*    Mainline -- sort the history file, answer every
027600*    PARM-FILE customer one at a time until end of file,
027700*    close down.  WC-MSG-SRCFILE is stamped once here so
027800*    every later call into Z0900-ERROR-ROUTINE tags its
027900*    console message with this program's own name.
028000 000-RUN-PAYHIST.
028100     MOVE 'payhist.cbl' TO WC-MSG-SRCFILE
028200     PERFORM A0100-INIT
028300     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
028400     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-PAYHIST-RPT
028500     STOP RUN.
028600*****************************************************************
028700
028800*    Start-of-job: bring the three masters into memory, sort
028900*    the history file newest-first, then open the parameter
029000*    and report files and prime the read-ahead for B0100's
029100*    loop.
029200 A0100-INIT.
029300     PERFORM A0110-LOAD-CUSTOMER-MASTER
029400     PERFORM A0120-LOAD-SERVICE-MASTER
029500     PERFORM A0130-LOAD-RECEIPT-MASTER
029600     PERFORM A0150-SORT-PAYMENT-HISTORY
029700
029800     OPEN INPUT PARM-FILE
029900     IF wc-parm-fs NOT = '00'
030000         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
030100         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
030200         MOVE 'A0100-INIT'        TO WC-MSG-PARA
030300         PERFORM Z0900-ERROR-ROUTINE
030400         STOP RUN
030500     END-IF
030600
030700*    PAYHIST-RPT is a fresh OUTPUT file every run -- this
030800*    report is not accumulated run over run.
030900     OPEN OUTPUT PAYHIST-RPT
031000     PERFORM B0900-READ-NEXT-PARM.
031100*****************************************************************
031200
031300     COPY LOAD-MASTERS.
031400*****************************************************************
031500
031600*    TKT-0190 -- one SORT, whole PAYMENT-HISTORY file, once
031700*    per run, newest payment first.  Cheaper than sorting
031800*    per customer, and the only way to get a newest-first
031900*    order out of a file that was written oldest-first by
032000*    payreg.cbl.
032100 A0150-SORT-PAYMENT-HISTORY.
032200     SORT SORT-WORK-FILE
032300         ON DESCENDING KEY PAY-DATE OF SORT-WORK-REC
032400         USING PAYMENT-HISTORY
032500         GIVING WORK-FILE.
032600*****************************************************************
032700
032800*    Driven by 000-RUN-PAYHIST UNTIL PARM-EOF -- process the
032900*    customer the read-ahead already has in PARM-REC, then
033000*    read one more card for next time.
033100 B0100-PROCESS-REQUESTS.
033200     PERFORM B0200-PROCESS-ONE-CUSTOMER
033300     PERFORM B0900-READ-NEXT-PARM.
033400*****************************************************************
033500
033600*    Verify the customer, then scan the sorted WORK-FILE
033700*    from the top once per customer, writing a detail line
033800*    for every payment that belongs to them -- a plain
033900*    sequential scan, not a SEARCH ALL, because WORK-FILE is
034000*    ordered by date, not by customer, so there is no way to
034100*    binary-search straight to one customer's payments.
034200 B0200-PROCESS-ONE-CUSTOMER.
034300     MOVE ZERO TO wn-cust-idx-found
034400     SET wc-cust-found-sw TO 'N'
034500     SET CUST-IDX TO 1
034600     SEARCH ALL CUSTOMER-TBL-ENTRY
034700         AT END
034800             MOVE 'N' TO wc-cust-found-sw
034900         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
035000                 = PARM-CUSTOMER-ID
035100             SET wn-cust-idx-found TO CUST-IDX
035200             SET CUST-FOUND TO TRUE
035300     END-SEARCH
035400
035500     IF NOT CUST-FOUND
035600*    A PARM-FILE card with no matching customer is a data
035700*    problem upstream, not a reason to abend the run -- print
035800*    the gap and keep going so the rest of the list still
035900*    gets answered.
036000         MOVE SPACE TO wr-error-line
036100         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
036200         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
036300         WRITE RPT-LINE FROM wr-error-line
036400     ELSE
036500*    WORK-FILE is reopened from the top and scanned whole for
036600*    every customer on the PARM-FILE -- TKT-0190's own design
036700*    choice, accepted because the PARM-FILE is normally a
036800*    short, targeted list, not every customer on file.
036900         PERFORM C0100-WRITE-HEADING
037000         SET wc-found-any-sw TO 'N'
037100         OPEN INPUT WORK-FILE
037200         SET wc-work-eof-sw TO 'N'
037300         READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
037400         PERFORM B0300-SCAN-ONE-PAYMENT UNTIL WORK-EOF
037500         CLOSE WORK-FILE
037600*    TKT-0221 -- a verified customer with zero matching
037700*    payments used to leave nothing printed at all; Cobranzas
037800*    could not tell that from a program bug, so the gap now
037900*    prints its own explicit line.
038000         IF NOT FOUND-ANY-PAYMENT
038100             MOVE SPACE TO wr-error-line
038200             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
038300             MOVE 'CUSTOMER HAS NO REGISTERED PAYMENTS'
038400                 TO ERR-MESSAGE
038500             WRITE RPT-LINE FROM wr-error-line
038600         END-IF
038700     END-IF.
038800*****************************************************************
038900
039000*    One WORK-FILE row per call, whole file, every customer --
039100*    a payment belongs to this customer only if its own
039200*    PAY-CUSTOMER-ID matches the PARM-FILE card; the read at
039300*    the bottom advances the scan regardless of match, so the
039400*    date ordering from A0150 is preserved untouched.
039500 B0300-SCAN-ONE-PAYMENT.
039600     IF PAY-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
039700         SET FOUND-ANY-PAYMENT TO TRUE
039800         PERFORM C0200-LOOKUP-AND-WRITE-DETAIL
039900     END-IF
040000     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
040100*****************************************************************
040200
040300*    Read-ahead for the B0100 loop -- A0100-INIT primes the
040400*    first card before the UNTIL loop ever tests PARM-EOF, so
040500*    an empty PARM-FILE falls straight through to shutdown
040600*    without ever calling B0200.
040700 B0900-READ-NEXT-PARM.
040800     READ PARM-FILE
040900         AT END
041000             SET PARM-EOF TO TRUE
041100     END-READ.
041200*****************************************************************
041300
041400*    Prints the per-customer banner (TKT-0455) from the row
041500*    B0200 already located -- no second lookup needed.
041600 C0100-WRITE-HEADING.
041700     MOVE SPACE TO wr-heading-1
041800     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
041900         TO wc-hd-names
042000     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
042100         TO wc-hd-lastname
042200     WRITE RPT-LINE FROM wr-heading-1.
042300*****************************************************************
042400
042500*    One detail line per payment -- looks up the receipt the
042600*    payment was applied to, then the service that receipt
042700*    belongs to, filling in as much of the line as each
042800*    lookup succeeds at.  TKT-0330 -- a missing RECEIPT or
042900*    SERVICE row (an orphaned payment from old test data, or
043000*    a service deleted after the fact) no longer aborts the
043100*    listing; those columns are simply left blank.
043200 C0200-LOOKUP-AND-WRITE-DETAIL.
043300     MOVE SPACE TO wr-detail-line
043400     SET wc-rcp-found-sw TO 'N'
043500     SET wc-svc-found-sw TO 'N'
043600
043700*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
043800*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
043900*    of compares regardless of table size.
044000     SET RCP-IDX TO 1
044100     SEARCH ALL RECEIPT-TBL-ENTRY
044200         AT END
044300             SET wc-rcp-found-sw TO 'N'
044400         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
044500                 = PAY-RECEIPT-ID OF WORK-REC
044600             SET wn-rcp-idx-found TO RCP-IDX
044700             SET RCP-FOUND TO TRUE
044800     END-SEARCH
044900
045000     IF RCP-FOUND
045100         MOVE RCP-NUMBER OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
045200             TO wc-dtl-rcp-number
045300         MOVE RCP-PERIOD-LABEL OF RECEIPT-TBL-ENTRY
045400                 (wn-rcp-idx-found)
045500             TO wc-dtl-rcp-period
045600         MOVE RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
045700                 (wn-rcp-idx-found)
045800             TO wn-dtl-rcp-due-date
045900         MOVE RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
046000             TO we-dtl-rcp-amount
046100         MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
046200                 (wn-rcp-idx-found)
046300             TO we-dtl-rcp-pending
046400         MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
046500             TO wc-dtl-rcp-currency
046600         MOVE RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
046700             TO wc-dtl-rcp-status
046800
046900*    Second SEARCH ALL, nested inside the first -- only
047000*    attempted once the receipt itself was found, since the
047100*    service id being searched for comes off that receipt
047200*    row.
047300         SET SVC-IDX TO 1
047400         SEARCH ALL SERVICE-TBL-ENTRY
047500             AT END
047600                 SET wc-svc-found-sw TO 'N'
047700             WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
047800                     = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
047900                         (wn-rcp-idx-found)
048000                 SET wn-svc-idx-found TO SVC-IDX
048100                 SET SVC-FOUND TO TRUE
048200         END-SEARCH
048300
048400         IF SVC-FOUND
048500             MOVE SVC-NAME OF SERVICE-TBL-ENTRY
048600                     (wn-svc-idx-found)
048700                 TO wc-dtl-service-name
048800             MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY
048900                     (wn-svc-idx-found)
049000                 TO wc-dtl-svc-description
049100         END-IF
049200     END-IF
049300
049400*    TKT-0470 -- the customer's email and the payment's own
049500*    fields always print, whether or not the receipt/service
049600*    lookups above succeeded; only the receipt- and service-
049700*    derived columns are ever left blank.
049800     MOVE CUST-EMAIL OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
049900         TO wc-dtl-cust-email
050000     MOVE PAY-DATE OF WORK-REC       TO wc-dtl-pay-date
050100     MOVE PAY-AMOUNT OF WORK-REC     TO we-dtl-pay-amount
050200     MOVE PAY-CURRENCY OF WORK-REC   TO wc-dtl-pay-currency
050300     MOVE PAY-EXCHANGE-RATE OF WORK-REC TO we-dtl-pay-rate
050400     MOVE PAY-PREV-PENDING OF WORK-REC  TO we-dtl-pay-prev-pend
050500     MOVE PAY-NEW-PENDING OF WORK-REC   TO we-dtl-pay-new-pend
050600     MOVE PAY-STATUS OF WORK-REC        TO wc-dtl-pay-status
050700
050800     WRITE RPT-LINE FROM wr-detail-line.
050900*****************************************************************
051000
051100*    TKT-0575 (SPH, 2003-08-11) -- closes split into two numbered
051200*    steps, PARM-FILE then PAYHIST-RPT, so EOJ can be driven by one
051300*    PERFORM ... THRU off 000-RUN-PAYHIST, matching the house habit
051400*    for a fixed shutdown sequence.
051500 Z0300-CLOSE-PARM-FILE.
051600     CLOSE PARM-FILE.
051700************************************************************
051800
051900*    Second half of the TKT-0575 split shutdown -- 000-RUN-
052000*    PAYHIST drives both halves with one PERFORM ... THRU.
052100 Z0310-CLOSE-PAYHIST-RPT.
052200     CLOSE PAYHIST-RPT.
052300*****************************************************************
052400
052500*    Shared error/abend path -- see COPYLIB-Z0900-error-
052600*    routine; every caller above fills WC-MSG-FILENAME/
052700*    FILESTAT/PARA before PERFORMing here, the same contract
052800*    every program in the suite uses.
052900 Z0900-ERROR-ROUTINE.
053000     COPY Z0900-error-routine.
053100 .
053200
053300
