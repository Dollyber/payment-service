000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYREG.
000300 AUTHOR. M QUISPE.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Apply a run of payment transactions against the
000900**> RECEIPT master, one service bill at a time, oldest bill
001000**> first, converting PEN/USD where the payment currency does
001100**> not match the bill's own currency.
001200**>
001300**> Files read:  PAYTXN-FILE (today's payments), CUSTOMER-
001400**>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (loaded into
001500**>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (scanned
001600**>   once at A0140 to find the next PAYMENT-ID, then held
001700**>   open EXTEND for the rest of the run).
001800**> Files written:  PAYMENT-HISTORY (one row per accepted
001900**>   payment), RECEIPT-MASTER (rewritten whole at EOJ with
002000**>   the updated pending amounts and statuses), PAYMENT-RUN-
002100**>   RPT (accepted/rejected detail plus the control totals).
002200**> A transaction that fails any of the six edits below is
002300**>   rejected whole -- there is no partial apply.
002400*
002500*    C H A N G E   L O G
002600*
002700*  1989-03-14 MQ  TKT-0058  Original version.  Reads the daily    TK0058  
002800*                 PAYMENT-TXN-FILE sequentially, applies each
002900*                 transaction against the RECEIPT master held
003000*                 in core, rewrites RECEIPT master at EOJ.
003100*                 Replaces the manual ledger entry ventanilla
003200*                 had been keeping alongside the old system.
003300*  1989-05-02 MQ  TKT-0071  Added the RN6 "pay oldest bill        TK0071  
003400*                 first" scan -- ventanilla was letting people
003500*                 pay a May bill while April sat unpaid.
003600*  1989-09-19 RT  TKT-0102  PAY-EXCHANGE-RATE now written to      TK0102  
003700*                 the history row even when rate is 1.00, so
003800*                 payhist.cbl never has to guess.
003900*  1990-02-08 RT  TKT-0140  Overpayment (RN3) now rejects         TK0140  
004000*                 instead of clamping to the pending amount --
004100*                 auditoria asked for a hard stop, not a silent
004200*                 partial apply.
004300*  1990-08-30 RT  TKT-0181  Switched CUSTOMER/SERVICE/RECEIPT     TK0181  
004400*                 masters from the old per-transaction SQL
004500*                 lookups to in-core tables loaded once at
004600*                 A0100-INIT (see COPYLIB-MASTER-TABLES,
004700*                 COPYLIB-LOAD-MASTERS) -- cut the BANCOSUR
004800*                 overnight run from 41 minutes to under 6.
004900*                 Same change made the same week across
005000*                 payreg, payhist and svcbal.
005100*  1991-06-03 RT  TKT-0205  Common error handling pulled out      TK0205  
005200*                 to Z0900-ERROR-ROUTINE / errlog, matching the
005300*                 rest of the suite.
005400*  1992-01-22 EV  TKT-0260  RN1 currency edit now case blind --   TK0260  
005500*                 cajeros were keying lower-case 'pen' off the
005600*                 new terminals and every one of them bounced.
005700*  1993-07-11 EV  TKT-0318  PAYMENT-ID is now assigned here by    TK0318  
005800*                 scanning the PAYMENT-HISTORY file for the
005900*                 current high key before the EXTEND open,
006000*                 rather than trusting a value punched on the
006100*                 transaction card.
006200*  1995-04-06 LKH TKT-0401  B0260 conversion divide now rounds    TK0401  
006300*                 HALF-UP explicitly in the COMPUTE instead of
006400*                 relying on compiler default -- a shop audit
006500*                 flagged the ambiguity.
006600*  1996-10-30 LKH TKT-0455  Control totals (B9999) now include    TK0455  
006700*                 a reject count broken out per rule, at the
006800*                 request of Cobranzas.
006900*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE and the audit         TK0498  
007000*                 timestamp fields now carry a 4-digit year
007100*                 (CCYYMMDDHHMMSS) end to end; WR-TODAY-CCYYMMDD
007200*                 built from ACCEPT ... FROM DATE YYYYMMDD, not
007300*                 the 2-digit default.
007400*  1999-01-21 JLC TKT-0501  Y2K follow-up -- RCP-DUE-DATE         TK0501  
007500*                 comparisons in B0240 re-verified against
007600*                 4-digit years; no change needed, logged for
007700*                 the audit trail.
007800*  2001-03-15 SPH TKT-0560  wn-receipt-count widened along with   TK0560  
007900*                 COPYLIB-MASTER-TABLES to S9(6) COMP -- receipt
008000*                 volume finally passed the old 9(4) ceiling.
008100*  2004-11-02 SPH TKT-0702  Detail report line widened to carry   TK0702  
008200*                 the rejection rule id (RN1/RN3/RN5/RN6) next
008300*                 to the reason text, per Auditoria request.
008400*  2006-06-19 SPH TKT-0715  Z0200 totals paragraph split into     TK0715  
008500*                 four numbered steps (Z0200/Z0210/Z0220/Z0230)
008600*                 driven by one PERFORM ... THRU, matching the
008700*                 fixed print sequence the rest of the shop
008800*                 favors for multi-line totals write-ups.
008900*  2005-07-26 LKH TKT-0760  Audit pass -- paragraph banners and   TK0760  
009000*                 in-line notes added explaining the six reject
009100*                 rules and the PEN/USD conversion step; no
009200*                 logic changed.
009300*
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600*    UPSI-0 lets operations suppress the PAYMENT-RUN-RPT
009700*    detail lines on a heavy day and keep only the control
009800*    totals -- set from the JCL UPSI parameter, not tested by
009900*    this version of the program, but left wired for the
010000*    report generator that reads PAYMENT-RUN-RPT downstream.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
010400     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
010500     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
010600
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900*    Today's payments, one per line, read sequentially by
011000*    B0900-READ-NEXT-TRANSACTION -- not sorted, applied in
011100*    whatever order ventanilla keyed them.
011200     SELECT  PAYTXN-FILE ASSIGN TO PAYTXNIN
011300         ORGANIZATION IS LINE SEQUENTIAL
011400         FILE STATUS IS wc-paytxn-fs.
011500
011600*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-
011700*    MASTERS; not referenced again directly once A0100-INIT
011800*    finishes (TXN-CUSTOMER-ID is only ever checked against
011900*    the RECEIPT row it claims to own, never against this
012000*    file, since a receipt without a valid customer could not
012100*    exist on file in the first place).
012200     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS wc-customer-master-fs.
012500
012600*    Loaded whole into SERVICE-TBL-ENTRY the same way; used by
012700*    B0245 to compare two receipts' RCP-SERVICE-ID values, not
012800*    read field by field on its own.
012900     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS wc-service-master-fs.
013200
013300*    Loaded whole into RECEIPT-TBL-ENTRY at start of job, kept
013400*    current in memory as each payment is applied, and
013500*    rewritten whole from the table at Z0100-REWRITE-RECEIPT-
013600*    MASTER -- this FD is never read again after A0100-INIT.
013700     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
013800         ORGANIZATION IS LINE SEQUENTIAL
013900         FILE STATUS IS wc-receipt-master-fs.
014000
014100*    Opened INPUT once at A0140 to find the current high
014200*    PAYMENT-ID, then reopened EXTEND for the rest of the run
014300*    so B0285 can append this run's own payments after it --
014400*    payhist.cbl reads this file cold on its own next run.
014500     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
014600         ORGANIZATION IS LINE SEQUENTIAL
014700         FILE STATUS IS wc-payment-history-fs.
014800
014900*    One line per accepted or rejected transaction (TKT-0702
015000*    widened to carry the reject rule id), plus the four
015100*    control-total lines Z0200 THRU Z0230 write at EOJ.
015200     SELECT  PAYMENT-RUN-RPT ASSIGN TO PAYRUNRP
015300         ORGANIZATION IS LINE SEQUENTIAL
015400         FILE STATUS IS wc-payment-run-rpt-fs.
015500
015600 DATA DIVISION.
015700 FILE SECTION.
015800
015900*    Transaction layout (TXN-RECEIPT-ID, TXN-CUSTOMER-ID,
016000*    TXN-AMOUNT, TXN-CURRENCY) is the PAYTXN copybook, shared
016100*    with no other program in the suite.
016200 FD  PAYTXN-FILE.
016300     COPY PAYTXN.
016400
016500 FD  CUSTOMER-MASTER.
016600     COPY CUSTOMER.
016700
016800 FD  SERVICE-MASTER.
016900     COPY SERVICE.
017000
017100 FD  RECEIPT-MASTER.
017200     COPY RECEIPT.
017300
017400*    PAYMENT-REC is the row format B0285 writes and A0141
017500*    scans -- the same layout payhist.cbl later reads back.
017600 FD  PAYMENT-HISTORY.
017700     COPY PAYMENT.
017800
017900*    132-byte print line -- wide enough for the detail line's
018000*    reject-rule-plus-reason text, but not the fuller format
018100*    payhist.cbl carries.
018200 FD  PAYMENT-RUN-RPT.
018300 01  RPT-LINE                  PIC X(132).
018400
018500 WORKING-STORAGE SECTION.
018600*    PAYTXN-EOF drives B0100's own loop; PAYHIST-SCAN-EOF
018700*    drives the one-time A0141 scan for the next PAYMENT-ID;
018800*    TXN-OK/TXN-REJECTED is reset to TRUE at the top of every
018900*    B0200 call and flipped to REJECTED by whichever of the
019000*    six B02x0 edits fails first -- once rejected, the
019100*    remaining edits in B0200 are skipped outright.
019200 01  wr-switches.
019300     05  wc-paytxn-eof-sw       PIC X VALUE 'N'.
019400         88  PAYTXN-EOF             VALUE 'Y'.
019500     05  wc-payhist-scan-eof-sw PIC X VALUE 'N'.
019600         88  PAYHIST-SCAN-EOF        VALUE 'Y'.
019700     05  wc-txn-ok-sw           PIC X VALUE 'Y'.
019800         88  TXN-OK               VALUE 'Y'.
019900         88  TXN-REJECTED         VALUE 'N'.
020000
020100 01  wr-file-status-fields.
020200     05  wc-paytxn-fs                PIC XX.
020300     05  wc-customer-master-fs       PIC XX.
020400     05  wc-service-master-fs        PIC XX.
020500     05  wc-receipt-master-fs        PIC XX.
020600     05  wc-payment-history-fs       PIC XX.
020700     05  wc-payment-run-rpt-fs       PIC XX.
020800
020900*    Set by whichever B02x0 edit rejects the transaction, and
021000*    strung into the PAYMENT-RUN-RPT reject line by C0200 --
021100*    RN1/RN3/RN5/RN6 are the rule numbers TKT-0702 asked to
021200*    see; OWN and AMT are this program's own two extra codes.
021300 01  wc-reject-rule-id         PIC X(4)  VALUE SPACE.
021400 01  wc-reject-reason         PIC X(48) VALUE SPACE.
021500
021600*    wn-receipt-idx-found is set once per transaction by
021700*    B0220's SEARCH ALL and read by every B02x0 edit after it;
021800*    wn-scan-idx is the plain sequential subscript B0240's
021900*    earlier-receipt scan and the two Z01x0 rewrite paragraphs
022000*    share (never both at once, so one 77-level covers both).
022100 77  wn-receipt-idx-found     PIC S9(6) COMP VALUE ZERO.
022200 77  wn-scan-idx              PIC S9(6) COMP VALUE ZERO.
022300
022400*    wc-txn-currency-ed holds B0210's upper-cased copy of
022500*    TXN-CURRENCY; the four wn- amounts and wc-new-status are
022600*    B0260/B0280's working area for the one transaction
022700*    currently being applied -- reset by the next MOVE, not by
022800*    an explicit clear, since every accepted path sets all of
022900*    them before B0285 reads any of them.
023000 01  wc-txn-currency-ed        PIC X(3)  VALUE SPACE.
023100 01  wn-exchange-rate          PIC S9(10)V9(2) VALUE ZERO.
023200 01  wn-converted-amount       PIC S9(10)V9(2) VALUE ZERO.
023300 01  wn-prev-pending           PIC S9(10)V9(2) VALUE ZERO.
023400 01  wn-new-pending            PIC S9(10)V9(2) VALUE ZERO.
023500 01  wc-new-status             PIC X(15) VALUE SPACE.
023600
023700*    REDEFINES used only to break the two timestamp forms
023800*    (an 8-byte date and a 14-byte date-time stamp) out of the
023900*    one ACCEPT ... FROM DATE result without a second ACCEPT.
024000*    TKT-0498 -- both carry a 4-digit year end to end, never
024100*    the 2-digit default ACCEPT ... FROM DATE would otherwise
024200*    return on an unpatched compiler.
024300 01  wn-today-ccyymmdd         PIC 9(8)  VALUE ZERO.
024400 01  wr-today-redef REDEFINES wn-today-ccyymmdd.
024500     05  wn-today-ccyy         PIC 9(4).
024600     05  wn-today-mm           PIC 9(2).
024700     05  wn-today-dd           PIC 9(2).
024800 01  wn-now-hhmmss             PIC 9(8)  VALUE ZERO.
024900 01  wr-now-redef REDEFINES wn-now-hhmmss.
025000     05  wn-now-hh             PIC 9(2).
025100     05  wn-now-mm             PIC 9(2).
025200     05  wn-now-ss             PIC 9(2).
025300     05  wn-now-hh100          PIC 9(2).
025400*    wr-timestamp-14 is the one 14-byte CCYYMMDDHHMMSS value
025500*    A0100-INIT builds once per run and B0280/B0285 both MOVE
025600*    whole (via the X(14) REDEFINES below) into every audit
025700*    timestamp column they touch -- PAY-DATE, PAY-DATE-REGIST,
025800*    PAY-DATE-MODIFI and RCP-DATE-MODIFI all get the identical
025900*    value for a given run, not four separate ACCEPTs.
026000 01  wr-timestamp-14.
026100     05  wn-ts-ccyymmdd        PIC 9(8).
026200     05  wn-ts-hhmmss          PIC 9(6).
026300 01  wr-timestamp-redef REDEFINES wr-timestamp-14
026400                             PIC X(14).
026500
026600*    wn-max-payment-id is A0140's running high-water mark off
026700*    PAYMENT-HISTORY; wn-next-payment-id is one past it, handed
026800*    out to each accepted transaction in turn by B0285 and
026900*    bumped after every WRITE so two transactions in the same
027000*    run never collide on the same id.
027100 77  wn-max-payment-id         PIC 9(9)  COMP VALUE ZERO.
027200 77  wn-next-payment-id        PIC 9(9)  COMP VALUE ZERO.
027300
027400*    TKT-0455 -- one counter per reject rule plus the three
027500*    overall counts, so Z0200 THRU Z0230 can print exactly how
027600*    many of each kind of rejection Cobranzas needs to chase.
027700 01  wr-control-totals.
027800     05  wn-txn-read-cnt       PIC 9(7) COMP VALUE ZERO.
027900     05  wn-txn-accept-cnt     PIC 9(7) COMP VALUE ZERO.
028000     05  wn-txn-reject-cnt     PIC 9(7) COMP VALUE ZERO.
028100     05  wn-rej-rn1-cnt        PIC 9(7) COMP VALUE ZERO.
028200     05  wn-rej-owner-cnt      PIC 9(7) COMP VALUE ZERO.
028300     05  wn-rej-rn5-cnt        PIC 9(7) COMP VALUE ZERO.
028400     05  wn-rej-rn6-cnt        PIC 9(7) COMP VALUE ZERO.
028500     05  wn-rej-amt-cnt        PIC 9(7) COMP VALUE ZERO.
028600     05  wn-rej-rn3-cnt        PIC 9(7) COMP VALUE ZERO.
028700     05  wn-total-applied      PIC S9(12)V9(2) COMP-3 VALUE ZERO.
028800
028900*    Shared by both C0100 (accepted) and C0200 (rejected) --
029000*    wc-rpt-status carries either the new RECEIPT status or the
029100*    STRINGed rule-id-plus-reason text, never both.
029200 01  wr-rpt-detail-line.
029300     05  FILLER                PIC X(1)  VALUE SPACE.
029400     05  wn-rpt-receipt-id      PIC 9(9).
029500*    Customer id is printed even on a reject line, so OWN
029600*    rejections (wrong receipt/customer pairing) are easy to
029700*    spot without cross-referencing CUSTOMER-MASTER by hand.
029800     05  FILLER                PIC X(1)  VALUE SPACE.
029900     05  wn-rpt-customer-id     PIC 9(9).
030000     05  FILLER                PIC X(1)  VALUE SPACE.
030100*    Tendered amount, as keyed -- not the converted figure,
030200*    which prints separately below so both are visible on the
030300*    same line.
030400     05  we-rpt-amount          PIC Z(9)9.99-.
030500     05  FILLER                PIC X(1)  VALUE SPACE.
030600     05  wc-rpt-currency        PIC X(3).
030700     05  FILLER                PIC X(1)  VALUE SPACE.
030800     05  we-rpt-converted       PIC Z(9)9.99-.
030900     05  FILLER                PIC X(1)  VALUE SPACE.
031000     05  we-rpt-new-pending     PIC Z(9)9.99-.
031100     05  FILLER                PIC X(1)  VALUE SPACE.
031200     05  wc-rpt-status          PIC X(40).
031300     05  FILLER                PIC X(22) VALUE SPACE.
031400
031500*    One flat 132-byte buffer -- Z0200 THRU Z0230 each STRING
031600*    their own label and figure into it fresh rather than
031700*    sharing named fields, since the four total lines have no
031800*    columns in common.
031900 01  wr-rpt-totals-line.
032000     05  FILLER                PIC X(132) VALUE SPACE.
032100
032200     COPY MASTER-TABLES.
032300     COPY Z0900-error-wkstg.
032400
032500 PROCEDURE DIVISION.
032600
032700*    Mainline -- load the masters, apply every transaction on
032800*    PAYTXN-FILE in turn, rewrite RECEIPT-MASTER whole with
032900*    the updated pending amounts, print the control totals,
033000*    close down.  WC-MSG-SRCFILE is stamped once here so every
033100*    later call into Z0900-ERROR-ROUTINE tags its console
033200*    message with this program's own name.
033300 000-RUN-PAYREG.
033400     MOVE 'payreg.cbl' TO WC-MSG-SRCFILE
033500     PERFORM A0100-INIT
033600     PERFORM B0100-PROCESS-TRANSACTIONS UNTIL PAYTXN-EOF
033700     PERFORM Z0100-REWRITE-RECEIPT-MASTER
033800     PERFORM Z0200-WRITE-CONTROL-TOTALS THRU
033900         Z0230-WRITE-AMOUNT-TOTAL
034000     PERFORM Z0300-CLOSE-DOWN
034100     STOP RUN.
034200*****************************************************************
034300
034400*    Start-of-job: zero the control totals, stamp today's
034500*    date and a run timestamp (TKT-0498 -- both 4-digit-year),
034600*    bring the three masters into memory, work out the next
034700*    PAYMENT-ID, then open the transaction, history and report
034800*    files and prime the read-ahead for B0100's loop.
034900 A0100-INIT.
035000     MOVE ZERO TO wn-txn-read-cnt wn-txn-accept-cnt
035100         wn-txn-reject-cnt wn-rej-rn1-cnt wn-rej-owner-cnt
035200         wn-rej-rn5-cnt wn-rej-rn6-cnt wn-rej-amt-cnt
035300         wn-rej-rn3-cnt
035400     MOVE ZERO TO wn-total-applied
035500
035600     ACCEPT wn-today-ccyymmdd FROM DATE YYYYMMDD
035700     ACCEPT wn-now-hhmmss FROM TIME
035800     MOVE wn-today-ccyymmdd TO wn-ts-ccyymmdd
035900     MOVE wn-now-hh TO wn-ts-hhmmss(1:2)
036000     MOVE wn-now-mm TO wn-ts-hhmmss(3:2)
036100     MOVE wn-now-ss TO wn-ts-hhmmss(5:2)
036200
036300     PERFORM A0110-LOAD-CUSTOMER-MASTER
036400     PERFORM A0120-LOAD-SERVICE-MASTER
036500     PERFORM A0130-LOAD-RECEIPT-MASTER
036600     PERFORM A0140-DETERMINE-NEXT-PAYMENT-ID
036700
036800     OPEN INPUT PAYTXN-FILE
036900     IF wc-paytxn-fs NOT = '00'
037000         MOVE 'PAYTXN-FILE'       TO WC-MSG-FILENAME
037100         MOVE wc-paytxn-fs        TO WC-MSG-FILESTAT
037200         MOVE 'A0100-INIT'        TO WC-MSG-PARA
037300         PERFORM Z0900-ERROR-ROUTINE
037400         STOP RUN
037500     END-IF
037600
037700*    EXTEND, not OUTPUT -- A0140 just finished reading this
037800*    same file cold to find the high PAYMENT-ID, and today's
037900*    new rows must land after that history, not replace it.
038000     OPEN EXTEND  PAYMENT-HISTORY
038100          OUTPUT  PAYMENT-RUN-RPT
038200
038300     PERFORM B0900-READ-NEXT-TRANSACTION.
038400*****************************************************************
038500
038600     COPY LOAD-MASTERS.
038700*****************************************************************
038800
038900*    TKT-0318 -- PAYMENT-ID is assigned here, by scanning
039000*    PAYMENT-HISTORY for the current high key, rather than
039100*    trusting a value punched on the transaction card; a file
039200*    that does not exist yet (first run) is treated as having
039300*    no history at all, not an error.
039400 A0140-DETERMINE-NEXT-PAYMENT-ID.
039500     MOVE ZERO TO wn-max-payment-id
039600     OPEN INPUT PAYMENT-HISTORY
039700     IF wc-payment-history-fs = '00'
039800         PERFORM A0141-SCAN-ONE-PAYMENT
039900             UNTIL PAYHIST-SCAN-EOF
040000         CLOSE PAYMENT-HISTORY
040100     ELSE
040200         MOVE 'N' TO wc-payhist-scan-eof-sw
040300     END-IF
040400     COMPUTE wn-next-payment-id = wn-max-payment-id + 1.
040500*****************************************************************
040600
040700*    Plain sequential scan, once per run, over the whole
040800*    history file -- tracks the highest PAYMENT-ID seen, never
040900*    the row itself, so the table does not need to hold onto
041000*    anything once the scan ends.
041100 A0141-SCAN-ONE-PAYMENT.
041200     READ PAYMENT-HISTORY
041300         AT END
041400             SET PAYHIST-SCAN-EOF TO TRUE
041500         NOT AT END
041600             IF PAYMENT-ID OF PAYMENT-REC > wn-max-payment-id
041700                 MOVE PAYMENT-ID OF PAYMENT-REC
041800                     TO wn-max-payment-id
041900             END-IF
042000     END-READ.
042100*****************************************************************
042200
042300*    Driven by 000-RUN-PAYREG UNTIL PAYTXN-EOF -- process the
042400*    transaction the read-ahead already has in the PAYTXN-FILE
042500*    record, then read one more for next time.
042600 B0100-PROCESS-TRANSACTIONS.
042700     ADD 1 TO wn-txn-read-cnt
042800     PERFORM B0200-PROCESS-ONE-TRANSACTION
042900     PERFORM B0900-READ-NEXT-TRANSACTION.
043000*****************************************************************
043100
043200*    Six edits run in a fixed order, each skipped once
043300*    TXN-REJECTED is set by an earlier one -- the first failing
043400*    rule is the only reason reported, even if a later rule
043500*    would also have failed the same transaction.
043600 B0200-PROCESS-ONE-TRANSACTION.
043700     SET TXN-OK TO TRUE
043800     MOVE SPACE TO wc-reject-rule-id wc-reject-reason
043900
044000*    RN1 -- currency must edit to PEN or USD.
044100     PERFORM B0210-EDIT-CURRENCY
044200
044300*    OWN -- the receipt must exist and belong to this customer.
044400     IF TXN-OK
044500         PERFORM B0220-LOCATE-AND-VERIFY-RECEIPT
044600     END-IF
044700
044800*    RN5 -- the receipt must not already be PAID.
044900     IF TXN-OK
045000         PERFORM B0230-CHECK-ALREADY-PAID
045100     END-IF
045200
045300*    RN6 -- no earlier-due receipt of the same service may
045400*    still be unpaid.
045500     IF TXN-OK
045600         PERFORM B0240-CHECK-PAYMENT-ORDER
045700     END-IF
045800
045900*    AMT -- the tendered amount must be greater than zero.
046000     IF TXN-OK
046100         PERFORM B0250-EDIT-AMOUNT
046200     END-IF
046300
046400     IF TXN-OK
046500         PERFORM B0260-DETERMINE-RATE-AND-CONVERT
046600     END-IF
046700
046800*    RN3 -- the converted amount must not exceed what is still
046900*    pending on the receipt.
047000     IF TXN-OK
047100         PERFORM B0270-CHECK-OVERPAYMENT
047200     END-IF
047300
047400     IF TXN-OK
047500         PERFORM B0280-APPLY-PAYMENT
047600         ADD 1 TO wn-txn-accept-cnt
047700         PERFORM C0100-WRITE-DETAIL-LINE
047800     ELSE
047900         ADD 1 TO wn-txn-reject-cnt
048000         PERFORM C0200-WRITE-REJECT-LINE
048100     END-IF.
048200*****************************************************************
048300
048400*    TKT-0260 -- case blind.  ventanilla's newer terminals
048500*    let cajeros key lower case, and every one of them was
048600*    bouncing on a straight equality test before this fix.
048700 B0210-EDIT-CURRENCY.
048800     MOVE TXN-CURRENCY TO wc-txn-currency-ed
048900     INSPECT wc-txn-currency-ed CONVERTING
049000         'abcdefghijklmnopqrstuvwxyz' TO
049100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049200
049300     IF wc-txn-currency-ed = 'PEN' OR wc-txn-currency-ed = 'USD'
049400         MOVE wc-txn-currency-ed TO TXN-CURRENCY
049500     ELSE
049600         SET TXN-REJECTED TO TRUE
049700         ADD 1 TO wn-rej-rn1-cnt
049800         MOVE 'RN1'  TO wc-reject-rule-id
049900         MOVE 'ONLY PEN OR USD ALLOWED' TO wc-reject-reason
050000     END-IF.
050100*****************************************************************
050200
050300*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
050400*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
050500*    of compares regardless of table size; the ownership check
050600*    below only runs once the receipt itself is found.
050700 B0220-LOCATE-AND-VERIFY-RECEIPT.
050800     MOVE ZERO TO wn-receipt-idx-found
050900     SET RCP-IDX TO 1
051000     SEARCH ALL RECEIPT-TBL-ENTRY
051100         AT END
051200             SET TXN-REJECTED TO TRUE
051300             ADD 1 TO wn-rej-owner-cnt
051400             MOVE 'OWN' TO wc-reject-rule-id
051500             MOVE 'RECEIPT NOT FOUND' TO wc-reject-reason
051600         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
051700                 = TXN-RECEIPT-ID
051800             SET wn-receipt-idx-found TO RCP-IDX
051900     END-SEARCH
052000
052100     IF TXN-OK
052200         IF RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
052300                 (wn-receipt-idx-found) NOT = TXN-CUSTOMER-ID
052400             SET TXN-REJECTED TO TRUE
052500             ADD 1 TO wn-rej-owner-cnt
052600             MOVE 'OWN' TO wc-reject-rule-id
052700             MOVE 'RECEIPT DOES NOT BELONG TO CUSTOMER'
052800                 TO wc-reject-reason
052900         END-IF
053000     END-IF.
053100*****************************************************************
053200
053300*    RCP-STAT-PAID is an 88-level off RCP-STATUS in the
053400*    RECEIPT copybook -- true once B0280 has already driven
053500*    this same receipt's pending amount to zero on a prior
053600*    transaction, this run or an earlier one.
053700 B0230-CHECK-ALREADY-PAID.
053800     IF RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
053900             (wn-receipt-idx-found)
054000         SET TXN-REJECTED TO TRUE
054100         ADD 1 TO wn-rej-rn5-cnt
054200         MOVE 'RN5' TO wc-reject-rule-id
054300         MOVE 'RECEIPT ALREADY PAID' TO wc-reject-reason
054400     END-IF.
054500*****************************************************************
054600
054700*    RN6 -- every earlier-due receipt of the same service and
054800*    customer must already be PAID before this one can be.
054900 B0240-CHECK-PAYMENT-ORDER.
055000     MOVE 1 TO wn-scan-idx
055100     PERFORM B0245-CHECK-ONE-EARLIER-RECEIPT
055200         UNTIL wn-scan-idx > wn-receipt-count
055300             OR TXN-REJECTED.
055400*****************************************************************
055500
055600*    Whole-table scan, one call per RECEIPT-TBL-ENTRY row --
055700*    a match requires the same service, the same customer, an
055800*    earlier due date than the receipt being paid, and that
055900*    the earlier receipt is still unpaid; any one of the four
056000*    failing to hold clears this receipt of the RN6 edit.
056100 B0245-CHECK-ONE-EARLIER-RECEIPT.
056200     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
056300         = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
056400             (wn-receipt-idx-found)
056500       AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
056600         = RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
056700             (wn-receipt-idx-found)
056800       AND RCP-DUE-DATE OF RECEIPT-TBL-ENTRY (wn-scan-idx)
056900         < RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
057000             (wn-receipt-idx-found)
057100       AND NOT RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
057200             (wn-scan-idx)
057300         SET TXN-REJECTED TO TRUE
057400         ADD 1 TO wn-rej-rn6-cnt
057500         MOVE 'RN6' TO wc-reject-rule-id
057600         MOVE
057700         'CANNOT PAY - PREVIOUS RECEIPTS ARE UNPAID'
057800             TO wc-reject-reason
057900     END-IF
058000     ADD 1 TO wn-scan-idx.
058100*****************************************************************
058200
058300*    A zero or negative TXN-AMOUNT is a data-entry error, not
058400*    a legitimate payment -- rejected outright, never applied.
058500 B0250-EDIT-AMOUNT.
058600     IF TXN-AMOUNT NOT > ZERO
058700         SET TXN-REJECTED TO TRUE
058800         ADD 1 TO wn-rej-amt-cnt
058900         MOVE 'AMT' TO wc-reject-rule-id
059000         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
059100             TO wc-reject-reason
059200     END-IF.
059300*****************************************************************
059400
059500*    RN4 -- convert the tendered amount to the receipt's own
059600*    currency at the fixed 3.50 PEN/USD rate; no conversion
059700*    needed when the two currencies already match.  TKT-0401 --
059800*    the COMPUTE ROUNDED below is HALF-UP explicitly, not the
059900*    compiler default, after a shop audit flagged the ambiguity.
060000 B0260-DETERMINE-RATE-AND-CONVERT.
060100     IF TXN-CURRENCY = RCP-CURRENCY OF RECEIPT-TBL-ENTRY
060200             (wn-receipt-idx-found)
060300         MOVE 1.00 TO wn-exchange-rate
060400         MOVE TXN-AMOUNT TO wn-converted-amount
060500     ELSE
060600         MOVE 3.50 TO wn-exchange-rate
060700         IF TXN-CURRENCY = 'USD'
060800             COMPUTE wn-converted-amount ROUNDED =
060900                 TXN-AMOUNT * wn-exchange-rate
061000         ELSE
061100             COMPUTE wn-converted-amount ROUNDED =
061200                 TXN-AMOUNT / wn-exchange-rate
061300         END-IF
061400     END-IF.
061500*****************************************************************
061600
061700*    TKT-0140 -- overpayment rejects outright instead of
061800*    clamping to the pending amount; auditoria asked for a
061900*    hard stop rather than a silent partial apply that would
062000*    leave the tendered amount and the applied amount out of
062100*    step on PAYMENT-HISTORY.
062200 B0270-CHECK-OVERPAYMENT.
062300     IF wn-converted-amount > RCP-PENDING-AMOUNT OF
062400             RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
062500         SET TXN-REJECTED TO TRUE
062600         ADD 1 TO wn-rej-rn3-cnt
062700         MOVE 'RN3' TO wc-reject-rule-id
062800         MOVE 'PAYMENT EXCEEDS PENDING AMOUNT'
062900             TO wc-reject-reason
063000     END-IF.
063100*****************************************************************
063200
063300*    Updates the in-memory RECEIPT-TBL-ENTRY row only --
063400*    Z0100-REWRITE-RECEIPT-MASTER carries every change made
063500*    here back out to RECEIPT-MASTER once at EOJ, not row by
063600*    row as each payment is applied.
063700 B0280-APPLY-PAYMENT.
063800     MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
063900         (wn-receipt-idx-found) TO wn-prev-pending
064000     COMPUTE wn-new-pending = wn-prev-pending -
064100         wn-converted-amount
064200
064300     IF wn-new-pending = ZERO
064400         MOVE 'PAID' TO wc-new-status
064500     ELSE
064600         MOVE 'PARTIALLY_PAID' TO wc-new-status
064700     END-IF
064800
064900     MOVE wn-new-pending TO
065000         RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
065100             (wn-receipt-idx-found)
065200     MOVE wc-new-status TO
065300         RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
065400     MOVE 1 TO
065500         RCP-USER-MODIFI OF RECEIPT-TBL-ENTRY
065600             (wn-receipt-idx-found)
065700     MOVE wr-timestamp-redef TO
065800         RCP-DATE-MODIFI OF RECEIPT-TBL-ENTRY
065900             (wn-receipt-idx-found)
066000
066100     PERFORM B0285-WRITE-PAYMENT-RECORD.
066200*****************************************************************
066300
066400*    TKT-0102 -- PAY-EXCHANGE-RATE is always written, even
066500*    when it is 1.00 (no conversion needed), so payhist.cbl
066600*    never has to guess whether a rate was actually applied.
066700*    REGIST fields are stamped once here and never touched
066800*    again; MODIFI fields mirror the RECEIPT row's own audit
066900*    columns as of this same payment.
067000 B0285-WRITE-PAYMENT-RECORD.
067100     MOVE SPACE TO PAYMENT-REC
067200     MOVE wn-next-payment-id  TO PAYMENT-ID OF PAYMENT-REC
067300     MOVE TXN-RECEIPT-ID      TO PAY-RECEIPT-ID
067400     MOVE TXN-CUSTOMER-ID     TO PAY-CUSTOMER-ID
067500     MOVE wr-timestamp-redef  TO PAY-DATE
067600     MOVE TXN-AMOUNT          TO PAY-AMOUNT
067700     MOVE TXN-CURRENCY        TO PAY-CURRENCY
067800     MOVE wn-exchange-rate    TO PAY-EXCHANGE-RATE
067900     MOVE wn-prev-pending     TO PAY-PREV-PENDING
068000     MOVE wn-new-pending      TO PAY-NEW-PENDING
068100     MOVE wc-new-status       TO PAY-STATUS
068200     MOVE wr-timestamp-redef  TO PAY-DATE-REGIST
068300     MOVE 1                   TO PAY-USER-REGIST
068400     MOVE wr-timestamp-redef  TO PAY-DATE-MODIFI
068500     MOVE 1                   TO PAY-USER-MODIFI
068600
068700     WRITE PAYMENT-REC
068800
068900     ADD 1 TO wn-next-payment-id
069000     ADD wn-converted-amount TO wn-total-applied.
069100*****************************************************************
069200
069300*    Read-ahead for the B0100 loop -- A0100-INIT primes the
069400*    first transaction before the UNTIL loop ever tests
069500*    PAYTXN-EOF, so an empty PAYTXN-FILE falls straight
069600*    through to shutdown without ever calling B0200.
069700 B0900-READ-NEXT-TRANSACTION.
069800     READ PAYTXN-FILE
069900         AT END
070000             SET PAYTXN-EOF TO TRUE
070100     END-READ.
070200*****************************************************************
070300
070400*    wc-new-status here is the updated RECEIPT status
070500*    (PAID or PARTIALLY_PAID) B0280 just set, not a reject
070600*    reason -- this paragraph is only PERFORMed for accepted
070700*    transactions.
070800 C0100-WRITE-DETAIL-LINE.
070900     MOVE SPACE TO wr-rpt-detail-line
071000     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
071100     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
071200     MOVE TXN-AMOUNT         TO we-rpt-amount
071300     MOVE TXN-CURRENCY       TO wc-rpt-currency
071400     MOVE wn-converted-amount TO we-rpt-converted
071500     MOVE wn-new-pending     TO we-rpt-new-pending
071600     MOVE wc-new-status      TO wc-rpt-status
071700     MOVE wr-rpt-detail-line TO RPT-LINE
071800     WRITE RPT-LINE.
071900*****************************************************************
072000
072100*    TKT-0702 -- wc-rpt-status is overloaded here to carry the
072200*    reject rule id ahead of the reason text, STRINGed
072300*    together, rather than adding a separate report column.
072400 C0200-WRITE-REJECT-LINE.
072500     MOVE SPACE TO wr-rpt-detail-line
072600     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
072700     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
072800     MOVE TXN-AMOUNT         TO we-rpt-amount
072900     MOVE TXN-CURRENCY       TO wc-rpt-currency
073000     STRING wc-reject-rule-id DELIMITED BY SIZE
073100         '-REJECTED ' DELIMITED BY SIZE
073200         wc-reject-reason DELIMITED BY SIZE
073300         INTO wc-rpt-status
073400     MOVE wr-rpt-detail-line TO RPT-LINE
073500     WRITE RPT-LINE.
073600*****************************************************************
073700
073800*    RECEIPT-MASTER is reopened OUTPUT and every row in
073900*    RECEIPT-TBL-ENTRY is written back in table order --
074000*    simpler than a REWRITE-in-place scheme, and the whole
074100*    table already fits comfortably in memory.
074200 Z0100-REWRITE-RECEIPT-MASTER.
074300     CLOSE RECEIPT-MASTER
074400     OPEN OUTPUT RECEIPT-MASTER
074500     MOVE 1 TO wn-scan-idx
074600     PERFORM Z0105-REWRITE-ONE-RECEIPT
074700         UNTIL wn-scan-idx > wn-receipt-count
074800     CLOSE RECEIPT-MASTER.
074900*****************************************************************
075000
075100*    wn-scan-idx is reused here from B0240/B0245 above --
075200*    both loops run one at a time, never nested, so sharing
075300*    the one 77-level subscript is safe.
075400 Z0105-REWRITE-ONE-RECEIPT.
075500     MOVE RECEIPT-TBL-ENTRY (wn-scan-idx) TO RECEIPT-REC
075600     WRITE RECEIPT-REC
075700     ADD 1 TO wn-scan-idx.
075800*****************************************************************
075900
076000*    TKT-0715 split the totals write-up into four numbered
076100*    paragraphs that fall straight through one to the next --
076200*    driven as a single PERFORM ... THRU range out of 000-RUN-
076300*    PAYREG, matching the house habit for a fixed print
076400*    sequence.
076500 Z0200-WRITE-CONTROL-TOTALS.
076600     MOVE SPACE TO wr-rpt-totals-line
076700     STRING ' TRANSACTIONS READ .......... ' DELIMITED BY SIZE
076800         wn-txn-read-cnt DELIMITED BY SIZE
076900         INTO wr-rpt-totals-line
077000     WRITE RPT-LINE FROM wr-rpt-totals-line.
077100*****************************************************************
077200
077300*    Second of the four TKT-0715 steps -- falls straight
077400*    through from Z0200, no GO TO, since 000-RUN-PAYREG PERFORMs
077500*    this whole range as one THRU.
077600 Z0210-WRITE-ACCEPT-TOTAL.
077700     MOVE SPACE TO wr-rpt-totals-line
077800     STRING ' TRANSACTIONS ACCEPTED ...... ' DELIMITED BY SIZE
077900         wn-txn-accept-cnt DELIMITED BY SIZE
078000         INTO wr-rpt-totals-line
078100     WRITE RPT-LINE FROM wr-rpt-totals-line.
078200*****************************************************************
078300
078400*    Third step -- one figure per reject rule, TKT-0455, so
078500*    Cobranzas can see at a glance which edit is catching the
078600*    most transactions without pulling the detail lines.
078700 Z0220-WRITE-REJECT-TOTAL.
078800     MOVE SPACE TO wr-rpt-totals-line
078900     STRING ' TRANSACTIONS REJECTED ...... ' DELIMITED BY SIZE
079000         wn-txn-reject-cnt DELIMITED BY SIZE
079100         '  RN1=' DELIMITED BY SIZE
079200         wn-rej-rn1-cnt DELIMITED BY SIZE
079300         ' OWN=' DELIMITED BY SIZE
079400         wn-rej-owner-cnt DELIMITED BY SIZE
079500         ' RN5=' DELIMITED BY SIZE
079600         wn-rej-rn5-cnt DELIMITED BY SIZE
079700         ' RN6=' DELIMITED BY SIZE
079800         wn-rej-rn6-cnt DELIMITED BY SIZE
079900         ' AMT=' DELIMITED BY SIZE
080000         wn-rej-amt-cnt DELIMITED BY SIZE
080100         ' RN3=' DELIMITED BY SIZE
080200         wn-rej-rn3-cnt DELIMITED BY SIZE
080300         INTO wr-rpt-totals-line
080400     WRITE RPT-LINE FROM wr-rpt-totals-line.
080500*****************************************************************
080600
080700*    Fourth and last of the TKT-0715 steps -- falls through
080800*    to end-of-paragraph, back to the PERFORM ... THRU that
080900*    called Z0200.
081000 Z0230-WRITE-AMOUNT-TOTAL.
081100     MOVE SPACE TO wr-rpt-totals-line
081200     STRING ' TOTAL AMOUNT APPLIED ....... ' DELIMITED BY SIZE
081300         wn-total-applied DELIMITED BY SIZE
081400         INTO wr-rpt-totals-line
081500     WRITE RPT-LINE FROM wr-rpt-totals-line.
081600*****************************************************************
081700
081800*    RECEIPT-MASTER is already closed by Z0100; CUSTOMER-
081900*    MASTER and SERVICE-MASTER are closed inside COPY LOAD-
082000*    MASTERS once each load finishes -- only these three files
082100*    are still open by the time 000-RUN-PAYREG gets here.
082200 Z0300-CLOSE-DOWN.
082300     CLOSE PAYTXN-FILE PAYMENT-HISTORY PAYMENT-RUN-RPT.
082400*****************************************************************
082500
082600*    Shared error/abend path -- see COPYLIB-Z0900-error-
082700*    routine; every caller above fills WC-MSG-FILENAME/
082800*    FILESTAT/PARA before PERFORMing here, the same contract
082900*    every program in the suite uses.
083000 Z0900-ERROR-ROUTINE.
083100     COPY Z0900-error-routine.
083200 .
083300
