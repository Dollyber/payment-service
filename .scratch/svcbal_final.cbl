000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SVCBAL.
000300 AUTHOR. L HUAMAN.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1991-01-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the per-customer service balance summary --
000900**> for every service a customer holds, total billed and total
001000**> still pending across that service's receipts, with a
001100**> control break giving grand totals for the customer.
001200*
001300*  This is the "what do they owe right now, across everything"
001400*  report -- one line per active-or-not service the customer
001500*  holds, rolled up from every receipt on file for it, closed
001600*  out with a customer grand-total line.  RCPTINQ answers the
001700*  narrower "show me every receipt for this one service"
001800*  question; this program answers the wider one, for all of a
001900*  customer's services at once.
002000*
002100*    C H A N G E   L O G
002200*
002300*  1991-01-09 LKH TKT-0210  Original version.  One line per       TK0210  
002400*                 service, control-broken by customer, replacing
002500*                 the balance screen Cobranzas used to print one
002600*                 customer at a time.
002700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002800*                 Z0900-ERROR-ROUTINE / errlog, matching the
002900*                 rest of the suite.
003000*  1992-08-17 EV  TKT-0288  Mixed-currency services now print     TK0288  
003100*                 MULTIMONEDA in the currency column instead of
003200*                 silently showing the last receipt's currency
003300*                 the totals belonged to.
003400*  1996-10-30 LKH TKT-0455  Heading line now repeats per customer TK0455  
003500*                 instead of once per run, to match the new
003600*                 multi-customer PARM-FILE format.
003700*  1998-12-03 JLC TKT-0498  Y2K -- no date compares in this       TK0498  
003800*                 program, but wn-cust-total-pending widened
003900*                 along with the rest of the money fields in the
004000*                 TKT-0498 sweep, for consistency.
004100*  2001-03-15 SPH TKT-0560  SERVICE/RECEIPT table sizes bumped to TK0560  
004200*                 match COPYLIB-MASTER-TABLES.
004300*  2003-10-14 SPH TKT-0585  Z0300 EOJ close split into two        TK0585  
004400*                 numbered steps (Z0300/Z0310) driven by one
004500*                 PERFORM ... THRU, matching the fixed shutdown
004600*                 sequence used elsewhere in the suite.
004700*  2005-07-15 LKH TKT-0750  Audit pass -- paragraph banners and   TK0750  
004800*                 in-line notes added explaining the control
004900*                 break and the mixed-currency handling; no
005000*                 logic changed.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005700     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005800     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    PARM-FILE carries one customer id per line -- a plain list
006300*    Cobranzas supplies ahead of the overnight run, usually the
006400*    accounts due for a collections follow-up call that week.
006500     SELECT  PARM-FILE ASSIGN TO SVCBPARM
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS wc-parm-fs.
006800
006900*    All three masters loaded whole into memory by COPY
007000*    LOAD-MASTERS (see A0100-INIT) -- B0300/C0300 below scan
007100*    SERVICE-TABLE and RECEIPT-TABLE in full for every customer
007200*    rather than re-reading the flat files.
007300*    All three masters below are loaded whole into memory by
007400*    COPY LOAD-MASTERS (A0100-INIT) -- B0300/C0300 scan
007500*    SERVICE-TABLE and RECEIPT-TABLE in full for every
007600*    customer rather than re-reading the flat files, which is
007700*    why there is no SORT step in this program the way
007800*    RCPTINQ has one.
007900     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS wc-customer-master-fs.
008200
008300     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS wc-service-master-fs.
008600
008700     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS wc-receipt-master-fs.
009000
009100*    One print line per WRITE -- heading, detail, customer-
009200*    totals and error lines are all built in their own
009300*    WORKING-STORAGE layout below, then moved into RPT-LINE.
009400     SELECT  SVCBAL-RPT ASSIGN TO SVCBRPT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS wc-svcbal-rpt-fs.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100*    One customer id per PARM-FILE line -- the wide FILLER pad
010200*    leaves room for Cobranzas to add a follow-up reason code
010300*    to the card later without reformatting the file.
010400 FD  PARM-FILE.
010500*    9-digit customer id, zero-padded on the card the same
010600*    way CUSTOMER-ID is stored on CUSTOMER-MASTER, so the
010700*    SEARCH ALL in B0200 can compare the two fields directly
010800*    with no de-edit step.
010900 01  PARM-REC.
011000     05  PARM-CUSTOMER-ID           PIC 9(09).
011100     05  FILLER                     PIC X(71).
011200
011300*    Read once apiece by A0110/A0120/A0130 below and never
011400*    reopened -- once COPY LOAD-MASTERS has them in the three
011500*    in-memory tables, the rest of the program never touches
011600*    these FDs again.
011700 FD  CUSTOMER-MASTER.
011800     COPY CUSTOMER.
011900
012000 FD  SERVICE-MASTER.
012100     COPY SERVICE.
012200
012300*    RECEIPT carries every payment and pending-balance row on
012400*    file, for every customer and every service -- this FD is
012500*    the widest of the three and the slowest to load, which is
012600*    why B0100 does not re-read it per customer.
012700 FD  RECEIPT-MASTER.
012800     COPY RECEIPT.
012900
013000*    132-byte print line, unblocked -- matches the other report
013100*    programs in the suite; heading, detail, customer-totals
013200*    and error lines are all WRITTEN into this one FD record
013300*    from their own WORKING-STORAGE layouts below.
013400 FD  SVCBAL-RPT.
013500 01  RPT-LINE                  PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800*    PARM-EOF drives the B0100 read loop; CUST-FOUND gates the
013900*    per-customer lookup; FOUND-ANY-SERVICE and
014000*    FOUND-ANY-RECEIPT each gate one level of the control break
014100*    below (a customer can verify but own no services, and a
014200*    service can exist but own no receipts); MIXED-CURRENCY
014300*    flags a service whose receipts were not all billed in the
014400*    same currency, per TKT-0288.
014500 01  wr-switches.
014600     05  wc-parm-eof-sw          PIC X VALUE 'N'.
014700         88  PARM-EOF                VALUE 'Y'.
014800     05  wc-cust-found-sw        PIC X VALUE 'N'.
014900         88  CUST-FOUND               VALUE 'Y'.
015000     05  wc-found-any-svc-sw     PIC X VALUE 'N'.
015100         88  FOUND-ANY-SERVICE        VALUE 'Y'.
015200     05  wc-found-any-rcp-sw     PIC X VALUE 'N'.
015300         88  FOUND-ANY-RECEIPT        VALUE 'Y'.
015400     05  wc-mixed-currency-sw    PIC X VALUE 'N'.
015500         88  MIXED-CURRENCY           VALUE 'Y'.
015600
015700*    One 2-byte status field per SELECT above -- only
015800*    wc-parm-fs is ever actually tested (A0100-INIT); the
015900*    master-file statuses exist so Z0900-ERROR-ROUTINE always
016000*    has something to report if COPY LOAD-MASTERS hits trouble
016100*    opening one of the three masters.
016200 01  wr-file-status-fields.
016300     05  wc-parm-fs                  PIC XX.
016400     05  wc-customer-master-fs       PIC XX.
016500     05  wc-service-master-fs        PIC XX.
016600     05  wc-receipt-master-fs        PIC XX.
016700     05  wc-svcbal-rpt-fs            PIC XX.
016800
016900*    wn-cust-idx-found remembers which CUSTOMER-TABLE row the
017000*    current PARM-FILE card matched; wn-svc-scan-idx and
017100*    wn-rcp-scan-idx are the two nested table-scan subscripts
017200*    B0300/C0300 drive straight through the whole SERVICE and
017300*    RECEIPT tables for that customer.
017400      *    Three separate 77-levels, not one group, because each
017500*    is an independent counter with its own reset point in
017600*    the control break: wn-cust-idx-found remembers which
017700*    CUSTOMER-TABLE row the current PARM-FILE card matched;
017800*    wn-svc-scan-idx and wn-rcp-scan-idx are the two nested
017900*    table-scan subscripts B0300/C0300 drive straight through
018000*    the whole SERVICE and RECEIPT tables for that customer.
018100 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
018200 77  wn-svc-scan-idx            PIC S9(5) COMP VALUE ZERO.
018300 77  wn-rcp-scan-idx            PIC S9(6) COMP VALUE ZERO.
018400
018500*    Two levels of running total -- per-service (reset at the
018600*    top of every C0200) and per-customer (reset at the top of
018700*    every B0200, accumulated once per service by C0200).
018800*    wc-svc-currency remembers the first receipt's currency
018900*    for the service currently being summarized so C0300 has
019000*    something to compare each later receipt against.
019100*    Two levels of running total -- per-service (reset at
019200*    the top of every C0200) and per-customer (reset at the
019300*    top of every B0200, accumulated once per service by
019400*    C0200).  wc-svc-currency remembers the first receipt's
019500*    currency for the service currently being summarized so
019600*    C0300 has something to compare each later receipt
019700*    against; wc-svc-out-currency holds whatever actually
019800*    prints -- either that currency, or MULTIMONEDA if C0300
019900*    found a mismatch.
020000 01  wr-accum-fields.
020100     05  wn-svc-total-amount    PIC S9(10)V9(2) COMP-3
020200                                        VALUE ZERO.
020300     05  wn-svc-total-pending   PIC S9(10)V9(2) COMP-3
020400                                        VALUE ZERO.
020500     05  wc-svc-currency        PIC X(03).
020600     05  wc-svc-out-currency    PIC X(12).
020700*    Customer-level totals carry two more integer digits than
020800*    the service-level ones above -- a customer can hold many
020900*    services, so the grand total needs the extra headroom
021000*    even though no single service total ever gets that large.
021100     05  wn-cust-total-amount   PIC S9(12)V9(2) COMP-3
021200                                        VALUE ZERO.
021300     05  wn-cust-total-pending  PIC S9(12)V9(2) COMP-3
021400                                        VALUE ZERO.
021500
021600*    One heading per customer (TKT-0455), naming who the detail
021700*    lines underneath belong to -- same reasoning as RCPTINQ's
021800*    own per-request heading.
021900 01  wr-heading-1.
022000     05  FILLER                PIC X(22) VALUE
022100         'SERVICE BALANCES FOR  '.
022200     05  wc-hd-names           PIC X(30).
022300     05  FILLER                PIC X(1)  VALUE SPACE.
022400     05  wc-hd-lastname        PIC X(30).
022500     05  FILLER                PIC X(49) VALUE SPACE.
022600
022700*    REDEFINES -- lets the customer banner above be re-examined
022800*    as one plain print line when echoed to the console job log.
022900 01  wr-heading-1-redef REDEFINES wr-heading-1
023000                             PIC X(132).
023100
023200*    One line per service the customer holds -- name,
023300*    description and currency first, then the two rolled-up
023400*    money columns C0200 builds from every receipt on that
023500*    service.
023600 01  wr-detail-line.
023700     05  FILLER                PIC X(1)  VALUE SPACE.
023800     05  wc-dtl-svc-name          PIC X(30).
023900     05  FILLER                PIC X(1)  VALUE SPACE.
024000     05  wc-dtl-svc-description   PIC X(40).
024100     05  FILLER                PIC X(1)  VALUE SPACE.
024200     05  wc-dtl-svc-currency      PIC X(12).
024300     05  FILLER                PIC X(1)  VALUE SPACE.
024400*    Trailing sign format (the '-' floats to the right of
024500*    the digits, printing only when the figure is negative)
024600*    matches the edit pattern used on every other money column
024700*    in the suite's reports.
024800     05  we-dtl-svc-tot-amount    PIC Z(9)9.99-.
024900     05  FILLER                PIC X(1)  VALUE SPACE.
025000     05  we-dtl-svc-tot-pending   PIC Z(9)9.99-.
025100*    17-byte pad -- room for a late-charge or discount column
025200*    a future ticket may add without widening RPT-LINE itself.
025300     05  FILLER                PIC X(17) VALUE SPACE.
025400
025500*    REDEFINES -- lets a service detail line be re-examined as
025600*    one plain print line when echoed to the console job log,
025700*    the same trick used on wr-heading-1 above.
025800 01  wr-detail-line-redef REDEFINES wr-detail-line
025900                             PIC X(132).
026000
026100*    Control-break footer -- one per customer, printed by
026200*    C0400 only after every service the customer holds has
026300*    been summarized, so the totals are always complete when
026400*    they print.
026500 01  wr-cust-totals-line.
026600     05  FILLER                PIC X(3)  VALUE SPACE.
026700     05  FILLER                PIC X(30) VALUE
026800         'CUSTOMER TOTALS'.
026900     05  FILLER                PIC X(61) VALUE SPACE.
027000     05  we-ctl-tot-amount        PIC Z(11)9.99-.
027100     05  FILLER                PIC X(1)  VALUE SPACE.
027200     05  we-ctl-tot-pending       PIC Z(11)9.99-.
027300     05  FILLER                PIC X(5)  VALUE SPACE.
027400
027500*    REDEFINES -- same console-echo trick applied to the
027600*    per-customer grand-totals line.
027700 01  wr-cust-totals-redef REDEFINES wr-cust-totals-line
027800                             PIC X(132).
027900
028000*    Printed in place of a heading/detail/totals group whenever
028100*    a PARM-FILE customer id fails to verify, or verifies but
028200*    owns no services, or a service owns no receipts -- the
028300*    same "never a silent gap" rule RCPTINQ follows.
028400*    Printed whenever B0200/C0200 cannot complete a level of
028500*    the control break for lack of data -- ERR-MESSAGE text is
028600*    filled in by whichever paragraph detects the gap, so one
028700*    layout covers all three failure cases (bad customer id,
028800*    customer with no services, service with no receipts).
028900 01  wr-error-line.
029000     05  FILLER                PIC X(1)  VALUE SPACE.
029100     05  ERR-CUSTOMER-ID       PIC 9(9).
029200     05  FILLER                PIC X(2)  VALUE ' - '.
029300     05  ERR-MESSAGE           PIC X(60).
029400     05  FILLER                PIC X(59) VALUE SPACE.
029500
029600*    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
029700*    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts
029800*    (wn-customer-count/wn-service-count/wn-receipt-count)
029900*    B0200/B0300/C0200 loop against; Z0900-error-wkstg
030000*    supplies the WC-MSG-* fields Z0900-ERROR-ROUTINE prints.
030100     COPY MASTER-TABLES.
030200     COPY Z0900-error-wkstg.
030300
030400*    Numbered-paragraph style: 0nn mainline, A0nnn start-of-job,
030500*    B0nnn per-customer control, C0nnn the service/receipt
030600*    control-break levels and report writers, Z0nnn shutdown
030700*    and error -- the same letter scheme the rest of the suite
030800*    follows.
030900 PROCEDURE DIVISION.
031000
031100*    Mainline -- load the masters, answer every PARM-FILE
031200*    customer one at a time until end of file, close down.
031300*    WC-MSG-SRCFILE is stamped once here so every later call
031400*    into Z0900-ERROR-ROUTINE (directly or via COPY
031500*    LOAD-MASTERS) tags its console message with this
031600*    program's own name, not whichever copybook raised it.
031700 000-RUN-SVCBAL.
031800     MOVE 'svcbal.cbl' TO WC-MSG-SRCFILE
031900     PERFORM A0100-INIT
032000     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
032100     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-SVCBAL-RPT
032200     STOP RUN.
032300*****************************************************************
032400
032500*    Start-of-job: bring the three masters into memory, then
032600*    open the parameter and report files and prime the
032700*    read-ahead for B0100's loop.  No SORT step here, unlike
032800*    RCPTINQ -- this report's control break runs off the
032900*    PARM-FILE's own customer order, not off receipt due dates.
033000 A0100-INIT.
033100     PERFORM A0110-LOAD-CUSTOMER-MASTER
033200     PERFORM A0120-LOAD-SERVICE-MASTER
033300     PERFORM A0130-LOAD-RECEIPT-MASTER
033400
033500     OPEN INPUT PARM-FILE
033600     IF wc-parm-fs NOT = '00'
033700         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
033800         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
033900         MOVE 'A0100-INIT'        TO WC-MSG-PARA
034000         PERFORM Z0900-ERROR-ROUTINE
034100         STOP RUN
034200     END-IF
034300
034400*    SVCBAL-RPT is a fresh OUTPUT file every run -- this
034500*    report is not accumulated run over run, unlike a ledger
034600*    file would be.
034700     OPEN OUTPUT SVCBAL-RPT
034800     PERFORM B0900-READ-NEXT-PARM.
034900*****************************************************************
035000
035100     COPY LOAD-MASTERS.
035200*****************************************************************
035300
035400*    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
035500*    customer the read-ahead already has in PARM-REC, then read
035600*    one more card for next time.
035700 B0100-PROCESS-REQUESTS.
035800*    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
035900*    customer the read-ahead already has in PARM-REC, then
036000*    read one more card for next time.
036100     PERFORM B0200-PROCESS-ONE-CUSTOMER
036200     PERFORM B0900-READ-NEXT-PARM.
036300*****************************************************************
036400
036500*    Top of the control break.  Verify the customer, then walk
036600*    every row of SERVICE-TABLE looking for ones that belong to
036700*    them (B0300) -- there is no index from customer to service
036800*    in the in-memory tables, so this is a straight linear scan
036900*    once per customer rather than a SEARCH ALL.
037000 B0200-PROCESS-ONE-CUSTOMER.
037100     MOVE ZERO TO wn-cust-idx-found
037200     SET wc-cust-found-sw TO 'N'
037300     SET CUST-IDX TO 1
037400     SEARCH ALL CUSTOMER-TBL-ENTRY
037500         AT END
037600             SET wc-cust-found-sw TO 'N'
037700         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
037800                 = PARM-CUSTOMER-ID
037900         SET wn-cust-idx-found TO CUST-IDX
038000         SET CUST-FOUND TO TRUE
038100     END-SEARCH
038200
038300     IF NOT CUST-FOUND
038400         MOVE SPACE TO wr-error-line
038500         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
038600         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
038700         WRITE RPT-LINE FROM wr-error-line
038800     ELSE
038900*    Customer verified -- print their heading, zero the
039000*    customer-level accumulators, then scan every SERVICE-TABLE
039100*    row once.  wn-cust-total-amount/PENDING are zeroed here,
039200*    not in C0200, because C0200 runs once per service and adds
039300*    into them -- they must start the customer at zero, not
039400*    the service.
039500         PERFORM C0100-WRITE-HEADING
039600         MOVE ZERO TO wn-cust-total-amount wn-cust-total-pending
039700         SET wc-found-any-svc-sw TO 'N'
039800         SET wn-svc-scan-idx TO 1
039900         PERFORM B0300-SCAN-ONE-SERVICE
040000             UNTIL wn-svc-scan-idx > wn-service-count
040100
040200         IF NOT FOUND-ANY-SERVICE
040300             MOVE SPACE TO wr-error-line
040400             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
040500             MOVE 'CUSTOMER HAS NO REGISTERED SERVICES'
040600                 TO ERR-MESSAGE
040700             WRITE RPT-LINE FROM wr-error-line
040800         ELSE
040900*    At least one service belonged to this customer -- print
041000*    the customer-totals footer now that every service line
041100*    that will ever add into wn-cust-total-amount/PENDING has
041200*    already run.
041300             PERFORM C0400-WRITE-CUSTOMER-TOTALS
041400         END-IF
041500     END-IF.
041600*****************************************************************
041700
041800*    One SERVICE-TABLE row at a time, whole table, every
041900*    customer -- a service belongs to this customer only if
042000*    its own SVC-CUSTOMER-ID matches the PARM-FILE card.  This
042100*    is the middle level of the control break: each match is a
042200*    new detail line, summarized by C0200 below.
042300 B0300-SCAN-ONE-SERVICE.
042400     IF SVC-CUSTOMER-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
042500             = PARM-CUSTOMER-ID
042600         SET FOUND-ANY-SERVICE TO TRUE
042700         PERFORM C0200-SUMMARIZE-ONE-SERVICE
042800     END-IF
042900     ADD 1 TO wn-svc-scan-idx.
043000*****************************************************************
043100
043200*    Prints the per-customer banner from the row B0200 already
043300*    located -- no second lookup.
043400 C0100-WRITE-HEADING.
043500     MOVE SPACE TO wr-heading-1
043600     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
043700         TO wc-hd-names
043800     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
043900         TO wc-hd-lastname
044000     WRITE RPT-LINE FROM wr-heading-1.
044100*****************************************************************
044200
044300*    Bottom level of the control break -- rolls every receipt
044400*    that belongs to this one service (matched by both
044500*    SERVICE-ID and PARM-CUSTOMER-ID, since a service id alone
044600*    is not unique to one customer on RECEIPT-TABLE) into the
044700*    two wn-svc-total-* accumulators, then either writes the
044800*    service's detail line or, if it turned up no receipts at
044900*    all, an error line instead.
045000 C0200-SUMMARIZE-ONE-SERVICE.
045100     MOVE ZERO TO wn-svc-total-amount wn-svc-total-pending
045200     MOVE SPACE TO wc-svc-currency
045300     SET wc-found-any-rcp-sw TO 'N'
045400     SET wc-mixed-currency-sw TO 'N'
045500     SET wn-rcp-scan-idx TO 1
045600     PERFORM C0300-SCAN-ONE-RECEIPT
045700         UNTIL wn-rcp-scan-idx > wn-receipt-count
045800
045900     IF NOT FOUND-ANY-RECEIPT
046000         MOVE SPACE TO wr-error-line
046100         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
046200         STRING SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
046300                ' - SERVICE HAS NO REGISTERED RECEIPTS'
046400             DELIMITED BY SIZE INTO ERR-MESSAGE
046500         WRITE RPT-LINE FROM wr-error-line
046600     ELSE
046700*    TKT-0288 -- a service billed in more than one currency
046800*    across its receipts (a rate-plan change mid-history, or a
046900*    data-entry slip) cannot honestly show one currency code
047000*    on its summary line, so MULTIMONEDA goes in the currency
047100*    column instead of whichever currency happened to belong
047200*    to the last receipt scanned.
047300         IF MIXED-CURRENCY
047400             MOVE 'MULTIMONEDA' TO wc-svc-out-currency
047500         ELSE
047600             MOVE wc-svc-currency TO wc-svc-out-currency
047700         END-IF
047800         PERFORM C0500-WRITE-SERVICE-DETAIL
047900         ADD wn-svc-total-amount  TO wn-cust-total-amount
048000         ADD wn-svc-total-pending TO wn-cust-total-pending
048100     END-IF.
048200*****************************************************************
048300
048400*    One RECEIPT-TABLE row at a time, whole table, every
048500*    service -- a receipt belongs to the service/customer pair
048600*    being summarized only if both its SERVICE-ID and
048700*    CUSTOMER-ID match.  The first matching receipt sets
048800*    wc-svc-currency as the service's baseline; every later
048900*    match compares against that baseline to detect a mixed
049000*    currency.
049100 C0300-SCAN-ONE-RECEIPT.
049200     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
049300           = SERVICE-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
049400         AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
049500                 (wn-rcp-scan-idx) = PARM-CUSTOMER-ID
049600         IF NOT FOUND-ANY-RECEIPT
049700             MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY
049800                     (wn-rcp-scan-idx)
049900                 TO wc-svc-currency
050000         ELSE
050100             IF RCP-CURRENCY OF RECEIPT-TBL-ENTRY
050200                     (wn-rcp-scan-idx) NOT = wc-svc-currency
050300                 SET MIXED-CURRENCY TO TRUE
050400             END-IF
050500         END-IF
050600         SET FOUND-ANY-RECEIPT TO TRUE
050700*    Both the paid amount and the still-open balance add
050800*    straight into the service's running totals -- a
050900*    customer can be shown both figures side by side on
051000*    the detail line without a second pass over receipts.
051100         ADD RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
051200             TO wn-svc-total-amount
051300         ADD RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
051400                 (wn-rcp-scan-idx)
051500             TO wn-svc-total-pending
051600     END-IF
051700     ADD 1 TO wn-rcp-scan-idx.
051800*****************************************************************
051900
052000*    Control-break footer -- runs once per customer, after
052100*    every service that customer holds has already added its
052200*    share into wn-cust-total-amount/PENDING.
052300 C0400-WRITE-CUSTOMER-TOTALS.
052400*    Control-break footer -- runs once per customer, after
052500*    every service that customer holds has already added its
052600*    share into wn-cust-total-amount/PENDING (B0200 is the
052700*    only caller, and only after B0300 has finished its
052800*    UNTIL loop over the whole service table).
052900     MOVE SPACE TO wr-cust-totals-line
053000     MOVE wn-cust-total-amount  TO we-ctl-tot-amount
053100     MOVE wn-cust-total-pending TO we-ctl-tot-pending
053200     WRITE RPT-LINE FROM wr-cust-totals-line.
053300*****************************************************************
053400
053500*    One detail line per service -- straight MOVEs off the
053600*    accumulators C0200/C0300 just built, plus the service name
053700*    and description looked up off the SERVICE-TABLE row B0300
053800*    is currently scanning.
053900 C0500-WRITE-SERVICE-DETAIL.
054000*    One detail line per service -- straight MOVEs off the
054100*    accumulators C0200/C0300 just built, plus the service
054200*    name and description looked up off the SERVICE-TABLE
054300*    row B0300 is currently scanning.
054400     MOVE SPACE TO wr-detail-line
054500     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
054600         TO wc-dtl-svc-name
054700     MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
054800         TO wc-dtl-svc-description
054900     MOVE wc-svc-out-currency   TO wc-dtl-svc-currency
055000     MOVE wn-svc-total-amount   TO we-dtl-svc-tot-amount
055100     MOVE wn-svc-total-pending  TO we-dtl-svc-tot-pending
055200     WRITE RPT-LINE FROM wr-detail-line.
055300*****************************************************************
055400
055500*    Read-ahead for the B0100 loop, same one-card-of-lookahead
055600*    pattern used throughout the suite.
055700 B0900-READ-NEXT-PARM.
055800*    Read-ahead for the B0100 loop -- A0100-INIT primes the
055900*    first card before the UNTIL loop ever tests PARM-EOF, so
056000*    a PARM-FILE with zero cards falls straight through to
056100*    shutdown without ever calling B0200.
056200     READ PARM-FILE
056300         AT END
056400             SET PARM-EOF TO TRUE
056500     END-READ.
056600*****************************************************************
056700
056800*    TKT-0585 (SPH, 2003-10-14) -- EOJ close split into two
056900*    numbered steps, PARM-FILE then SVCBAL-RPT, so shutdown can
057000*    be driven by one PERFORM ... THRU off 000-RUN-SVCBAL,
057100*    matching the house habit for a fixed shutdown sequence.
057200 Z0300-CLOSE-PARM-FILE.
057300*    Split from Z0310 (TKT-0585) so 000-RUN-SVCBAL can close
057400*    both files with a single PERFORM ... THRU, the fixed
057500*    two-step shutdown shape the rest of the suite follows.
057600     CLOSE PARM-FILE.
057700*****************************************************************
057800
057900 Z0310-CLOSE-SVCBAL-RPT.
058000     CLOSE SVCBAL-RPT.
058100*****************************************************************
058200
058300*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
058400*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
058500*    before PERFORMing here, the same contract every program in
058600*    the suite uses.
058700 Z0900-ERROR-ROUTINE.
058800*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
058900*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
059000*    before PERFORMing here, the same contract every program
059100*    in the suite uses so errlog.cbl's output line format
059200*    never has to change per caller.
059300     COPY Z0900-error-routine.
059400 .
