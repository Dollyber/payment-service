000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYHIST.
000300 AUTHOR. E VARGAS.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-05-21.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the payment history listing for one or more
000900**> customers named on the PARM-FILE -- newest payment first,
001000**> enriched with the receipt, service and customer it belongs
001100**> to.  Run after payreg.cbl so PAYMENT-HISTORY is current.
001200*
001300*    C H A N G E   L O G
001400*
001500*  1990-05-21 EV  TKT-0190  Original version.  Sorts the whole    TK0190  
001600*                 PAYMENT-HISTORY file descending by PAY-DATE
001700*                 once at A0100-INIT, then scans the sorted
001800*                 work file once per customer on the PARM-FILE.
001900*  1991-02-14 EV  TKT-0221  "Customer has no registered           TK0221  
002000*                 payments" line now written even when the
002100*                 customer exists but the scan finds nothing --
002200*                 Cobranzas was reading silence as a bug.
002300*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002400*                 Z0900-ERROR-ROUTINE / errlog, matching the
002500*                 rest of the suite.
002600*  1993-11-29 EV  TKT-0330  A missing RECEIPT or SERVICE row no   TK0330  
002700*                 longer aborts the listing -- blank the
002800*                 summary columns and keep going, per Sistemas.
002900*  1996-10-30 LKH TKT-0455  Heading line now repeats per          TK0455  
003000*                 customer instead of once per run, to match
003100*                 the new multi-customer PARM-FILE format.
003200*  1997-05-06 EV  TKT-0470  Cobranzas asked for the full          TK0470  
003300*                 receipt detail -- due date, amount, pending,
003400*                 currency, status -- and the customer email and
003500*                 service description on every line, not just
003600*                 the receipt number and period; detail line
003700*                 widened from 132 to 300 bytes to carry it.
003800*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE compares and the      TK0498  
003900*                 descending SORT key now carry a 4-digit year;
004000*                 ran the whole of 1999's history back through
004100*                 to confirm ordering didn't shift.
004200*  2001-03-15 SPH TKT-0560  RECEIPT/SERVICE table sizes bumped    TK0560  
004300*                 to match COPYLIB-MASTER-TABLES.
004400*  2003-08-11 SPH TKT-0575  Z0300 EOJ close split into two        TK0575  
004500*                 numbered steps (Z0300/Z0310) driven by one
004600*                 PERFORM ... THRU, matching the fixed shutdown
004700*                 sequence used elsewhere in the suite.
004800*  2005-07-20 LKH TKT-0755  Audit pass -- paragraph banners and   TK0755  
004900*                 in-line notes added explaining the SORT/scan
005000*                 flow and the two nested SEARCH ALL lookups;
005100*                 no logic changed.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005800     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005900     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT  PARM-FILE ASSIGN TO PAYHPARM
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS wc-parm-fs.
006600
006700     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS wc-customer-master-fs.
007000
007100     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS wc-service-master-fs.
007400
007500     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS wc-receipt-master-fs.
007800
007900*    PAYMENT-HISTORY is written by payreg.cbl during the
008000*    day's posting run -- this program must run after it so
008100*    the day's own payments are already on file to report.
008200     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS wc-payment-history-fs.
008500
008600*    A0150-SORT-PAYMENT-HISTORY reads the whole of
008700*    PAYMENT-HISTORY through this SD once at start of job and
008800*    GIVES the result to WORK-FILE below, newest payment
008900*    first -- B0200 then scans WORK-FILE once per customer
009000*    rather than resorting per request.
009100     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
009200
009300     SELECT  WORK-FILE ASSIGN TO PAYHWORK
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS wc-work-fs.
009600
009700     SELECT  PAYHIST-RPT ASSIGN TO PAYHRPT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS wc-payhist-rpt-fs.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300
010400 FD  PARM-FILE.
010500 01  PARM-REC.
010600     05  PARM-CUSTOMER-ID           PIC 9(09).
010700     05  FILLER                     PIC X(71).
010800
010900 FD  CUSTOMER-MASTER.
011000     COPY CUSTOMER.
011100
011200 FD  SERVICE-MASTER.
011300     COPY SERVICE.
011400
011500 FD  RECEIPT-MASTER.
011600     COPY RECEIPT.
011700
011800 FD  PAYMENT-HISTORY.
011900     COPY PAYMENT.
012000
012100 SD  SORT-WORK-FILE.
012200 01  SORT-WORK-REC.
012300     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
012400         ==05  FILLER==.
012500
012600 FD  WORK-FILE.
012700 01  WORK-REC.
012800     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
012900         ==05  FILLER==.
013000
013100 FD  PAYHIST-RPT.
013200 01  RPT-LINE                  PIC X(300).
013300
013400 WORKING-STORAGE SECTION.
013500 01  wr-switches.
013600     05  wc-parm-eof-sw         PIC X VALUE 'N'.
013700         88  PARM-EOF               VALUE 'Y'.
013800     05  wc-work-eof-sw         PIC X VALUE 'N'.
013900         88  WORK-EOF                VALUE 'Y'.
014000     05  wc-cust-found-sw       PIC X VALUE 'N'.
014100         88  CUST-FOUND              VALUE 'Y'.
014200     05  wc-found-any-sw        PIC X VALUE 'N'.
014300         88  FOUND-ANY-PAYMENT       VALUE 'Y'.
014400     05  wc-rcp-found-sw        PIC X VALUE 'N'.
014500         88  RCP-FOUND                VALUE 'Y'.
014600     05  wc-svc-found-sw        PIC X VALUE 'N'.
014700         88  SVC-FOUND                VALUE 'Y'.
014800
014900 01  wr-file-status-fields.
015000     05  wc-parm-fs                  PIC XX.
015100     05  wc-customer-master-fs       PIC XX.
015200     05  wc-service-master-fs        PIC XX.
015300     05  wc-receipt-master-fs        PIC XX.
015400     05  wc-payment-history-fs       PIC XX.
015500     05  wc-work-fs                  PIC XX.
015600     05  wc-payhist-rpt-fs           PIC XX.
015700
015800 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
015900 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
016000 77  wn-rcp-idx-found           PIC S9(6) COMP VALUE ZERO.
016100
016200 01  wr-heading-1.
016300     05  FILLER                PIC X(20) VALUE
016400         'PAYMENT HISTORY FOR '.
016500     05  wc-hd-names           PIC X(30).
016600     05  FILLER                PIC X(1)  VALUE SPACE.
016700     05  wc-hd-lastname        PIC X(30).
016800     05  FILLER                PIC X(219) VALUE SPACE.
016900
017000*    REDEFINES -- picks the first and last name fields back
017100*    off the heading line when DISPLAYed together with the
017200*    customer's email on a second header line.
017300 01  wr-heading-1-redef REDEFINES wr-heading-1
017400                             PIC X(300).
017500
017600 01  wr-detail-line.
017700     05  FILLER                PIC X(1)  VALUE SPACE.
017800     05  wc-dtl-service-name      PIC X(20).
017900     05  FILLER                PIC X(1)  VALUE SPACE.
018000     05  wc-dtl-rcp-number        PIC X(12).
018100     05  FILLER                PIC X(1)  VALUE SPACE.
018200     05  wc-dtl-rcp-period        PIC X(8).
018300     05  FILLER                PIC X(1)  VALUE SPACE.
018400     05  wc-dtl-pay-date          PIC X(14).
018500     05  FILLER                PIC X(1)  VALUE SPACE.
018600     05  we-dtl-pay-amount        PIC Z(9)9.99-.
018700     05  FILLER                PIC X(1)  VALUE SPACE.
018800     05  wc-dtl-pay-currency      PIC X(3).
018900     05  FILLER                PIC X(1)  VALUE SPACE.
019000     05  we-dtl-pay-rate          PIC Z(5)9.99.
019100     05  FILLER                PIC X(1)  VALUE SPACE.
019200     05  we-dtl-pay-prev-pend     PIC Z(9)9.99-.
019300     05  FILLER                PIC X(1)  VALUE SPACE.
019400     05  we-dtl-pay-new-pend      PIC Z(9)9.99-.
019500     05  FILLER                PIC X(1)  VALUE SPACE.
019600     05  wc-dtl-pay-status        PIC X(10).
019700*    TKT-0470 (EV, 1997-05-06) -- email, service description and
019800*    the full receipt detail tacked on after the payment columns
019900*    so Cobranzas gets the whole picture off one line, not just
020000*    the receipt number and period.
020100     05  FILLER                PIC X(1)  VALUE SPACE.
020200     05  wc-dtl-cust-email        PIC X(40).
020300     05  FILLER                PIC X(1)  VALUE SPACE.
020400     05  wc-dtl-svc-description   PIC X(60).
020500     05  FILLER                PIC X(1)  VALUE SPACE.
020600     05  wn-dtl-rcp-due-date      PIC 9(8).
020700     05  FILLER                PIC X(1)  VALUE SPACE.
020800     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
020900     05  FILLER                PIC X(1)  VALUE SPACE.
021000     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
021100     05  FILLER                PIC X(1)  VALUE SPACE.
021200     05  wc-dtl-rcp-currency      PIC X(3).
021300     05  FILLER                PIC X(1)  VALUE SPACE.
021400     05  wc-dtl-rcp-status        PIC X(15).
021500     05  FILLER                PIC X(11) VALUE SPACE.
021600
021700*    REDEFINES -- the printed detail line is occasionally wanted
021800*    as one flat 300-byte string (e.g. echoing a rejected detail
021900*    line into the error report) instead of the columns above.
022000 01  wr-detail-line-redef REDEFINES wr-detail-line
022100                              PIC X(300).
022200
022300 01  wr-error-line.
022400     05  FILLER                PIC X(1)  VALUE SPACE.
022500     05  ERR-CUSTOMER-ID       PIC 9(9).
022600     05  FILLER                PIC X(2)  VALUE ' - '.
022700     05  ERR-MESSAGE           PIC X(60).
022800     05  FILLER                PIC X(228) VALUE SPACE.
022900
023000*    REDEFINES -- lets the error line be moved whole into a
023100*    report buffer as a single alphanumeric field when building
023200*    a combined run-summary record, rather than field by field.
023300 01  wr-error-line-redef REDEFINES wr-error-line
023400                              PIC X(300).
023500
023600     COPY MASTER-TABLES.
023700     COPY Z0900-error-wkstg.
023800
023900 PROCEDURE DIVISION.
024000
024100 000-RUN-PAYHIST.
024200     MOVE 'payhist.cbl' TO WC-MSG-SRCFILE
024300     PERFORM A0100-INIT
024400     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
024500     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-PAYHIST-RPT
024600     STOP RUN.
024700*****************************************************************
024800
024900 A0100-INIT.
025000     PERFORM A0110-LOAD-CUSTOMER-MASTER
025100     PERFORM A0120-LOAD-SERVICE-MASTER
025200     PERFORM A0130-LOAD-RECEIPT-MASTER
025300     PERFORM A0150-SORT-PAYMENT-HISTORY
025400
025500     OPEN INPUT PARM-FILE
025600     IF wc-parm-fs NOT = '00'
025700         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
025800         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
025900         MOVE 'A0100-INIT'        TO WC-MSG-PARA
026000         PERFORM Z0900-ERROR-ROUTINE
026100         STOP RUN
026200     END-IF
026300
026400     OPEN OUTPUT PAYHIST-RPT
026500     PERFORM B0900-READ-NEXT-PARM.
026600*****************************************************************
026700
026800     COPY LOAD-MASTERS.
026900*****************************************************************
027000
027100 A0150-SORT-PAYMENT-HISTORY.
027200     SORT SORT-WORK-FILE
027300         ON DESCENDING KEY PAY-DATE OF SORT-WORK-REC
027400         USING PAYMENT-HISTORY
027500         GIVING WORK-FILE.
027600*****************************************************************
027700
027800 B0100-PROCESS-REQUESTS.
027900     PERFORM B0200-PROCESS-ONE-CUSTOMER
028000     PERFORM B0900-READ-NEXT-PARM.
028100*****************************************************************
028200
028300 B0200-PROCESS-ONE-CUSTOMER.
028400     MOVE ZERO TO wn-cust-idx-found
028500     SET wc-cust-found-sw TO 'N'
028600     SET CUST-IDX TO 1
028700     SEARCH ALL CUSTOMER-TBL-ENTRY
028800         AT END
028900             MOVE 'N' TO wc-cust-found-sw
029000         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
029100                 = PARM-CUSTOMER-ID
029200             SET wn-cust-idx-found TO CUST-IDX
029300             SET CUST-FOUND TO TRUE
029400     END-SEARCH
029500
029600     IF NOT CUST-FOUND
029700         MOVE SPACE TO wr-error-line
029800         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
029900         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
030000         WRITE RPT-LINE FROM wr-error-line
030100     ELSE
030200         PERFORM C0100-WRITE-HEADING
030300         SET wc-found-any-sw TO 'N'
030400         OPEN INPUT WORK-FILE
030500         SET wc-work-eof-sw TO 'N'
030600         READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
030700         PERFORM B0300-SCAN-ONE-PAYMENT UNTIL WORK-EOF
030800         CLOSE WORK-FILE
030900         IF NOT FOUND-ANY-PAYMENT
031000             MOVE SPACE TO wr-error-line
031100             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
031200             MOVE 'CUSTOMER HAS NO REGISTERED PAYMENTS'
031300                 TO ERR-MESSAGE
031400             WRITE RPT-LINE FROM wr-error-line
031500         END-IF
031600     END-IF.
031700*****************************************************************
031800
031900 B0300-SCAN-ONE-PAYMENT.
032000     IF PAY-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
032100         SET FOUND-ANY-PAYMENT TO TRUE
032200         PERFORM C0200-LOOKUP-AND-WRITE-DETAIL
032300     END-IF
032400     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
032500*****************************************************************
032600
032700 B0900-READ-NEXT-PARM.
032800     READ PARM-FILE
032900         AT END
033000             SET PARM-EOF TO TRUE
033100     END-READ.
033200*****************************************************************
033300
033400 C0100-WRITE-HEADING.
033500     MOVE SPACE TO wr-heading-1
033600     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
033700         TO wc-hd-names
033800     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
033900         TO wc-hd-lastname
034000     WRITE RPT-LINE FROM wr-heading-1.
034100*****************************************************************
034200
034300 C0200-LOOKUP-AND-WRITE-DETAIL.
034400     MOVE SPACE TO wr-detail-line
034500     SET wc-rcp-found-sw TO 'N'
034600     SET wc-svc-found-sw TO 'N'
034700
034800     SET RCP-IDX TO 1
034900     SEARCH ALL RECEIPT-TBL-ENTRY
035000         AT END
035100             SET wc-rcp-found-sw TO 'N'
035200         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
035300                 = PAY-RECEIPT-ID OF WORK-REC
035400             SET wn-rcp-idx-found TO RCP-IDX
035500             SET RCP-FOUND TO TRUE
035600     END-SEARCH
035700
035800     IF RCP-FOUND
035900         MOVE RCP-NUMBER OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
036000             TO wc-dtl-rcp-number
036100         MOVE RCP-PERIOD-LABEL OF RECEIPT-TBL-ENTRY
036200                 (wn-rcp-idx-found)
036300             TO wc-dtl-rcp-period
036400         MOVE RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
036500                 (wn-rcp-idx-found)
036600             TO wn-dtl-rcp-due-date
036700         MOVE RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
036800             TO we-dtl-rcp-amount
036900         MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
037000                 (wn-rcp-idx-found)
037100             TO we-dtl-rcp-pending
037200         MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
037300             TO wc-dtl-rcp-currency
037400         MOVE RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
037500             TO wc-dtl-rcp-status
037600
037700         SET SVC-IDX TO 1
037800         SEARCH ALL SERVICE-TBL-ENTRY
037900             AT END
038000                 SET wc-svc-found-sw TO 'N'
038100             WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
038200                     = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
038300                         (wn-rcp-idx-found)
038400                 SET wn-svc-idx-found TO SVC-IDX
038500                 SET SVC-FOUND TO TRUE
038600         END-SEARCH
038700
038800         IF SVC-FOUND
038900             MOVE SVC-NAME OF SERVICE-TBL-ENTRY
039000                     (wn-svc-idx-found)
039100                 TO wc-dtl-service-name
039200             MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY
039300                     (wn-svc-idx-found)
039400                 TO wc-dtl-svc-description
039500         END-IF
039600     END-IF
039700
039800     MOVE CUST-EMAIL OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
039900         TO wc-dtl-cust-email
040000     MOVE PAY-DATE OF WORK-REC       TO wc-dtl-pay-date
040100     MOVE PAY-AMOUNT OF WORK-REC     TO we-dtl-pay-amount
040200     MOVE PAY-CURRENCY OF WORK-REC   TO wc-dtl-pay-currency
040300     MOVE PAY-EXCHANGE-RATE OF WORK-REC TO we-dtl-pay-rate
040400     MOVE PAY-PREV-PENDING OF WORK-REC  TO we-dtl-pay-prev-pend
040500     MOVE PAY-NEW-PENDING OF WORK-REC   TO we-dtl-pay-new-pend
040600     MOVE PAY-STATUS OF WORK-REC        TO wc-dtl-pay-status
040700
040800     WRITE RPT-LINE FROM wr-detail-line.
040900*****************************************************************
041000
041100*    TKT-0575 (SPH, 2003-08-11) -- closes split into two numbered
041200*    steps, PARM-FILE then PAYHIST-RPT, so EOJ can be driven by one
041300*    PERFORM ... THRU off 000-RUN-PAYHIST, matching the house habit
041400*    for a fixed shutdown sequence.
041500 Z0300-CLOSE-PARM-FILE.
041600     CLOSE PARM-FILE.
041700************************************************************
041800
041900 Z0310-CLOSE-PAYHIST-RPT.
042000     CLOSE PAYHIST-RPT.
042100*****************************************************************
042200
042300 Z0900-ERROR-ROUTINE.
042400     COPY Z0900-error-routine.
042500 .
042600
042700
