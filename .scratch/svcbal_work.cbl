000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SVCBAL.
000300 AUTHOR. L HUAMAN.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1991-01-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the per-customer service balance summary --
000900**> for every service a customer holds, total billed and total
001000**> still pending across that service's receipts, with a
001100**> control break giving grand totals for the customer.
001200*
001300*  This is the "what do they owe right now, across everything"
001400*  report -- one line per active-or-not service the customer
001500*  holds, rolled up from every receipt on file for it, closed
001600*  out with a customer grand-total line.  RCPTINQ answers the
001700*  narrower "show me every receipt for this one service"
001800*  question; this program answers the wider one, for all of a
001900*  customer's services at once.
002000*
002100*    C H A N G E   L O G
002200*
002300*  1991-01-09 LKH TKT-0210  Original version.  One line per       TK0210  
002400*                 service, control-broken by customer, replacing
002500*                 the balance screen Cobranzas used to print one
002600*                 customer at a time.
002700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002800*                 Z0900-ERROR-ROUTINE / errlog, matching the
002900*                 rest of the suite.
003000*  1992-08-17 EV  TKT-0288  Mixed-currency services now print     TK0288  
003100*                 MULTIMONEDA in the currency column instead of
003200*                 silently showing the last receipt's currency
003300*                 the totals belonged to.
003400*  1996-10-30 LKH TKT-0455  Heading line now repeats per customer TK0455  
003500*                 instead of once per run, to match the new
003600*                 multi-customer PARM-FILE format.
003700*  1998-12-03 JLC TKT-0498  Y2K -- no date compares in this       TK0498  
003800*                 program, but wn-cust-total-pending widened
003900*                 along with the rest of the money fields in the
004000*                 TKT-0498 sweep, for consistency.
004100*  2001-03-15 SPH TKT-0560  SERVICE/RECEIPT table sizes bumped to TK0560  
004200*                 match COPYLIB-MASTER-TABLES.
004300*  2003-10-14 SPH TKT-0585  Z0300 EOJ close split into two        TK0585  
004400*                 numbered steps (Z0300/Z0310) driven by one
004500*                 PERFORM ... THRU, matching the fixed shutdown
004600*                 sequence used elsewhere in the suite.
004700*  2005-07-15 LKH TKT-0750  Audit pass -- paragraph banners and   TK0750  
004800*                 in-line notes added explaining the control
004900*                 break and the mixed-currency handling; no
005000*                 logic changed.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005700     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005800     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    PARM-FILE carries one customer id per line -- a plain list
006300*    Cobranzas supplies ahead of the overnight run, usually the
006400*    accounts due for a collections follow-up call that week.
006500     SELECT  PARM-FILE ASSIGN TO SVCBPARM
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS wc-parm-fs.
006800
006900*    All three masters loaded whole into memory by COPY
007000*    LOAD-MASTERS (see A0100-INIT) -- B0300/C0300 below scan
007100*    SERVICE-TABLE and RECEIPT-TABLE in full for every customer
007200*    rather than re-reading the flat files.
007300     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS wc-customer-master-fs.
007600
007700     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS wc-service-master-fs.
008000
008100     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS wc-receipt-master-fs.
008400
008500     SELECT  SVCBAL-RPT ASSIGN TO SVCBRPT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS wc-svcbal-rpt-fs.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200*    One customer id per PARM-FILE line -- the wide FILLER pad
009300*    leaves room for Cobranzas to add a follow-up reason code
009400*    to the card later without reformatting the file.
009500 FD  PARM-FILE.
009600 01  PARM-REC.
009700     05  PARM-CUSTOMER-ID           PIC 9(09).
009800     05  FILLER                     PIC X(71).
009900
010000 FD  CUSTOMER-MASTER.
010100     COPY CUSTOMER.
010200
010300 FD  SERVICE-MASTER.
010400     COPY SERVICE.
010500
010600 FD  RECEIPT-MASTER.
010700     COPY RECEIPT.
010800
010900*    132-byte print line, unblocked -- matches the other report
011000*    programs in the suite; heading, detail, customer-totals
011100*    and error lines are all WRITTEN into this one FD record
011200*    from their own WORKING-STORAGE layouts below.
011300 FD  SVCBAL-RPT.
011400 01  RPT-LINE                  PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700*    PARM-EOF drives the B0100 read loop; CUST-FOUND gates the
011800*    per-customer lookup; FOUND-ANY-SERVICE and
011900*    FOUND-ANY-RECEIPT each gate one level of the control break
012000*    below (a customer can verify but own no services, and a
012100*    service can exist but own no receipts); MIXED-CURRENCY
012200*    flags a service whose receipts were not all billed in the
012300*    same currency, per TKT-0288.
012400 01  wr-switches.
012500     05  wc-parm-eof-sw          PIC X VALUE 'N'.
012600         88  PARM-EOF                VALUE 'Y'.
012700     05  wc-cust-found-sw        PIC X VALUE 'N'.
012800         88  CUST-FOUND               VALUE 'Y'.
012900     05  wc-found-any-svc-sw     PIC X VALUE 'N'.
013000         88  FOUND-ANY-SERVICE        VALUE 'Y'.
013100     05  wc-found-any-rcp-sw     PIC X VALUE 'N'.
013200         88  FOUND-ANY-RECEIPT        VALUE 'Y'.
013300     05  wc-mixed-currency-sw    PIC X VALUE 'N'.
013400         88  MIXED-CURRENCY           VALUE 'Y'.
013500
013600 01  wr-file-status-fields.
013700     05  wc-parm-fs                  PIC XX.
013800     05  wc-customer-master-fs       PIC XX.
013900     05  wc-service-master-fs        PIC XX.
014000     05  wc-receipt-master-fs        PIC XX.
014100     05  wc-svcbal-rpt-fs            PIC XX.
014200
014300*    wn-cust-idx-found remembers which CUSTOMER-TABLE row the
014400*    current PARM-FILE card matched; wn-svc-scan-idx and
014500*    wn-rcp-scan-idx are the two nested table-scan subscripts
014600*    B0300/C0300 drive straight through the whole SERVICE and
014700*    RECEIPT tables for that customer.
014800 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
014900 77  wn-svc-scan-idx            PIC S9(5) COMP VALUE ZERO.
015000 77  wn-rcp-scan-idx            PIC S9(6) COMP VALUE ZERO.
015100
015200*    Two levels of running total -- per-service (reset at the
015300*    top of every C0200) and per-customer (reset at the top of
015400*    every B0200, accumulated once per service by C0200).
015500*    wc-svc-currency remembers the first receipt's currency
015600*    for the service currently being summarized so C0300 has
015700*    something to compare each later receipt against.
015800 01  wr-accum-fields.
015900     05  wn-svc-total-amount    PIC S9(10)V9(2) COMP-3
016000                                        VALUE ZERO.
016100     05  wn-svc-total-pending   PIC S9(10)V9(2) COMP-3
016200                                        VALUE ZERO.
016300     05  wc-svc-currency        PIC X(03).
016400     05  wc-svc-out-currency    PIC X(12).
016500     05  wn-cust-total-amount   PIC S9(12)V9(2) COMP-3
016600                                        VALUE ZERO.
016700     05  wn-cust-total-pending  PIC S9(12)V9(2) COMP-3
016800                                        VALUE ZERO.
016900
017000*    One heading per customer (TKT-0455), naming who the detail
017100*    lines underneath belong to -- same reasoning as RCPTINQ's
017200*    own per-request heading.
017300 01  wr-heading-1.
017400     05  FILLER                PIC X(22) VALUE
017500         'SERVICE BALANCES FOR  '.
017600     05  wc-hd-names           PIC X(30).
017700     05  FILLER                PIC X(1)  VALUE SPACE.
017800     05  wc-hd-lastname        PIC X(30).
017900     05  FILLER                PIC X(49) VALUE SPACE.
018000
018100*    REDEFINES -- lets the customer banner above be re-examined
018200*    as one plain print line when echoed to the console job log.
018300 01  wr-heading-1-redef REDEFINES wr-heading-1
018400                             PIC X(132).
018500
018600*    One line per service the customer holds -- name,
018700*    description and currency first, then the two rolled-up
018800*    money columns C0200 builds from every receipt on that
018900*    service.
019000 01  wr-detail-line.
019100     05  FILLER                PIC X(1)  VALUE SPACE.
019200     05  wc-dtl-svc-name          PIC X(30).
019300     05  FILLER                PIC X(1)  VALUE SPACE.
019400     05  wc-dtl-svc-description   PIC X(40).
019500     05  FILLER                PIC X(1)  VALUE SPACE.
019600     05  wc-dtl-svc-currency      PIC X(12).
019700     05  FILLER                PIC X(1)  VALUE SPACE.
019800     05  we-dtl-svc-tot-amount    PIC Z(9)9.99-.
019900     05  FILLER                PIC X(1)  VALUE SPACE.
020000     05  we-dtl-svc-tot-pending   PIC Z(9)9.99-.
020100     05  FILLER                PIC X(17) VALUE SPACE.
020200
020300*    REDEFINES -- lets a service detail line be re-examined as
020400*    one plain print line when echoed to the console job log,
020500*    the same trick used on wr-heading-1 above.
020600 01  wr-detail-line-redef REDEFINES wr-detail-line
020700                             PIC X(132).
020800
020900*    Control-break footer -- one per customer, printed by
021000*    C0400 only after every service the customer holds has
021100*    been summarized, so the totals are always complete when
021200*    they print.
021300 01  wr-cust-totals-line.
021400     05  FILLER                PIC X(3)  VALUE SPACE.
021500     05  FILLER                PIC X(30) VALUE
021600         'CUSTOMER TOTALS'.
021700     05  FILLER                PIC X(61) VALUE SPACE.
021800     05  we-ctl-tot-amount        PIC Z(11)9.99-.
021900     05  FILLER                PIC X(1)  VALUE SPACE.
022000     05  we-ctl-tot-pending       PIC Z(11)9.99-.
022100     05  FILLER                PIC X(5)  VALUE SPACE.
022200
022300*    REDEFINES -- same console-echo trick applied to the
022400*    per-customer grand-totals line.
022500 01  wr-cust-totals-redef REDEFINES wr-cust-totals-line
022600                             PIC X(132).
022700
022800*    Printed in place of a heading/detail/totals group whenever
022900*    a PARM-FILE customer id fails to verify, or verifies but
023000*    owns no services, or a service owns no receipts -- the
023100*    same "never a silent gap" rule RCPTINQ follows.
023200 01  wr-error-line.
023300     05  FILLER                PIC X(1)  VALUE SPACE.
023400     05  ERR-CUSTOMER-ID       PIC 9(9).
023500     05  FILLER                PIC X(2)  VALUE ' - '.
023600     05  ERR-MESSAGE           PIC X(60).
023700     05  FILLER                PIC X(59) VALUE SPACE.
023800
023900     COPY MASTER-TABLES.
024000     COPY Z0900-error-wkstg.
024100
024200*    Numbered-paragraph style: 0nn mainline, A0nnn start-of-job,
024300*    B0nnn per-customer control, C0nnn the service/receipt
024400*    control-break levels and report writers, Z0nnn shutdown
024500*    and error -- the same letter scheme the rest of the suite
024600*    follows.
024700 PROCEDURE DIVISION.
024800
024900*    Mainline -- load the masters, answer every PARM-FILE
025000*    customer one at a time until end of file, close down.
025100 000-RUN-SVCBAL.
025200     MOVE 'svcbal.cbl' TO WC-MSG-SRCFILE
025300     PERFORM A0100-INIT
025400     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
025500     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-SVCBAL-RPT
025600     STOP RUN.
025700*****************************************************************
025800
025900*    Start-of-job: bring the three masters into memory, then
026000*    open the parameter and report files and prime the
026100*    read-ahead for B0100's loop.  No SORT step here, unlike
026200*    RCPTINQ -- this report's control break runs off the
026300*    PARM-FILE's own customer order, not off receipt due dates.
026400 A0100-INIT.
026500     PERFORM A0110-LOAD-CUSTOMER-MASTER
026600     PERFORM A0120-LOAD-SERVICE-MASTER
026700     PERFORM A0130-LOAD-RECEIPT-MASTER
026800
026900     OPEN INPUT PARM-FILE
027000     IF wc-parm-fs NOT = '00'
027100         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
027200         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
027300         MOVE 'A0100-INIT'        TO WC-MSG-PARA
027400         PERFORM Z0900-ERROR-ROUTINE
027500         STOP RUN
027600     END-IF
027700
027800     OPEN OUTPUT SVCBAL-RPT
027900     PERFORM B0900-READ-NEXT-PARM.
028000*****************************************************************
028100
028200     COPY LOAD-MASTERS.
028300*****************************************************************
028400
028500*    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
028600*    customer the read-ahead already has in PARM-REC, then read
028700*    one more card for next time.
028800 B0100-PROCESS-REQUESTS.
028900     PERFORM B0200-PROCESS-ONE-CUSTOMER
029000     PERFORM B0900-READ-NEXT-PARM.
029100*****************************************************************
029200
029300*    Top of the control break.  Verify the customer, then walk
029400*    every row of SERVICE-TABLE looking for ones that belong to
029500*    them (B0300) -- there is no index from customer to service
029600*    in the in-memory tables, so this is a straight linear scan
029700*    once per customer rather than a SEARCH ALL.
029800 B0200-PROCESS-ONE-CUSTOMER.
029900     MOVE ZERO TO wn-cust-idx-found
030000     SET wc-cust-found-sw TO 'N'
030100     SET CUST-IDX TO 1
030200     SEARCH ALL CUSTOMER-TBL-ENTRY
030300         AT END
030400             SET wc-cust-found-sw TO 'N'
030500         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
030600                 = PARM-CUSTOMER-ID
030700         SET wn-cust-idx-found TO CUST-IDX
030800         SET CUST-FOUND TO TRUE
030900     END-SEARCH
031000
031100     IF NOT CUST-FOUND
031200         MOVE SPACE TO wr-error-line
031300         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
031400         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
031500         WRITE RPT-LINE FROM wr-error-line
031600     ELSE
031700*    Customer verified -- print their heading, zero the
031800*    customer-level accumulators, then scan every SERVICE-TABLE
031900*    row once.  wn-cust-total-amount/PENDING are zeroed here,
032000*    not in C0200, because C0200 runs once per service and adds
032100*    into them -- they must start the customer at zero, not
032200*    the service.
032300         PERFORM C0100-WRITE-HEADING
032400         MOVE ZERO TO wn-cust-total-amount wn-cust-total-pending
032500         SET wc-found-any-svc-sw TO 'N'
032600         SET wn-svc-scan-idx TO 1
032700         PERFORM B0300-SCAN-ONE-SERVICE
032800             UNTIL wn-svc-scan-idx > wn-service-count
032900
033000         IF NOT FOUND-ANY-SERVICE
033100             MOVE SPACE TO wr-error-line
033200             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
033300             MOVE 'CUSTOMER HAS NO REGISTERED SERVICES'
033400                 TO ERR-MESSAGE
033500             WRITE RPT-LINE FROM wr-error-line
033600         ELSE
033700*    At least one service belonged to this customer -- print
033800*    the customer-totals footer now that every service line
033900*    that will ever add into wn-cust-total-amount/PENDING has
034000*    already run.
034100             PERFORM C0400-WRITE-CUSTOMER-TOTALS
034200         END-IF
034300     END-IF.
034400*****************************************************************
034500
034600*    One SERVICE-TABLE row at a time, whole table, every
034700*    customer -- a service belongs to this customer only if
034800*    its own SVC-CUSTOMER-ID matches the PARM-FILE card.  This
034900*    is the middle level of the control break: each match is a
035000*    new detail line, summarized by C0200 below.
035100 B0300-SCAN-ONE-SERVICE.
035200     IF SVC-CUSTOMER-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
035300             = PARM-CUSTOMER-ID
035400         SET FOUND-ANY-SERVICE TO TRUE
035500         PERFORM C0200-SUMMARIZE-ONE-SERVICE
035600     END-IF
035700     ADD 1 TO wn-svc-scan-idx.
035800*****************************************************************
035900
036000*    Prints the per-customer banner from the row B0200 already
036100*    located -- no second lookup.
036200 C0100-WRITE-HEADING.
036300     MOVE SPACE TO wr-heading-1
036400     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
036500         TO wc-hd-names
036600     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
036700         TO wc-hd-lastname
036800     WRITE RPT-LINE FROM wr-heading-1.
036900*****************************************************************
037000
037100*    Bottom level of the control break -- rolls every receipt
037200*    that belongs to this one service (matched by both
037300*    SERVICE-ID and PARM-CUSTOMER-ID, since a service id alone
037400*    is not unique to one customer on RECEIPT-TABLE) into the
037500*    two wn-svc-total-* accumulators, then either writes the
037600*    service's detail line or, if it turned up no receipts at
037700*    all, an error line instead.
037800 C0200-SUMMARIZE-ONE-SERVICE.
037900     MOVE ZERO TO wn-svc-total-amount wn-svc-total-pending
038000     MOVE SPACE TO wc-svc-currency
038100     SET wc-found-any-rcp-sw TO 'N'
038200     SET wc-mixed-currency-sw TO 'N'
038300     SET wn-rcp-scan-idx TO 1
038400     PERFORM C0300-SCAN-ONE-RECEIPT
038500         UNTIL wn-rcp-scan-idx > wn-receipt-count
038600
038700     IF NOT FOUND-ANY-RECEIPT
038800         MOVE SPACE TO wr-error-line
038900         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
039000         STRING SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
039100                ' - SERVICE HAS NO REGISTERED RECEIPTS'
039200             DELIMITED BY SIZE INTO ERR-MESSAGE
039300         WRITE RPT-LINE FROM wr-error-line
039400     ELSE
039500*    TKT-0288 -- a service billed in more than one currency
039600*    across its receipts (a rate-plan change mid-history, or a
039700*    data-entry slip) cannot honestly show one currency code
039800*    on its summary line, so MULTIMONEDA goes in the currency
039900*    column instead of whichever currency happened to belong
040000*    to the last receipt scanned.
040100         IF MIXED-CURRENCY
040200             MOVE 'MULTIMONEDA' TO wc-svc-out-currency
040300         ELSE
040400             MOVE wc-svc-currency TO wc-svc-out-currency
040500         END-IF
040600         PERFORM C0500-WRITE-SERVICE-DETAIL
040700         ADD wn-svc-total-amount  TO wn-cust-total-amount
040800         ADD wn-svc-total-pending TO wn-cust-total-pending
040900     END-IF.
041000*****************************************************************
041100
041200*    One RECEIPT-TABLE row at a time, whole table, every
041300*    service -- a receipt belongs to the service/customer pair
041400*    being summarized only if both its SERVICE-ID and
041500*    CUSTOMER-ID match.  The first matching receipt sets
041600*    wc-svc-currency as the service's baseline; every later
041700*    match compares against that baseline to detect a mixed
041800*    currency.
041900 C0300-SCAN-ONE-RECEIPT.
042000     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
042100           = SERVICE-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
042200         AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
042300                 (wn-rcp-scan-idx) = PARM-CUSTOMER-ID
042400         IF NOT FOUND-ANY-RECEIPT
042500             MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY
042600                     (wn-rcp-scan-idx)
042700                 TO wc-svc-currency
042800         ELSE
042900             IF RCP-CURRENCY OF RECEIPT-TBL-ENTRY
043000                     (wn-rcp-scan-idx) NOT = wc-svc-currency
043100                 SET MIXED-CURRENCY TO TRUE
043200             END-IF
043300         END-IF
043400         SET FOUND-ANY-RECEIPT TO TRUE
043500         ADD RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
043600             TO wn-svc-total-amount
043700         ADD RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
043800                 (wn-rcp-scan-idx)
043900             TO wn-svc-total-pending
044000     END-IF
044100     ADD 1 TO wn-rcp-scan-idx.
044200*****************************************************************
044300
044400*    Control-break footer -- runs once per customer, after
044500*    every service that customer holds has already added its
044600*    share into wn-cust-total-amount/PENDING.
044700 C0400-WRITE-CUSTOMER-TOTALS.
044800     MOVE SPACE TO wr-cust-totals-line
044900     MOVE wn-cust-total-amount  TO we-ctl-tot-amount
045000     MOVE wn-cust-total-pending TO we-ctl-tot-pending
045100     WRITE RPT-LINE FROM wr-cust-totals-line.
045200*****************************************************************
045300
045400*    One detail line per service -- straight MOVEs off the
045500*    accumulators C0200/C0300 just built, plus the service name
045600*    and description looked up off the SERVICE-TABLE row B0300
045700*    is currently scanning.
045800 C0500-WRITE-SERVICE-DETAIL.
045900     MOVE SPACE TO wr-detail-line
046000     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
046100         TO wc-dtl-svc-name
046200     MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
046300         TO wc-dtl-svc-description
046400     MOVE wc-svc-out-currency   TO wc-dtl-svc-currency
046500     MOVE wn-svc-total-amount   TO we-dtl-svc-tot-amount
046600     MOVE wn-svc-total-pending  TO we-dtl-svc-tot-pending
046700     WRITE RPT-LINE FROM wr-detail-line.
046800*****************************************************************
046900
047000*    Read-ahead for the B0100 loop, same one-card-of-lookahead
047100*    pattern used throughout the suite.
047200 B0900-READ-NEXT-PARM.
047300     READ PARM-FILE
047400         AT END
047500             SET PARM-EOF TO TRUE
047600     END-READ.
047700*****************************************************************
047800
047900*    TKT-0585 (SPH, 2003-10-14) -- EOJ close split into two
048000*    numbered steps, PARM-FILE then SVCBAL-RPT, so shutdown can
048100*    be driven by one PERFORM ... THRU off 000-RUN-SVCBAL,
048200*    matching the house habit for a fixed shutdown sequence.
048300 Z0300-CLOSE-PARM-FILE.
048400     CLOSE PARM-FILE.
048500*****************************************************************
048600
048700 Z0310-CLOSE-SVCBAL-RPT.
048800     CLOSE SVCBAL-RPT.
048900*****************************************************************
049000
049100*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
049200*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
049300*    before PERFORMing here, the same contract every program in
049400*    the suite uses.
049500 Z0900-ERROR-ROUTINE.
049600     COPY Z0900-error-routine.
049700 .
