000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYHIST.
000300 AUTHOR. E VARGAS.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-05-21.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the payment history listing for one or more
000900**> customers named on the PARM-FILE -- newest payment first,
001000**> enriched with the receipt, service and customer it belongs
001100**> to.  Run after payreg.cbl so PAYMENT-HISTORY is current.
001200*
001300*    C H A N G E   L O G
001400*
001500*  1990-05-21 EV  TKT-0190  Original version.  Sorts the whole    TK0190  
001600*                 PAYMENT-HISTORY file descending by PAY-DATE
001700*                 once at A0100-INIT, then scans the sorted
001800*                 work file once per customer on the PARM-FILE.
001900*  1991-02-14 EV  TKT-0221  "Customer has no registered           TK0221  
002000*                 payments" line now written even when the
002100*                 customer exists but the scan finds nothing --
002200*                 Cobranzas was reading silence as a bug.
002300*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002400*                 Z0900-ERROR-ROUTINE / errlog, matching the
002500*                 rest of the suite.
002600*  1993-11-29 EV  TKT-0330  A missing RECEIPT or SERVICE row no   TK0330  
002700*                 longer aborts the listing -- blank the
002800*                 summary columns and keep going, per Sistemas.
002900*  1996-10-30 LKH TKT-0455  Heading line now repeats per          TK0455  
003000*                 customer instead of once per run, to match
003100*                 the new multi-customer PARM-FILE format.
003200*  1997-05-06 EV  TKT-0470  Cobranzas asked for the full          TK0470  
003300*                 receipt detail -- due date, amount, pending,
003400*                 currency, status -- and the customer email and
003500*                 service description on every line, not just
003600*                 the receipt number and period; detail line
003700*                 widened from 132 to 300 bytes to carry it.
003800*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE compares and the      TK0498  
003900*                 descending SORT key now carry a 4-digit year;
004000*                 ran the whole of 1999's history back through
004100*                 to confirm ordering didn't shift.
004200*  2001-03-15 SPH TKT-0560  RECEIPT/SERVICE table sizes bumped    TK0560  
004300*                 to match COPYLIB-MASTER-TABLES.
004400*  2003-08-11 SPH TKT-0575  Z0300 EOJ close split into two        TK0575  
004500*                 numbered steps (Z0300/Z0310) driven by one
004600*                 PERFORM ... THRU, matching the fixed shutdown
004700*                 sequence used elsewhere in the suite.
004800*  2005-07-20 LKH TKT-0755  Audit pass -- paragraph banners and   TK0755  
004900*                 in-line notes added explaining the SORT/scan
005000*                 flow and the two nested SEARCH ALL lookups;
005100*                 no logic changed.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005800     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005900     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT  PARM-FILE ASSIGN TO PAYHPARM
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS wc-parm-fs.
006600
006700     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS wc-customer-master-fs.
007000
007100     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS wc-service-master-fs.
007400
007500     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS wc-receipt-master-fs.
007800
007900*    PAYMENT-HISTORY is written by payreg.cbl during the
008000*    day's posting run -- this program must run after it so
008100*    the day's own payments are already on file to report.
008200     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS wc-payment-history-fs.
008500
008600*    A0150-SORT-PAYMENT-HISTORY reads the whole of
008700*    PAYMENT-HISTORY through this SD once at start of job and
008800*    GIVES the result to WORK-FILE below, newest payment
008900*    first -- B0200 then scans WORK-FILE once per customer
009000*    rather than resorting per request.
009100     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
009200
009300     SELECT  WORK-FILE ASSIGN TO PAYHWORK
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS wc-work-fs.
009600
009700*    300-byte print line (TKT-0470) -- heading, detail and
009800*    error lines are all WRITTEN into this one FD record from
009900*    their own WORKING-STORAGE layouts below.
010000     SELECT  PAYHIST-RPT ASSIGN TO PAYHRPT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS wc-payhist-rpt-fs.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700*    One card per customer to report on, read sequentially;
010800*    B0900-READ-NEXT-PARM does all the reading.
010900 FD  PARM-FILE.
011000*    9-digit customer id, zero-padded the same way
011100*    CUSTOMER-ID is stored on CUSTOMER-MASTER so B0200's
011200*    SEARCH ALL can compare the two fields directly.
011300 01  PARM-REC.
011400     05  PARM-CUSTOMER-ID           PIC 9(09).
011500     05  FILLER                     PIC X(71).
011600
011700 FD  CUSTOMER-MASTER.
011800     COPY CUSTOMER.
011900
012000 FD  SERVICE-MASTER.
012100     COPY SERVICE.
012200
012300*    Loaded whole into RECEIPT-TBL-ENTRY by COPY LOAD-MASTERS;
012400*    never read again directly once A0100-INIT finishes.
012500 FD  RECEIPT-MASTER.
012600     COPY RECEIPT.
012700
012800*    Every payment ever posted by payreg.cbl, one row per
012900*    payment, oldest first as written -- A0150 below re-sorts
013000*    the whole file descending by PAY-DATE before anything
013100*    else runs, so this FD itself is read exactly once, by
013200*    the SORT verb, never by a plain READ.
013300 FD  PAYMENT-HISTORY.
013400     COPY PAYMENT.
013500
013600*    SD/FD pair for the SORT -- SORT-WORK-REC is the sort
013700*    key's own view of the PAYMENT layout (hence the
013800*    REPLACING trick, dropping the level-01 group name so
013900*    PAY-DATE can be named directly as the key); WORK-REC is
014000*    the same layout again on the GIVING side, read back
014100*    sequentially by B0200/B0300 below.
014200 SD  SORT-WORK-FILE.
014300 01  SORT-WORK-REC.
014400     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
014500         ==05  FILLER==.
014600
014700 FD  WORK-FILE.
014800 01  WORK-REC.
014900     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
015000         ==05  FILLER==.
015100
015200*    Print file -- 300 bytes wide to carry the full TKT-0470
015300*    detail line without truncation.
015400 FD  PAYHIST-RPT.
015500 01  RPT-LINE                  PIC X(300).
015600
015700 WORKING-STORAGE SECTION.
015800*    PARM-EOF/WORK-EOF drive their own read loops; CUST-FOUND
015900*    gates the per-customer lookup; FOUND-ANY-PAYMENT gates
016000*    the "no registered payments" error line; RCP-FOUND and
016100*    SVC-FOUND each gate whether C0200 found the receipt and
016200*    service a payment points back to (TKT-0330 -- a missing
016300*    row no longer aborts the listing, it just blanks those
016400*    columns).
016500 01  wr-switches.
016600     05  wc-parm-eof-sw         PIC X VALUE 'N'.
016700         88  PARM-EOF               VALUE 'Y'.
016800     05  wc-work-eof-sw         PIC X VALUE 'N'.
016900         88  WORK-EOF                VALUE 'Y'.
017000     05  wc-cust-found-sw       PIC X VALUE 'N'.
017100         88  CUST-FOUND              VALUE 'Y'.
017200     05  wc-found-any-sw        PIC X VALUE 'N'.
017300         88  FOUND-ANY-PAYMENT       VALUE 'Y'.
017400     05  wc-rcp-found-sw        PIC X VALUE 'N'.
017500         88  RCP-FOUND                VALUE 'Y'.
017600     05  wc-svc-found-sw        PIC X VALUE 'N'.
017700         88  SVC-FOUND                VALUE 'Y'.
017800
017900      *    One 2-byte status field per SELECT above -- only
018000*    wc-parm-fs is ever actually tested (A0100-INIT); the
018100*    rest exist so Z0900-ERROR-ROUTINE always has something
018200*    to report if COPY LOAD-MASTERS or the SORT step hits
018300*    trouble.
018400 01  wr-file-status-fields.
018500     05  wc-parm-fs                  PIC XX.
018600     05  wc-customer-master-fs       PIC XX.
018700     05  wc-service-master-fs        PIC XX.
018800     05  wc-receipt-master-fs        PIC XX.
018900     05  wc-payment-history-fs       PIC XX.
019000     05  wc-work-fs                  PIC XX.
019100     05  wc-payhist-rpt-fs           PIC XX.
019200
019300      *    Three separate 77-levels, one per SEARCH ALL below --
019400*    wn-cust-idx-found remembers the customer row located by
019500*    B0200; wn-rcp-idx-found and wn-svc-idx-found remember
019600*    the receipt and service rows C0200 locates for the
019700*    payment it is currently detailing.
019800 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
019900 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
020000 77  wn-rcp-idx-found           PIC S9(6) COMP VALUE ZERO.
020100
020200*    One heading per customer (TKT-0455), naming who the
020300*    detail lines underneath belong to.
020400 01  wr-heading-1.
020500     05  FILLER                PIC X(20) VALUE
020600         'PAYMENT HISTORY FOR '.
020700     05  wc-hd-names           PIC X(30).
020800     05  FILLER                PIC X(1)  VALUE SPACE.
020900     05  wc-hd-lastname        PIC X(30).
021000     05  FILLER                PIC X(219) VALUE SPACE.
021100
021200*    REDEFINES -- picks the first and last name fields back
021300*    off the heading line when DISPLAYed together with the
021400*    customer's email on a second header line.
021500 01  wr-heading-1-redef REDEFINES wr-heading-1
021600                             PIC X(300).
021700
021800*    One line per payment, newest first (courtesy of A0150's
021900*    SORT) -- service name and receipt identifiers first,
022000*    then the payment columns themselves, then (TKT-0470) the
022100*    fuller receipt/service/customer detail tacked on after.
022200 01  wr-detail-line.
022300     05  FILLER                PIC X(1)  VALUE SPACE.
022400     05  wc-dtl-service-name      PIC X(20).
022500     05  FILLER                PIC X(1)  VALUE SPACE.
022600     05  wc-dtl-rcp-number        PIC X(12).
022700     05  FILLER                PIC X(1)  VALUE SPACE.
022800     05  wc-dtl-rcp-period        PIC X(8).
022900*    PAY-DATE comes off WORK-REC already stamped with the
023000*    time of day payreg.cbl posted it, not just the date.
023100     05  FILLER                PIC X(1)  VALUE SPACE.
023200     05  wc-dtl-pay-date          PIC X(14).
023300     05  FILLER                PIC X(1)  VALUE SPACE.
023400     05  we-dtl-pay-amount        PIC Z(9)9.99-.
023500     05  FILLER                PIC X(1)  VALUE SPACE.
023600     05  wc-dtl-pay-currency      PIC X(3).
023700*    Exchange rate the payment itself used -- may differ from
023800*    the rate on file today if the currency has moved since.
023900     05  FILLER                PIC X(1)  VALUE SPACE.
024000     05  we-dtl-pay-rate          PIC Z(5)9.99.
024100     05  FILLER                PIC X(1)  VALUE SPACE.
024200     05  we-dtl-pay-prev-pend     PIC Z(9)9.99-.
024300     05  FILLER                PIC X(1)  VALUE SPACE.
024400     05  we-dtl-pay-new-pend      PIC Z(9)9.99-.
024500     05  FILLER                PIC X(1)  VALUE SPACE.
024600     05  wc-dtl-pay-status        PIC X(10).
024700*    TKT-0470 (EV, 1997-05-06) -- email, service description and
024800*    the full receipt detail tacked on after the payment columns
024900*    so Cobranzas gets the whole picture off one line, not just
025000*    the receipt number and period.
025100     05  FILLER                PIC X(1)  VALUE SPACE.
025200     05  wc-dtl-cust-email        PIC X(40).
025300     05  FILLER                PIC X(1)  VALUE SPACE.
025400     05  wc-dtl-svc-description   PIC X(60).
025500     05  FILLER                PIC X(1)  VALUE SPACE.
025600     05  wn-dtl-rcp-due-date      PIC 9(8).
025700     05  FILLER                PIC X(1)  VALUE SPACE.
025800     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
025900     05  FILLER                PIC X(1)  VALUE SPACE.
026000     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
026100     05  FILLER                PIC X(1)  VALUE SPACE.
026200     05  wc-dtl-rcp-currency      PIC X(3).
026300     05  FILLER                PIC X(1)  VALUE SPACE.
026400     05  wc-dtl-rcp-status        PIC X(15).
026500     05  FILLER                PIC X(11) VALUE SPACE.
026600
026700*    REDEFINES -- the printed detail line is occasionally wanted
026800*    as one flat 300-byte string (e.g. echoing a rejected detail
026900*    line into the error report) instead of the columns above.
027000 01  wr-detail-line-redef REDEFINES wr-detail-line
027100                              PIC X(300).
027200
027300*    Printed in place of a heading/detail group whenever a
027400*    PARM-FILE customer id fails to verify, or verifies but
027500*    has no matching payments (TKT-0221) -- never a silent
027600*    gap.
027700 01  wr-error-line.
027800     05  FILLER                PIC X(1)  VALUE SPACE.
027900     05  ERR-CUSTOMER-ID       PIC 9(9).
028000     05  FILLER                PIC X(2)  VALUE ' - '.
028100     05  ERR-MESSAGE           PIC X(60).
028200     05  FILLER                PIC X(228) VALUE SPACE.
028300
028400*    REDEFINES -- lets the error line be moved whole into a
028500*    report buffer as a single alphanumeric field when building
028600*    a combined run-summary record, rather than field by field.
028700 01  wr-error-line-redef REDEFINES wr-error-line
028800                              PIC X(300).
028900
029000*    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
029100*    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts and
029200*    CUST-IDX/SVC-IDX/RCP-IDX subscripts the SEARCH ALL verbs
029300*    above use; Z0900-error-wkstg supplies the WC-MSG-*
029400*    fields Z0900-ERROR-ROUTINE prints.
029500     COPY MASTER-TABLES.
029600     COPY Z0900-error-wkstg.
029700
029800 PROCEDURE DIVISION.
029900
030000*    Mainline -- sort the history file, answer every
030100*    PARM-FILE customer one at a time until end of file,
030200*    close down.  WC-MSG-SRCFILE is stamped once here so
030300*    every later call into Z0900-ERROR-ROUTINE tags its
030400*    console message with this program's own name.
030500 000-RUN-PAYHIST.
030600     MOVE 'payhist.cbl' TO WC-MSG-SRCFILE
030700     PERFORM A0100-INIT
030800     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
030900     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-PAYHIST-RPT
031000     STOP RUN.
031100*****************************************************************
031200
031300*    Start-of-job: bring the three masters into memory, sort
031400*    the history file newest-first, then open the parameter
031500*    and report files and prime the read-ahead for B0100's
031600*    loop.
031700 A0100-INIT.
031800     PERFORM A0110-LOAD-CUSTOMER-MASTER
031900     PERFORM A0120-LOAD-SERVICE-MASTER
032000     PERFORM A0130-LOAD-RECEIPT-MASTER
032100     PERFORM A0150-SORT-PAYMENT-HISTORY
032200
032300     OPEN INPUT PARM-FILE
032400     IF wc-parm-fs NOT = '00'
032500         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
032600         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
032700         MOVE 'A0100-INIT'        TO WC-MSG-PARA
032800         PERFORM Z0900-ERROR-ROUTINE
032900         STOP RUN
033000     END-IF
033100
033200*    PAYHIST-RPT is a fresh OUTPUT file every run -- this
033300*    report is not accumulated run over run.
033400     OPEN OUTPUT PAYHIST-RPT
033500     PERFORM B0900-READ-NEXT-PARM.
033600*****************************************************************
033700
033800     COPY LOAD-MASTERS.
033900*****************************************************************
034000
034100*    TKT-0190 -- one SORT, whole PAYMENT-HISTORY file, once
034200*    per run, newest payment first.  Cheaper than sorting
034300*    per customer, and the only way to get a newest-first
034400*    order out of a file that was written oldest-first by
034500*    payreg.cbl.
034600 A0150-SORT-PAYMENT-HISTORY.
034700     SORT SORT-WORK-FILE
034800         ON DESCENDING KEY PAY-DATE OF SORT-WORK-REC
034900         USING PAYMENT-HISTORY
035000         GIVING WORK-FILE.
035100*****************************************************************
035200
035300*    Driven by 000-RUN-PAYHIST UNTIL PARM-EOF -- process the
035400*    customer the read-ahead already has in PARM-REC, then
035500*    read one more card for next time.
035600 B0100-PROCESS-REQUESTS.
035700     PERFORM B0200-PROCESS-ONE-CUSTOMER
035800     PERFORM B0900-READ-NEXT-PARM.
035900*****************************************************************
036000
036100*    Verify the customer, then scan the sorted WORK-FILE
036200*    from the top once per customer, writing a detail line
036300*    for every payment that belongs to them -- a plain
036400*    sequential scan, not a SEARCH ALL, because WORK-FILE is
036500*    ordered by date, not by customer, so there is no way to
036600*    binary-search straight to one customer's payments.
036700 B0200-PROCESS-ONE-CUSTOMER.
036800     MOVE ZERO TO wn-cust-idx-found
036900     SET wc-cust-found-sw TO 'N'
037000     SET CUST-IDX TO 1
037100     SEARCH ALL CUSTOMER-TBL-ENTRY
037200         AT END
037300             MOVE 'N' TO wc-cust-found-sw
037400         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
037500                 = PARM-CUSTOMER-ID
037600             SET wn-cust-idx-found TO CUST-IDX
037700             SET CUST-FOUND TO TRUE
037800     END-SEARCH
037900
038000     IF NOT CUST-FOUND
038100*    A PARM-FILE card with no matching customer is a data
038200*    problem upstream, not a reason to abend the run -- print
038300*    the gap and keep going so the rest of the list still
038400*    gets answered.
038500         MOVE SPACE TO wr-error-line
038600         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
038700         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
038800         WRITE RPT-LINE FROM wr-error-line
038900     ELSE
039000*    WORK-FILE is reopened from the top and scanned whole for
039100*    every customer on the PARM-FILE -- TKT-0190's own design
039200*    choice, accepted because the PARM-FILE is normally a
039300*    short, targeted list, not every customer on file.
039400         PERFORM C0100-WRITE-HEADING
039500         SET wc-found-any-sw TO 'N'
039600         OPEN INPUT WORK-FILE
039700         SET wc-work-eof-sw TO 'N'
039800         READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
039900         PERFORM B0300-SCAN-ONE-PAYMENT UNTIL WORK-EOF
040000         CLOSE WORK-FILE
040100*    TKT-0221 -- a verified customer with zero matching
040200*    payments used to leave nothing printed at all; Cobranzas
040300*    could not tell that from a program bug, so the gap now
040400*    prints its own explicit line.
040500         IF NOT FOUND-ANY-PAYMENT
040600             MOVE SPACE TO wr-error-line
040700             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
040800             MOVE 'CUSTOMER HAS NO REGISTERED PAYMENTS'
040900                 TO ERR-MESSAGE
041000             WRITE RPT-LINE FROM wr-error-line
041100         END-IF
041200     END-IF.
041300*****************************************************************
041400
041500*    One WORK-FILE row per call, whole file, every customer --
041600*    a payment belongs to this customer only if its own
041700*    PAY-CUSTOMER-ID matches the PARM-FILE card; the read at
041800*    the bottom advances the scan regardless of match, so the
041900*    date ordering from A0150 is preserved untouched.
042000 B0300-SCAN-ONE-PAYMENT.
042100     IF PAY-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
042200         SET FOUND-ANY-PAYMENT TO TRUE
042300         PERFORM C0200-LOOKUP-AND-WRITE-DETAIL
042400     END-IF
042500     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
042600*****************************************************************
042700
042800*    Read-ahead for the B0100 loop -- A0100-INIT primes the
042900*    first card before the UNTIL loop ever tests PARM-EOF, so
043000*    an empty PARM-FILE falls straight through to shutdown
043100*    without ever calling B0200.
043200 B0900-READ-NEXT-PARM.
043300     READ PARM-FILE
043400         AT END
043500             SET PARM-EOF TO TRUE
043600     END-READ.
043700*****************************************************************
043800
043900*    Prints the per-customer banner (TKT-0455) from the row
044000*    B0200 already located -- no second lookup needed.
044100 C0100-WRITE-HEADING.
044200     MOVE SPACE TO wr-heading-1
044300     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
044400         TO wc-hd-names
044500     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
044600         TO wc-hd-lastname
044700     WRITE RPT-LINE FROM wr-heading-1.
044800*****************************************************************
044900
045000*    One detail line per payment -- looks up the receipt the
045100*    payment was applied to, then the service that receipt
045200*    belongs to, filling in as much of the line as each
045300*    lookup succeeds at.  TKT-0330 -- a missing RECEIPT or
045400*    SERVICE row (an orphaned payment from old test data, or
045500*    a service deleted after the fact) no longer aborts the
045600*    listing; those columns are simply left blank.
045700 C0200-LOOKUP-AND-WRITE-DETAIL.
045800     MOVE SPACE TO wr-detail-line
045900     SET wc-rcp-found-sw TO 'N'
046000     SET wc-svc-found-sw TO 'N'
046100
046200*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
046300*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
046400*    of compares regardless of table size.
046500     SET RCP-IDX TO 1
046600     SEARCH ALL RECEIPT-TBL-ENTRY
046700         AT END
046800             SET wc-rcp-found-sw TO 'N'
046900         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
047000                 = PAY-RECEIPT-ID OF WORK-REC
047100             SET wn-rcp-idx-found TO RCP-IDX
047200             SET RCP-FOUND TO TRUE
047300     END-SEARCH
047400
047500     IF RCP-FOUND
047600         MOVE RCP-NUMBER OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
047700             TO wc-dtl-rcp-number
047800         MOVE RCP-PERIOD-LABEL OF RECEIPT-TBL-ENTRY
047900                 (wn-rcp-idx-found)
048000             TO wc-dtl-rcp-period
048100         MOVE RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
048200                 (wn-rcp-idx-found)
048300             TO wn-dtl-rcp-due-date
048400         MOVE RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
048500             TO we-dtl-rcp-amount
048600         MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
048700                 (wn-rcp-idx-found)
048800             TO we-dtl-rcp-pending
048900         MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
049000             TO wc-dtl-rcp-currency
049100         MOVE RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
049200             TO wc-dtl-rcp-status
049300
049400*    Second SEARCH ALL, nested inside the first -- only
049500*    attempted once the receipt itself was found, since the
049600*    service id being searched for comes off that receipt
049700*    row.
049800         SET SVC-IDX TO 1
049900         SEARCH ALL SERVICE-TBL-ENTRY
050000             AT END
050100                 SET wc-svc-found-sw TO 'N'
050200             WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
050300                     = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
050400                         (wn-rcp-idx-found)
050500                 SET wn-svc-idx-found TO SVC-IDX
050600                 SET SVC-FOUND TO TRUE
050700         END-SEARCH
050800
050900         IF SVC-FOUND
051000             MOVE SVC-NAME OF SERVICE-TBL-ENTRY
051100                     (wn-svc-idx-found)
051200                 TO wc-dtl-service-name
051300             MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY
051400                     (wn-svc-idx-found)
051500                 TO wc-dtl-svc-description
051600         END-IF
051700     END-IF
051800
051900*    TKT-0470 -- the customer's email and the payment's own
052000*    fields always print, whether or not the receipt/service
052100*    lookups above succeeded; only the receipt- and service-
052200*    derived columns are ever left blank.
052300     MOVE CUST-EMAIL OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
052400         TO wc-dtl-cust-email
052500     MOVE PAY-DATE OF WORK-REC       TO wc-dtl-pay-date
052600     MOVE PAY-AMOUNT OF WORK-REC     TO we-dtl-pay-amount
052700     MOVE PAY-CURRENCY OF WORK-REC   TO wc-dtl-pay-currency
052800     MOVE PAY-EXCHANGE-RATE OF WORK-REC TO we-dtl-pay-rate
052900     MOVE PAY-PREV-PENDING OF WORK-REC  TO we-dtl-pay-prev-pend
053000     MOVE PAY-NEW-PENDING OF WORK-REC   TO we-dtl-pay-new-pend
053100     MOVE PAY-STATUS OF WORK-REC        TO wc-dtl-pay-status
053200
053300     WRITE RPT-LINE FROM wr-detail-line.
053400*****************************************************************
053500
053600*    TKT-0575 (SPH, 2003-08-11) -- closes split into two numbered
053700*    steps, PARM-FILE then PAYHIST-RPT, so EOJ can be driven by one
053800*    PERFORM ... THRU off 000-RUN-PAYHIST, matching the house habit
053900*    for a fixed shutdown sequence.
054000 Z0300-CLOSE-PARM-FILE.
054100     CLOSE PARM-FILE.
054200************************************************************
054300
054400*    Second half of the TKT-0575 split shutdown -- 000-RUN-
054500*    PAYHIST drives both halves with one PERFORM ... THRU.
054600 Z0310-CLOSE-PAYHIST-RPT.
054700     CLOSE PAYHIST-RPT.
054800*****************************************************************
054900
055000*    Shared error/abend path -- see COPYLIB-Z0900-error-
055100*    routine; every caller above fills WC-MSG-FILENAME/
055200*    FILESTAT/PARA before PERFORMing here, the same contract
055300*    every program in the suite uses.
055400 Z0900-ERROR-ROUTINE.
055500     COPY Z0900-error-routine.
055600 .
055700
055800
