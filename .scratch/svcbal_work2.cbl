000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SVCBAL.
000300 AUTHOR. L HUAMAN.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1991-01-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the per-customer service balance summary --
000900**> for every service a customer holds, total billed and total
001000**> still pending across that service's receipts, with a
001100**> control break giving grand totals for the customer.
001200*
001300*  This is the "what do they owe right now, across everything"
001400*  report -- one line per active-or-not service the customer
001500*  holds, rolled up from every receipt on file for it, closed
001600*  out with a customer grand-total line.  RCPTINQ answers the
001700*  narrower "show me every receipt for this one service"
001800*  question; this program answers the wider one, for all of a
001900*  customer's services at once.
002000*
002100*    C H A N G E   L O G
002200*
002300*  1991-01-09 LKH TKT-0210  Original version.  One line per       TK0210  
002400*                 service, control-broken by customer, replacing
002500*                 the balance screen Cobranzas used to print one
002600*                 customer at a time.
002700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002800*                 Z0900-ERROR-ROUTINE / errlog, matching the
002900*                 rest of the suite.
003000*  1992-08-17 EV  TKT-0288  Mixed-currency services now print     TK0288  
003100*                 MULTIMONEDA in the currency column instead of
003200*                 silently showing the last receipt's currency
003300*                 the totals belonged to.
003400*  1996-10-30 LKH TKT-0455  Heading line now repeats per customer TK0455  
003500*                 instead of once per run, to match the new
003600*                 multi-customer PARM-FILE format.
003700*  1998-12-03 JLC TKT-0498  Y2K -- no date compares in this       TK0498  
003800*                 program, but wn-cust-total-pending widened
003900*                 along with the rest of the money fields in the
004000*                 TKT-0498 sweep, for consistency.
004100*  2001-03-15 SPH TKT-0560  SERVICE/RECEIPT table sizes bumped to TK0560  
004200*                 match COPYLIB-MASTER-TABLES.
004300*  2003-10-14 SPH TKT-0585  Z0300 EOJ close split into two        TK0585  
004400*                 numbered steps (Z0300/Z0310) driven by one
004500*                 PERFORM ... THRU, matching the fixed shutdown
004600*                 sequence used elsewhere in the suite.
004700*  2005-07-15 LKH TKT-0750  Audit pass -- paragraph banners and   TK0750  
004800*                 in-line notes added explaining the control
004900*                 break and the mixed-currency handling; no
005000*                 logic changed.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005700     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005800     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    PARM-FILE carries one customer id per line -- a plain list
006300*    Cobranzas supplies ahead of the overnight run, usually the
006400*    accounts due for a collections follow-up call that week.
006500     SELECT  PARM-FILE ASSIGN TO SVCBPARM
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS wc-parm-fs.
006800
006900*    All three masters loaded whole into memory by COPY
007000*    LOAD-MASTERS (see A0100-INIT) -- B0300/C0300 below scan
007100*    SERVICE-TABLE and RECEIPT-TABLE in full for every customer
007200*    rather than re-reading the flat files.
007300     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS wc-customer-master-fs.
007600
007700     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS wc-service-master-fs.
008000
008100     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS wc-receipt-master-fs.
008400
008500     SELECT  SVCBAL-RPT ASSIGN TO SVCBRPT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS wc-svcbal-rpt-fs.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200*    One customer id per PARM-FILE line -- the wide FILLER pad
009300*    leaves room for Cobranzas to add a follow-up reason code
009400*    to the card later without reformatting the file.
009500 FD  PARM-FILE.
009600 01  PARM-REC.
009700     05  PARM-CUSTOMER-ID           PIC 9(09).
009800     05  FILLER                     PIC X(71).
009900
010000*    Read once apiece by A0110/A0120/A0130 below and never
010100*    reopened -- once COPY LOAD-MASTERS has them in the three
010200*    in-memory tables, the rest of the program never touches
010300*    these FDs again.
010400 FD  CUSTOMER-MASTER.
010500     COPY CUSTOMER.
010600
010700 FD  SERVICE-MASTER.
010800     COPY SERVICE.
010900
011000*    RECEIPT carries every payment and pending-balance row on
011100*    file, for every customer and every service -- this FD is
011200*    the widest of the three and the slowest to load, which is
011300*    why B0100 does not re-read it per customer.
011400 FD  RECEIPT-MASTER.
011500     COPY RECEIPT.
011600
011700*    132-byte print line, unblocked -- matches the other report
011800*    programs in the suite; heading, detail, customer-totals
011900*    and error lines are all WRITTEN into this one FD record
012000*    from their own WORKING-STORAGE layouts below.
012100 FD  SVCBAL-RPT.
012200 01  RPT-LINE                  PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500*    PARM-EOF drives the B0100 read loop; CUST-FOUND gates the
012600*    per-customer lookup; FOUND-ANY-SERVICE and
012700*    FOUND-ANY-RECEIPT each gate one level of the control break
012800*    below (a customer can verify but own no services, and a
012900*    service can exist but own no receipts); MIXED-CURRENCY
013000*    flags a service whose receipts were not all billed in the
013100*    same currency, per TKT-0288.
013200 01  wr-switches.
013300     05  wc-parm-eof-sw          PIC X VALUE 'N'.
013400         88  PARM-EOF                VALUE 'Y'.
013500     05  wc-cust-found-sw        PIC X VALUE 'N'.
013600         88  CUST-FOUND               VALUE 'Y'.
013700     05  wc-found-any-svc-sw     PIC X VALUE 'N'.
013800         88  FOUND-ANY-SERVICE        VALUE 'Y'.
013900     05  wc-found-any-rcp-sw     PIC X VALUE 'N'.
014000         88  FOUND-ANY-RECEIPT        VALUE 'Y'.
014100     05  wc-mixed-currency-sw    PIC X VALUE 'N'.
014200         88  MIXED-CURRENCY           VALUE 'Y'.
014300
014400*    One 2-byte status field per SELECT above -- only
014500*    wc-parm-fs is ever actually tested (A0100-INIT); the
014600*    master-file statuses exist so Z0900-ERROR-ROUTINE always
014700*    has something to report if COPY LOAD-MASTERS hits trouble
014800*    opening one of the three masters.
014900 01  wr-file-status-fields.
015000     05  wc-parm-fs                  PIC XX.
015100     05  wc-customer-master-fs       PIC XX.
015200     05  wc-service-master-fs        PIC XX.
015300     05  wc-receipt-master-fs        PIC XX.
015400     05  wc-svcbal-rpt-fs            PIC XX.
015500
015600*    wn-cust-idx-found remembers which CUSTOMER-TABLE row the
015700*    current PARM-FILE card matched; wn-svc-scan-idx and
015800*    wn-rcp-scan-idx are the two nested table-scan subscripts
015900*    B0300/C0300 drive straight through the whole SERVICE and
016000*    RECEIPT tables for that customer.
016100 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
016200 77  wn-svc-scan-idx            PIC S9(5) COMP VALUE ZERO.
016300 77  wn-rcp-scan-idx            PIC S9(6) COMP VALUE ZERO.
016400
016500*    Two levels of running total -- per-service (reset at the
016600*    top of every C0200) and per-customer (reset at the top of
016700*    every B0200, accumulated once per service by C0200).
016800*    wc-svc-currency remembers the first receipt's currency
016900*    for the service currently being summarized so C0300 has
017000*    something to compare each later receipt against.
017100 01  wr-accum-fields.
017200     05  wn-svc-total-amount    PIC S9(10)V9(2) COMP-3
017300                                        VALUE ZERO.
017400     05  wn-svc-total-pending   PIC S9(10)V9(2) COMP-3
017500                                        VALUE ZERO.
017600     05  wc-svc-currency        PIC X(03).
017700     05  wc-svc-out-currency    PIC X(12).
017800*    Customer-level totals carry two more integer digits than
017900*    the service-level ones above -- a customer can hold many
018000*    services, so the grand total needs the extra headroom
018100*    even though no single service total ever gets that large.
018200     05  wn-cust-total-amount   PIC S9(12)V9(2) COMP-3
018300                                        VALUE ZERO.
018400     05  wn-cust-total-pending  PIC S9(12)V9(2) COMP-3
018500                                        VALUE ZERO.
018600
018700*    One heading per customer (TKT-0455), naming who the detail
018800*    lines underneath belong to -- same reasoning as RCPTINQ's
018900*    own per-request heading.
019000 01  wr-heading-1.
019100     05  FILLER                PIC X(22) VALUE
019200         'SERVICE BALANCES FOR  '.
019300     05  wc-hd-names           PIC X(30).
019400     05  FILLER                PIC X(1)  VALUE SPACE.
019500     05  wc-hd-lastname        PIC X(30).
019600     05  FILLER                PIC X(49) VALUE SPACE.
019700
019800*    REDEFINES -- lets the customer banner above be re-examined
019900*    as one plain print line when echoed to the console job log.
020000 01  wr-heading-1-redef REDEFINES wr-heading-1
020100                             PIC X(132).
020200
020300*    One line per service the customer holds -- name,
020400*    description and currency first, then the two rolled-up
020500*    money columns C0200 builds from every receipt on that
020600*    service.
020700 01  wr-detail-line.
020800     05  FILLER                PIC X(1)  VALUE SPACE.
020900     05  wc-dtl-svc-name          PIC X(30).
021000     05  FILLER                PIC X(1)  VALUE SPACE.
021100     05  wc-dtl-svc-description   PIC X(40).
021200     05  FILLER                PIC X(1)  VALUE SPACE.
021300     05  wc-dtl-svc-currency      PIC X(12).
021400     05  FILLER                PIC X(1)  VALUE SPACE.
021500     05  we-dtl-svc-tot-amount    PIC Z(9)9.99-.
021600     05  FILLER                PIC X(1)  VALUE SPACE.
021700     05  we-dtl-svc-tot-pending   PIC Z(9)9.99-.
021800     05  FILLER                PIC X(17) VALUE SPACE.
021900
022000*    REDEFINES -- lets a service detail line be re-examined as
022100*    one plain print line when echoed to the console job log,
022200*    the same trick used on wr-heading-1 above.
022300 01  wr-detail-line-redef REDEFINES wr-detail-line
022400                             PIC X(132).
022500
022600*    Control-break footer -- one per customer, printed by
022700*    C0400 only after every service the customer holds has
022800*    been summarized, so the totals are always complete when
022900*    they print.
023000 01  wr-cust-totals-line.
023100     05  FILLER                PIC X(3)  VALUE SPACE.
023200     05  FILLER                PIC X(30) VALUE
023300         'CUSTOMER TOTALS'.
023400     05  FILLER                PIC X(61) VALUE SPACE.
023500     05  we-ctl-tot-amount        PIC Z(11)9.99-.
023600     05  FILLER                PIC X(1)  VALUE SPACE.
023700     05  we-ctl-tot-pending       PIC Z(11)9.99-.
023800     05  FILLER                PIC X(5)  VALUE SPACE.
023900
024000*    REDEFINES -- same console-echo trick applied to the
024100*    per-customer grand-totals line.
024200 01  wr-cust-totals-redef REDEFINES wr-cust-totals-line
024300                             PIC X(132).
024400
024500*    Printed in place of a heading/detail/totals group whenever
024600*    a PARM-FILE customer id fails to verify, or verifies but
024700*    owns no services, or a service owns no receipts -- the
024800*    same "never a silent gap" rule RCPTINQ follows.
024900*    Printed whenever B0200/C0200 cannot complete a level of
025000*    the control break for lack of data -- ERR-MESSAGE text is
025100*    filled in by whichever paragraph detects the gap, so one
025200*    layout covers all three failure cases (bad customer id,
025300*    customer with no services, service with no receipts).
025400 01  wr-error-line.
025500     05  FILLER                PIC X(1)  VALUE SPACE.
025600     05  ERR-CUSTOMER-ID       PIC 9(9).
025700     05  FILLER                PIC X(2)  VALUE ' - '.
025800     05  ERR-MESSAGE           PIC X(60).
025900     05  FILLER                PIC X(59) VALUE SPACE.
026000
026100     COPY MASTER-TABLES.
026200     COPY Z0900-error-wkstg.
026300
026400*    Numbered-paragraph style: 0nn mainline, A0nnn start-of-job,
026500*    B0nnn per-customer control, C0nnn the service/receipt
026600*    control-break levels and report writers, Z0nnn shutdown
026700*    and error -- the same letter scheme the rest of the suite
026800*    follows.
026900 PROCEDURE DIVISION.
027000
027100*    Mainline -- load the masters, answer every PARM-FILE
027200*    customer one at a time until end of file, close down.
027300 000-RUN-SVCBAL.
027400     MOVE 'svcbal.cbl' TO WC-MSG-SRCFILE
027500     PERFORM A0100-INIT
027600     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
027700     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-SVCBAL-RPT
027800     STOP RUN.
027900*****************************************************************
028000
028100*    Start-of-job: bring the three masters into memory, then
028200*    open the parameter and report files and prime the
028300*    read-ahead for B0100's loop.  No SORT step here, unlike
028400*    RCPTINQ -- this report's control break runs off the
028500*    PARM-FILE's own customer order, not off receipt due dates.
028600 A0100-INIT.
028700     PERFORM A0110-LOAD-CUSTOMER-MASTER
028800     PERFORM A0120-LOAD-SERVICE-MASTER
028900     PERFORM A0130-LOAD-RECEIPT-MASTER
029000
029100     OPEN INPUT PARM-FILE
029200     IF wc-parm-fs NOT = '00'
029300         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
029400         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
029500         MOVE 'A0100-INIT'        TO WC-MSG-PARA
029600         PERFORM Z0900-ERROR-ROUTINE
029700         STOP RUN
029800     END-IF
029900
030000     OPEN OUTPUT SVCBAL-RPT
030100     PERFORM B0900-READ-NEXT-PARM.
030200*****************************************************************
030300
030400     COPY LOAD-MASTERS.
030500*****************************************************************
030600
030700*    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
030800*    customer the read-ahead already has in PARM-REC, then read
030900*    one more card for next time.
031000 B0100-PROCESS-REQUESTS.
031100     PERFORM B0200-PROCESS-ONE-CUSTOMER
031200     PERFORM B0900-READ-NEXT-PARM.
031300*****************************************************************
031400
031500*    Top of the control break.  Verify the customer, then walk
031600*    every row of SERVICE-TABLE looking for ones that belong to
031700*    them (B0300) -- there is no index from customer to service
031800*    in the in-memory tables, so this is a straight linear scan
031900*    once per customer rather than a SEARCH ALL.
032000 B0200-PROCESS-ONE-CUSTOMER.
032100     MOVE ZERO TO wn-cust-idx-found
032200     SET wc-cust-found-sw TO 'N'
032300     SET CUST-IDX TO 1
032400     SEARCH ALL CUSTOMER-TBL-ENTRY
032500         AT END
032600             SET wc-cust-found-sw TO 'N'
032700         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
032800                 = PARM-CUSTOMER-ID
032900         SET wn-cust-idx-found TO CUST-IDX
033000         SET CUST-FOUND TO TRUE
033100     END-SEARCH
033200
033300     IF NOT CUST-FOUND
033400         MOVE SPACE TO wr-error-line
033500         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
033600         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
033700         WRITE RPT-LINE FROM wr-error-line
033800     ELSE
033900*    Customer verified -- print their heading, zero the
034000*    customer-level accumulators, then scan every SERVICE-TABLE
034100*    row once.  wn-cust-total-amount/PENDING are zeroed here,
034200*    not in C0200, because C0200 runs once per service and adds
034300*    into them -- they must start the customer at zero, not
034400*    the service.
034500         PERFORM C0100-WRITE-HEADING
034600         MOVE ZERO TO wn-cust-total-amount wn-cust-total-pending
034700         SET wc-found-any-svc-sw TO 'N'
034800         SET wn-svc-scan-idx TO 1
034900         PERFORM B0300-SCAN-ONE-SERVICE
035000             UNTIL wn-svc-scan-idx > wn-service-count
035100
035200         IF NOT FOUND-ANY-SERVICE
035300             MOVE SPACE TO wr-error-line
035400             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
035500             MOVE 'CUSTOMER HAS NO REGISTERED SERVICES'
035600                 TO ERR-MESSAGE
035700             WRITE RPT-LINE FROM wr-error-line
035800         ELSE
035900*    At least one service belonged to this customer -- print
036000*    the customer-totals footer now that every service line
036100*    that will ever add into wn-cust-total-amount/PENDING has
036200*    already run.
036300             PERFORM C0400-WRITE-CUSTOMER-TOTALS
036400         END-IF
036500     END-IF.
036600*****************************************************************
036700
036800*    One SERVICE-TABLE row at a time, whole table, every
036900*    customer -- a service belongs to this customer only if
037000*    its own SVC-CUSTOMER-ID matches the PARM-FILE card.  This
037100*    is the middle level of the control break: each match is a
037200*    new detail line, summarized by C0200 below.
037300 B0300-SCAN-ONE-SERVICE.
037400     IF SVC-CUSTOMER-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
037500             = PARM-CUSTOMER-ID
037600         SET FOUND-ANY-SERVICE TO TRUE
037700         PERFORM C0200-SUMMARIZE-ONE-SERVICE
037800     END-IF
037900     ADD 1 TO wn-svc-scan-idx.
038000*****************************************************************
038100
038200*    Prints the per-customer banner from the row B0200 already
038300*    located -- no second lookup.
038400 C0100-WRITE-HEADING.
038500     MOVE SPACE TO wr-heading-1
038600     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
038700         TO wc-hd-names
038800     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
038900         TO wc-hd-lastname
039000     WRITE RPT-LINE FROM wr-heading-1.
039100*****************************************************************
039200
039300*    Bottom level of the control break -- rolls every receipt
039400*    that belongs to this one service (matched by both
039500*    SERVICE-ID and PARM-CUSTOMER-ID, since a service id alone
039600*    is not unique to one customer on RECEIPT-TABLE) into the
039700*    two wn-svc-total-* accumulators, then either writes the
039800*    service's detail line or, if it turned up no receipts at
039900*    all, an error line instead.
040000 C0200-SUMMARIZE-ONE-SERVICE.
040100     MOVE ZERO TO wn-svc-total-amount wn-svc-total-pending
040200     MOVE SPACE TO wc-svc-currency
040300     SET wc-found-any-rcp-sw TO 'N'
040400     SET wc-mixed-currency-sw TO 'N'
040500     SET wn-rcp-scan-idx TO 1
040600     PERFORM C0300-SCAN-ONE-RECEIPT
040700         UNTIL wn-rcp-scan-idx > wn-receipt-count
040800
040900     IF NOT FOUND-ANY-RECEIPT
041000         MOVE SPACE TO wr-error-line
041100         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
041200         STRING SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
041300                ' - SERVICE HAS NO REGISTERED RECEIPTS'
041400             DELIMITED BY SIZE INTO ERR-MESSAGE
041500         WRITE RPT-LINE FROM wr-error-line
041600     ELSE
041700*    TKT-0288 -- a service billed in more than one currency
041800*    across its receipts (a rate-plan change mid-history, or a
041900*    data-entry slip) cannot honestly show one currency code
042000*    on its summary line, so MULTIMONEDA goes in the currency
042100*    column instead of whichever currency happened to belong
042200*    to the last receipt scanned.
042300         IF MIXED-CURRENCY
042400             MOVE 'MULTIMONEDA' TO wc-svc-out-currency
042500         ELSE
042600             MOVE wc-svc-currency TO wc-svc-out-currency
042700         END-IF
042800         PERFORM C0500-WRITE-SERVICE-DETAIL
042900         ADD wn-svc-total-amount  TO wn-cust-total-amount
043000         ADD wn-svc-total-pending TO wn-cust-total-pending
043100     END-IF.
043200*****************************************************************
043300
043400*    One RECEIPT-TABLE row at a time, whole table, every
043500*    service -- a receipt belongs to the service/customer pair
043600*    being summarized only if both its SERVICE-ID and
043700*    CUSTOMER-ID match.  The first matching receipt sets
043800*    wc-svc-currency as the service's baseline; every later
043900*    match compares against that baseline to detect a mixed
044000*    currency.
044100 C0300-SCAN-ONE-RECEIPT.
044200     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
044300           = SERVICE-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
044400         AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
044500                 (wn-rcp-scan-idx) = PARM-CUSTOMER-ID
044600         IF NOT FOUND-ANY-RECEIPT
044700             MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY
044800                     (wn-rcp-scan-idx)
044900                 TO wc-svc-currency
045000         ELSE
045100             IF RCP-CURRENCY OF RECEIPT-TBL-ENTRY
045200                     (wn-rcp-scan-idx) NOT = wc-svc-currency
045300                 SET MIXED-CURRENCY TO TRUE
045400             END-IF
045500         END-IF
045600         SET FOUND-ANY-RECEIPT TO TRUE
045700         ADD RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
045800             TO wn-svc-total-amount
045900         ADD RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
046000                 (wn-rcp-scan-idx)
046100             TO wn-svc-total-pending
046200     END-IF
046300     ADD 1 TO wn-rcp-scan-idx.
046400*****************************************************************
046500
046600*    Control-break footer -- runs once per customer, after
046700*    every service that customer holds has already added its
046800*    share into wn-cust-total-amount/PENDING.
046900 C0400-WRITE-CUSTOMER-TOTALS.
047000     MOVE SPACE TO wr-cust-totals-line
047100     MOVE wn-cust-total-amount  TO we-ctl-tot-amount
047200     MOVE wn-cust-total-pending TO we-ctl-tot-pending
047300     WRITE RPT-LINE FROM wr-cust-totals-line.
047400*****************************************************************
047500
047600*    One detail line per service -- straight MOVEs off the
047700*    accumulators C0200/C0300 just built, plus the service name
047800*    and description looked up off the SERVICE-TABLE row B0300
047900*    is currently scanning.
048000 C0500-WRITE-SERVICE-DETAIL.
048100     MOVE SPACE TO wr-detail-line
048200     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
048300         TO wc-dtl-svc-name
048400     MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
048500         TO wc-dtl-svc-description
048600     MOVE wc-svc-out-currency   TO wc-dtl-svc-currency
048700     MOVE wn-svc-total-amount   TO we-dtl-svc-tot-amount
048800     MOVE wn-svc-total-pending  TO we-dtl-svc-tot-pending
048900     WRITE RPT-LINE FROM wr-detail-line.
049000*****************************************************************
049100
049200*    Read-ahead for the B0100 loop, same one-card-of-lookahead
049300*    pattern used throughout the suite.
049400 B0900-READ-NEXT-PARM.
049500     READ PARM-FILE
049600         AT END
049700             SET PARM-EOF TO TRUE
049800     END-READ.
049900*****************************************************************
050000
050100*    TKT-0585 (SPH, 2003-10-14) -- EOJ close split into two
050200*    numbered steps, PARM-FILE then SVCBAL-RPT, so shutdown can
050300*    be driven by one PERFORM ... THRU off 000-RUN-SVCBAL,
050400*    matching the house habit for a fixed shutdown sequence.
050500 Z0300-CLOSE-PARM-FILE.
050600     CLOSE PARM-FILE.
050700*****************************************************************
050800
050900 Z0310-CLOSE-SVCBAL-RPT.
051000     CLOSE SVCBAL-RPT.
051100*****************************************************************
051200
051300*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
051400*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
051500*    before PERFORMing here, the same contract every program in
051600*    the suite uses.
051700 Z0900-ERROR-ROUTINE.
051800     COPY Z0900-error-routine.
051900 .
