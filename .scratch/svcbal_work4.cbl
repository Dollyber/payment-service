000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SVCBAL.
000300 AUTHOR. L HUAMAN.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1991-01-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the per-customer service balance summary --
000900**> for every service a customer holds, total billed and total
001000**> still pending across that service's receipts, with a
001100**> control break giving grand totals for the customer.
001200*
001300*  This is the "what do they owe right now, across everything"
001400*  report -- one line per active-or-not service the customer
001500*  holds, rolled up from every receipt on file for it, closed
001600*  out with a customer grand-total line.  RCPTINQ answers the
001700*  narrower "show me every receipt for this one service"
001800*  question; this program answers the wider one, for all of a
001900*  customer's services at once.
002000*
002100*    C H A N G E   L O G
002200*
002300*  1991-01-09 LKH TKT-0210  Original version.  One line per       TK0210  
002400*                 service, control-broken by customer, replacing
002500*                 the balance screen Cobranzas used to print one
002600*                 customer at a time.
002700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002800*                 Z0900-ERROR-ROUTINE / errlog, matching the
002900*                 rest of the suite.
003000*  1992-08-17 EV  TKT-0288  Mixed-currency services now print     TK0288  
003100*                 MULTIMONEDA in the currency column instead of
003200*                 silently showing the last receipt's currency
003300*                 the totals belonged to.
003400*  1996-10-30 LKH TKT-0455  Heading line now repeats per customer TK0455  
003500*                 instead of once per run, to match the new
003600*                 multi-customer PARM-FILE format.
003700*  1998-12-03 JLC TKT-0498  Y2K -- no date compares in this       TK0498  
003800*                 program, but wn-cust-total-pending widened
003900*                 along with the rest of the money fields in the
004000*                 TKT-0498 sweep, for consistency.
004100*  2001-03-15 SPH TKT-0560  SERVICE/RECEIPT table sizes bumped to TK0560  
004200*                 match COPYLIB-MASTER-TABLES.
004300*  2003-10-14 SPH TKT-0585  Z0300 EOJ close split into two        TK0585  
004400*                 numbered steps (Z0300/Z0310) driven by one
004500*                 PERFORM ... THRU, matching the fixed shutdown
004600*                 sequence used elsewhere in the suite.
004700*  2005-07-15 LKH TKT-0750  Audit pass -- paragraph banners and   TK0750  
004800*                 in-line notes added explaining the control
004900*                 break and the mixed-currency handling; no
005000*                 logic changed.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005700     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005800     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    PARM-FILE carries one customer id per line -- a plain list
006300*    Cobranzas supplies ahead of the overnight run, usually the
006400*    accounts due for a collections follow-up call that week.
006500     SELECT  PARM-FILE ASSIGN TO SVCBPARM
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS wc-parm-fs.
006800
006900*    All three masters loaded whole into memory by COPY
007000*    LOAD-MASTERS (see A0100-INIT) -- B0300/C0300 below scan
007100*    SERVICE-TABLE and RECEIPT-TABLE in full for every customer
007200*    rather than re-reading the flat files.
007300*    All three masters below are loaded whole into memory by
007400*    COPY LOAD-MASTERS (A0100-INIT) -- B0300/C0300 scan
007500*    SERVICE-TABLE and RECEIPT-TABLE in full for every
007600*    customer rather than re-reading the flat files, which is
007700*    why there is no SORT step in this program the way
007800*    RCPTINQ has one.
007900     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS wc-customer-master-fs.
008200
008300     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS wc-service-master-fs.
008600
008700     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS wc-receipt-master-fs.
009000
009100*    One print line per WRITE -- heading, detail, customer-
009200*    totals and error lines are all built in their own
009300*    WORKING-STORAGE layout below, then moved into RPT-LINE.
009400     SELECT  SVCBAL-RPT ASSIGN TO SVCBRPT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS wc-svcbal-rpt-fs.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100*    One customer id per PARM-FILE line -- the wide FILLER pad
010200*    leaves room for Cobranzas to add a follow-up reason code
010300*    to the card later without reformatting the file.
010400 FD  PARM-FILE.
010500 01  PARM-REC.
010600     05  PARM-CUSTOMER-ID           PIC 9(09).
010700     05  FILLER                     PIC X(71).
010800
010900*    Read once apiece by A0110/A0120/A0130 below and never
011000*    reopened -- once COPY LOAD-MASTERS has them in the three
011100*    in-memory tables, the rest of the program never touches
011200*    these FDs again.
011300 FD  CUSTOMER-MASTER.
011400     COPY CUSTOMER.
011500
011600 FD  SERVICE-MASTER.
011700     COPY SERVICE.
011800
011900*    RECEIPT carries every payment and pending-balance row on
012000*    file, for every customer and every service -- this FD is
012100*    the widest of the three and the slowest to load, which is
012200*    why B0100 does not re-read it per customer.
012300 FD  RECEIPT-MASTER.
012400     COPY RECEIPT.
012500
012600*    132-byte print line, unblocked -- matches the other report
012700*    programs in the suite; heading, detail, customer-totals
012800*    and error lines are all WRITTEN into this one FD record
012900*    from their own WORKING-STORAGE layouts below.
013000 FD  SVCBAL-RPT.
013100 01  RPT-LINE                  PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400*    PARM-EOF drives the B0100 read loop; CUST-FOUND gates the
013500*    per-customer lookup; FOUND-ANY-SERVICE and
013600*    FOUND-ANY-RECEIPT each gate one level of the control break
013700*    below (a customer can verify but own no services, and a
013800*    service can exist but own no receipts); MIXED-CURRENCY
013900*    flags a service whose receipts were not all billed in the
014000*    same currency, per TKT-0288.
014100 01  wr-switches.
014200     05  wc-parm-eof-sw          PIC X VALUE 'N'.
014300         88  PARM-EOF                VALUE 'Y'.
014400     05  wc-cust-found-sw        PIC X VALUE 'N'.
014500         88  CUST-FOUND               VALUE 'Y'.
014600     05  wc-found-any-svc-sw     PIC X VALUE 'N'.
014700         88  FOUND-ANY-SERVICE        VALUE 'Y'.
014800     05  wc-found-any-rcp-sw     PIC X VALUE 'N'.
014900         88  FOUND-ANY-RECEIPT        VALUE 'Y'.
015000     05  wc-mixed-currency-sw    PIC X VALUE 'N'.
015100         88  MIXED-CURRENCY           VALUE 'Y'.
015200
015300*    One 2-byte status field per SELECT above -- only
015400*    wc-parm-fs is ever actually tested (A0100-INIT); the
015500*    master-file statuses exist so Z0900-ERROR-ROUTINE always
015600*    has something to report if COPY LOAD-MASTERS hits trouble
015700*    opening one of the three masters.
015800 01  wr-file-status-fields.
015900     05  wc-parm-fs                  PIC XX.
016000     05  wc-customer-master-fs       PIC XX.
016100     05  wc-service-master-fs        PIC XX.
016200     05  wc-receipt-master-fs        PIC XX.
016300     05  wc-svcbal-rpt-fs            PIC XX.
016400
016500*    wn-cust-idx-found remembers which CUSTOMER-TABLE row the
016600*    current PARM-FILE card matched; wn-svc-scan-idx and
016700*    wn-rcp-scan-idx are the two nested table-scan subscripts
016800*    B0300/C0300 drive straight through the whole SERVICE and
016900*    RECEIPT tables for that customer.
017000 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
017100 77  wn-svc-scan-idx            PIC S9(5) COMP VALUE ZERO.
017200 77  wn-rcp-scan-idx            PIC S9(6) COMP VALUE ZERO.
017300
017400*    Two levels of running total -- per-service (reset at the
017500*    top of every C0200) and per-customer (reset at the top of
017600*    every B0200, accumulated once per service by C0200).
017700*    wc-svc-currency remembers the first receipt's currency
017800*    for the service currently being summarized so C0300 has
017900*    something to compare each later receipt against.
018000 01  wr-accum-fields.
018100     05  wn-svc-total-amount    PIC S9(10)V9(2) COMP-3
018200                                        VALUE ZERO.
018300     05  wn-svc-total-pending   PIC S9(10)V9(2) COMP-3
018400                                        VALUE ZERO.
018500     05  wc-svc-currency        PIC X(03).
018600     05  wc-svc-out-currency    PIC X(12).
018700*    Customer-level totals carry two more integer digits than
018800*    the service-level ones above -- a customer can hold many
018900*    services, so the grand total needs the extra headroom
019000*    even though no single service total ever gets that large.
019100     05  wn-cust-total-amount   PIC S9(12)V9(2) COMP-3
019200                                        VALUE ZERO.
019300     05  wn-cust-total-pending  PIC S9(12)V9(2) COMP-3
019400                                        VALUE ZERO.
019500
019600*    One heading per customer (TKT-0455), naming who the detail
019700*    lines underneath belong to -- same reasoning as RCPTINQ's
019800*    own per-request heading.
019900 01  wr-heading-1.
020000     05  FILLER                PIC X(22) VALUE
020100         'SERVICE BALANCES FOR  '.
020200     05  wc-hd-names           PIC X(30).
020300     05  FILLER                PIC X(1)  VALUE SPACE.
020400     05  wc-hd-lastname        PIC X(30).
020500     05  FILLER                PIC X(49) VALUE SPACE.
020600
020700*    REDEFINES -- lets the customer banner above be re-examined
020800*    as one plain print line when echoed to the console job log.
020900 01  wr-heading-1-redef REDEFINES wr-heading-1
021000                             PIC X(132).
021100
021200*    One line per service the customer holds -- name,
021300*    description and currency first, then the two rolled-up
021400*    money columns C0200 builds from every receipt on that
021500*    service.
021600 01  wr-detail-line.
021700     05  FILLER                PIC X(1)  VALUE SPACE.
021800     05  wc-dtl-svc-name          PIC X(30).
021900     05  FILLER                PIC X(1)  VALUE SPACE.
022000     05  wc-dtl-svc-description   PIC X(40).
022100     05  FILLER                PIC X(1)  VALUE SPACE.
022200     05  wc-dtl-svc-currency      PIC X(12).
022300     05  FILLER                PIC X(1)  VALUE SPACE.
022400     05  we-dtl-svc-tot-amount    PIC Z(9)9.99-.
022500     05  FILLER                PIC X(1)  VALUE SPACE.
022600     05  we-dtl-svc-tot-pending   PIC Z(9)9.99-.
022700     05  FILLER                PIC X(17) VALUE SPACE.
022800
022900*    REDEFINES -- lets a service detail line be re-examined as
023000*    one plain print line when echoed to the console job log,
023100*    the same trick used on wr-heading-1 above.
023200 01  wr-detail-line-redef REDEFINES wr-detail-line
023300                             PIC X(132).
023400
023500*    Control-break footer -- one per customer, printed by
023600*    C0400 only after every service the customer holds has
023700*    been summarized, so the totals are always complete when
023800*    they print.
023900 01  wr-cust-totals-line.
024000     05  FILLER                PIC X(3)  VALUE SPACE.
024100     05  FILLER                PIC X(30) VALUE
024200         'CUSTOMER TOTALS'.
024300     05  FILLER                PIC X(61) VALUE SPACE.
024400     05  we-ctl-tot-amount        PIC Z(11)9.99-.
024500     05  FILLER                PIC X(1)  VALUE SPACE.
024600     05  we-ctl-tot-pending       PIC Z(11)9.99-.
024700     05  FILLER                PIC X(5)  VALUE SPACE.
024800
024900*    REDEFINES -- same console-echo trick applied to the
025000*    per-customer grand-totals line.
025100 01  wr-cust-totals-redef REDEFINES wr-cust-totals-line
025200                             PIC X(132).
025300
025400*    Printed in place of a heading/detail/totals group whenever
025500*    a PARM-FILE customer id fails to verify, or verifies but
025600*    owns no services, or a service owns no receipts -- the
025700*    same "never a silent gap" rule RCPTINQ follows.
025800*    Printed whenever B0200/C0200 cannot complete a level of
025900*    the control break for lack of data -- ERR-MESSAGE text is
026000*    filled in by whichever paragraph detects the gap, so one
026100*    layout covers all three failure cases (bad customer id,
026200*    customer with no services, service with no receipts).
026300 01  wr-error-line.
026400     05  FILLER                PIC X(1)  VALUE SPACE.
026500     05  ERR-CUSTOMER-ID       PIC 9(9).
026600     05  FILLER                PIC X(2)  VALUE ' - '.
026700     05  ERR-MESSAGE           PIC X(60).
026800     05  FILLER                PIC X(59) VALUE SPACE.
026900
027000     COPY MASTER-TABLES.
027100     COPY Z0900-error-wkstg.
027200
027300*    Numbered-paragraph style: 0nn mainline, A0nnn start-of-job,
027400*    B0nnn per-customer control, C0nnn the service/receipt
027500*    control-break levels and report writers, Z0nnn shutdown
027600*    and error -- the same letter scheme the rest of the suite
027700*    follows.
027800 PROCEDURE DIVISION.
027900
028000*    Mainline -- load the masters, answer every PARM-FILE
028100*    customer one at a time until end of file, close down.
028200 000-RUN-SVCBAL.
028300     MOVE 'svcbal.cbl' TO WC-MSG-SRCFILE
028400     PERFORM A0100-INIT
028500     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
028600     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-SVCBAL-RPT
028700     STOP RUN.
028800*****************************************************************
028900
029000*    Start-of-job: bring the three masters into memory, then
029100*    open the parameter and report files and prime the
029200*    read-ahead for B0100's loop.  No SORT step here, unlike
029300*    RCPTINQ -- this report's control break runs off the
029400*    PARM-FILE's own customer order, not off receipt due dates.
029500 A0100-INIT.
029600     PERFORM A0110-LOAD-CUSTOMER-MASTER
029700     PERFORM A0120-LOAD-SERVICE-MASTER
029800     PERFORM A0130-LOAD-RECEIPT-MASTER
029900
030000     OPEN INPUT PARM-FILE
030100     IF wc-parm-fs NOT = '00'
030200         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
030300         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
030400         MOVE 'A0100-INIT'        TO WC-MSG-PARA
030500         PERFORM Z0900-ERROR-ROUTINE
030600         STOP RUN
030700     END-IF
030800
030900     OPEN OUTPUT SVCBAL-RPT
031000     PERFORM B0900-READ-NEXT-PARM.
031100*****************************************************************
031200
031300     COPY LOAD-MASTERS.
031400*****************************************************************
031500
031600*    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
031700*    customer the read-ahead already has in PARM-REC, then read
031800*    one more card for next time.
031900 B0100-PROCESS-REQUESTS.
032000     PERFORM B0200-PROCESS-ONE-CUSTOMER
032100     PERFORM B0900-READ-NEXT-PARM.
032200*****************************************************************
032300
032400*    Top of the control break.  Verify the customer, then walk
032500*    every row of SERVICE-TABLE looking for ones that belong to
032600*    them (B0300) -- there is no index from customer to service
032700*    in the in-memory tables, so this is a straight linear scan
032800*    once per customer rather than a SEARCH ALL.
032900 B0200-PROCESS-ONE-CUSTOMER.
033000     MOVE ZERO TO wn-cust-idx-found
033100     SET wc-cust-found-sw TO 'N'
033200     SET CUST-IDX TO 1
033300     SEARCH ALL CUSTOMER-TBL-ENTRY
033400         AT END
033500             SET wc-cust-found-sw TO 'N'
033600         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
033700                 = PARM-CUSTOMER-ID
033800         SET wn-cust-idx-found TO CUST-IDX
033900         SET CUST-FOUND TO TRUE
034000     END-SEARCH
034100
034200     IF NOT CUST-FOUND
034300         MOVE SPACE TO wr-error-line
034400         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
034500         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
034600         WRITE RPT-LINE FROM wr-error-line
034700     ELSE
034800*    Customer verified -- print their heading, zero the
034900*    customer-level accumulators, then scan every SERVICE-TABLE
035000*    row once.  wn-cust-total-amount/PENDING are zeroed here,
035100*    not in C0200, because C0200 runs once per service and adds
035200*    into them -- they must start the customer at zero, not
035300*    the service.
035400         PERFORM C0100-WRITE-HEADING
035500         MOVE ZERO TO wn-cust-total-amount wn-cust-total-pending
035600         SET wc-found-any-svc-sw TO 'N'
035700         SET wn-svc-scan-idx TO 1
035800         PERFORM B0300-SCAN-ONE-SERVICE
035900             UNTIL wn-svc-scan-idx > wn-service-count
036000
036100         IF NOT FOUND-ANY-SERVICE
036200             MOVE SPACE TO wr-error-line
036300             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
036400             MOVE 'CUSTOMER HAS NO REGISTERED SERVICES'
036500                 TO ERR-MESSAGE
036600             WRITE RPT-LINE FROM wr-error-line
036700         ELSE
036800*    At least one service belonged to this customer -- print
036900*    the customer-totals footer now that every service line
037000*    that will ever add into wn-cust-total-amount/PENDING has
037100*    already run.
037200             PERFORM C0400-WRITE-CUSTOMER-TOTALS
037300         END-IF
037400     END-IF.
037500*****************************************************************
037600
037700*    One SERVICE-TABLE row at a time, whole table, every
037800*    customer -- a service belongs to this customer only if
037900*    its own SVC-CUSTOMER-ID matches the PARM-FILE card.  This
038000*    is the middle level of the control break: each match is a
038100*    new detail line, summarized by C0200 below.
038200 B0300-SCAN-ONE-SERVICE.
038300     IF SVC-CUSTOMER-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
038400             = PARM-CUSTOMER-ID
038500         SET FOUND-ANY-SERVICE TO TRUE
038600         PERFORM C0200-SUMMARIZE-ONE-SERVICE
038700     END-IF
038800     ADD 1 TO wn-svc-scan-idx.
038900*****************************************************************
039000
039100*    Prints the per-customer banner from the row B0200 already
039200*    located -- no second lookup.
039300 C0100-WRITE-HEADING.
039400     MOVE SPACE TO wr-heading-1
039500     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
039600         TO wc-hd-names
039700     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
039800         TO wc-hd-lastname
039900     WRITE RPT-LINE FROM wr-heading-1.
040000*****************************************************************
040100
040200*    Bottom level of the control break -- rolls every receipt
040300*    that belongs to this one service (matched by both
040400*    SERVICE-ID and PARM-CUSTOMER-ID, since a service id alone
040500*    is not unique to one customer on RECEIPT-TABLE) into the
040600*    two wn-svc-total-* accumulators, then either writes the
040700*    service's detail line or, if it turned up no receipts at
040800*    all, an error line instead.
040900 C0200-SUMMARIZE-ONE-SERVICE.
041000     MOVE ZERO TO wn-svc-total-amount wn-svc-total-pending
041100     MOVE SPACE TO wc-svc-currency
041200     SET wc-found-any-rcp-sw TO 'N'
041300     SET wc-mixed-currency-sw TO 'N'
041400     SET wn-rcp-scan-idx TO 1
041500     PERFORM C0300-SCAN-ONE-RECEIPT
041600         UNTIL wn-rcp-scan-idx > wn-receipt-count
041700
041800     IF NOT FOUND-ANY-RECEIPT
041900         MOVE SPACE TO wr-error-line
042000         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
042100         STRING SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
042200                ' - SERVICE HAS NO REGISTERED RECEIPTS'
042300             DELIMITED BY SIZE INTO ERR-MESSAGE
042400         WRITE RPT-LINE FROM wr-error-line
042500     ELSE
042600*    TKT-0288 -- a service billed in more than one currency
042700*    across its receipts (a rate-plan change mid-history, or a
042800*    data-entry slip) cannot honestly show one currency code
042900*    on its summary line, so MULTIMONEDA goes in the currency
043000*    column instead of whichever currency happened to belong
043100*    to the last receipt scanned.
043200         IF MIXED-CURRENCY
043300             MOVE 'MULTIMONEDA' TO wc-svc-out-currency
043400         ELSE
043500             MOVE wc-svc-currency TO wc-svc-out-currency
043600         END-IF
043700         PERFORM C0500-WRITE-SERVICE-DETAIL
043800         ADD wn-svc-total-amount  TO wn-cust-total-amount
043900         ADD wn-svc-total-pending TO wn-cust-total-pending
044000     END-IF.
044100*****************************************************************
044200
044300*    One RECEIPT-TABLE row at a time, whole table, every
044400*    service -- a receipt belongs to the service/customer pair
044500*    being summarized only if both its SERVICE-ID and
044600*    CUSTOMER-ID match.  The first matching receipt sets
044700*    wc-svc-currency as the service's baseline; every later
044800*    match compares against that baseline to detect a mixed
044900*    currency.
045000 C0300-SCAN-ONE-RECEIPT.
045100     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
045200           = SERVICE-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
045300         AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
045400                 (wn-rcp-scan-idx) = PARM-CUSTOMER-ID
045500         IF NOT FOUND-ANY-RECEIPT
045600             MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY
045700                     (wn-rcp-scan-idx)
045800                 TO wc-svc-currency
045900         ELSE
046000             IF RCP-CURRENCY OF RECEIPT-TBL-ENTRY
046100                     (wn-rcp-scan-idx) NOT = wc-svc-currency
046200                 SET MIXED-CURRENCY TO TRUE
046300             END-IF
046400         END-IF
046500         SET FOUND-ANY-RECEIPT TO TRUE
046600*    Both the paid amount and the still-open balance add
046700*    straight into the service's running totals -- a
046800*    customer can be shown both figures side by side on
046900*    the detail line without a second pass over receipts.
047000         ADD RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
047100             TO wn-svc-total-amount
047200         ADD RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
047300                 (wn-rcp-scan-idx)
047400             TO wn-svc-total-pending
047500     END-IF
047600     ADD 1 TO wn-rcp-scan-idx.
047700*****************************************************************
047800
047900*    Control-break footer -- runs once per customer, after
048000*    every service that customer holds has already added its
048100*    share into wn-cust-total-amount/PENDING.
048200 C0400-WRITE-CUSTOMER-TOTALS.
048300*    Control-break footer -- runs once per customer, after
048400*    every service that customer holds has already added its
048500*    share into wn-cust-total-amount/PENDING (B0200 is the
048600*    only caller, and only after B0300 has finished its
048700*    UNTIL loop over the whole service table).
048800     MOVE SPACE TO wr-cust-totals-line
048900     MOVE wn-cust-total-amount  TO we-ctl-tot-amount
049000     MOVE wn-cust-total-pending TO we-ctl-tot-pending
049100     WRITE RPT-LINE FROM wr-cust-totals-line.
049200*****************************************************************
049300
049400*    One detail line per service -- straight MOVEs off the
049500*    accumulators C0200/C0300 just built, plus the service name
049600*    and description looked up off the SERVICE-TABLE row B0300
049700*    is currently scanning.
049800 C0500-WRITE-SERVICE-DETAIL.
049900*    One detail line per service -- straight MOVEs off the
050000*    accumulators C0200/C0300 just built, plus the service
050100*    name and description looked up off the SERVICE-TABLE
050200*    row B0300 is currently scanning.
050300     MOVE SPACE TO wr-detail-line
050400     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
050500         TO wc-dtl-svc-name
050600     MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
050700         TO wc-dtl-svc-description
050800     MOVE wc-svc-out-currency   TO wc-dtl-svc-currency
050900     MOVE wn-svc-total-amount   TO we-dtl-svc-tot-amount
051000     MOVE wn-svc-total-pending  TO we-dtl-svc-tot-pending
051100     WRITE RPT-LINE FROM wr-detail-line.
051200*****************************************************************
051300
051400*    Read-ahead for the B0100 loop, same one-card-of-lookahead
051500*    pattern used throughout the suite.
051600 B0900-READ-NEXT-PARM.
051700*    Read-ahead for the B0100 loop -- A0100-INIT primes the
051800*    first card before the UNTIL loop ever tests PARM-EOF, so
051900*    a PARM-FILE with zero cards falls straight through to
052000*    shutdown without ever calling B0200.
052100     READ PARM-FILE
052200         AT END
052300             SET PARM-EOF TO TRUE
052400     END-READ.
052500*****************************************************************
052600
052700*    TKT-0585 (SPH, 2003-10-14) -- EOJ close split into two
052800*    numbered steps, PARM-FILE then SVCBAL-RPT, so shutdown can
052900*    be driven by one PERFORM ... THRU off 000-RUN-SVCBAL,
053000*    matching the house habit for a fixed shutdown sequence.
053100 Z0300-CLOSE-PARM-FILE.
053200     CLOSE PARM-FILE.
053300*****************************************************************
053400
053500 Z0310-CLOSE-SVCBAL-RPT.
053600     CLOSE SVCBAL-RPT.
053700*****************************************************************
053800
053900*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
054000*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
054100*    before PERFORMing here, the same contract every program in
054200*    the suite uses.
054300 Z0900-ERROR-ROUTINE.
054400     COPY Z0900-error-routine.
054500 .
