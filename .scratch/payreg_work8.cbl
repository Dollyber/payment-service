000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYREG.
000300 AUTHOR. M QUISPE.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Apply a run of payment transactions against the
000900**> RECEIPT master, one service bill at a time, oldest bill
001000**> first, converting PEN/USD where the payment currency does
001100**> not match the bill's own currency.
001200**>
001300**> Files read:  PAYTXN-FILE (today's payments), CUSTOMER-
001400**>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (loaded into
001500**>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (scanned
001600**>   once at A0140 to find the next PAYMENT-ID, then held
001700**>   open EXTEND for the rest of the run).
001800**> Files written:  PAYMENT-HISTORY (one row per accepted
001900**>   payment), RECEIPT-MASTER (rewritten whole at EOJ with
002000**>   the updated pending amounts and statuses), PAYMENT-RUN-
002100**>   RPT (accepted/rejected detail plus the control totals).
002200**> A transaction that fails any of the six edits below is
002300**>   rejected whole -- there is no partial apply.
002400*
002500*    C H A N G E   L O G
002600*
002700*  1989-03-14 MQ  TKT-0058  Original version.  Reads the daily    TK0058  
002800*                 PAYMENT-TXN-FILE sequentially, applies each
002900*                 transaction against the RECEIPT master held
003000*                 in core, rewrites RECEIPT master at EOJ.
003100*  1989-05-02 MQ  TKT-0071  Added the RN6 "pay oldest bill        TK0071  
003200*                 first" scan -- ventanilla was letting people
003300*                 pay a May bill while April sat unpaid.
003400*  1989-09-19 RT  TKT-0102  PAY-EXCHANGE-RATE now written to      TK0102  
003500*                 the history row even when rate is 1.00, so
003600*                 payhist.cbl never has to guess.
003700*  1990-02-08 RT  TKT-0140  Overpayment (RN3) now rejects         TK0140  
003800*                 instead of clamping to the pending amount --
003900*                 auditoria asked for a hard stop, not a silent
004000*                 partial apply.
004100*  1990-08-30 RT  TKT-0181  Switched CUSTOMER/SERVICE/RECEIPT     TK0181  
004200*                 masters from the old per-transaction SQL
004300*                 lookups to in-core tables loaded once at
004400*                 A0100-INIT (see COPYLIB-MASTER-TABLES,
004500*                 COPYLIB-LOAD-MASTERS) -- cut the BANCOSUR
004600*                 overnight run from 41 minutes to under 6.
004700*  1991-06-03 RT  TKT-0205  Common error handling pulled out      TK0205  
004800*                 to Z0900-ERROR-ROUTINE / errlog, matching the
004900*                 rest of the suite.
005000*  1992-01-22 EV  TKT-0260  RN1 currency edit now case blind --   TK0260  
005100*                 cajeros were keying lower-case 'pen' off the
005200*                 new terminals and every one of them bounced.
005300*  1993-07-11 EV  TKT-0318  PAYMENT-ID is now assigned here by    TK0318  
005400*                 scanning the PAYMENT-HISTORY file for the
005500*                 current high key before the EXTEND open,
005600*                 rather than trusting a value punched on the
005700*                 transaction card.
005800*  1995-04-06 LKH TKT-0401  B0260 conversion divide now rounds    TK0401  
005900*                 HALF-UP explicitly in the COMPUTE instead of
006000*                 relying on compiler default -- a shop audit
006100*                 flagged the ambiguity.
006200*  1996-10-30 LKH TKT-0455  Control totals (B9999) now include    TK0455  
006300*                 a reject count broken out per rule, at the
006400*                 request of Cobranzas.
006500*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE and the audit         TK0498  
006600*                 timestamp fields now carry a 4-digit year
006700*                 (CCYYMMDDHHMMSS) end to end; WR-TODAY-CCYYMMDD
006800*                 built from ACCEPT ... FROM DATE YYYYMMDD, not
006900*                 the 2-digit default.
007000*  1999-01-21 JLC TKT-0501  Y2K follow-up -- RCP-DUE-DATE         TK0501  
007100*                 comparisons in B0240 re-verified against
007200*                 4-digit years; no change needed, logged for
007300*                 the audit trail.
007400*  2001-03-15 SPH TKT-0560  wn-receipt-count widened along with   TK0560  
007500*                 COPYLIB-MASTER-TABLES to S9(6) COMP -- receipt
007600*                 volume finally passed the old 9(4) ceiling.
007700*  2004-11-02 SPH TKT-0702  Detail report line widened to carry   TK0702  
007800*                 the rejection rule id (RN1/RN3/RN5/RN6) next
007900*                 to the reason text, per Auditoria request.
008000*  2006-06-19 SPH TKT-0715  Z0200 totals paragraph split into     TK0715  
008100*                 four numbered steps (Z0200/Z0210/Z0220/Z0230)
008200*                 driven by one PERFORM ... THRU, matching the
008300*                 fixed print sequence the rest of the shop
008400*                 favors for multi-line totals write-ups.
008500*  2005-07-26 LKH TKT-0760  Audit pass -- paragraph banners and   TK0760  
008600*                 in-line notes added explaining the six reject
008700*                 rules and the PEN/USD conversion step; no
008800*                 logic changed.
008900*
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200*    UPSI-0 lets operations suppress the PAYMENT-RUN-RPT
009300*    detail lines on a heavy day and keep only the control
009400*    totals -- set from the JCL UPSI parameter, not tested by
009500*    this version of the program, but left wired for the
009600*    report generator that reads PAYMENT-RUN-RPT downstream.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
010000     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
010100     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
010200
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500*    Today's payments, one per line, read sequentially by
010600*    B0900-READ-NEXT-TRANSACTION -- not sorted, applied in
010700*    whatever order ventanilla keyed them.
010800     SELECT  PAYTXN-FILE ASSIGN TO PAYTXNIN
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS wc-paytxn-fs.
011100
011200*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-
011300*    MASTERS; not referenced again directly once A0100-INIT
011400*    finishes (TXN-CUSTOMER-ID is only ever checked against
011500*    the RECEIPT row it claims to own, never against this
011600*    file, since a receipt without a valid customer could not
011700*    exist on file in the first place).
011800     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS wc-customer-master-fs.
012100
012200*    Loaded whole into SERVICE-TBL-ENTRY the same way; used by
012300*    B0245 to compare two receipts' RCP-SERVICE-ID values, not
012400*    read field by field on its own.
012500     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS wc-service-master-fs.
012800
012900*    Loaded whole into RECEIPT-TBL-ENTRY at start of job, kept
013000*    current in memory as each payment is applied, and
013100*    rewritten whole from the table at Z0100-REWRITE-RECEIPT-
013200*    MASTER -- this FD is never read again after A0100-INIT.
013300     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS wc-receipt-master-fs.
013600
013700*    Opened INPUT once at A0140 to find the current high
013800*    PAYMENT-ID, then reopened EXTEND for the rest of the run
013900*    so B0285 can append this run's own payments after it --
014000*    payhist.cbl reads this file cold on its own next run.
014100     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
014200         ORGANIZATION IS LINE SEQUENTIAL
014300         FILE STATUS IS wc-payment-history-fs.
014400
014500*    One line per accepted or rejected transaction (TKT-0702
014600*    widened to carry the reject rule id), plus the four
014700*    control-total lines Z0200 THRU Z0230 write at EOJ.
014800     SELECT  PAYMENT-RUN-RPT ASSIGN TO PAYRUNRP
014900         ORGANIZATION IS LINE SEQUENTIAL
015000         FILE STATUS IS wc-payment-run-rpt-fs.
015100
015200 DATA DIVISION.
015300 FILE SECTION.
015400
015500*    Transaction layout (TXN-RECEIPT-ID, TXN-CUSTOMER-ID,
015600*    TXN-AMOUNT, TXN-CURRENCY) is the PAYTXN copybook, shared
015700*    with no other program in the suite.
015800 FD  PAYTXN-FILE.
015900     COPY PAYTXN.
016000
016100 FD  CUSTOMER-MASTER.
016200     COPY CUSTOMER.
016300
016400 FD  SERVICE-MASTER.
016500     COPY SERVICE.
016600
016700 FD  RECEIPT-MASTER.
016800     COPY RECEIPT.
016900
017000*    PAYMENT-REC is the row format B0285 writes and A0141
017100*    scans -- the same layout payhist.cbl later reads back.
017200 FD  PAYMENT-HISTORY.
017300     COPY PAYMENT.
017400
017500*    132-byte print line -- wide enough for the detail line's
017600*    reject-rule-plus-reason text, but not the fuller format
017700*    payhist.cbl carries.
017800 FD  PAYMENT-RUN-RPT.
017900 01  RPT-LINE                  PIC X(132).
018000
018100 WORKING-STORAGE SECTION.
018200*    PAYTXN-EOF drives B0100's own loop; PAYHIST-SCAN-EOF
018300*    drives the one-time A0141 scan for the next PAYMENT-ID;
018400*    TXN-OK/TXN-REJECTED is reset to TRUE at the top of every
018500*    B0200 call and flipped to REJECTED by whichever of the
018600*    six B02x0 edits fails first -- once rejected, the
018700*    remaining edits in B0200 are skipped outright.
018800 01  wr-switches.
018900     05  wc-paytxn-eof-sw       PIC X VALUE 'N'.
019000         88  PAYTXN-EOF             VALUE 'Y'.
019100     05  wc-payhist-scan-eof-sw PIC X VALUE 'N'.
019200         88  PAYHIST-SCAN-EOF        VALUE 'Y'.
019300     05  wc-txn-ok-sw           PIC X VALUE 'Y'.
019400         88  TXN-OK               VALUE 'Y'.
019500         88  TXN-REJECTED         VALUE 'N'.
019600
019700 01  wr-file-status-fields.
019800     05  wc-paytxn-fs                PIC XX.
019900     05  wc-customer-master-fs       PIC XX.
020000     05  wc-service-master-fs        PIC XX.
020100     05  wc-receipt-master-fs        PIC XX.
020200     05  wc-payment-history-fs       PIC XX.
020300     05  wc-payment-run-rpt-fs       PIC XX.
020400
020500*    Set by whichever B02x0 edit rejects the transaction, and
020600*    strung into the PAYMENT-RUN-RPT reject line by C0200 --
020700*    RN1/RN3/RN5/RN6 are the rule numbers TKT-0702 asked to
020800*    see; OWN and AMT are this program's own two extra codes.
020900 01  wc-reject-rule-id         PIC X(4)  VALUE SPACE.
021000 01  wc-reject-reason         PIC X(48) VALUE SPACE.
021100
021200*    wn-receipt-idx-found is set once per transaction by
021300*    B0220's SEARCH ALL and read by every B02x0 edit after it;
021400*    wn-scan-idx is the plain sequential subscript B0240's
021500*    earlier-receipt scan and the two Z01x0 rewrite paragraphs
021600*    share (never both at once, so one 77-level covers both).
021700 77  wn-receipt-idx-found     PIC S9(6) COMP VALUE ZERO.
021800 77  wn-scan-idx              PIC S9(6) COMP VALUE ZERO.
021900
022000*    wc-txn-currency-ed holds B0210's upper-cased copy of
022100*    TXN-CURRENCY; the four wn- amounts and wc-new-status are
022200*    B0260/B0280's working area for the one transaction
022300*    currently being applied -- reset by the next MOVE, not by
022400*    an explicit clear, since every accepted path sets all of
022500*    them before B0285 reads any of them.
022600 01  wc-txn-currency-ed        PIC X(3)  VALUE SPACE.
022700 01  wn-exchange-rate          PIC S9(10)V9(2) VALUE ZERO.
022800 01  wn-converted-amount       PIC S9(10)V9(2) VALUE ZERO.
022900 01  wn-prev-pending           PIC S9(10)V9(2) VALUE ZERO.
023000 01  wn-new-pending            PIC S9(10)V9(2) VALUE ZERO.
023100 01  wc-new-status             PIC X(15) VALUE SPACE.
023200
023300*    REDEFINES used only to break the two timestamp forms
023400*    (an 8-byte date and a 14-byte date-time stamp) out of the
023500*    one ACCEPT ... FROM DATE result without a second ACCEPT.
023600*    TKT-0498 -- both carry a 4-digit year end to end, never
023700*    the 2-digit default ACCEPT ... FROM DATE would otherwise
023800*    return on an unpatched compiler.
023900 01  wn-today-ccyymmdd         PIC 9(8)  VALUE ZERO.
024000 01  wr-today-redef REDEFINES wn-today-ccyymmdd.
024100     05  wn-today-ccyy         PIC 9(4).
024200     05  wn-today-mm           PIC 9(2).
024300     05  wn-today-dd           PIC 9(2).
024400 01  wn-now-hhmmss             PIC 9(8)  VALUE ZERO.
024500 01  wr-now-redef REDEFINES wn-now-hhmmss.
024600     05  wn-now-hh             PIC 9(2).
024700     05  wn-now-mm             PIC 9(2).
024800     05  wn-now-ss             PIC 9(2).
024900     05  wn-now-hh100          PIC 9(2).
025000*    wr-timestamp-14 is the one 14-byte CCYYMMDDHHMMSS value
025100*    A0100-INIT builds once per run and B0280/B0285 both MOVE
025200*    whole (via the X(14) REDEFINES below) into every audit
025300*    timestamp column they touch -- PAY-DATE, PAY-DATE-REGIST,
025400*    PAY-DATE-MODIFI and RCP-DATE-MODIFI all get the identical
025500*    value for a given run, not four separate ACCEPTs.
025600 01  wr-timestamp-14.
025700     05  wn-ts-ccyymmdd        PIC 9(8).
025800     05  wn-ts-hhmmss          PIC 9(6).
025900 01  wr-timestamp-redef REDEFINES wr-timestamp-14
026000                             PIC X(14).
026100
026200*    wn-max-payment-id is A0140's running high-water mark off
026300*    PAYMENT-HISTORY; wn-next-payment-id is one past it, handed
026400*    out to each accepted transaction in turn by B0285 and
026500*    bumped after every WRITE so two transactions in the same
026600*    run never collide on the same id.
026700 77  wn-max-payment-id         PIC 9(9)  COMP VALUE ZERO.
026800 77  wn-next-payment-id        PIC 9(9)  COMP VALUE ZERO.
026900
027000*    TKT-0455 -- one counter per reject rule plus the three
027100*    overall counts, so Z0200 THRU Z0230 can print exactly how
027200*    many of each kind of rejection Cobranzas needs to chase.
027300 01  wr-control-totals.
027400     05  wn-txn-read-cnt       PIC 9(7) COMP VALUE ZERO.
027500     05  wn-txn-accept-cnt     PIC 9(7) COMP VALUE ZERO.
027600     05  wn-txn-reject-cnt     PIC 9(7) COMP VALUE ZERO.
027700     05  wn-rej-rn1-cnt        PIC 9(7) COMP VALUE ZERO.
027800     05  wn-rej-owner-cnt      PIC 9(7) COMP VALUE ZERO.
027900     05  wn-rej-rn5-cnt        PIC 9(7) COMP VALUE ZERO.
028000     05  wn-rej-rn6-cnt        PIC 9(7) COMP VALUE ZERO.
028100     05  wn-rej-amt-cnt        PIC 9(7) COMP VALUE ZERO.
028200     05  wn-rej-rn3-cnt        PIC 9(7) COMP VALUE ZERO.
028300     05  wn-total-applied      PIC S9(12)V9(2) COMP-3 VALUE ZERO.
028400
028500*    Shared by both C0100 (accepted) and C0200 (rejected) --
028600*    wc-rpt-status carries either the new RECEIPT status or the
028700*    STRINGed rule-id-plus-reason text, never both.
028800 01  wr-rpt-detail-line.
028900     05  FILLER                PIC X(1)  VALUE SPACE.
029000     05  wn-rpt-receipt-id      PIC 9(9).
029100     05  FILLER                PIC X(1)  VALUE SPACE.
029200     05  wn-rpt-customer-id     PIC 9(9).
029300     05  FILLER                PIC X(1)  VALUE SPACE.
029400     05  we-rpt-amount          PIC Z(9)9.99-.
029500     05  FILLER                PIC X(1)  VALUE SPACE.
029600     05  wc-rpt-currency        PIC X(3).
029700     05  FILLER                PIC X(1)  VALUE SPACE.
029800     05  we-rpt-converted       PIC Z(9)9.99-.
029900     05  FILLER                PIC X(1)  VALUE SPACE.
030000     05  we-rpt-new-pending     PIC Z(9)9.99-.
030100     05  FILLER                PIC X(1)  VALUE SPACE.
030200     05  wc-rpt-status          PIC X(40).
030300     05  FILLER                PIC X(22) VALUE SPACE.
030400
030500*    One flat 132-byte buffer -- Z0200 THRU Z0230 each STRING
030600*    their own label and figure into it fresh rather than
030700*    sharing named fields, since the four total lines have no
030800*    columns in common.
030900 01  wr-rpt-totals-line.
031000     05  FILLER                PIC X(132) VALUE SPACE.
031100
031200     COPY MASTER-TABLES.
031300     COPY Z0900-error-wkstg.
031400
031500 PROCEDURE DIVISION.
031600
031700*    Mainline -- load the masters, apply every transaction on
031800*    PAYTXN-FILE in turn, rewrite RECEIPT-MASTER whole with
031900*    the updated pending amounts, print the control totals,
032000*    close down.  WC-MSG-SRCFILE is stamped once here so every
032100*    later call into Z0900-ERROR-ROUTINE tags its console
032200*    message with this program's own name.
032300 000-RUN-PAYREG.
032400     MOVE 'payreg.cbl' TO WC-MSG-SRCFILE
032500     PERFORM A0100-INIT
032600     PERFORM B0100-PROCESS-TRANSACTIONS UNTIL PAYTXN-EOF
032700     PERFORM Z0100-REWRITE-RECEIPT-MASTER
032800     PERFORM Z0200-WRITE-CONTROL-TOTALS THRU
032900         Z0230-WRITE-AMOUNT-TOTAL
033000     PERFORM Z0300-CLOSE-DOWN
033100     STOP RUN.
033200*****************************************************************
033300
033400*    Start-of-job: zero the control totals, stamp today's
033500*    date and a run timestamp (TKT-0498 -- both 4-digit-year),
033600*    bring the three masters into memory, work out the next
033700*    PAYMENT-ID, then open the transaction, history and report
033800*    files and prime the read-ahead for B0100's loop.
033900 A0100-INIT.
034000     MOVE ZERO TO wn-txn-read-cnt wn-txn-accept-cnt
034100         wn-txn-reject-cnt wn-rej-rn1-cnt wn-rej-owner-cnt
034200         wn-rej-rn5-cnt wn-rej-rn6-cnt wn-rej-amt-cnt
034300         wn-rej-rn3-cnt
034400     MOVE ZERO TO wn-total-applied
034500
034600     ACCEPT wn-today-ccyymmdd FROM DATE YYYYMMDD
034700     ACCEPT wn-now-hhmmss FROM TIME
034800     MOVE wn-today-ccyymmdd TO wn-ts-ccyymmdd
034900     MOVE wn-now-hh TO wn-ts-hhmmss(1:2)
035000     MOVE wn-now-mm TO wn-ts-hhmmss(3:2)
035100     MOVE wn-now-ss TO wn-ts-hhmmss(5:2)
035200
035300     PERFORM A0110-LOAD-CUSTOMER-MASTER
035400     PERFORM A0120-LOAD-SERVICE-MASTER
035500     PERFORM A0130-LOAD-RECEIPT-MASTER
035600     PERFORM A0140-DETERMINE-NEXT-PAYMENT-ID
035700
035800     OPEN INPUT PAYTXN-FILE
035900     IF wc-paytxn-fs NOT = '00'
036000         MOVE 'PAYTXN-FILE'       TO WC-MSG-FILENAME
036100         MOVE wc-paytxn-fs        TO WC-MSG-FILESTAT
036200         MOVE 'A0100-INIT'        TO WC-MSG-PARA
036300         PERFORM Z0900-ERROR-ROUTINE
036400         STOP RUN
036500     END-IF
036600
036700*    EXTEND, not OUTPUT -- A0140 just finished reading this
036800*    same file cold to find the high PAYMENT-ID, and today's
036900*    new rows must land after that history, not replace it.
037000     OPEN EXTEND  PAYMENT-HISTORY
037100          OUTPUT  PAYMENT-RUN-RPT
037200
037300     PERFORM B0900-READ-NEXT-TRANSACTION.
037400*****************************************************************
037500
037600     COPY LOAD-MASTERS.
037700*****************************************************************
037800
037900*    TKT-0318 -- PAYMENT-ID is assigned here, by scanning
038000*    PAYMENT-HISTORY for the current high key, rather than
038100*    trusting a value punched on the transaction card; a file
038200*    that does not exist yet (first run) is treated as having
038300*    no history at all, not an error.
038400 A0140-DETERMINE-NEXT-PAYMENT-ID.
038500     MOVE ZERO TO wn-max-payment-id
038600     OPEN INPUT PAYMENT-HISTORY
038700     IF wc-payment-history-fs = '00'
038800         PERFORM A0141-SCAN-ONE-PAYMENT
038900             UNTIL PAYHIST-SCAN-EOF
039000         CLOSE PAYMENT-HISTORY
039100     ELSE
039200         MOVE 'N' TO wc-payhist-scan-eof-sw
039300     END-IF
039400     COMPUTE wn-next-payment-id = wn-max-payment-id + 1.
039500*****************************************************************
039600
039700*    Plain sequential scan, once per run, over the whole
039800*    history file -- tracks the highest PAYMENT-ID seen, never
039900*    the row itself, so the table does not need to hold onto
040000*    anything once the scan ends.
040100 A0141-SCAN-ONE-PAYMENT.
040200     READ PAYMENT-HISTORY
040300         AT END
040400             SET PAYHIST-SCAN-EOF TO TRUE
040500         NOT AT END
040600             IF PAYMENT-ID OF PAYMENT-REC > wn-max-payment-id
040700                 MOVE PAYMENT-ID OF PAYMENT-REC
040800                     TO wn-max-payment-id
040900             END-IF
041000     END-READ.
041100*****************************************************************
041200
041300*    Driven by 000-RUN-PAYREG UNTIL PAYTXN-EOF -- process the
041400*    transaction the read-ahead already has in the PAYTXN-FILE
041500*    record, then read one more for next time.
041600 B0100-PROCESS-TRANSACTIONS.
041700     ADD 1 TO wn-txn-read-cnt
041800     PERFORM B0200-PROCESS-ONE-TRANSACTION
041900     PERFORM B0900-READ-NEXT-TRANSACTION.
042000*****************************************************************
042100
042200*    Six edits run in a fixed order, each skipped once
042300*    TXN-REJECTED is set by an earlier one -- the first failing
042400*    rule is the only reason reported, even if a later rule
042500*    would also have failed the same transaction.
042600 B0200-PROCESS-ONE-TRANSACTION.
042700     SET TXN-OK TO TRUE
042800     MOVE SPACE TO wc-reject-rule-id wc-reject-reason
042900
043000*    RN1 -- currency must edit to PEN or USD.
043100     PERFORM B0210-EDIT-CURRENCY
043200
043300*    OWN -- the receipt must exist and belong to this customer.
043400     IF TXN-OK
043500         PERFORM B0220-LOCATE-AND-VERIFY-RECEIPT
043600     END-IF
043700
043800*    RN5 -- the receipt must not already be PAID.
043900     IF TXN-OK
044000         PERFORM B0230-CHECK-ALREADY-PAID
044100     END-IF
044200
044300*    RN6 -- no earlier-due receipt of the same service may
044400*    still be unpaid.
044500     IF TXN-OK
044600         PERFORM B0240-CHECK-PAYMENT-ORDER
044700     END-IF
044800
044900*    AMT -- the tendered amount must be greater than zero.
045000     IF TXN-OK
045100         PERFORM B0250-EDIT-AMOUNT
045200     END-IF
045300
045400     IF TXN-OK
045500         PERFORM B0260-DETERMINE-RATE-AND-CONVERT
045600     END-IF
045700
045800*    RN3 -- the converted amount must not exceed what is still
045900*    pending on the receipt.
046000     IF TXN-OK
046100         PERFORM B0270-CHECK-OVERPAYMENT
046200     END-IF
046300
046400     IF TXN-OK
046500         PERFORM B0280-APPLY-PAYMENT
046600         ADD 1 TO wn-txn-accept-cnt
046700         PERFORM C0100-WRITE-DETAIL-LINE
046800     ELSE
046900         ADD 1 TO wn-txn-reject-cnt
047000         PERFORM C0200-WRITE-REJECT-LINE
047100     END-IF.
047200*****************************************************************
047300
047400*    TKT-0260 -- case blind.  ventanilla's newer terminals
047500*    let cajeros key lower case, and every one of them was
047600*    bouncing on a straight equality test before this fix.
047700 B0210-EDIT-CURRENCY.
047800     MOVE TXN-CURRENCY TO wc-txn-currency-ed
047900     INSPECT wc-txn-currency-ed CONVERTING
048000         'abcdefghijklmnopqrstuvwxyz' TO
048100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
048200
048300     IF wc-txn-currency-ed = 'PEN' OR wc-txn-currency-ed = 'USD'
048400         MOVE wc-txn-currency-ed TO TXN-CURRENCY
048500     ELSE
048600         SET TXN-REJECTED TO TRUE
048700         ADD 1 TO wn-rej-rn1-cnt
048800         MOVE 'RN1'  TO wc-reject-rule-id
048900         MOVE 'ONLY PEN OR USD ALLOWED' TO wc-reject-reason
049000     END-IF.
049100*****************************************************************
049200
049300*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
049400*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
049500*    of compares regardless of table size; the ownership check
049600*    below only runs once the receipt itself is found.
049700 B0220-LOCATE-AND-VERIFY-RECEIPT.
049800     MOVE ZERO TO wn-receipt-idx-found
049900     SET RCP-IDX TO 1
050000     SEARCH ALL RECEIPT-TBL-ENTRY
050100         AT END
050200             SET TXN-REJECTED TO TRUE
050300             ADD 1 TO wn-rej-owner-cnt
050400             MOVE 'OWN' TO wc-reject-rule-id
050500             MOVE 'RECEIPT NOT FOUND' TO wc-reject-reason
050600         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
050700                 = TXN-RECEIPT-ID
050800             SET wn-receipt-idx-found TO RCP-IDX
050900     END-SEARCH
051000
051100     IF TXN-OK
051200         IF RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
051300                 (wn-receipt-idx-found) NOT = TXN-CUSTOMER-ID
051400             SET TXN-REJECTED TO TRUE
051500             ADD 1 TO wn-rej-owner-cnt
051600             MOVE 'OWN' TO wc-reject-rule-id
051700             MOVE 'RECEIPT DOES NOT BELONG TO CUSTOMER'
051800                 TO wc-reject-reason
051900         END-IF
052000     END-IF.
052100*****************************************************************
052200
052300*    RCP-STAT-PAID is an 88-level off RCP-STATUS in the
052400*    RECEIPT copybook -- true once B0280 has already driven
052500*    this same receipt's pending amount to zero on a prior
052600*    transaction, this run or an earlier one.
052700 B0230-CHECK-ALREADY-PAID.
052800     IF RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
052900             (wn-receipt-idx-found)
053000         SET TXN-REJECTED TO TRUE
053100         ADD 1 TO wn-rej-rn5-cnt
053200         MOVE 'RN5' TO wc-reject-rule-id
053300         MOVE 'RECEIPT ALREADY PAID' TO wc-reject-reason
053400     END-IF.
053500*****************************************************************
053600
053700*    RN6 -- every earlier-due receipt of the same service and
053800*    customer must already be PAID before this one can be.
053900 B0240-CHECK-PAYMENT-ORDER.
054000     MOVE 1 TO wn-scan-idx
054100     PERFORM B0245-CHECK-ONE-EARLIER-RECEIPT
054200         UNTIL wn-scan-idx > wn-receipt-count
054300             OR TXN-REJECTED.
054400*****************************************************************
054500
054600*    Whole-table scan, one call per RECEIPT-TBL-ENTRY row --
054700*    a match requires the same service, the same customer, an
054800*    earlier due date than the receipt being paid, and that
054900*    the earlier receipt is still unpaid; any one of the four
055000*    failing to hold clears this receipt of the RN6 edit.
055100 B0245-CHECK-ONE-EARLIER-RECEIPT.
055200     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
055300         = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
055400             (wn-receipt-idx-found)
055500       AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
055600         = RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
055700             (wn-receipt-idx-found)
055800       AND RCP-DUE-DATE OF RECEIPT-TBL-ENTRY (wn-scan-idx)
055900         < RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
056000             (wn-receipt-idx-found)
056100       AND NOT RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
056200             (wn-scan-idx)
056300         SET TXN-REJECTED TO TRUE
056400         ADD 1 TO wn-rej-rn6-cnt
056500         MOVE 'RN6' TO wc-reject-rule-id
056600         MOVE
056700         'CANNOT PAY - PREVIOUS RECEIPTS ARE UNPAID'
056800             TO wc-reject-reason
056900     END-IF
057000     ADD 1 TO wn-scan-idx.
057100*****************************************************************
057200
057300*    A zero or negative TXN-AMOUNT is a data-entry error, not
057400*    a legitimate payment -- rejected outright, never applied.
057500 B0250-EDIT-AMOUNT.
057600     IF TXN-AMOUNT NOT > ZERO
057700         SET TXN-REJECTED TO TRUE
057800         ADD 1 TO wn-rej-amt-cnt
057900         MOVE 'AMT' TO wc-reject-rule-id
058000         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
058100             TO wc-reject-reason
058200     END-IF.
058300*****************************************************************
058400
058500*    RN4 -- convert the tendered amount to the receipt's own
058600*    currency at the fixed 3.50 PEN/USD rate; no conversion
058700*    needed when the two currencies already match.  TKT-0401 --
058800*    the COMPUTE ROUNDED below is HALF-UP explicitly, not the
058900*    compiler default, after a shop audit flagged the ambiguity.
059000 B0260-DETERMINE-RATE-AND-CONVERT.
059100     IF TXN-CURRENCY = RCP-CURRENCY OF RECEIPT-TBL-ENTRY
059200             (wn-receipt-idx-found)
059300         MOVE 1.00 TO wn-exchange-rate
059400         MOVE TXN-AMOUNT TO wn-converted-amount
059500     ELSE
059600         MOVE 3.50 TO wn-exchange-rate
059700         IF TXN-CURRENCY = 'USD'
059800             COMPUTE wn-converted-amount ROUNDED =
059900                 TXN-AMOUNT * wn-exchange-rate
060000         ELSE
060100             COMPUTE wn-converted-amount ROUNDED =
060200                 TXN-AMOUNT / wn-exchange-rate
060300         END-IF
060400     END-IF.
060500*****************************************************************
060600
060700*    TKT-0140 -- overpayment rejects outright instead of
060800*    clamping to the pending amount; auditoria asked for a
060900*    hard stop rather than a silent partial apply that would
061000*    leave the tendered amount and the applied amount out of
061100*    step on PAYMENT-HISTORY.
061200 B0270-CHECK-OVERPAYMENT.
061300     IF wn-converted-amount > RCP-PENDING-AMOUNT OF
061400             RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
061500         SET TXN-REJECTED TO TRUE
061600         ADD 1 TO wn-rej-rn3-cnt
061700         MOVE 'RN3' TO wc-reject-rule-id
061800         MOVE 'PAYMENT EXCEEDS PENDING AMOUNT'
061900             TO wc-reject-reason
062000     END-IF.
062100*****************************************************************
062200
062300*    Updates the in-memory RECEIPT-TBL-ENTRY row only --
062400*    Z0100-REWRITE-RECEIPT-MASTER carries every change made
062500*    here back out to RECEIPT-MASTER once at EOJ, not row by
062600*    row as each payment is applied.
062700 B0280-APPLY-PAYMENT.
062800     MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
062900         (wn-receipt-idx-found) TO wn-prev-pending
063000     COMPUTE wn-new-pending = wn-prev-pending -
063100         wn-converted-amount
063200
063300     IF wn-new-pending = ZERO
063400         MOVE 'PAID' TO wc-new-status
063500     ELSE
063600         MOVE 'PARTIALLY_PAID' TO wc-new-status
063700     END-IF
063800
063900     MOVE wn-new-pending TO
064000         RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
064100             (wn-receipt-idx-found)
064200     MOVE wc-new-status TO
064300         RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
064400     MOVE 1 TO
064500         RCP-USER-MODIFI OF RECEIPT-TBL-ENTRY
064600             (wn-receipt-idx-found)
064700     MOVE wr-timestamp-redef TO
064800         RCP-DATE-MODIFI OF RECEIPT-TBL-ENTRY
064900             (wn-receipt-idx-found)
065000
065100     PERFORM B0285-WRITE-PAYMENT-RECORD.
065200*****************************************************************
065300
065400*    TKT-0102 -- PAY-EXCHANGE-RATE is always written, even
065500*    when it is 1.00 (no conversion needed), so payhist.cbl
065600*    never has to guess whether a rate was actually applied.
065700*    REGIST fields are stamped once here and never touched
065800*    again; MODIFI fields mirror the RECEIPT row's own audit
065900*    columns as of this same payment.
066000 B0285-WRITE-PAYMENT-RECORD.
066100     MOVE SPACE TO PAYMENT-REC
066200     MOVE wn-next-payment-id  TO PAYMENT-ID OF PAYMENT-REC
066300     MOVE TXN-RECEIPT-ID      TO PAY-RECEIPT-ID
066400     MOVE TXN-CUSTOMER-ID     TO PAY-CUSTOMER-ID
066500     MOVE wr-timestamp-redef  TO PAY-DATE
066600     MOVE TXN-AMOUNT          TO PAY-AMOUNT
066700     MOVE TXN-CURRENCY        TO PAY-CURRENCY
066800     MOVE wn-exchange-rate    TO PAY-EXCHANGE-RATE
066900     MOVE wn-prev-pending     TO PAY-PREV-PENDING
067000     MOVE wn-new-pending      TO PAY-NEW-PENDING
067100     MOVE wc-new-status       TO PAY-STATUS
067200     MOVE wr-timestamp-redef  TO PAY-DATE-REGIST
067300     MOVE 1                   TO PAY-USER-REGIST
067400     MOVE wr-timestamp-redef  TO PAY-DATE-MODIFI
067500     MOVE 1                   TO PAY-USER-MODIFI
067600
067700     WRITE PAYMENT-REC
067800
067900     ADD 1 TO wn-next-payment-id
068000     ADD wn-converted-amount TO wn-total-applied.
068100*****************************************************************
068200
068300*    Read-ahead for the B0100 loop -- A0100-INIT primes the
068400*    first transaction before the UNTIL loop ever tests
068500*    PAYTXN-EOF, so an empty PAYTXN-FILE falls straight
068600*    through to shutdown without ever calling B0200.
068700 B0900-READ-NEXT-TRANSACTION.
068800     READ PAYTXN-FILE
068900         AT END
069000             SET PAYTXN-EOF TO TRUE
069100     END-READ.
069200*****************************************************************
069300
069400*    wc-new-status here is the updated RECEIPT status
069500*    (PAID or PARTIALLY_PAID) B0280 just set, not a reject
069600*    reason -- this paragraph is only PERFORMed for accepted
069700*    transactions.
069800 C0100-WRITE-DETAIL-LINE.
069900     MOVE SPACE TO wr-rpt-detail-line
070000     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
070100     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
070200     MOVE TXN-AMOUNT         TO we-rpt-amount
070300     MOVE TXN-CURRENCY       TO wc-rpt-currency
070400     MOVE wn-converted-amount TO we-rpt-converted
070500     MOVE wn-new-pending     TO we-rpt-new-pending
070600     MOVE wc-new-status      TO wc-rpt-status
070700     MOVE wr-rpt-detail-line TO RPT-LINE
070800     WRITE RPT-LINE.
070900*****************************************************************
071000
071100*    TKT-0702 -- wc-rpt-status is overloaded here to carry the
071200*    reject rule id ahead of the reason text, STRINGed
071300*    together, rather than adding a separate report column.
071400 C0200-WRITE-REJECT-LINE.
071500     MOVE SPACE TO wr-rpt-detail-line
071600     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
071700     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
071800     MOVE TXN-AMOUNT         TO we-rpt-amount
071900     MOVE TXN-CURRENCY       TO wc-rpt-currency
072000     STRING wc-reject-rule-id DELIMITED BY SIZE
072100         '-REJECTED ' DELIMITED BY SIZE
072200         wc-reject-reason DELIMITED BY SIZE
072300         INTO wc-rpt-status
072400     MOVE wr-rpt-detail-line TO RPT-LINE
072500     WRITE RPT-LINE.
072600*****************************************************************
072700
072800*    RECEIPT-MASTER is reopened OUTPUT and every row in
072900*    RECEIPT-TBL-ENTRY is written back in table order --
073000*    simpler than a REWRITE-in-place scheme, and the whole
073100*    table already fits comfortably in memory.
073200 Z0100-REWRITE-RECEIPT-MASTER.
073300     CLOSE RECEIPT-MASTER
073400     OPEN OUTPUT RECEIPT-MASTER
073500     MOVE 1 TO wn-scan-idx
073600     PERFORM Z0105-REWRITE-ONE-RECEIPT
073700         UNTIL wn-scan-idx > wn-receipt-count
073800     CLOSE RECEIPT-MASTER.
073900*****************************************************************
074000
074100*    wn-scan-idx is reused here from B0240/B0245 above --
074200*    both loops run one at a time, never nested, so sharing
074300*    the one 77-level subscript is safe.
074400 Z0105-REWRITE-ONE-RECEIPT.
074500     MOVE RECEIPT-TBL-ENTRY (wn-scan-idx) TO RECEIPT-REC
074600     WRITE RECEIPT-REC
074700     ADD 1 TO wn-scan-idx.
074800*****************************************************************
074900
075000*    TKT-0715 split the totals write-up into four numbered
075100*    paragraphs that fall straight through one to the next --
075200*    driven as a single PERFORM ... THRU range out of 000-RUN-
075300*    PAYREG, matching the house habit for a fixed print
075400*    sequence.
075500 Z0200-WRITE-CONTROL-TOTALS.
075600     MOVE SPACE TO wr-rpt-totals-line
075700     STRING ' TRANSACTIONS READ .......... ' DELIMITED BY SIZE
075800         wn-txn-read-cnt DELIMITED BY SIZE
075900         INTO wr-rpt-totals-line
076000     WRITE RPT-LINE FROM wr-rpt-totals-line.
076100*****************************************************************
076200
076300*    Second of the four TKT-0715 steps -- falls straight
076400*    through from Z0200, no GO TO, since 000-RUN-PAYREG PERFORMs
076500*    this whole range as one THRU.
076600 Z0210-WRITE-ACCEPT-TOTAL.
076700     MOVE SPACE TO wr-rpt-totals-line
076800     STRING ' TRANSACTIONS ACCEPTED ...... ' DELIMITED BY SIZE
076900         wn-txn-accept-cnt DELIMITED BY SIZE
077000         INTO wr-rpt-totals-line
077100     WRITE RPT-LINE FROM wr-rpt-totals-line.
077200*****************************************************************
077300
077400*    Third step -- one figure per reject rule, TKT-0455, so
077500*    Cobranzas can see at a glance which edit is catching the
077600*    most transactions without pulling the detail lines.
077700 Z0220-WRITE-REJECT-TOTAL.
077800     MOVE SPACE TO wr-rpt-totals-line
077900     STRING ' TRANSACTIONS REJECTED ...... ' DELIMITED BY SIZE
078000         wn-txn-reject-cnt DELIMITED BY SIZE
078100         '  RN1=' DELIMITED BY SIZE
078200         wn-rej-rn1-cnt DELIMITED BY SIZE
078300         ' OWN=' DELIMITED BY SIZE
078400         wn-rej-owner-cnt DELIMITED BY SIZE
078500         ' RN5=' DELIMITED BY SIZE
078600         wn-rej-rn5-cnt DELIMITED BY SIZE
078700         ' RN6=' DELIMITED BY SIZE
078800         wn-rej-rn6-cnt DELIMITED BY SIZE
078900         ' AMT=' DELIMITED BY SIZE
079000         wn-rej-amt-cnt DELIMITED BY SIZE
079100         ' RN3=' DELIMITED BY SIZE
079200         wn-rej-rn3-cnt DELIMITED BY SIZE
079300         INTO wr-rpt-totals-line
079400     WRITE RPT-LINE FROM wr-rpt-totals-line.
079500*****************************************************************
079600
079700*    Fourth and last of the TKT-0715 steps -- falls through
079800*    to end-of-paragraph, back to the PERFORM ... THRU that
079900*    called Z0200.
080000 Z0230-WRITE-AMOUNT-TOTAL.
080100     MOVE SPACE TO wr-rpt-totals-line
080200     STRING ' TOTAL AMOUNT APPLIED ....... ' DELIMITED BY SIZE
080300         wn-total-applied DELIMITED BY SIZE
080400         INTO wr-rpt-totals-line
080500     WRITE RPT-LINE FROM wr-rpt-totals-line.
080600*****************************************************************
080700
080800*    RECEIPT-MASTER is already closed by Z0100; CUSTOMER-
080900*    MASTER and SERVICE-MASTER are closed inside COPY LOAD-
081000*    MASTERS once each load finishes -- only these three files
081100*    are still open by the time 000-RUN-PAYREG gets here.
081200 Z0300-CLOSE-DOWN.
081300     CLOSE PAYTXN-FILE PAYMENT-HISTORY PAYMENT-RUN-RPT.
081400*****************************************************************
081500
081600*    Shared error/abend path -- see COPYLIB-Z0900-error-
081700*    routine; every caller above fills WC-MSG-FILENAME/
081800*    FILESTAT/PARA before PERFORMing here, the same contract
081900*    every program in the suite uses.
082000 Z0900-ERROR-ROUTINE.
082100     COPY Z0900-error-routine.
082200 .
082300
