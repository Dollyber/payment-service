       IDENTIFICATION DIVISION.
       PROGRAM-ID. SVCBAL.
       AUTHOR. L HUAMAN.
       INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
       DATE-WRITTEN. 1991-01-09.
       DATE-COMPILED.
       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
      **> Purpose: Build the per-customer service balance summary --
      **> for every service a customer holds, total billed and total
      **> still pending across that service's receipts, with a
      **> control break giving grand totals for the customer.
      *
      *  This is the "what do they owe right now, across everything"
      *  report -- one line per active-or-not service the customer
      *  holds, rolled up from every receipt on file for it, closed
      *  out with a customer grand-total line.  RCPTINQ answers the
      *  narrower "show me every receipt for this one service"
      *  question; this program answers the wider one, for all of a
      *  customer's services at once.
      *
      *    C H A N G E   L O G
      *
      *  1991-01-09 LKH TKT-0210  Original version.  One line per
      *                 service, control-broken by customer, replacing
      *                 the balance screen Cobranzas used to print one
      *                 customer at a time.
      *  1991-06-03 RT  TKT-0205  Common error handling pulled out to
      *                 Z0900-ERROR-ROUTINE / errlog, matching the
      *                 rest of the suite.
      *  1992-08-17 EV  TKT-0288  Mixed-currency services now print
      *                 MULTIMONEDA in the currency column instead of
      *                 silently showing the last receipt's currency
      *                 the totals belonged to.
      *  1996-10-30 LKH TKT-0455  Heading line now repeats per customer
      *                 instead of once per run, to match the new
      *                 multi-customer PARM-FILE format.
      *  1998-12-03 JLC TKT-0498  Y2K -- no date compares in this
      *                 program, but wn-cust-total-pending widened
      *                 along with the rest of the money fields in the
      *                 TKT-0498 sweep, for consistency.
      *  2001-03-15 SPH TKT-0560  SERVICE/RECEIPT table sizes bumped to
      *                 match COPYLIB-MASTER-TABLES.
      *  2003-10-14 SPH TKT-0585  Z0300 EOJ close split into two
      *                 numbered steps (Z0300/Z0310) driven by one
      *                 PERFORM ... THRU, matching the fixed shutdown
      *                 sequence used elsewhere in the suite.
      *  2005-07-15 LKH TKT-0750  Audit pass -- paragraph banners and
      *                 in-line notes added explaining the control
      *                 break and the mixed-currency handling; no
      *                 logic changed.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
           UPSI-0 ON  STATUS IS wc-detail-rpt-requested
           UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
      
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    PARM-FILE carries one customer id per line -- a plain list
      *    Cobranzas supplies ahead of the overnight run, usually the
      *    accounts due for a collections follow-up call that week.
           SELECT  PARM-FILE ASSIGN TO SVCBPARM
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-parm-fs.
      
      *    All three masters loaded whole into memory by COPY
      *    LOAD-MASTERS (see A0100-INIT) -- B0300/C0300 below scan
      *    SERVICE-TABLE and RECEIPT-TABLE in full for every customer
      *    rather than re-reading the flat files.
      *    All three masters below are loaded whole into memory by
      *    COPY LOAD-MASTERS (A0100-INIT) -- B0300/C0300 scan
      *    SERVICE-TABLE and RECEIPT-TABLE in full for every
      *    customer rather than re-reading the flat files, which is
      *    why there is no SORT step in this program the way
      *    RCPTINQ has one.
           SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-customer-master-fs.
      
           SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-service-master-fs.
      
           SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-receipt-master-fs.
      
      *    One print line per WRITE -- heading, detail, customer-
      *    totals and error lines are all built in their own
      *    WORKING-STORAGE layout below, then moved into RPT-LINE.
           SELECT  SVCBAL-RPT ASSIGN TO SVCBRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-svcbal-rpt-fs.
      
       DATA DIVISION.
       FILE SECTION.
      
      *    One customer id per PARM-FILE line -- the wide FILLER pad
      *    leaves room for Cobranzas to add a follow-up reason code
      *    to the card later without reformatting the file.
       FD  PARM-FILE.
      *    9-digit customer id, zero-padded on the card the same
      *    way CUSTOMER-ID is stored on CUSTOMER-MASTER, so the
      *    SEARCH ALL in B0200 can compare the two fields directly
      *    with no de-edit step.
       01  PARM-REC.
           05  PARM-CUSTOMER-ID           PIC 9(09).
           05  FILLER                     PIC X(71).
      
      *    Read once apiece by A0110/A0120/A0130 below and never
      *    reopened -- once COPY LOAD-MASTERS has them in the three
      *    in-memory tables, the rest of the program never touches
      *    these FDs again.
       FD  CUSTOMER-MASTER.
           COPY CUSTOMER.
      
       FD  SERVICE-MASTER.
           COPY SERVICE.
      
      *    RECEIPT carries every payment and pending-balance row on
      *    file, for every customer and every service -- this FD is
      *    the widest of the three and the slowest to load, which is
      *    why B0100 does not re-read it per customer.
       FD  RECEIPT-MASTER.
           COPY RECEIPT.
      
      *    132-byte print line, unblocked -- matches the other report
      *    programs in the suite; heading, detail, customer-totals
      *    and error lines are all WRITTEN into this one FD record
      *    from their own WORKING-STORAGE layouts below.
       FD  SVCBAL-RPT.
       01  RPT-LINE                  PIC X(132).
      
       WORKING-STORAGE SECTION.
      *    PARM-EOF drives the B0100 read loop; CUST-FOUND gates the
      *    per-customer lookup; FOUND-ANY-SERVICE and
      *    FOUND-ANY-RECEIPT each gate one level of the control break
      *    below (a customer can verify but own no services, and a
      *    service can exist but own no receipts); MIXED-CURRENCY
      *    flags a service whose receipts were not all billed in the
      *    same currency, per TKT-0288.
       01  wr-switches.
           05  wc-parm-eof-sw          PIC X VALUE 'N'.
               88  PARM-EOF                VALUE 'Y'.
           05  wc-cust-found-sw        PIC X VALUE 'N'.
               88  CUST-FOUND               VALUE 'Y'.
           05  wc-found-any-svc-sw     PIC X VALUE 'N'.
               88  FOUND-ANY-SERVICE        VALUE 'Y'.
           05  wc-found-any-rcp-sw     PIC X VALUE 'N'.
               88  FOUND-ANY-RECEIPT        VALUE 'Y'.
           05  wc-mixed-currency-sw    PIC X VALUE 'N'.
               88  MIXED-CURRENCY           VALUE 'Y'.
      
      *    One 2-byte status field per SELECT above -- only
      *    wc-parm-fs is ever actually tested (A0100-INIT); the
      *    master-file statuses exist so Z0900-ERROR-ROUTINE always
      *    has something to report if COPY LOAD-MASTERS hits trouble
      *    opening one of the three masters.
       01  wr-file-status-fields.
           05  wc-parm-fs                  PIC XX.
           05  wc-customer-master-fs       PIC XX.
           05  wc-service-master-fs        PIC XX.
           05  wc-receipt-master-fs        PIC XX.
           05  wc-svcbal-rpt-fs            PIC XX.
      
      *    wn-cust-idx-found remembers which CUSTOMER-TABLE row the
      *    current PARM-FILE card matched; wn-svc-scan-idx and
      *    wn-rcp-scan-idx are the two nested table-scan subscripts
      *    B0300/C0300 drive straight through the whole SERVICE and
      *    RECEIPT tables for that customer.
            *    Three separate 77-levels, not one group, because each
      *    is an independent counter with its own reset point in
      *    the control break: wn-cust-idx-found remembers which
      *    CUSTOMER-TABLE row the current PARM-FILE card matched;
      *    wn-svc-scan-idx and wn-rcp-scan-idx are the two nested
      *    table-scan subscripts B0300/C0300 drive straight through
      *    the whole SERVICE and RECEIPT tables for that customer.
       77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
       77  wn-svc-scan-idx            PIC S9(5) COMP VALUE ZERO.
       77  wn-rcp-scan-idx            PIC S9(6) COMP VALUE ZERO.
      
      *    Two levels of running total -- per-service (reset at the
      *    top of every C0200) and per-customer (reset at the top of
      *    every B0200, accumulated once per service by C0200).
      *    wc-svc-currency remembers the first receipt's currency
      *    for the service currently being summarized so C0300 has
      *    something to compare each later receipt against.
      *    Two levels of running total -- per-service (reset at
      *    the top of every C0200) and per-customer (reset at the
      *    top of every B0200, accumulated once per service by
      *    C0200).  wc-svc-currency remembers the first receipt's
      *    currency for the service currently being summarized so
      *    C0300 has something to compare each later receipt
      *    against; wc-svc-out-currency holds whatever actually
      *    prints -- either that currency, or MULTIMONEDA if C0300
      *    found a mismatch.
       01  wr-accum-fields.
           05  wn-svc-total-amount    PIC S9(10)V9(2) COMP-3
                                              VALUE ZERO.
           05  wn-svc-total-pending   PIC S9(10)V9(2) COMP-3
                                              VALUE ZERO.
           05  wc-svc-currency        PIC X(03).
           05  wc-svc-out-currency    PIC X(12).
      *    Customer-level totals carry two more integer digits than
      *    the service-level ones above -- a customer can hold many
      *    services, so the grand total needs the extra headroom
      *    even though no single service total ever gets that large.
           05  wn-cust-total-amount   PIC S9(12)V9(2) COMP-3
                                              VALUE ZERO.
           05  wn-cust-total-pending  PIC S9(12)V9(2) COMP-3
                                              VALUE ZERO.
      
      *    One heading per customer (TKT-0455), naming who the detail
      *    lines underneath belong to -- same reasoning as RCPTINQ's
      *    own per-request heading.
       01  wr-heading-1.
           05  FILLER                PIC X(22) VALUE
               'SERVICE BALANCES FOR  '.
           05  wc-hd-names           PIC X(30).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-hd-lastname        PIC X(30).
           05  FILLER                PIC X(49) VALUE SPACE.
      
      *    REDEFINES -- lets the customer banner above be re-examined
      *    as one plain print line when echoed to the console job log.
       01  wr-heading-1-redef REDEFINES wr-heading-1
                                   PIC X(132).
      
      *    One line per service the customer holds -- name,
      *    description and currency first, then the two rolled-up
      *    money columns C0200 builds from every receipt on that
      *    service.
       01  wr-detail-line.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-svc-name          PIC X(30).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-svc-description   PIC X(40).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-svc-currency      PIC X(12).
           05  FILLER                PIC X(1)  VALUE SPACE.
      *    Trailing sign format (the '-' floats to the right of
      *    the digits, printing only when the figure is negative)
      *    matches the edit pattern used on every other money column
      *    in the suite's reports.
           05  we-dtl-svc-tot-amount    PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-dtl-svc-tot-pending   PIC Z(9)9.99-.
      *    17-byte pad -- room for a late-charge or discount column
      *    a future ticket may add without widening RPT-LINE itself.
           05  FILLER                PIC X(17) VALUE SPACE.
      
      *    REDEFINES -- lets a service detail line be re-examined as
      *    one plain print line when echoed to the console job log,
      *    the same trick used on wr-heading-1 above.
       01  wr-detail-line-redef REDEFINES wr-detail-line
                                   PIC X(132).
      
      *    Control-break footer -- one per customer, printed by
      *    C0400 only after every service the customer holds has
      *    been summarized, so the totals are always complete when
      *    they print.
       01  wr-cust-totals-line.
           05  FILLER                PIC X(3)  VALUE SPACE.
           05  FILLER                PIC X(30) VALUE
               'CUSTOMER TOTALS'.
           05  FILLER                PIC X(61) VALUE SPACE.
           05  we-ctl-tot-amount        PIC Z(11)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-ctl-tot-pending       PIC Z(11)9.99-.
           05  FILLER                PIC X(5)  VALUE SPACE.
      
      *    REDEFINES -- same console-echo trick applied to the
      *    per-customer grand-totals line.
       01  wr-cust-totals-redef REDEFINES wr-cust-totals-line
                                   PIC X(132).
      
      *    Printed in place of a heading/detail/totals group whenever
      *    a PARM-FILE customer id fails to verify, or verifies but
      *    owns no services, or a service owns no receipts -- the
      *    same "never a silent gap" rule RCPTINQ follows.
      *    Printed whenever B0200/C0200 cannot complete a level of
      *    the control break for lack of data -- ERR-MESSAGE text is
      *    filled in by whichever paragraph detects the gap, so one
      *    layout covers all three failure cases (bad customer id,
      *    customer with no services, service with no receipts).
       01  wr-error-line.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  ERR-CUSTOMER-ID       PIC 9(9).
           05  FILLER                PIC X(2)  VALUE ' - '.
           05  ERR-MESSAGE           PIC X(60).
           05  FILLER                PIC X(59) VALUE SPACE.
      
      *    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
      *    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts
      *    (wn-customer-count/wn-service-count/wn-receipt-count)
      *    B0200/B0300/C0200 loop against; Z0900-error-wkstg
      *    supplies the WC-MSG-* fields Z0900-ERROR-ROUTINE prints.
           COPY MASTER-TABLES.
           COPY Z0900-error-wkstg.
      
      *    Numbered-paragraph style: 0nn mainline, A0nnn start-of-job,
      *    B0nnn per-customer control, C0nnn the service/receipt
      *    control-break levels and report writers, Z0nnn shutdown
      *    and error -- the same letter scheme the rest of the suite
      *    follows.
       PROCEDURE DIVISION.
      
      *    Mainline -- load the masters, answer every PARM-FILE
      *    customer one at a time until end of file, close down.
      *    WC-MSG-SRCFILE is stamped once here so every later call
      *    into Z0900-ERROR-ROUTINE (directly or via COPY
      *    LOAD-MASTERS) tags its console message with this
      *    program's own name, not whichever copybook raised it.
       000-RUN-SVCBAL.
           MOVE 'svcbal.cbl' TO WC-MSG-SRCFILE
           PERFORM A0100-INIT
           PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
           PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-SVCBAL-RPT
           STOP RUN.
      *****************************************************************
      
      *    Start-of-job: bring the three masters into memory, then
      *    open the parameter and report files and prime the
      *    read-ahead for B0100's loop.  No SORT step here, unlike
      *    RCPTINQ -- this report's control break runs off the
      *    PARM-FILE's own customer order, not off receipt due dates.
       A0100-INIT.
           PERFORM A0110-LOAD-CUSTOMER-MASTER
           PERFORM A0120-LOAD-SERVICE-MASTER
           PERFORM A0130-LOAD-RECEIPT-MASTER
      
           OPEN INPUT PARM-FILE
           IF wc-parm-fs NOT = '00'
               MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
               MOVE wc-parm-fs          TO WC-MSG-FILESTAT
               MOVE 'A0100-INIT'        TO WC-MSG-PARA
               PERFORM Z0900-ERROR-ROUTINE
               STOP RUN
           END-IF
      
      *    SVCBAL-RPT is a fresh OUTPUT file every run -- this
      *    report is not accumulated run over run, unlike a ledger
      *    file would be.
           OPEN OUTPUT SVCBAL-RPT
           PERFORM B0900-READ-NEXT-PARM.
      *****************************************************************
      
           COPY LOAD-MASTERS.
      *****************************************************************
      
      *    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
      *    customer the read-ahead already has in PARM-REC, then read
      *    one more card for next time.
       B0100-PROCESS-REQUESTS.
      *    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
      *    customer the read-ahead already has in PARM-REC, then
      *    read one more card for next time.
           PERFORM B0200-PROCESS-ONE-CUSTOMER
           PERFORM B0900-READ-NEXT-PARM.
      *****************************************************************
      
      *    Top of the control break.  Verify the customer, then walk
      *    every row of SERVICE-TABLE looking for ones that belong to
      *    them (B0300) -- there is no index from customer to service
      *    in the in-memory tables, so this is a straight linear scan
      *    once per customer rather than a SEARCH ALL.
       B0200-PROCESS-ONE-CUSTOMER.
           MOVE ZERO TO wn-cust-idx-found
           SET wc-cust-found-sw TO 'N'
           SET CUST-IDX TO 1
           SEARCH ALL CUSTOMER-TBL-ENTRY
               AT END
                   SET wc-cust-found-sw TO 'N'
               WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
                       = PARM-CUSTOMER-ID
               SET wn-cust-idx-found TO CUST-IDX
               SET CUST-FOUND TO TRUE
           END-SEARCH
      
           IF NOT CUST-FOUND
               MOVE SPACE TO wr-error-line
               MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
               MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
               WRITE RPT-LINE FROM wr-error-line
           ELSE
      *    Customer verified -- print their heading, zero the
      *    customer-level accumulators, then scan every SERVICE-TABLE
      *    row once.  wn-cust-total-amount/PENDING are zeroed here,
      *    not in C0200, because C0200 runs once per service and adds
      *    into them -- they must start the customer at zero, not
      *    the service.
               PERFORM C0100-WRITE-HEADING
               MOVE ZERO TO wn-cust-total-amount wn-cust-total-pending
               SET wc-found-any-svc-sw TO 'N'
               SET wn-svc-scan-idx TO 1
               PERFORM B0300-SCAN-ONE-SERVICE
                   UNTIL wn-svc-scan-idx > wn-service-count
      
               IF NOT FOUND-ANY-SERVICE
                   MOVE SPACE TO wr-error-line
                   MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
                   MOVE 'CUSTOMER HAS NO REGISTERED SERVICES'
                       TO ERR-MESSAGE
                   WRITE RPT-LINE FROM wr-error-line
               ELSE
      *    At least one service belonged to this customer -- print
      *    the customer-totals footer now that every service line
      *    that will ever add into wn-cust-total-amount/PENDING has
      *    already run.
                   PERFORM C0400-WRITE-CUSTOMER-TOTALS
               END-IF
           END-IF.
      *****************************************************************
      
      *    One SERVICE-TABLE row at a time, whole table, every
      *    customer -- a service belongs to this customer only if
      *    its own SVC-CUSTOMER-ID matches the PARM-FILE card.  This
      *    is the middle level of the control break: each match is a
      *    new detail line, summarized by C0200 below.
       B0300-SCAN-ONE-SERVICE.
           IF SVC-CUSTOMER-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
                   = PARM-CUSTOMER-ID
               SET FOUND-ANY-SERVICE TO TRUE
               PERFORM C0200-SUMMARIZE-ONE-SERVICE
           END-IF
           ADD 1 TO wn-svc-scan-idx.
      *****************************************************************
      
      *    Prints the per-customer banner from the row B0200 already
      *    located -- no second lookup.
       C0100-WRITE-HEADING.
           MOVE SPACE TO wr-heading-1
           MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
               TO wc-hd-names
           MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
               TO wc-hd-lastname
           WRITE RPT-LINE FROM wr-heading-1.
      *****************************************************************
      
      *    Bottom level of the control break -- rolls every receipt
      *    that belongs to this one service (matched by both
      *    SERVICE-ID and PARM-CUSTOMER-ID, since a service id alone
      *    is not unique to one customer on RECEIPT-TABLE) into the
      *    two wn-svc-total-* accumulators, then either writes the
      *    service's detail line or, if it turned up no receipts at
      *    all, an error line instead.
       C0200-SUMMARIZE-ONE-SERVICE.
           MOVE ZERO TO wn-svc-total-amount wn-svc-total-pending
           MOVE SPACE TO wc-svc-currency
           SET wc-found-any-rcp-sw TO 'N'
           SET wc-mixed-currency-sw TO 'N'
           SET wn-rcp-scan-idx TO 1
           PERFORM C0300-SCAN-ONE-RECEIPT
               UNTIL wn-rcp-scan-idx > wn-receipt-count
      
           IF NOT FOUND-ANY-RECEIPT
               MOVE SPACE TO wr-error-line
               MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
               STRING SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
                      ' - SERVICE HAS NO REGISTERED RECEIPTS'
                   DELIMITED BY SIZE INTO ERR-MESSAGE
               WRITE RPT-LINE FROM wr-error-line
           ELSE
      *    TKT-0288 -- a service billed in more than one currency
      *    across its receipts (a rate-plan change mid-history, or a
      *    data-entry slip) cannot honestly show one currency code
      *    on its summary line, so MULTIMONEDA goes in the currency
      *    column instead of whichever currency happened to belong
      *    to the last receipt scanned.
               IF MIXED-CURRENCY
                   MOVE 'MULTIMONEDA' TO wc-svc-out-currency
               ELSE
                   MOVE wc-svc-currency TO wc-svc-out-currency
               END-IF
               PERFORM C0500-WRITE-SERVICE-DETAIL
               ADD wn-svc-total-amount  TO wn-cust-total-amount
               ADD wn-svc-total-pending TO wn-cust-total-pending
           END-IF.
      *****************************************************************
      
      *    One RECEIPT-TABLE row at a time, whole table, every
      *    service -- a receipt belongs to the service/customer pair
      *    being summarized only if both its SERVICE-ID and
      *    CUSTOMER-ID match.  The first matching receipt sets
      *    wc-svc-currency as the service's baseline; every later
      *    match compares against that baseline to detect a mixed
      *    currency.
       C0300-SCAN-ONE-RECEIPT.
           IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
                 = SERVICE-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
               AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
                       (wn-rcp-scan-idx) = PARM-CUSTOMER-ID
               IF NOT FOUND-ANY-RECEIPT
                   MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY
                           (wn-rcp-scan-idx)
                       TO wc-svc-currency
               ELSE
                   IF RCP-CURRENCY OF RECEIPT-TBL-ENTRY
                           (wn-rcp-scan-idx) NOT = wc-svc-currency
                       SET MIXED-CURRENCY TO TRUE
                   END-IF
               END-IF
               SET FOUND-ANY-RECEIPT TO TRUE
      *    Both the paid amount and the still-open balance add
      *    straight into the service's running totals -- a
      *    customer can be shown both figures side by side on
      *    the detail line without a second pass over receipts.
               ADD RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
                   TO wn-svc-total-amount
               ADD RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
                       (wn-rcp-scan-idx)
                   TO wn-svc-total-pending
           END-IF
           ADD 1 TO wn-rcp-scan-idx.
      *****************************************************************
      
      *    Control-break footer -- runs once per customer, after
      *    every service that customer holds has already added its
      *    share into wn-cust-total-amount/PENDING.
       C0400-WRITE-CUSTOMER-TOTALS.
      *    Control-break footer -- runs once per customer, after
      *    every service that customer holds has already added its
      *    share into wn-cust-total-amount/PENDING (B0200 is the
      *    only caller, and only after B0300 has finished its
      *    UNTIL loop over the whole service table).
           MOVE SPACE TO wr-cust-totals-line
           MOVE wn-cust-total-amount  TO we-ctl-tot-amount
           MOVE wn-cust-total-pending TO we-ctl-tot-pending
           WRITE RPT-LINE FROM wr-cust-totals-line.
      *****************************************************************
      
      *    One detail line per service -- straight MOVEs off the
      *    accumulators C0200/C0300 just built, plus the service name
      *    and description looked up off the SERVICE-TABLE row B0300
      *    is currently scanning.
       C0500-WRITE-SERVICE-DETAIL.
      *    One detail line per service -- straight MOVEs off the
      *    accumulators C0200/C0300 just built, plus the service
      *    name and description looked up off the SERVICE-TABLE
      *    row B0300 is currently scanning.
           MOVE SPACE TO wr-detail-line
           MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
               TO wc-dtl-svc-name
           MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
               TO wc-dtl-svc-description
           MOVE wc-svc-out-currency   TO wc-dtl-svc-currency
           MOVE wn-svc-total-amount   TO we-dtl-svc-tot-amount
           MOVE wn-svc-total-pending  TO we-dtl-svc-tot-pending
           WRITE RPT-LINE FROM wr-detail-line.
      *****************************************************************
      
      *    Read-ahead for the B0100 loop, same one-card-of-lookahead
      *    pattern used throughout the suite.
       B0900-READ-NEXT-PARM.
      *    Read-ahead for the B0100 loop -- A0100-INIT primes the
      *    first card before the UNTIL loop ever tests PARM-EOF, so
      *    a PARM-FILE with zero cards falls straight through to
      *    shutdown without ever calling B0200.
           READ PARM-FILE
               AT END
                   SET PARM-EOF TO TRUE
           END-READ.
      *****************************************************************
      
      *    TKT-0585 (SPH, 2003-10-14) -- EOJ close split into two
      *    numbered steps, PARM-FILE then SVCBAL-RPT, so shutdown can
      *    be driven by one PERFORM ... THRU off 000-RUN-SVCBAL,
      *    matching the house habit for a fixed shutdown sequence.
       Z0300-CLOSE-PARM-FILE.
      *    Split from Z0310 (TKT-0585) so 000-RUN-SVCBAL can close
      *    both files with a single PERFORM ... THRU, the fixed
      *    two-step shutdown shape the rest of the suite follows.
           CLOSE PARM-FILE.
      *****************************************************************
      
       Z0310-CLOSE-SVCBAL-RPT.
           CLOSE SVCBAL-RPT.
      *****************************************************************
      
      *    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
      *    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
      *    before PERFORMing here, the same contract every program in
      *    the suite uses.
       Z0900-ERROR-ROUTINE.
      *    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
      *    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
      *    before PERFORMing here, the same contract every program
      *    in the suite uses so errlog.cbl's output line format
      *    never has to change per caller.
           COPY Z0900-error-routine.
       .
