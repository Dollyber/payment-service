000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYREG.
000300 AUTHOR. M QUISPE.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Apply a run of payment transactions against the
000900**> RECEIPT master, one service bill at a time, oldest bill
001000**> first, converting PEN/USD where the payment currency does
001100**> not match the bill's own currency.
001200**>
001300**> Files read:  PAYTXN-FILE (today's payments), CUSTOMER-
001400**>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (loaded into
001500**>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (scanned
001600**>   once at A0140 to find the next PAYMENT-ID, then held
001700**>   open EXTEND for the rest of the run).
001800**> Files written:  PAYMENT-HISTORY (one row per accepted
001900**>   payment), RECEIPT-MASTER (rewritten whole at EOJ with
002000**>   the updated pending amounts and statuses), PAYMENT-RUN-
002100**>   RPT (accepted/rejected detail plus the control totals).
002200**> A transaction that fails any of the six edits below is
002300**>   rejected whole -- there is no partial apply.
002400*
002500*    C H A N G E   L O G
002600*
002700*  1989-03-14 MQ  TKT-0058  Original version.  Reads the daily    TK0058  
002800*                 PAYMENT-TXN-FILE sequentially, applies each
002900*                 transaction against the RECEIPT master held
003000*                 in core, rewrites RECEIPT master at EOJ.
003100*  1989-05-02 MQ  TKT-0071  Added the RN6 "pay oldest bill        TK0071  
003200*                 first" scan -- ventanilla was letting people
003300*                 pay a May bill while April sat unpaid.
003400*  1989-09-19 RT  TKT-0102  PAY-EXCHANGE-RATE now written to      TK0102  
003500*                 the history row even when rate is 1.00, so
003600*                 payhist.cbl never has to guess.
003700*  1990-02-08 RT  TKT-0140  Overpayment (RN3) now rejects         TK0140  
003800*                 instead of clamping to the pending amount --
003900*                 auditoria asked for a hard stop, not a silent
004000*                 partial apply.
004100*  1990-08-30 RT  TKT-0181  Switched CUSTOMER/SERVICE/RECEIPT     TK0181  
004200*                 masters from the old per-transaction SQL
004300*                 lookups to in-core tables loaded once at
004400*                 A0100-INIT (see COPYLIB-MASTER-TABLES,
004500*                 COPYLIB-LOAD-MASTERS) -- cut the BANCOSUR
004600*                 overnight run from 41 minutes to under 6.
004700*  1991-06-03 RT  TKT-0205  Common error handling pulled out      TK0205  
004800*                 to Z0900-ERROR-ROUTINE / errlog, matching the
004900*                 rest of the suite.
005000*  1992-01-22 EV  TKT-0260  RN1 currency edit now case blind --   TK0260  
005100*                 cajeros were keying lower-case 'pen' off the
005200*                 new terminals and every one of them bounced.
005300*  1993-07-11 EV  TKT-0318  PAYMENT-ID is now assigned here by    TK0318  
005400*                 scanning the PAYMENT-HISTORY file for the
005500*                 current high key before the EXTEND open,
005600*                 rather than trusting a value punched on the
005700*                 transaction card.
005800*  1995-04-06 LKH TKT-0401  B0260 conversion divide now rounds    TK0401  
005900*                 HALF-UP explicitly in the COMPUTE instead of
006000*                 relying on compiler default -- a shop audit
006100*                 flagged the ambiguity.
006200*  1996-10-30 LKH TKT-0455  Control totals (B9999) now include    TK0455  
006300*                 a reject count broken out per rule, at the
006400*                 request of Cobranzas.
006500*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE and the audit         TK0498  
006600*                 timestamp fields now carry a 4-digit year
006700*                 (CCYYMMDDHHMMSS) end to end; WR-TODAY-CCYYMMDD
006800*                 built from ACCEPT ... FROM DATE YYYYMMDD, not
006900*                 the 2-digit default.
007000*  1999-01-21 JLC TKT-0501  Y2K follow-up -- RCP-DUE-DATE         TK0501  
007100*                 comparisons in B0240 re-verified against
007200*                 4-digit years; no change needed, logged for
007300*                 the audit trail.
007400*  2001-03-15 SPH TKT-0560  wn-receipt-count widened along with   TK0560  
007500*                 COPYLIB-MASTER-TABLES to S9(6) COMP -- receipt
007600*                 volume finally passed the old 9(4) ceiling.
007700*  2004-11-02 SPH TKT-0702  Detail report line widened to carry   TK0702  
007800*                 the rejection rule id (RN1/RN3/RN5/RN6) next
007900*                 to the reason text, per Auditoria request.
008000*  2006-06-19 SPH TKT-0715  Z0200 totals paragraph split into     TK0715  
008100*                 four numbered steps (Z0200/Z0210/Z0220/Z0230)
008200*                 driven by one PERFORM ... THRU, matching the
008300*                 fixed print sequence the rest of the shop
008400*                 favors for multi-line totals write-ups.
008500*  2005-07-26 LKH TKT-0760  Audit pass -- paragraph banners and   TK0760  
008600*                 in-line notes added explaining the six reject
008700*                 rules and the PEN/USD conversion step; no
008800*                 logic changed.
008900*
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200*    UPSI-0 lets operations suppress the PAYMENT-RUN-RPT
009300*    detail lines on a heavy day and keep only the control
009400*    totals -- set from the JCL UPSI parameter, not tested by
009500*    this version of the program, but left wired for the
009600*    report generator that reads PAYMENT-RUN-RPT downstream.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
010000     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
010100     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
010200
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500*    Today's payments, one per line, read sequentially by
010600*    B0900-READ-NEXT-TRANSACTION -- not sorted, applied in
010700*    whatever order ventanilla keyed them.
010800     SELECT  PAYTXN-FILE ASSIGN TO PAYTXNIN
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS wc-paytxn-fs.
011100
011200*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-
011300*    MASTERS; not referenced again directly once A0100-INIT
011400*    finishes (TXN-CUSTOMER-ID is only ever checked against
011500*    the RECEIPT row it claims to own, never against this
011600*    file, since a receipt without a valid customer could not
011700*    exist on file in the first place).
011800     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS wc-customer-master-fs.
012100
012200*    Loaded whole into SERVICE-TBL-ENTRY the same way; used by
012300*    B0245 to compare two receipts' RCP-SERVICE-ID values, not
012400*    read field by field on its own.
012500     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS wc-service-master-fs.
012800
012900*    Loaded whole into RECEIPT-TBL-ENTRY at start of job, kept
013000*    current in memory as each payment is applied, and
013100*    rewritten whole from the table at Z0100-REWRITE-RECEIPT-
013200*    MASTER -- this FD is never read again after A0100-INIT.
013300     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS wc-receipt-master-fs.
013600
013700*    Opened INPUT once at A0140 to find the current high
013800*    PAYMENT-ID, then reopened EXTEND for the rest of the run
013900*    so B0285 can append this run's own payments after it --
014000*    payhist.cbl reads this file cold on its own next run.
014100     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
014200         ORGANIZATION IS LINE SEQUENTIAL
014300         FILE STATUS IS wc-payment-history-fs.
014400
014500*    One line per accepted or rejected transaction (TKT-0702
014600*    widened to carry the reject rule id), plus the four
014700*    control-total lines Z0200 THRU Z0230 write at EOJ.
014800     SELECT  PAYMENT-RUN-RPT ASSIGN TO PAYRUNRP
014900         ORGANIZATION IS LINE SEQUENTIAL
015000         FILE STATUS IS wc-payment-run-rpt-fs.
015100
015200 DATA DIVISION.
015300 FILE SECTION.
015400
015500*    Transaction layout (TXN-RECEIPT-ID, TXN-CUSTOMER-ID,
015600*    TXN-AMOUNT, TXN-CURRENCY) is the PAYTXN copybook, shared
015700*    with no other program in the suite.
015800 FD  PAYTXN-FILE.
015900     COPY PAYTXN.
016000
016100 FD  CUSTOMER-MASTER.
016200     COPY CUSTOMER.
016300
016400 FD  SERVICE-MASTER.
016500     COPY SERVICE.
016600
016700 FD  RECEIPT-MASTER.
016800     COPY RECEIPT.
016900
017000*    PAYMENT-REC is the row format B0285 writes and A0141
017100*    scans -- the same layout payhist.cbl later reads back.
017200 FD  PAYMENT-HISTORY.
017300     COPY PAYMENT.
017400
017500*    132-byte print line -- wide enough for the detail line's
017600*    reject-rule-plus-reason text, but not the fuller format
017700*    payhist.cbl carries.
017800 FD  PAYMENT-RUN-RPT.
017900 01  RPT-LINE                  PIC X(132).
018000
018100 WORKING-STORAGE SECTION.
018200*    PAYTXN-EOF drives B0100's own loop; PAYHIST-SCAN-EOF
018300*    drives the one-time A0141 scan for the next PAYMENT-ID;
018400*    TXN-OK/TXN-REJECTED is reset to TRUE at the top of every
018500*    B0200 call and flipped to REJECTED by whichever of the
018600*    six B02x0 edits fails first -- once rejected, the
018700*    remaining edits in B0200 are skipped outright.
018800 01  wr-switches.
018900     05  wc-paytxn-eof-sw       PIC X VALUE 'N'.
019000         88  PAYTXN-EOF             VALUE 'Y'.
019100     05  wc-payhist-scan-eof-sw PIC X VALUE 'N'.
019200         88  PAYHIST-SCAN-EOF        VALUE 'Y'.
019300     05  wc-txn-ok-sw           PIC X VALUE 'Y'.
019400         88  TXN-OK               VALUE 'Y'.
019500         88  TXN-REJECTED         VALUE 'N'.
019600
019700 01  wr-file-status-fields.
019800     05  wc-paytxn-fs                PIC XX.
019900     05  wc-customer-master-fs       PIC XX.
020000     05  wc-service-master-fs        PIC XX.
020100     05  wc-receipt-master-fs        PIC XX.
020200     05  wc-payment-history-fs       PIC XX.
020300     05  wc-payment-run-rpt-fs       PIC XX.
020400
020500*    Set by whichever B02x0 edit rejects the transaction, and
020600*    strung into the PAYMENT-RUN-RPT reject line by C0200 --
020700*    RN1/RN3/RN5/RN6 are the rule numbers TKT-0702 asked to
020800*    see; OWN and AMT are this program's own two extra codes.
020900 01  wc-reject-rule-id         PIC X(4)  VALUE SPACE.
021000 01  wc-reject-reason         PIC X(48) VALUE SPACE.
021100
021200*    wn-receipt-idx-found is set once per transaction by
021300*    B0220's SEARCH ALL and read by every B02x0 edit after it;
021400*    wn-scan-idx is the plain sequential subscript B0240's
021500*    earlier-receipt scan and the two Z01x0 rewrite paragraphs
021600*    share (never both at once, so one 77-level covers both).
021700 77  wn-receipt-idx-found     PIC S9(6) COMP VALUE ZERO.
021800 77  wn-scan-idx              PIC S9(6) COMP VALUE ZERO.
021900
022000*    wc-txn-currency-ed holds B0210's upper-cased copy of
022100*    TXN-CURRENCY; the four wn- amounts and wc-new-status are
022200*    B0260/B0280's working area for the one transaction
022300*    currently being applied -- reset by the next MOVE, not by
022400*    an explicit clear, since every accepted path sets all of
022500*    them before B0285 reads any of them.
022600 01  wc-txn-currency-ed        PIC X(3)  VALUE SPACE.
022700 01  wn-exchange-rate          PIC S9(10)V9(2) VALUE ZERO.
022800 01  wn-converted-amount       PIC S9(10)V9(2) VALUE ZERO.
022900 01  wn-prev-pending           PIC S9(10)V9(2) VALUE ZERO.
023000 01  wn-new-pending            PIC S9(10)V9(2) VALUE ZERO.
023100 01  wc-new-status             PIC X(15) VALUE SPACE.
023200
023300*    REDEFINES used only to break the two timestamp forms
023400*    (an 8-byte date and a 14-byte date-time stamp) out of the
023500*    one ACCEPT ... FROM DATE result without a second ACCEPT.
023600 01  wn-today-ccyymmdd         PIC 9(8)  VALUE ZERO.
023700 01  wr-today-redef REDEFINES wn-today-ccyymmdd.
023800     05  wn-today-ccyy         PIC 9(4).
023900     05  wn-today-mm           PIC 9(2).
024000     05  wn-today-dd           PIC 9(2).
024100 01  wn-now-hhmmss             PIC 9(8)  VALUE ZERO.
024200 01  wr-now-redef REDEFINES wn-now-hhmmss.
024300     05  wn-now-hh             PIC 9(2).
024400     05  wn-now-mm             PIC 9(2).
024500     05  wn-now-ss             PIC 9(2).
024600     05  wn-now-hh100          PIC 9(2).
024700 01  wr-timestamp-14.
024800     05  wn-ts-ccyymmdd        PIC 9(8).
024900     05  wn-ts-hhmmss          PIC 9(6).
025000 01  wr-timestamp-redef REDEFINES wr-timestamp-14
025100                             PIC X(14).
025200
025300*    wn-max-payment-id is A0140's running high-water mark off
025400*    PAYMENT-HISTORY; wn-next-payment-id is one past it, handed
025500*    out to each accepted transaction in turn by B0285 and
025600*    bumped after every WRITE so two transactions in the same
025700*    run never collide on the same id.
025800 77  wn-max-payment-id         PIC 9(9)  COMP VALUE ZERO.
025900 77  wn-next-payment-id        PIC 9(9)  COMP VALUE ZERO.
026000
026100*    TKT-0455 -- one counter per reject rule plus the three
026200*    overall counts, so Z0200 THRU Z0230 can print exactly how
026300*    many of each kind of rejection Cobranzas needs to chase.
026400 01  wr-control-totals.
026500     05  wn-txn-read-cnt       PIC 9(7) COMP VALUE ZERO.
026600     05  wn-txn-accept-cnt     PIC 9(7) COMP VALUE ZERO.
026700     05  wn-txn-reject-cnt     PIC 9(7) COMP VALUE ZERO.
026800     05  wn-rej-rn1-cnt        PIC 9(7) COMP VALUE ZERO.
026900     05  wn-rej-owner-cnt      PIC 9(7) COMP VALUE ZERO.
027000     05  wn-rej-rn5-cnt        PIC 9(7) COMP VALUE ZERO.
027100     05  wn-rej-rn6-cnt        PIC 9(7) COMP VALUE ZERO.
027200     05  wn-rej-amt-cnt        PIC 9(7) COMP VALUE ZERO.
027300     05  wn-rej-rn3-cnt        PIC 9(7) COMP VALUE ZERO.
027400     05  wn-total-applied      PIC S9(12)V9(2) COMP-3 VALUE ZERO.
027500
027600*    Shared by both C0100 (accepted) and C0200 (rejected) --
027700*    wc-rpt-status carries either the new RECEIPT status or the
027800*    STRINGed rule-id-plus-reason text, never both.
027900 01  wr-rpt-detail-line.
028000     05  FILLER                PIC X(1)  VALUE SPACE.
028100     05  wn-rpt-receipt-id      PIC 9(9).
028200     05  FILLER                PIC X(1)  VALUE SPACE.
028300     05  wn-rpt-customer-id     PIC 9(9).
028400     05  FILLER                PIC X(1)  VALUE SPACE.
028500     05  we-rpt-amount          PIC Z(9)9.99-.
028600     05  FILLER                PIC X(1)  VALUE SPACE.
028700     05  wc-rpt-currency        PIC X(3).
028800     05  FILLER                PIC X(1)  VALUE SPACE.
028900     05  we-rpt-converted       PIC Z(9)9.99-.
029000     05  FILLER                PIC X(1)  VALUE SPACE.
029100     05  we-rpt-new-pending     PIC Z(9)9.99-.
029200     05  FILLER                PIC X(1)  VALUE SPACE.
029300     05  wc-rpt-status          PIC X(40).
029400     05  FILLER                PIC X(22) VALUE SPACE.
029500
029600*    One flat 132-byte buffer -- Z0200 THRU Z0230 each STRING
029700*    their own label and figure into it fresh rather than
029800*    sharing named fields, since the four total lines have no
029900*    columns in common.
030000 01  wr-rpt-totals-line.
030100     05  FILLER                PIC X(132) VALUE SPACE.
030200
030300     COPY MASTER-TABLES.
030400     COPY Z0900-error-wkstg.
030500
030600 PROCEDURE DIVISION.
030700
030800*    Mainline -- load the masters, apply every transaction on
030900*    PAYTXN-FILE in turn, rewrite RECEIPT-MASTER whole with
031000*    the updated pending amounts, print the control totals,
031100*    close down.  WC-MSG-SRCFILE is stamped once here so every
031200*    later call into Z0900-ERROR-ROUTINE tags its console
031300*    message with this program's own name.
031400 000-RUN-PAYREG.
031500     MOVE 'payreg.cbl' TO WC-MSG-SRCFILE
031600     PERFORM A0100-INIT
031700     PERFORM B0100-PROCESS-TRANSACTIONS UNTIL PAYTXN-EOF
031800     PERFORM Z0100-REWRITE-RECEIPT-MASTER
031900     PERFORM Z0200-WRITE-CONTROL-TOTALS THRU
032000         Z0230-WRITE-AMOUNT-TOTAL
032100     PERFORM Z0300-CLOSE-DOWN
032200     STOP RUN.
032300*****************************************************************
032400
032500*    Start-of-job: zero the control totals, stamp today's
032600*    date and a run timestamp (TKT-0498 -- both 4-digit-year),
032700*    bring the three masters into memory, work out the next
032800*    PAYMENT-ID, then open the transaction, history and report
032900*    files and prime the read-ahead for B0100's loop.
033000 A0100-INIT.
033100     MOVE ZERO TO wn-txn-read-cnt wn-txn-accept-cnt
033200         wn-txn-reject-cnt wn-rej-rn1-cnt wn-rej-owner-cnt
033300         wn-rej-rn5-cnt wn-rej-rn6-cnt wn-rej-amt-cnt
033400         wn-rej-rn3-cnt
033500     MOVE ZERO TO wn-total-applied
033600
033700     ACCEPT wn-today-ccyymmdd FROM DATE YYYYMMDD
033800     ACCEPT wn-now-hhmmss FROM TIME
033900     MOVE wn-today-ccyymmdd TO wn-ts-ccyymmdd
034000     MOVE wn-now-hh TO wn-ts-hhmmss(1:2)
034100     MOVE wn-now-mm TO wn-ts-hhmmss(3:2)
034200     MOVE wn-now-ss TO wn-ts-hhmmss(5:2)
034300
034400     PERFORM A0110-LOAD-CUSTOMER-MASTER
034500     PERFORM A0120-LOAD-SERVICE-MASTER
034600     PERFORM A0130-LOAD-RECEIPT-MASTER
034700     PERFORM A0140-DETERMINE-NEXT-PAYMENT-ID
034800
034900     OPEN INPUT PAYTXN-FILE
035000     IF wc-paytxn-fs NOT = '00'
035100         MOVE 'PAYTXN-FILE'       TO WC-MSG-FILENAME
035200         MOVE wc-paytxn-fs        TO WC-MSG-FILESTAT
035300         MOVE 'A0100-INIT'        TO WC-MSG-PARA
035400         PERFORM Z0900-ERROR-ROUTINE
035500         STOP RUN
035600     END-IF
035700
035800*    EXTEND, not OUTPUT -- A0140 just finished reading this
035900*    same file cold to find the high PAYMENT-ID, and today's
036000*    new rows must land after that history, not replace it.
036100     OPEN EXTEND  PAYMENT-HISTORY
036200          OUTPUT  PAYMENT-RUN-RPT
036300
036400     PERFORM B0900-READ-NEXT-TRANSACTION.
036500*****************************************************************
036600
036700     COPY LOAD-MASTERS.
036800*****************************************************************
036900
037000*    TKT-0318 -- PAYMENT-ID is assigned here, by scanning
037100*    PAYMENT-HISTORY for the current high key, rather than
037200*    trusting a value punched on the transaction card; a file
037300*    that does not exist yet (first run) is treated as having
037400*    no history at all, not an error.
037500 A0140-DETERMINE-NEXT-PAYMENT-ID.
037600     MOVE ZERO TO wn-max-payment-id
037700     OPEN INPUT PAYMENT-HISTORY
037800     IF wc-payment-history-fs = '00'
037900         PERFORM A0141-SCAN-ONE-PAYMENT
038000             UNTIL PAYHIST-SCAN-EOF
038100         CLOSE PAYMENT-HISTORY
038200     ELSE
038300         MOVE 'N' TO wc-payhist-scan-eof-sw
038400     END-IF
038500     COMPUTE wn-next-payment-id = wn-max-payment-id + 1.
038600*****************************************************************
038700
038800*    Plain sequential scan, once per run, over the whole
038900*    history file -- tracks the highest PAYMENT-ID seen, never
039000*    the row itself, so the table does not need to hold onto
039100*    anything once the scan ends.
039200 A0141-SCAN-ONE-PAYMENT.
039300     READ PAYMENT-HISTORY
039400         AT END
039500             SET PAYHIST-SCAN-EOF TO TRUE
039600         NOT AT END
039700             IF PAYMENT-ID OF PAYMENT-REC > wn-max-payment-id
039800                 MOVE PAYMENT-ID OF PAYMENT-REC
039900                     TO wn-max-payment-id
040000             END-IF
040100     END-READ.
040200*****************************************************************
040300
040400*    Driven by 000-RUN-PAYREG UNTIL PAYTXN-EOF -- process the
040500*    transaction the read-ahead already has in the PAYTXN-FILE
040600*    record, then read one more for next time.
040700 B0100-PROCESS-TRANSACTIONS.
040800     ADD 1 TO wn-txn-read-cnt
040900     PERFORM B0200-PROCESS-ONE-TRANSACTION
041000     PERFORM B0900-READ-NEXT-TRANSACTION.
041100*****************************************************************
041200
041300*    Six edits run in a fixed order, each skipped once
041400*    TXN-REJECTED is set by an earlier one -- the first failing
041500*    rule is the only reason reported, even if a later rule
041600*    would also have failed the same transaction.
041700 B0200-PROCESS-ONE-TRANSACTION.
041800     SET TXN-OK TO TRUE
041900     MOVE SPACE TO wc-reject-rule-id wc-reject-reason
042000
042100*    RN1 -- currency must edit to PEN or USD.
042200     PERFORM B0210-EDIT-CURRENCY
042300
042400*    OWN -- the receipt must exist and belong to this customer.
042500     IF TXN-OK
042600         PERFORM B0220-LOCATE-AND-VERIFY-RECEIPT
042700     END-IF
042800
042900*    RN5 -- the receipt must not already be PAID.
043000     IF TXN-OK
043100         PERFORM B0230-CHECK-ALREADY-PAID
043200     END-IF
043300
043400*    RN6 -- no earlier-due receipt of the same service may
043500*    still be unpaid.
043600     IF TXN-OK
043700         PERFORM B0240-CHECK-PAYMENT-ORDER
043800     END-IF
043900
044000*    AMT -- the tendered amount must be greater than zero.
044100     IF TXN-OK
044200         PERFORM B0250-EDIT-AMOUNT
044300     END-IF
044400
044500     IF TXN-OK
044600         PERFORM B0260-DETERMINE-RATE-AND-CONVERT
044700     END-IF
044800
044900*    RN3 -- the converted amount must not exceed what is still
045000*    pending on the receipt.
045100     IF TXN-OK
045200         PERFORM B0270-CHECK-OVERPAYMENT
045300     END-IF
045400
045500     IF TXN-OK
045600         PERFORM B0280-APPLY-PAYMENT
045700         ADD 1 TO wn-txn-accept-cnt
045800         PERFORM C0100-WRITE-DETAIL-LINE
045900     ELSE
046000         ADD 1 TO wn-txn-reject-cnt
046100         PERFORM C0200-WRITE-REJECT-LINE
046200     END-IF.
046300*****************************************************************
046400
046500*    TKT-0260 -- case blind.  ventanilla's newer terminals
046600*    let cajeros key lower case, and every one of them was
046700*    bouncing on a straight equality test before this fix.
046800 B0210-EDIT-CURRENCY.
046900     MOVE TXN-CURRENCY TO wc-txn-currency-ed
047000     INSPECT wc-txn-currency-ed CONVERTING
047100         'abcdefghijklmnopqrstuvwxyz' TO
047200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047300
047400     IF wc-txn-currency-ed = 'PEN' OR wc-txn-currency-ed = 'USD'
047500         MOVE wc-txn-currency-ed TO TXN-CURRENCY
047600     ELSE
047700         SET TXN-REJECTED TO TRUE
047800         ADD 1 TO wn-rej-rn1-cnt
047900         MOVE 'RN1'  TO wc-reject-rule-id
048000         MOVE 'ONLY PEN OR USD ALLOWED' TO wc-reject-reason
048100     END-IF.
048200*****************************************************************
048300
048400*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
048500*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
048600*    of compares regardless of table size; the ownership check
048700*    below only runs once the receipt itself is found.
048800 B0220-LOCATE-AND-VERIFY-RECEIPT.
048900     MOVE ZERO TO wn-receipt-idx-found
049000     SET RCP-IDX TO 1
049100     SEARCH ALL RECEIPT-TBL-ENTRY
049200         AT END
049300             SET TXN-REJECTED TO TRUE
049400             ADD 1 TO wn-rej-owner-cnt
049500             MOVE 'OWN' TO wc-reject-rule-id
049600             MOVE 'RECEIPT NOT FOUND' TO wc-reject-reason
049700         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
049800                 = TXN-RECEIPT-ID
049900             SET wn-receipt-idx-found TO RCP-IDX
050000     END-SEARCH
050100
050200     IF TXN-OK
050300         IF RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
050400                 (wn-receipt-idx-found) NOT = TXN-CUSTOMER-ID
050500             SET TXN-REJECTED TO TRUE
050600             ADD 1 TO wn-rej-owner-cnt
050700             MOVE 'OWN' TO wc-reject-rule-id
050800             MOVE 'RECEIPT DOES NOT BELONG TO CUSTOMER'
050900                 TO wc-reject-reason
051000         END-IF
051100     END-IF.
051200*****************************************************************
051300
051400*    RCP-STAT-PAID is an 88-level off RCP-STATUS in the
051500*    RECEIPT copybook -- true once B0280 has already driven
051600*    this same receipt's pending amount to zero on a prior
051700*    transaction, this run or an earlier one.
051800 B0230-CHECK-ALREADY-PAID.
051900     IF RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
052000             (wn-receipt-idx-found)
052100         SET TXN-REJECTED TO TRUE
052200         ADD 1 TO wn-rej-rn5-cnt
052300         MOVE 'RN5' TO wc-reject-rule-id
052400         MOVE 'RECEIPT ALREADY PAID' TO wc-reject-reason
052500     END-IF.
052600*****************************************************************
052700
052800*    RN6 -- every earlier-due receipt of the same service and
052900*    customer must already be PAID before this one can be.
053000 B0240-CHECK-PAYMENT-ORDER.
053100     MOVE 1 TO wn-scan-idx
053200     PERFORM B0245-CHECK-ONE-EARLIER-RECEIPT
053300         UNTIL wn-scan-idx > wn-receipt-count
053400             OR TXN-REJECTED.
053500*****************************************************************
053600
053700*    Whole-table scan, one call per RECEIPT-TBL-ENTRY row --
053800*    a match requires the same service, the same customer, an
053900*    earlier due date than the receipt being paid, and that
054000*    the earlier receipt is still unpaid; any one of the four
054100*    failing to hold clears this receipt of the RN6 edit.
054200 B0245-CHECK-ONE-EARLIER-RECEIPT.
054300     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
054400         = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
054500             (wn-receipt-idx-found)
054600       AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
054700         = RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
054800             (wn-receipt-idx-found)
054900       AND RCP-DUE-DATE OF RECEIPT-TBL-ENTRY (wn-scan-idx)
055000         < RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
055100             (wn-receipt-idx-found)
055200       AND NOT RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
055300             (wn-scan-idx)
055400         SET TXN-REJECTED TO TRUE
055500         ADD 1 TO wn-rej-rn6-cnt
055600         MOVE 'RN6' TO wc-reject-rule-id
055700         MOVE
055800         'CANNOT PAY - PREVIOUS RECEIPTS ARE UNPAID'
055900             TO wc-reject-reason
056000     END-IF
056100     ADD 1 TO wn-scan-idx.
056200*****************************************************************
056300
056400*    A zero or negative TXN-AMOUNT is a data-entry error, not
056500*    a legitimate payment -- rejected outright, never applied.
056600 B0250-EDIT-AMOUNT.
056700     IF TXN-AMOUNT NOT > ZERO
056800         SET TXN-REJECTED TO TRUE
056900         ADD 1 TO wn-rej-amt-cnt
057000         MOVE 'AMT' TO wc-reject-rule-id
057100         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
057200             TO wc-reject-reason
057300     END-IF.
057400*****************************************************************
057500
057600*    RN4 -- convert the tendered amount to the receipt's own
057700*    currency at the fixed 3.50 PEN/USD rate; no conversion
057800*    needed when the two currencies already match.
057900 B0260-DETERMINE-RATE-AND-CONVERT.
058000     IF TXN-CURRENCY = RCP-CURRENCY OF RECEIPT-TBL-ENTRY
058100             (wn-receipt-idx-found)
058200         MOVE 1.00 TO wn-exchange-rate
058300         MOVE TXN-AMOUNT TO wn-converted-amount
058400     ELSE
058500         MOVE 3.50 TO wn-exchange-rate
058600         IF TXN-CURRENCY = 'USD'
058700             COMPUTE wn-converted-amount ROUNDED =
058800                 TXN-AMOUNT * wn-exchange-rate
058900         ELSE
059000             COMPUTE wn-converted-amount ROUNDED =
059100                 TXN-AMOUNT / wn-exchange-rate
059200         END-IF
059300     END-IF.
059400*****************************************************************
059500
059600*    TKT-0140 -- overpayment rejects outright instead of
059700*    clamping to the pending amount; auditoria asked for a
059800*    hard stop rather than a silent partial apply that would
059900*    leave the tendered amount and the applied amount out of
060000*    step on PAYMENT-HISTORY.
060100 B0270-CHECK-OVERPAYMENT.
060200     IF wn-converted-amount > RCP-PENDING-AMOUNT OF
060300             RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
060400         SET TXN-REJECTED TO TRUE
060500         ADD 1 TO wn-rej-rn3-cnt
060600         MOVE 'RN3' TO wc-reject-rule-id
060700         MOVE 'PAYMENT EXCEEDS PENDING AMOUNT'
060800             TO wc-reject-reason
060900     END-IF.
061000*****************************************************************
061100
061200 B0280-APPLY-PAYMENT.
061300     MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
061400         (wn-receipt-idx-found) TO wn-prev-pending
061500     COMPUTE wn-new-pending = wn-prev-pending -
061600         wn-converted-amount
061700
061800     IF wn-new-pending = ZERO
061900         MOVE 'PAID' TO wc-new-status
062000     ELSE
062100         MOVE 'PARTIALLY_PAID' TO wc-new-status
062200     END-IF
062300
062400     MOVE wn-new-pending TO
062500         RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
062600             (wn-receipt-idx-found)
062700     MOVE wc-new-status TO
062800         RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
062900     MOVE 1 TO
063000         RCP-USER-MODIFI OF RECEIPT-TBL-ENTRY
063100             (wn-receipt-idx-found)
063200     MOVE wr-timestamp-redef TO
063300         RCP-DATE-MODIFI OF RECEIPT-TBL-ENTRY
063400             (wn-receipt-idx-found)
063500
063600     PERFORM B0285-WRITE-PAYMENT-RECORD.
063700*****************************************************************
063800
063900 B0285-WRITE-PAYMENT-RECORD.
064000     MOVE SPACE TO PAYMENT-REC
064100     MOVE wn-next-payment-id  TO PAYMENT-ID OF PAYMENT-REC
064200     MOVE TXN-RECEIPT-ID      TO PAY-RECEIPT-ID
064300     MOVE TXN-CUSTOMER-ID     TO PAY-CUSTOMER-ID
064400     MOVE wr-timestamp-redef  TO PAY-DATE
064500     MOVE TXN-AMOUNT          TO PAY-AMOUNT
064600     MOVE TXN-CURRENCY        TO PAY-CURRENCY
064700     MOVE wn-exchange-rate    TO PAY-EXCHANGE-RATE
064800     MOVE wn-prev-pending     TO PAY-PREV-PENDING
064900     MOVE wn-new-pending      TO PAY-NEW-PENDING
065000     MOVE wc-new-status       TO PAY-STATUS
065100     MOVE wr-timestamp-redef  TO PAY-DATE-REGIST
065200     MOVE 1                   TO PAY-USER-REGIST
065300     MOVE wr-timestamp-redef  TO PAY-DATE-MODIFI
065400     MOVE 1                   TO PAY-USER-MODIFI
065500
065600     WRITE PAYMENT-REC
065700
065800     ADD 1 TO wn-next-payment-id
065900     ADD wn-converted-amount TO wn-total-applied.
066000*****************************************************************
066100
066200 B0900-READ-NEXT-TRANSACTION.
066300     READ PAYTXN-FILE
066400         AT END
066500             SET PAYTXN-EOF TO TRUE
066600     END-READ.
066700*****************************************************************
066800
066900 C0100-WRITE-DETAIL-LINE.
067000     MOVE SPACE TO wr-rpt-detail-line
067100     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
067200     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
067300     MOVE TXN-AMOUNT         TO we-rpt-amount
067400     MOVE TXN-CURRENCY       TO wc-rpt-currency
067500     MOVE wn-converted-amount TO we-rpt-converted
067600     MOVE wn-new-pending     TO we-rpt-new-pending
067700     MOVE wc-new-status      TO wc-rpt-status
067800     MOVE wr-rpt-detail-line TO RPT-LINE
067900     WRITE RPT-LINE.
068000*****************************************************************
068100
068200 C0200-WRITE-REJECT-LINE.
068300     MOVE SPACE TO wr-rpt-detail-line
068400     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
068500     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
068600     MOVE TXN-AMOUNT         TO we-rpt-amount
068700     MOVE TXN-CURRENCY       TO wc-rpt-currency
068800     STRING wc-reject-rule-id DELIMITED BY SIZE
068900         '-REJECTED ' DELIMITED BY SIZE
069000         wc-reject-reason DELIMITED BY SIZE
069100         INTO wc-rpt-status
069200     MOVE wr-rpt-detail-line TO RPT-LINE
069300     WRITE RPT-LINE.
069400*****************************************************************
069500
069600 Z0100-REWRITE-RECEIPT-MASTER.
069700     CLOSE RECEIPT-MASTER
069800     OPEN OUTPUT RECEIPT-MASTER
069900     MOVE 1 TO wn-scan-idx
070000     PERFORM Z0105-REWRITE-ONE-RECEIPT
070100         UNTIL wn-scan-idx > wn-receipt-count
070200     CLOSE RECEIPT-MASTER.
070300*****************************************************************
070400
070500 Z0105-REWRITE-ONE-RECEIPT.
070600     MOVE RECEIPT-TBL-ENTRY (wn-scan-idx) TO RECEIPT-REC
070700     WRITE RECEIPT-REC
070800     ADD 1 TO wn-scan-idx.
070900*****************************************************************
071000
071100*    TKT-0715 split the totals write-up into four numbered
071200*    paragraphs that fall straight through one to the next --
071300*    driven as a single PERFORM ... THRU range out of 000-RUN-
071400*    PAYREG, matching the house habit for a fixed print
071500*    sequence.
071600 Z0200-WRITE-CONTROL-TOTALS.
071700     MOVE SPACE TO wr-rpt-totals-line
071800     STRING ' TRANSACTIONS READ .......... ' DELIMITED BY SIZE
071900         wn-txn-read-cnt DELIMITED BY SIZE
072000         INTO wr-rpt-totals-line
072100     WRITE RPT-LINE FROM wr-rpt-totals-line.
072200*****************************************************************
072300
072400 Z0210-WRITE-ACCEPT-TOTAL.
072500     MOVE SPACE TO wr-rpt-totals-line
072600     STRING ' TRANSACTIONS ACCEPTED ...... ' DELIMITED BY SIZE
072700         wn-txn-accept-cnt DELIMITED BY SIZE
072800         INTO wr-rpt-totals-line
072900     WRITE RPT-LINE FROM wr-rpt-totals-line.
073000*****************************************************************
073100
073200 Z0220-WRITE-REJECT-TOTAL.
073300     MOVE SPACE TO wr-rpt-totals-line
073400     STRING ' TRANSACTIONS REJECTED ...... ' DELIMITED BY SIZE
073500         wn-txn-reject-cnt DELIMITED BY SIZE
073600         '  RN1=' DELIMITED BY SIZE
073700         wn-rej-rn1-cnt DELIMITED BY SIZE
073800         ' OWN=' DELIMITED BY SIZE
073900         wn-rej-owner-cnt DELIMITED BY SIZE
074000         ' RN5=' DELIMITED BY SIZE
074100         wn-rej-rn5-cnt DELIMITED BY SIZE
074200         ' RN6=' DELIMITED BY SIZE
074300         wn-rej-rn6-cnt DELIMITED BY SIZE
074400         ' AMT=' DELIMITED BY SIZE
074500         wn-rej-amt-cnt DELIMITED BY SIZE
074600         ' RN3=' DELIMITED BY SIZE
074700         wn-rej-rn3-cnt DELIMITED BY SIZE
074800         INTO wr-rpt-totals-line
074900     WRITE RPT-LINE FROM wr-rpt-totals-line.
075000*****************************************************************
075100
075200 Z0230-WRITE-AMOUNT-TOTAL.
075300     MOVE SPACE TO wr-rpt-totals-line
075400     STRING ' TOTAL AMOUNT APPLIED ....... ' DELIMITED BY SIZE
075500         wn-total-applied DELIMITED BY SIZE
075600         INTO wr-rpt-totals-line
075700     WRITE RPT-LINE FROM wr-rpt-totals-line.
075800*****************************************************************
075900
076000 Z0300-CLOSE-DOWN.
076100     CLOSE PAYTXN-FILE PAYMENT-HISTORY PAYMENT-RUN-RPT.
076200*****************************************************************
076300
076400 Z0900-ERROR-ROUTINE.
076500     COPY Z0900-error-routine.
076600 .
076700
