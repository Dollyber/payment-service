000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SVCBAL.
000300 AUTHOR. L HUAMAN.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1991-01-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the per-customer service balance summary --
000900**> for every service a customer holds, total billed and total
001000**> still pending across that service's receipts, with a
001100**> control break giving grand totals for the customer.
001200*
001300*  This is the "what do they owe right now, across everything"
001400*  report -- one line per active-or-not service the customer
001500*  holds, rolled up from every receipt on file for it, closed
001600*  out with a customer grand-total line.  RCPTINQ answers the
001700*  narrower "show me every receipt for this one service"
001800*  question; this program answers the wider one, for all of a
001900*  customer's services at once.
002000*
002100*    C H A N G E   L O G
002200*
002300*  1991-01-09 LKH TKT-0210  Original version.  One line per       TK0210  
002400*                 service, control-broken by customer, replacing
002500*                 the balance screen Cobranzas used to print one
002600*                 customer at a time.
002700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002800*                 Z0900-ERROR-ROUTINE / errlog, matching the
002900*                 rest of the suite.
003000*  1992-08-17 EV  TKT-0288  Mixed-currency services now print     TK0288  
003100*                 MULTIMONEDA in the currency column instead of
003200*                 silently showing the last receipt's currency
003300*                 the totals belonged to.
003400*  1996-10-30 LKH TKT-0455  Heading line now repeats per customer TK0455  
003500*                 instead of once per run, to match the new
003600*                 multi-customer PARM-FILE format.
003700*  1998-12-03 JLC TKT-0498  Y2K -- no date compares in this       TK0498  
003800*                 program, but wn-cust-total-pending widened
003900*                 along with the rest of the money fields in the
004000*                 TKT-0498 sweep, for consistency.
004100*  2001-03-15 SPH TKT-0560  SERVICE/RECEIPT table sizes bumped to TK0560  
004200*                 match COPYLIB-MASTER-TABLES.
004300*  2003-10-14 SPH TKT-0585  Z0300 EOJ close split into two        TK0585  
004400*                 numbered steps (Z0300/Z0310) driven by one
004500*                 PERFORM ... THRU, matching the fixed shutdown
004600*                 sequence used elsewhere in the suite.
004700*  2005-07-15 LKH TKT-0750  Audit pass -- paragraph banners and   TK0750  
004800*                 in-line notes added explaining the control
004900*                 break and the mixed-currency handling; no
005000*                 logic changed.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005700     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005800     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    PARM-FILE carries one customer id per line -- a plain list
006300*    Cobranzas supplies ahead of the overnight run, usually the
006400*    accounts due for a collections follow-up call that week.
006500     SELECT  PARM-FILE ASSIGN TO SVCBPARM
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS wc-parm-fs.
006800
006900*    All three masters loaded whole into memory by COPY
007000*    LOAD-MASTERS (see A0100-INIT) -- B0300/C0300 below scan
007100*    SERVICE-TABLE and RECEIPT-TABLE in full for every customer
007200*    rather than re-reading the flat files.
007300*    All three masters below are loaded whole into memory by
007400*    COPY LOAD-MASTERS (A0100-INIT) -- B0300/C0300 scan
007500*    SERVICE-TABLE and RECEIPT-TABLE in full for every
007600*    customer rather than re-reading the flat files, which is
007700*    why there is no SORT step in this program the way
007800*    RCPTINQ has one.
007900     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS wc-customer-master-fs.
008200
008300     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS wc-service-master-fs.
008600
008700     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS wc-receipt-master-fs.
009000
009100*    One print line per WRITE -- heading, detail, customer-
009200*    totals and error lines are all built in their own
009300*    WORKING-STORAGE layout below, then moved into RPT-LINE.
009400     SELECT  SVCBAL-RPT ASSIGN TO SVCBRPT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS wc-svcbal-rpt-fs.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100*    One customer id per PARM-FILE line -- the wide FILLER pad
010200*    leaves room for Cobranzas to add a follow-up reason code
010300*    to the card later without reformatting the file.
010400 FD  PARM-FILE.
010500 01  PARM-REC.
010600     05  PARM-CUSTOMER-ID           PIC 9(09).
010700     05  FILLER                     PIC X(71).
010800
010900*    Read once apiece by A0110/A0120/A0130 below and never
011000*    reopened -- once COPY LOAD-MASTERS has them in the three
011100*    in-memory tables, the rest of the program never touches
011200*    these FDs again.
011300 FD  CUSTOMER-MASTER.
011400     COPY CUSTOMER.
011500
011600 FD  SERVICE-MASTER.
011700     COPY SERVICE.
011800
011900*    RECEIPT carries every payment and pending-balance row on
012000*    file, for every customer and every service -- this FD is
012100*    the widest of the three and the slowest to load, which is
012200*    why B0100 does not re-read it per customer.
012300 FD  RECEIPT-MASTER.
012400     COPY RECEIPT.
012500
012600*    132-byte print line, unblocked -- matches the other report
012700*    programs in the suite; heading, detail, customer-totals
012800*    and error lines are all WRITTEN into this one FD record
012900*    from their own WORKING-STORAGE layouts below.
013000 FD  SVCBAL-RPT.
013100 01  RPT-LINE                  PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400*    PARM-EOF drives the B0100 read loop; CUST-FOUND gates the
013500*    per-customer lookup; FOUND-ANY-SERVICE and
013600*    FOUND-ANY-RECEIPT each gate one level of the control break
013700*    below (a customer can verify but own no services, and a
013800*    service can exist but own no receipts); MIXED-CURRENCY
013900*    flags a service whose receipts were not all billed in the
014000*    same currency, per TKT-0288.
014100 01  wr-switches.
014200     05  wc-parm-eof-sw          PIC X VALUE 'N'.
014300         88  PARM-EOF                VALUE 'Y'.
014400     05  wc-cust-found-sw        PIC X VALUE 'N'.
014500         88  CUST-FOUND               VALUE 'Y'.
014600     05  wc-found-any-svc-sw     PIC X VALUE 'N'.
014700         88  FOUND-ANY-SERVICE        VALUE 'Y'.
014800     05  wc-found-any-rcp-sw     PIC X VALUE 'N'.
014900         88  FOUND-ANY-RECEIPT        VALUE 'Y'.
015000     05  wc-mixed-currency-sw    PIC X VALUE 'N'.
015100         88  MIXED-CURRENCY           VALUE 'Y'.
015200
015300*    One 2-byte status field per SELECT above -- only
015400*    wc-parm-fs is ever actually tested (A0100-INIT); the
015500*    master-file statuses exist so Z0900-ERROR-ROUTINE always
015600*    has something to report if COPY LOAD-MASTERS hits trouble
015700*    opening one of the three masters.
015800 01  wr-file-status-fields.
015900     05  wc-parm-fs                  PIC XX.
016000     05  wc-customer-master-fs       PIC XX.
016100     05  wc-service-master-fs        PIC XX.
016200     05  wc-receipt-master-fs        PIC XX.
016300     05  wc-svcbal-rpt-fs            PIC XX.
016400
016500*    wn-cust-idx-found remembers which CUSTOMER-TABLE row the
016600*    current PARM-FILE card matched; wn-svc-scan-idx and
016700*    wn-rcp-scan-idx are the two nested table-scan subscripts
016800*    B0300/C0300 drive straight through the whole SERVICE and
016900*    RECEIPT tables for that customer.
017000      *    Three separate 77-levels, not one group, because each
017100*    is an independent counter with its own reset point in
017200*    the control break: wn-cust-idx-found remembers which
017300*    CUSTOMER-TABLE row the current PARM-FILE card matched;
017400*    wn-svc-scan-idx and wn-rcp-scan-idx are the two nested
017500*    table-scan subscripts B0300/C0300 drive straight through
017600*    the whole SERVICE and RECEIPT tables for that customer.
017700 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
017800 77  wn-svc-scan-idx            PIC S9(5) COMP VALUE ZERO.
017900 77  wn-rcp-scan-idx            PIC S9(6) COMP VALUE ZERO.
018000
018100*    Two levels of running total -- per-service (reset at the
018200*    top of every C0200) and per-customer (reset at the top of
018300*    every B0200, accumulated once per service by C0200).
018400*    wc-svc-currency remembers the first receipt's currency
018500*    for the service currently being summarized so C0300 has
018600*    something to compare each later receipt against.
018700*    Two levels of running total -- per-service (reset at
018800*    the top of every C0200) and per-customer (reset at the
018900*    top of every B0200, accumulated once per service by
019000*    C0200).  wc-svc-currency remembers the first receipt's
019100*    currency for the service currently being summarized so
019200*    C0300 has something to compare each later receipt
019300*    against; wc-svc-out-currency holds whatever actually
019400*    prints -- either that currency, or MULTIMONEDA if C0300
019500*    found a mismatch.
019600 01  wr-accum-fields.
019700     05  wn-svc-total-amount    PIC S9(10)V9(2) COMP-3
019800                                        VALUE ZERO.
019900     05  wn-svc-total-pending   PIC S9(10)V9(2) COMP-3
020000                                        VALUE ZERO.
020100     05  wc-svc-currency        PIC X(03).
020200     05  wc-svc-out-currency    PIC X(12).
020300*    Customer-level totals carry two more integer digits than
020400*    the service-level ones above -- a customer can hold many
020500*    services, so the grand total needs the extra headroom
020600*    even though no single service total ever gets that large.
020700     05  wn-cust-total-amount   PIC S9(12)V9(2) COMP-3
020800                                        VALUE ZERO.
020900     05  wn-cust-total-pending  PIC S9(12)V9(2) COMP-3
021000                                        VALUE ZERO.
021100
021200*    One heading per customer (TKT-0455), naming who the detail
021300*    lines underneath belong to -- same reasoning as RCPTINQ's
021400*    own per-request heading.
021500 01  wr-heading-1.
021600     05  FILLER                PIC X(22) VALUE
021700         'SERVICE BALANCES FOR  '.
021800     05  wc-hd-names           PIC X(30).
021900     05  FILLER                PIC X(1)  VALUE SPACE.
022000     05  wc-hd-lastname        PIC X(30).
022100     05  FILLER                PIC X(49) VALUE SPACE.
022200
022300*    REDEFINES -- lets the customer banner above be re-examined
022400*    as one plain print line when echoed to the console job log.
022500 01  wr-heading-1-redef REDEFINES wr-heading-1
022600                             PIC X(132).
022700
022800*    One line per service the customer holds -- name,
022900*    description and currency first, then the two rolled-up
023000*    money columns C0200 builds from every receipt on that
023100*    service.
023200 01  wr-detail-line.
023300     05  FILLER                PIC X(1)  VALUE SPACE.
023400     05  wc-dtl-svc-name          PIC X(30).
023500     05  FILLER                PIC X(1)  VALUE SPACE.
023600     05  wc-dtl-svc-description   PIC X(40).
023700     05  FILLER                PIC X(1)  VALUE SPACE.
023800     05  wc-dtl-svc-currency      PIC X(12).
023900     05  FILLER                PIC X(1)  VALUE SPACE.
024000*    Trailing sign format (the '-' floats to the right of
024100*    the digits, printing only when the figure is negative)
024200*    matches the edit pattern used on every other money column
024300*    in the suite's reports.
024400     05  we-dtl-svc-tot-amount    PIC Z(9)9.99-.
024500     05  FILLER                PIC X(1)  VALUE SPACE.
024600     05  we-dtl-svc-tot-pending   PIC Z(9)9.99-.
024700*    17-byte pad -- room for a late-charge or discount column
024800*    a future ticket may add without widening RPT-LINE itself.
024900     05  FILLER                PIC X(17) VALUE SPACE.
025000
025100*    REDEFINES -- lets a service detail line be re-examined as
025200*    one plain print line when echoed to the console job log,
025300*    the same trick used on wr-heading-1 above.
025400 01  wr-detail-line-redef REDEFINES wr-detail-line
025500                             PIC X(132).
025600
025700*    Control-break footer -- one per customer, printed by
025800*    C0400 only after every service the customer holds has
025900*    been summarized, so the totals are always complete when
026000*    they print.
026100 01  wr-cust-totals-line.
026200     05  FILLER                PIC X(3)  VALUE SPACE.
026300     05  FILLER                PIC X(30) VALUE
026400         'CUSTOMER TOTALS'.
026500     05  FILLER                PIC X(61) VALUE SPACE.
026600     05  we-ctl-tot-amount        PIC Z(11)9.99-.
026700     05  FILLER                PIC X(1)  VALUE SPACE.
026800     05  we-ctl-tot-pending       PIC Z(11)9.99-.
026900     05  FILLER                PIC X(5)  VALUE SPACE.
027000
027100*    REDEFINES -- same console-echo trick applied to the
027200*    per-customer grand-totals line.
027300 01  wr-cust-totals-redef REDEFINES wr-cust-totals-line
027400                             PIC X(132).
027500
027600*    Printed in place of a heading/detail/totals group whenever
027700*    a PARM-FILE customer id fails to verify, or verifies but
027800*    owns no services, or a service owns no receipts -- the
027900*    same "never a silent gap" rule RCPTINQ follows.
028000*    Printed whenever B0200/C0200 cannot complete a level of
028100*    the control break for lack of data -- ERR-MESSAGE text is
028200*    filled in by whichever paragraph detects the gap, so one
028300*    layout covers all three failure cases (bad customer id,
028400*    customer with no services, service with no receipts).
028500 01  wr-error-line.
028600     05  FILLER                PIC X(1)  VALUE SPACE.
028700     05  ERR-CUSTOMER-ID       PIC 9(9).
028800     05  FILLER                PIC X(2)  VALUE ' - '.
028900     05  ERR-MESSAGE           PIC X(60).
029000     05  FILLER                PIC X(59) VALUE SPACE.
029100
029200*    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
029300*    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts
029400*    (wn-customer-count/wn-service-count/wn-receipt-count)
029500*    B0200/B0300/C0200 loop against; Z0900-error-wkstg
029600*    supplies the WC-MSG-* fields Z0900-ERROR-ROUTINE prints.
029700     COPY MASTER-TABLES.
029800     COPY Z0900-error-wkstg.
029900
030000*    Numbered-paragraph style: 0nn mainline, A0nnn start-of-job,
030100*    B0nnn per-customer control, C0nnn the service/receipt
030200*    control-break levels and report writers, Z0nnn shutdown
030300*    and error -- the same letter scheme the rest of the suite
030400*    follows.
030500 PROCEDURE DIVISION.
030600
030700*    Mainline -- load the masters, answer every PARM-FILE
030800*    customer one at a time until end of file, close down.
030900 000-RUN-SVCBAL.
031000     MOVE 'svcbal.cbl' TO WC-MSG-SRCFILE
031100     PERFORM A0100-INIT
031200     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
031300     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-SVCBAL-RPT
031400     STOP RUN.
031500*****************************************************************
031600
031700*    Start-of-job: bring the three masters into memory, then
031800*    open the parameter and report files and prime the
031900*    read-ahead for B0100's loop.  No SORT step here, unlike
032000*    RCPTINQ -- this report's control break runs off the
032100*    PARM-FILE's own customer order, not off receipt due dates.
032200 A0100-INIT.
032300     PERFORM A0110-LOAD-CUSTOMER-MASTER
032400     PERFORM A0120-LOAD-SERVICE-MASTER
032500     PERFORM A0130-LOAD-RECEIPT-MASTER
032600
032700     OPEN INPUT PARM-FILE
032800     IF wc-parm-fs NOT = '00'
032900         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
033000         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
033100         MOVE 'A0100-INIT'        TO WC-MSG-PARA
033200         PERFORM Z0900-ERROR-ROUTINE
033300         STOP RUN
033400     END-IF
033500
033600     OPEN OUTPUT SVCBAL-RPT
033700     PERFORM B0900-READ-NEXT-PARM.
033800*****************************************************************
033900
034000     COPY LOAD-MASTERS.
034100*****************************************************************
034200
034300*    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
034400*    customer the read-ahead already has in PARM-REC, then read
034500*    one more card for next time.
034600 B0100-PROCESS-REQUESTS.
034700     PERFORM B0200-PROCESS-ONE-CUSTOMER
034800     PERFORM B0900-READ-NEXT-PARM.
034900*****************************************************************
035000
035100*    Top of the control break.  Verify the customer, then walk
035200*    every row of SERVICE-TABLE looking for ones that belong to
035300*    them (B0300) -- there is no index from customer to service
035400*    in the in-memory tables, so this is a straight linear scan
035500*    once per customer rather than a SEARCH ALL.
035600 B0200-PROCESS-ONE-CUSTOMER.
035700     MOVE ZERO TO wn-cust-idx-found
035800     SET wc-cust-found-sw TO 'N'
035900     SET CUST-IDX TO 1
036000     SEARCH ALL CUSTOMER-TBL-ENTRY
036100         AT END
036200             SET wc-cust-found-sw TO 'N'
036300         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
036400                 = PARM-CUSTOMER-ID
036500         SET wn-cust-idx-found TO CUST-IDX
036600         SET CUST-FOUND TO TRUE
036700     END-SEARCH
036800
036900     IF NOT CUST-FOUND
037000         MOVE SPACE TO wr-error-line
037100         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
037200         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
037300         WRITE RPT-LINE FROM wr-error-line
037400     ELSE
037500*    Customer verified -- print their heading, zero the
037600*    customer-level accumulators, then scan every SERVICE-TABLE
037700*    row once.  wn-cust-total-amount/PENDING are zeroed here,
037800*    not in C0200, because C0200 runs once per service and adds
037900*    into them -- they must start the customer at zero, not
038000*    the service.
038100         PERFORM C0100-WRITE-HEADING
038200         MOVE ZERO TO wn-cust-total-amount wn-cust-total-pending
038300         SET wc-found-any-svc-sw TO 'N'
038400         SET wn-svc-scan-idx TO 1
038500         PERFORM B0300-SCAN-ONE-SERVICE
038600             UNTIL wn-svc-scan-idx > wn-service-count
038700
038800         IF NOT FOUND-ANY-SERVICE
038900             MOVE SPACE TO wr-error-line
039000             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
039100             MOVE 'CUSTOMER HAS NO REGISTERED SERVICES'
039200                 TO ERR-MESSAGE
039300             WRITE RPT-LINE FROM wr-error-line
039400         ELSE
039500*    At least one service belonged to this customer -- print
039600*    the customer-totals footer now that every service line
039700*    that will ever add into wn-cust-total-amount/PENDING has
039800*    already run.
039900             PERFORM C0400-WRITE-CUSTOMER-TOTALS
040000         END-IF
040100     END-IF.
040200*****************************************************************
040300
040400*    One SERVICE-TABLE row at a time, whole table, every
040500*    customer -- a service belongs to this customer only if
040600*    its own SVC-CUSTOMER-ID matches the PARM-FILE card.  This
040700*    is the middle level of the control break: each match is a
040800*    new detail line, summarized by C0200 below.
040900 B0300-SCAN-ONE-SERVICE.
041000     IF SVC-CUSTOMER-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
041100             = PARM-CUSTOMER-ID
041200         SET FOUND-ANY-SERVICE TO TRUE
041300         PERFORM C0200-SUMMARIZE-ONE-SERVICE
041400     END-IF
041500     ADD 1 TO wn-svc-scan-idx.
041600*****************************************************************
041700
041800*    Prints the per-customer banner from the row B0200 already
041900*    located -- no second lookup.
042000 C0100-WRITE-HEADING.
042100     MOVE SPACE TO wr-heading-1
042200     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
042300         TO wc-hd-names
042400     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
042500         TO wc-hd-lastname
042600     WRITE RPT-LINE FROM wr-heading-1.
042700*****************************************************************
042800
042900*    Bottom level of the control break -- rolls every receipt
043000*    that belongs to this one service (matched by both
043100*    SERVICE-ID and PARM-CUSTOMER-ID, since a service id alone
043200*    is not unique to one customer on RECEIPT-TABLE) into the
043300*    two wn-svc-total-* accumulators, then either writes the
043400*    service's detail line or, if it turned up no receipts at
043500*    all, an error line instead.
043600 C0200-SUMMARIZE-ONE-SERVICE.
043700     MOVE ZERO TO wn-svc-total-amount wn-svc-total-pending
043800     MOVE SPACE TO wc-svc-currency
043900     SET wc-found-any-rcp-sw TO 'N'
044000     SET wc-mixed-currency-sw TO 'N'
044100     SET wn-rcp-scan-idx TO 1
044200     PERFORM C0300-SCAN-ONE-RECEIPT
044300         UNTIL wn-rcp-scan-idx > wn-receipt-count
044400
044500     IF NOT FOUND-ANY-RECEIPT
044600         MOVE SPACE TO wr-error-line
044700         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
044800         STRING SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
044900                ' - SERVICE HAS NO REGISTERED RECEIPTS'
045000             DELIMITED BY SIZE INTO ERR-MESSAGE
045100         WRITE RPT-LINE FROM wr-error-line
045200     ELSE
045300*    TKT-0288 -- a service billed in more than one currency
045400*    across its receipts (a rate-plan change mid-history, or a
045500*    data-entry slip) cannot honestly show one currency code
045600*    on its summary line, so MULTIMONEDA goes in the currency
045700*    column instead of whichever currency happened to belong
045800*    to the last receipt scanned.
045900         IF MIXED-CURRENCY
046000             MOVE 'MULTIMONEDA' TO wc-svc-out-currency
046100         ELSE
046200             MOVE wc-svc-currency TO wc-svc-out-currency
046300         END-IF
046400         PERFORM C0500-WRITE-SERVICE-DETAIL
046500         ADD wn-svc-total-amount  TO wn-cust-total-amount
046600         ADD wn-svc-total-pending TO wn-cust-total-pending
046700     END-IF.
046800*****************************************************************
046900
047000*    One RECEIPT-TABLE row at a time, whole table, every
047100*    service -- a receipt belongs to the service/customer pair
047200*    being summarized only if both its SERVICE-ID and
047300*    CUSTOMER-ID match.  The first matching receipt sets
047400*    wc-svc-currency as the service's baseline; every later
047500*    match compares against that baseline to detect a mixed
047600*    currency.
047700 C0300-SCAN-ONE-RECEIPT.
047800     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
047900           = SERVICE-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
048000         AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
048100                 (wn-rcp-scan-idx) = PARM-CUSTOMER-ID
048200         IF NOT FOUND-ANY-RECEIPT
048300             MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY
048400                     (wn-rcp-scan-idx)
048500                 TO wc-svc-currency
048600         ELSE
048700             IF RCP-CURRENCY OF RECEIPT-TBL-ENTRY
048800                     (wn-rcp-scan-idx) NOT = wc-svc-currency
048900                 SET MIXED-CURRENCY TO TRUE
049000             END-IF
049100         END-IF
049200         SET FOUND-ANY-RECEIPT TO TRUE
049300*    Both the paid amount and the still-open balance add
049400*    straight into the service's running totals -- a
049500*    customer can be shown both figures side by side on
049600*    the detail line without a second pass over receipts.
049700         ADD RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
049800             TO wn-svc-total-amount
049900         ADD RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
050000                 (wn-rcp-scan-idx)
050100             TO wn-svc-total-pending
050200     END-IF
050300     ADD 1 TO wn-rcp-scan-idx.
050400*****************************************************************
050500
050600*    Control-break footer -- runs once per customer, after
050700*    every service that customer holds has already added its
050800*    share into wn-cust-total-amount/PENDING.
050900 C0400-WRITE-CUSTOMER-TOTALS.
051000*    Control-break footer -- runs once per customer, after
051100*    every service that customer holds has already added its
051200*    share into wn-cust-total-amount/PENDING (B0200 is the
051300*    only caller, and only after B0300 has finished its
051400*    UNTIL loop over the whole service table).
051500     MOVE SPACE TO wr-cust-totals-line
051600     MOVE wn-cust-total-amount  TO we-ctl-tot-amount
051700     MOVE wn-cust-total-pending TO we-ctl-tot-pending
051800     WRITE RPT-LINE FROM wr-cust-totals-line.
051900*****************************************************************
052000
052100*    One detail line per service -- straight MOVEs off the
052200*    accumulators C0200/C0300 just built, plus the service name
052300*    and description looked up off the SERVICE-TABLE row B0300
052400*    is currently scanning.
052500 C0500-WRITE-SERVICE-DETAIL.
052600*    One detail line per service -- straight MOVEs off the
052700*    accumulators C0200/C0300 just built, plus the service
052800*    name and description looked up off the SERVICE-TABLE
052900*    row B0300 is currently scanning.
053000     MOVE SPACE TO wr-detail-line
053100     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
053200         TO wc-dtl-svc-name
053300     MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
053400         TO wc-dtl-svc-description
053500     MOVE wc-svc-out-currency   TO wc-dtl-svc-currency
053600     MOVE wn-svc-total-amount   TO we-dtl-svc-tot-amount
053700     MOVE wn-svc-total-pending  TO we-dtl-svc-tot-pending
053800     WRITE RPT-LINE FROM wr-detail-line.
053900*****************************************************************
054000
054100*    Read-ahead for the B0100 loop, same one-card-of-lookahead
054200*    pattern used throughout the suite.
054300 B0900-READ-NEXT-PARM.
054400*    Read-ahead for the B0100 loop -- A0100-INIT primes the
054500*    first card before the UNTIL loop ever tests PARM-EOF, so
054600*    a PARM-FILE with zero cards falls straight through to
054700*    shutdown without ever calling B0200.
054800     READ PARM-FILE
054900         AT END
055000             SET PARM-EOF TO TRUE
055100     END-READ.
055200*****************************************************************
055300
055400*    TKT-0585 (SPH, 2003-10-14) -- EOJ close split into two
055500*    numbered steps, PARM-FILE then SVCBAL-RPT, so shutdown can
055600*    be driven by one PERFORM ... THRU off 000-RUN-SVCBAL,
055700*    matching the house habit for a fixed shutdown sequence.
055800 Z0300-CLOSE-PARM-FILE.
055900     CLOSE PARM-FILE.
056000*****************************************************************
056100
056200 Z0310-CLOSE-SVCBAL-RPT.
056300     CLOSE SVCBAL-RPT.
056400*****************************************************************
056500
056600*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
056700*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
056800*    before PERFORMing here, the same contract every program in
056900*    the suite uses.
057000 Z0900-ERROR-ROUTINE.
057100*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
057200*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
057300*    before PERFORMing here, the same contract every program
057400*    in the suite uses so errlog.cbl's output line format
057500*    never has to change per caller.
057600     COPY Z0900-error-routine.
057700 .
