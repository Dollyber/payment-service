000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYREG.
000300 AUTHOR. M QUISPE.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Apply a run of payment transactions against the
000900**> RECEIPT master, one service bill at a time, oldest bill
001000**> first, converting PEN/USD where the payment currency does
001100**> not match the bill's own currency.
001200**>
001300**> Files read:  PAYTXN-FILE (today's payments), CUSTOMER-
001400**>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (loaded into
001500**>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (scanned
001600**>   once at A0140 to find the next PAYMENT-ID, then held
001700**>   open EXTEND for the rest of the run).
001800**> Files written:  PAYMENT-HISTORY (one row per accepted
001900**>   payment), RECEIPT-MASTER (rewritten whole at EOJ with
002000**>   the updated pending amounts and statuses), PAYMENT-RUN-
002100**>   RPT (accepted/rejected detail plus the control totals).
002200**> A transaction that fails any of the six edits below is
002300**>   rejected whole -- there is no partial apply.
002400*
002500*    C H A N G E   L O G
002600*
002700*  1989-03-14 MQ  TKT-0058  Original version.  Reads the daily    TK0058  
002800*                 PAYMENT-TXN-FILE sequentially, applies each
002900*                 transaction against the RECEIPT master held
003000*                 in core, rewrites RECEIPT master at EOJ.
003100*  1989-05-02 MQ  TKT-0071  Added the RN6 "pay oldest bill        TK0071  
003200*                 first" scan -- ventanilla was letting people
003300*                 pay a May bill while April sat unpaid.
003400*  1989-09-19 RT  TKT-0102  PAY-EXCHANGE-RATE now written to      TK0102  
003500*                 the history row even when rate is 1.00, so
003600*                 payhist.cbl never has to guess.
003700*  1990-02-08 RT  TKT-0140  Overpayment (RN3) now rejects         TK0140  
003800*                 instead of clamping to the pending amount --
003900*                 auditoria asked for a hard stop, not a silent
004000*                 partial apply.
004100*  1990-08-30 RT  TKT-0181  Switched CUSTOMER/SERVICE/RECEIPT     TK0181  
004200*                 masters from the old per-transaction SQL
004300*                 lookups to in-core tables loaded once at
004400*                 A0100-INIT (see COPYLIB-MASTER-TABLES,
004500*                 COPYLIB-LOAD-MASTERS) -- cut the BANCOSUR
004600*                 overnight run from 41 minutes to under 6.
004700*  1991-06-03 RT  TKT-0205  Common error handling pulled out      TK0205  
004800*                 to Z0900-ERROR-ROUTINE / errlog, matching the
004900*                 rest of the suite.
005000*  1992-01-22 EV  TKT-0260  RN1 currency edit now case blind --   TK0260  
005100*                 cajeros were keying lower-case 'pen' off the
005200*                 new terminals and every one of them bounced.
005300*  1993-07-11 EV  TKT-0318  PAYMENT-ID is now assigned here by    TK0318  
005400*                 scanning the PAYMENT-HISTORY file for the
005500*                 current high key before the EXTEND open,
005600*                 rather than trusting a value punched on the
005700*                 transaction card.
005800*  1995-04-06 LKH TKT-0401  B0260 conversion divide now rounds    TK0401  
005900*                 HALF-UP explicitly in the COMPUTE instead of
006000*                 relying on compiler default -- a shop audit
006100*                 flagged the ambiguity.
006200*  1996-10-30 LKH TKT-0455  Control totals (B9999) now include    TK0455  
006300*                 a reject count broken out per rule, at the
006400*                 request of Cobranzas.
006500*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE and the audit         TK0498  
006600*                 timestamp fields now carry a 4-digit year
006700*                 (CCYYMMDDHHMMSS) end to end; WR-TODAY-CCYYMMDD
006800*                 built from ACCEPT ... FROM DATE YYYYMMDD, not
006900*                 the 2-digit default.
007000*  1999-01-21 JLC TKT-0501  Y2K follow-up -- RCP-DUE-DATE         TK0501  
007100*                 comparisons in B0240 re-verified against
007200*                 4-digit years; no change needed, logged for
007300*                 the audit trail.
007400*  2001-03-15 SPH TKT-0560  wn-receipt-count widened along with   TK0560  
007500*                 COPYLIB-MASTER-TABLES to S9(6) COMP -- receipt
007600*                 volume finally passed the old 9(4) ceiling.
007700*  2004-11-02 SPH TKT-0702  Detail report line widened to carry   TK0702  
007800*                 the rejection rule id (RN1/RN3/RN5/RN6) next
007900*                 to the reason text, per Auditoria request.
008000*  2006-06-19 SPH TKT-0715  Z0200 totals paragraph split into     TK0715  
008100*                 four numbered steps (Z0200/Z0210/Z0220/Z0230)
008200*                 driven by one PERFORM ... THRU, matching the
008300*                 fixed print sequence the rest of the shop
008400*                 favors for multi-line totals write-ups.
008500*  2005-07-26 LKH TKT-0760  Audit pass -- paragraph banners and   TK0760  
008600*                 in-line notes added explaining the six reject
008700*                 rules and the PEN/USD conversion step; no
008800*                 logic changed.
008900*
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200*    UPSI-0 lets operations suppress the PAYMENT-RUN-RPT
009300*    detail lines on a heavy day and keep only the control
009400*    totals -- set from the JCL UPSI parameter, not tested by
009500*    this version of the program, but left wired for the
009600*    report generator that reads PAYMENT-RUN-RPT downstream.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
010000     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
010100     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
010200
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500*    Today's payments, one per line, read sequentially by
010600*    B0900-READ-NEXT-TRANSACTION -- not sorted, applied in
010700*    whatever order ventanilla keyed them.
010800     SELECT  PAYTXN-FILE ASSIGN TO PAYTXNIN
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS wc-paytxn-fs.
011100
011200*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-
011300*    MASTERS; not referenced again directly once A0100-INIT
011400*    finishes (TXN-CUSTOMER-ID is only ever checked against
011500*    the RECEIPT row it claims to own, never against this
011600*    file, since a receipt without a valid customer could not
011700*    exist on file in the first place).
011800     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS wc-customer-master-fs.
012100
012200*    Loaded whole into SERVICE-TBL-ENTRY the same way; used by
012300*    B0245 to compare two receipts' RCP-SERVICE-ID values, not
012400*    read field by field on its own.
012500     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS wc-service-master-fs.
012800
012900*    Loaded whole into RECEIPT-TBL-ENTRY at start of job, kept
013000*    current in memory as each payment is applied, and
013100*    rewritten whole from the table at Z0100-REWRITE-RECEIPT-
013200*    MASTER -- this FD is never read again after A0100-INIT.
013300     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS wc-receipt-master-fs.
013600
013700*    Opened INPUT once at A0140 to find the current high
013800*    PAYMENT-ID, then reopened EXTEND for the rest of the run
013900*    so B0285 can append this run's own payments after it --
014000*    payhist.cbl reads this file cold on its own next run.
014100     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
014200         ORGANIZATION IS LINE SEQUENTIAL
014300         FILE STATUS IS wc-payment-history-fs.
014400
014500*    One line per accepted or rejected transaction (TKT-0702
014600*    widened to carry the reject rule id), plus the four
014700*    control-total lines Z0200 THRU Z0230 write at EOJ.
014800     SELECT  PAYMENT-RUN-RPT ASSIGN TO PAYRUNRP
014900         ORGANIZATION IS LINE SEQUENTIAL
015000         FILE STATUS IS wc-payment-run-rpt-fs.
015100
015200 DATA DIVISION.
015300 FILE SECTION.
015400
015500 FD  PAYTXN-FILE.
015600     COPY PAYTXN.
015700
015800 FD  CUSTOMER-MASTER.
015900     COPY CUSTOMER.
016000
016100 FD  SERVICE-MASTER.
016200     COPY SERVICE.
016300
016400 FD  RECEIPT-MASTER.
016500     COPY RECEIPT.
016600
016700 FD  PAYMENT-HISTORY.
016800     COPY PAYMENT.
016900
017000 FD  PAYMENT-RUN-RPT.
017100 01  RPT-LINE                  PIC X(132).
017200
017300 WORKING-STORAGE SECTION.
017400 01  wr-switches.
017500     05  wc-paytxn-eof-sw       PIC X VALUE 'N'.
017600         88  PAYTXN-EOF             VALUE 'Y'.
017700     05  wc-payhist-scan-eof-sw PIC X VALUE 'N'.
017800         88  PAYHIST-SCAN-EOF        VALUE 'Y'.
017900     05  wc-txn-ok-sw           PIC X VALUE 'Y'.
018000         88  TXN-OK               VALUE 'Y'.
018100         88  TXN-REJECTED         VALUE 'N'.
018200
018300 01  wr-file-status-fields.
018400     05  wc-paytxn-fs                PIC XX.
018500     05  wc-customer-master-fs       PIC XX.
018600     05  wc-service-master-fs        PIC XX.
018700     05  wc-receipt-master-fs        PIC XX.
018800     05  wc-payment-history-fs       PIC XX.
018900     05  wc-payment-run-rpt-fs       PIC XX.
019000
019100 01  wc-reject-rule-id         PIC X(4)  VALUE SPACE.
019200 01  wc-reject-reason         PIC X(48) VALUE SPACE.
019300
019400 77  wn-receipt-idx-found     PIC S9(6) COMP VALUE ZERO.
019500 77  wn-scan-idx              PIC S9(6) COMP VALUE ZERO.
019600
019700 01  wc-txn-currency-ed        PIC X(3)  VALUE SPACE.
019800 01  wn-exchange-rate          PIC S9(10)V9(2) VALUE ZERO.
019900 01  wn-converted-amount       PIC S9(10)V9(2) VALUE ZERO.
020000 01  wn-prev-pending           PIC S9(10)V9(2) VALUE ZERO.
020100 01  wn-new-pending            PIC S9(10)V9(2) VALUE ZERO.
020200 01  wc-new-status             PIC X(15) VALUE SPACE.
020300
020400*    REDEFINES used only to break the two timestamp forms
020500*    (an 8-byte date and a 14-byte date-time stamp) out of the
020600*    one ACCEPT ... FROM DATE result without a second ACCEPT.
020700 01  wn-today-ccyymmdd         PIC 9(8)  VALUE ZERO.
020800 01  wr-today-redef REDEFINES wn-today-ccyymmdd.
020900     05  wn-today-ccyy         PIC 9(4).
021000     05  wn-today-mm           PIC 9(2).
021100     05  wn-today-dd           PIC 9(2).
021200 01  wn-now-hhmmss             PIC 9(8)  VALUE ZERO.
021300 01  wr-now-redef REDEFINES wn-now-hhmmss.
021400     05  wn-now-hh             PIC 9(2).
021500     05  wn-now-mm             PIC 9(2).
021600     05  wn-now-ss             PIC 9(2).
021700     05  wn-now-hh100          PIC 9(2).
021800 01  wr-timestamp-14.
021900     05  wn-ts-ccyymmdd        PIC 9(8).
022000     05  wn-ts-hhmmss          PIC 9(6).
022100 01  wr-timestamp-redef REDEFINES wr-timestamp-14
022200                             PIC X(14).
022300
022400 77  wn-max-payment-id         PIC 9(9)  COMP VALUE ZERO.
022500 77  wn-next-payment-id        PIC 9(9)  COMP VALUE ZERO.
022600
022700 01  wr-control-totals.
022800     05  wn-txn-read-cnt       PIC 9(7) COMP VALUE ZERO.
022900     05  wn-txn-accept-cnt     PIC 9(7) COMP VALUE ZERO.
023000     05  wn-txn-reject-cnt     PIC 9(7) COMP VALUE ZERO.
023100     05  wn-rej-rn1-cnt        PIC 9(7) COMP VALUE ZERO.
023200     05  wn-rej-owner-cnt      PIC 9(7) COMP VALUE ZERO.
023300     05  wn-rej-rn5-cnt        PIC 9(7) COMP VALUE ZERO.
023400     05  wn-rej-rn6-cnt        PIC 9(7) COMP VALUE ZERO.
023500     05  wn-rej-amt-cnt        PIC 9(7) COMP VALUE ZERO.
023600     05  wn-rej-rn3-cnt        PIC 9(7) COMP VALUE ZERO.
023700     05  wn-total-applied      PIC S9(12)V9(2) COMP-3 VALUE ZERO.
023800
023900 01  wr-rpt-detail-line.
024000     05  FILLER                PIC X(1)  VALUE SPACE.
024100     05  wn-rpt-receipt-id      PIC 9(9).
024200     05  FILLER                PIC X(1)  VALUE SPACE.
024300     05  wn-rpt-customer-id     PIC 9(9).
024400     05  FILLER                PIC X(1)  VALUE SPACE.
024500     05  we-rpt-amount          PIC Z(9)9.99-.
024600     05  FILLER                PIC X(1)  VALUE SPACE.
024700     05  wc-rpt-currency        PIC X(3).
024800     05  FILLER                PIC X(1)  VALUE SPACE.
024900     05  we-rpt-converted       PIC Z(9)9.99-.
025000     05  FILLER                PIC X(1)  VALUE SPACE.
025100     05  we-rpt-new-pending     PIC Z(9)9.99-.
025200     05  FILLER                PIC X(1)  VALUE SPACE.
025300     05  wc-rpt-status          PIC X(40).
025400     05  FILLER                PIC X(22) VALUE SPACE.
025500
025600 01  wr-rpt-totals-line.
025700     05  FILLER                PIC X(132) VALUE SPACE.
025800
025900     COPY MASTER-TABLES.
026000     COPY Z0900-error-wkstg.
026100
026200 PROCEDURE DIVISION.
026300
026400 000-RUN-PAYREG.
026500     MOVE 'payreg.cbl' TO WC-MSG-SRCFILE
026600     PERFORM A0100-INIT
026700     PERFORM B0100-PROCESS-TRANSACTIONS UNTIL PAYTXN-EOF
026800     PERFORM Z0100-REWRITE-RECEIPT-MASTER
026900     PERFORM Z0200-WRITE-CONTROL-TOTALS THRU
027000         Z0230-WRITE-AMOUNT-TOTAL
027100     PERFORM Z0300-CLOSE-DOWN
027200     STOP RUN.
027300*****************************************************************
027400
027500 A0100-INIT.
027600     MOVE ZERO TO wn-txn-read-cnt wn-txn-accept-cnt
027700         wn-txn-reject-cnt wn-rej-rn1-cnt wn-rej-owner-cnt
027800         wn-rej-rn5-cnt wn-rej-rn6-cnt wn-rej-amt-cnt
027900         wn-rej-rn3-cnt
028000     MOVE ZERO TO wn-total-applied
028100
028200     ACCEPT wn-today-ccyymmdd FROM DATE YYYYMMDD
028300     ACCEPT wn-now-hhmmss FROM TIME
028400     MOVE wn-today-ccyymmdd TO wn-ts-ccyymmdd
028500     MOVE wn-now-hh TO wn-ts-hhmmss(1:2)
028600     MOVE wn-now-mm TO wn-ts-hhmmss(3:2)
028700     MOVE wn-now-ss TO wn-ts-hhmmss(5:2)
028800
028900     PERFORM A0110-LOAD-CUSTOMER-MASTER
029000     PERFORM A0120-LOAD-SERVICE-MASTER
029100     PERFORM A0130-LOAD-RECEIPT-MASTER
029200     PERFORM A0140-DETERMINE-NEXT-PAYMENT-ID
029300
029400     OPEN INPUT PAYTXN-FILE
029500     IF wc-paytxn-fs NOT = '00'
029600         MOVE 'PAYTXN-FILE'       TO WC-MSG-FILENAME
029700         MOVE wc-paytxn-fs        TO WC-MSG-FILESTAT
029800         MOVE 'A0100-INIT'        TO WC-MSG-PARA
029900         PERFORM Z0900-ERROR-ROUTINE
030000         STOP RUN
030100     END-IF
030200
030300     OPEN EXTEND  PAYMENT-HISTORY
030400          OUTPUT  PAYMENT-RUN-RPT
030500
030600     PERFORM B0900-READ-NEXT-TRANSACTION.
030700*****************************************************************
030800
030900     COPY LOAD-MASTERS.
031000*****************************************************************
031100
031200 A0140-DETERMINE-NEXT-PAYMENT-ID.
031300     MOVE ZERO TO wn-max-payment-id
031400     OPEN INPUT PAYMENT-HISTORY
031500     IF wc-payment-history-fs = '00'
031600         PERFORM A0141-SCAN-ONE-PAYMENT
031700             UNTIL PAYHIST-SCAN-EOF
031800         CLOSE PAYMENT-HISTORY
031900     ELSE
032000         MOVE 'N' TO wc-payhist-scan-eof-sw
032100     END-IF
032200     COMPUTE wn-next-payment-id = wn-max-payment-id + 1.
032300*****************************************************************
032400
032500 A0141-SCAN-ONE-PAYMENT.
032600     READ PAYMENT-HISTORY
032700         AT END
032800             SET PAYHIST-SCAN-EOF TO TRUE
032900         NOT AT END
033000             IF PAYMENT-ID OF PAYMENT-REC > wn-max-payment-id
033100                 MOVE PAYMENT-ID OF PAYMENT-REC
033200                     TO wn-max-payment-id
033300             END-IF
033400     END-READ.
033500*****************************************************************
033600
033700 B0100-PROCESS-TRANSACTIONS.
033800     ADD 1 TO wn-txn-read-cnt
033900     PERFORM B0200-PROCESS-ONE-TRANSACTION
034000     PERFORM B0900-READ-NEXT-TRANSACTION.
034100*****************************************************************
034200
034300 B0200-PROCESS-ONE-TRANSACTION.
034400     SET TXN-OK TO TRUE
034500     MOVE SPACE TO wc-reject-rule-id wc-reject-reason
034600
034700     PERFORM B0210-EDIT-CURRENCY
034800
034900     IF TXN-OK
035000         PERFORM B0220-LOCATE-AND-VERIFY-RECEIPT
035100     END-IF
035200
035300     IF TXN-OK
035400         PERFORM B0230-CHECK-ALREADY-PAID
035500     END-IF
035600
035700     IF TXN-OK
035800         PERFORM B0240-CHECK-PAYMENT-ORDER
035900     END-IF
036000
036100     IF TXN-OK
036200         PERFORM B0250-EDIT-AMOUNT
036300     END-IF
036400
036500     IF TXN-OK
036600         PERFORM B0260-DETERMINE-RATE-AND-CONVERT
036700     END-IF
036800
036900     IF TXN-OK
037000         PERFORM B0270-CHECK-OVERPAYMENT
037100     END-IF
037200
037300     IF TXN-OK
037400         PERFORM B0280-APPLY-PAYMENT
037500         ADD 1 TO wn-txn-accept-cnt
037600         PERFORM C0100-WRITE-DETAIL-LINE
037700     ELSE
037800         ADD 1 TO wn-txn-reject-cnt
037900         PERFORM C0200-WRITE-REJECT-LINE
038000     END-IF.
038100*****************************************************************
038200
038300 B0210-EDIT-CURRENCY.
038400     MOVE TXN-CURRENCY TO wc-txn-currency-ed
038500     INSPECT wc-txn-currency-ed CONVERTING
038600         'abcdefghijklmnopqrstuvwxyz' TO
038700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038800
038900     IF wc-txn-currency-ed = 'PEN' OR wc-txn-currency-ed = 'USD'
039000         MOVE wc-txn-currency-ed TO TXN-CURRENCY
039100     ELSE
039200         SET TXN-REJECTED TO TRUE
039300         ADD 1 TO wn-rej-rn1-cnt
039400         MOVE 'RN1'  TO wc-reject-rule-id
039500         MOVE 'ONLY PEN OR USD ALLOWED' TO wc-reject-reason
039600     END-IF.
039700*****************************************************************
039800
039900 B0220-LOCATE-AND-VERIFY-RECEIPT.
040000     MOVE ZERO TO wn-receipt-idx-found
040100     SET RCP-IDX TO 1
040200     SEARCH ALL RECEIPT-TBL-ENTRY
040300         AT END
040400             SET TXN-REJECTED TO TRUE
040500             ADD 1 TO wn-rej-owner-cnt
040600             MOVE 'OWN' TO wc-reject-rule-id
040700             MOVE 'RECEIPT NOT FOUND' TO wc-reject-reason
040800         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
040900                 = TXN-RECEIPT-ID
041000             SET wn-receipt-idx-found TO RCP-IDX
041100     END-SEARCH
041200
041300     IF TXN-OK
041400         IF RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
041500                 (wn-receipt-idx-found) NOT = TXN-CUSTOMER-ID
041600             SET TXN-REJECTED TO TRUE
041700             ADD 1 TO wn-rej-owner-cnt
041800             MOVE 'OWN' TO wc-reject-rule-id
041900             MOVE 'RECEIPT DOES NOT BELONG TO CUSTOMER'
042000                 TO wc-reject-reason
042100         END-IF
042200     END-IF.
042300*****************************************************************
042400
042500 B0230-CHECK-ALREADY-PAID.
042600     IF RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
042700             (wn-receipt-idx-found)
042800         SET TXN-REJECTED TO TRUE
042900         ADD 1 TO wn-rej-rn5-cnt
043000         MOVE 'RN5' TO wc-reject-rule-id
043100         MOVE 'RECEIPT ALREADY PAID' TO wc-reject-reason
043200     END-IF.
043300*****************************************************************
043400
043500*    RN6 -- every earlier-due receipt of the same service and
043600*    customer must already be PAID before this one can be.
043700 B0240-CHECK-PAYMENT-ORDER.
043800     MOVE 1 TO wn-scan-idx
043900     PERFORM B0245-CHECK-ONE-EARLIER-RECEIPT
044000         UNTIL wn-scan-idx > wn-receipt-count
044100             OR TXN-REJECTED.
044200*****************************************************************
044300
044400 B0245-CHECK-ONE-EARLIER-RECEIPT.
044500     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
044600         = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
044700             (wn-receipt-idx-found)
044800       AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
044900         = RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
045000             (wn-receipt-idx-found)
045100       AND RCP-DUE-DATE OF RECEIPT-TBL-ENTRY (wn-scan-idx)
045200         < RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
045300             (wn-receipt-idx-found)
045400       AND NOT RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
045500             (wn-scan-idx)
045600         SET TXN-REJECTED TO TRUE
045700         ADD 1 TO wn-rej-rn6-cnt
045800         MOVE 'RN6' TO wc-reject-rule-id
045900         MOVE
046000         'CANNOT PAY - PREVIOUS RECEIPTS ARE UNPAID'
046100             TO wc-reject-reason
046200     END-IF
046300     ADD 1 TO wn-scan-idx.
046400*****************************************************************
046500
046600 B0250-EDIT-AMOUNT.
046700     IF TXN-AMOUNT NOT > ZERO
046800         SET TXN-REJECTED TO TRUE
046900         ADD 1 TO wn-rej-amt-cnt
047000         MOVE 'AMT' TO wc-reject-rule-id
047100         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
047200             TO wc-reject-reason
047300     END-IF.
047400*****************************************************************
047500
047600*    RN4 -- convert the tendered amount to the receipt's own
047700*    currency at the fixed 3.50 PEN/USD rate; no conversion
047800*    needed when the two currencies already match.
047900 B0260-DETERMINE-RATE-AND-CONVERT.
048000     IF TXN-CURRENCY = RCP-CURRENCY OF RECEIPT-TBL-ENTRY
048100             (wn-receipt-idx-found)
048200         MOVE 1.00 TO wn-exchange-rate
048300         MOVE TXN-AMOUNT TO wn-converted-amount
048400     ELSE
048500         MOVE 3.50 TO wn-exchange-rate
048600         IF TXN-CURRENCY = 'USD'
048700             COMPUTE wn-converted-amount ROUNDED =
048800                 TXN-AMOUNT * wn-exchange-rate
048900         ELSE
049000             COMPUTE wn-converted-amount ROUNDED =
049100                 TXN-AMOUNT / wn-exchange-rate
049200         END-IF
049300     END-IF.
049400*****************************************************************
049500
049600 B0270-CHECK-OVERPAYMENT.
049700     IF wn-converted-amount > RCP-PENDING-AMOUNT OF
049800             RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
049900         SET TXN-REJECTED TO TRUE
050000         ADD 1 TO wn-rej-rn3-cnt
050100         MOVE 'RN3' TO wc-reject-rule-id
050200         MOVE 'PAYMENT EXCEEDS PENDING AMOUNT'
050300             TO wc-reject-reason
050400     END-IF.
050500*****************************************************************
050600
050700 B0280-APPLY-PAYMENT.
050800     MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
050900         (wn-receipt-idx-found) TO wn-prev-pending
051000     COMPUTE wn-new-pending = wn-prev-pending -
051100         wn-converted-amount
051200
051300     IF wn-new-pending = ZERO
051400         MOVE 'PAID' TO wc-new-status
051500     ELSE
051600         MOVE 'PARTIALLY_PAID' TO wc-new-status
051700     END-IF
051800
051900     MOVE wn-new-pending TO
052000         RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
052100             (wn-receipt-idx-found)
052200     MOVE wc-new-status TO
052300         RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
052400     MOVE 1 TO
052500         RCP-USER-MODIFI OF RECEIPT-TBL-ENTRY
052600             (wn-receipt-idx-found)
052700     MOVE wr-timestamp-redef TO
052800         RCP-DATE-MODIFI OF RECEIPT-TBL-ENTRY
052900             (wn-receipt-idx-found)
053000
053100     PERFORM B0285-WRITE-PAYMENT-RECORD.
053200*****************************************************************
053300
053400 B0285-WRITE-PAYMENT-RECORD.
053500     MOVE SPACE TO PAYMENT-REC
053600     MOVE wn-next-payment-id  TO PAYMENT-ID OF PAYMENT-REC
053700     MOVE TXN-RECEIPT-ID      TO PAY-RECEIPT-ID
053800     MOVE TXN-CUSTOMER-ID     TO PAY-CUSTOMER-ID
053900     MOVE wr-timestamp-redef  TO PAY-DATE
054000     MOVE TXN-AMOUNT          TO PAY-AMOUNT
054100     MOVE TXN-CURRENCY        TO PAY-CURRENCY
054200     MOVE wn-exchange-rate    TO PAY-EXCHANGE-RATE
054300     MOVE wn-prev-pending     TO PAY-PREV-PENDING
054400     MOVE wn-new-pending      TO PAY-NEW-PENDING
054500     MOVE wc-new-status       TO PAY-STATUS
054600     MOVE wr-timestamp-redef  TO PAY-DATE-REGIST
054700     MOVE 1                   TO PAY-USER-REGIST
054800     MOVE wr-timestamp-redef  TO PAY-DATE-MODIFI
054900     MOVE 1                   TO PAY-USER-MODIFI
055000
055100     WRITE PAYMENT-REC
055200
055300     ADD 1 TO wn-next-payment-id
055400     ADD wn-converted-amount TO wn-total-applied.
055500*****************************************************************
055600
055700 B0900-READ-NEXT-TRANSACTION.
055800     READ PAYTXN-FILE
055900         AT END
056000             SET PAYTXN-EOF TO TRUE
056100     END-READ.
056200*****************************************************************
056300
056400 C0100-WRITE-DETAIL-LINE.
056500     MOVE SPACE TO wr-rpt-detail-line
056600     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
056700     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
056800     MOVE TXN-AMOUNT         TO we-rpt-amount
056900     MOVE TXN-CURRENCY       TO wc-rpt-currency
057000     MOVE wn-converted-amount TO we-rpt-converted
057100     MOVE wn-new-pending     TO we-rpt-new-pending
057200     MOVE wc-new-status      TO wc-rpt-status
057300     MOVE wr-rpt-detail-line TO RPT-LINE
057400     WRITE RPT-LINE.
057500*****************************************************************
057600
057700 C0200-WRITE-REJECT-LINE.
057800     MOVE SPACE TO wr-rpt-detail-line
057900     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
058000     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
058100     MOVE TXN-AMOUNT         TO we-rpt-amount
058200     MOVE TXN-CURRENCY       TO wc-rpt-currency
058300     STRING wc-reject-rule-id DELIMITED BY SIZE
058400         '-REJECTED ' DELIMITED BY SIZE
058500         wc-reject-reason DELIMITED BY SIZE
058600         INTO wc-rpt-status
058700     MOVE wr-rpt-detail-line TO RPT-LINE
058800     WRITE RPT-LINE.
058900*****************************************************************
059000
059100 Z0100-REWRITE-RECEIPT-MASTER.
059200     CLOSE RECEIPT-MASTER
059300     OPEN OUTPUT RECEIPT-MASTER
059400     MOVE 1 TO wn-scan-idx
059500     PERFORM Z0105-REWRITE-ONE-RECEIPT
059600         UNTIL wn-scan-idx > wn-receipt-count
059700     CLOSE RECEIPT-MASTER.
059800*****************************************************************
059900
060000 Z0105-REWRITE-ONE-RECEIPT.
060100     MOVE RECEIPT-TBL-ENTRY (wn-scan-idx) TO RECEIPT-REC
060200     WRITE RECEIPT-REC
060300     ADD 1 TO wn-scan-idx.
060400*****************************************************************
060500
060600*    TKT-0715 split the totals write-up into four numbered
060700*    paragraphs that fall straight through one to the next --
060800*    driven as a single PERFORM ... THRU range out of 000-RUN-
060900*    PAYREG, matching the house habit for a fixed print
061000*    sequence.
061100 Z0200-WRITE-CONTROL-TOTALS.
061200     MOVE SPACE TO wr-rpt-totals-line
061300     STRING ' TRANSACTIONS READ .......... ' DELIMITED BY SIZE
061400         wn-txn-read-cnt DELIMITED BY SIZE
061500         INTO wr-rpt-totals-line
061600     WRITE RPT-LINE FROM wr-rpt-totals-line.
061700*****************************************************************
061800
061900 Z0210-WRITE-ACCEPT-TOTAL.
062000     MOVE SPACE TO wr-rpt-totals-line
062100     STRING ' TRANSACTIONS ACCEPTED ...... ' DELIMITED BY SIZE
062200         wn-txn-accept-cnt DELIMITED BY SIZE
062300         INTO wr-rpt-totals-line
062400     WRITE RPT-LINE FROM wr-rpt-totals-line.
062500*****************************************************************
062600
062700 Z0220-WRITE-REJECT-TOTAL.
062800     MOVE SPACE TO wr-rpt-totals-line
062900     STRING ' TRANSACTIONS REJECTED ...... ' DELIMITED BY SIZE
063000         wn-txn-reject-cnt DELIMITED BY SIZE
063100         '  RN1=' DELIMITED BY SIZE
063200         wn-rej-rn1-cnt DELIMITED BY SIZE
063300         ' OWN=' DELIMITED BY SIZE
063400         wn-rej-owner-cnt DELIMITED BY SIZE
063500         ' RN5=' DELIMITED BY SIZE
063600         wn-rej-rn5-cnt DELIMITED BY SIZE
063700         ' RN6=' DELIMITED BY SIZE
063800         wn-rej-rn6-cnt DELIMITED BY SIZE
063900         ' AMT=' DELIMITED BY SIZE
064000         wn-rej-amt-cnt DELIMITED BY SIZE
064100         ' RN3=' DELIMITED BY SIZE
064200         wn-rej-rn3-cnt DELIMITED BY SIZE
064300         INTO wr-rpt-totals-line
064400     WRITE RPT-LINE FROM wr-rpt-totals-line.
064500*****************************************************************
064600
064700 Z0230-WRITE-AMOUNT-TOTAL.
064800     MOVE SPACE TO wr-rpt-totals-line
064900     STRING ' TOTAL AMOUNT APPLIED ....... ' DELIMITED BY SIZE
065000         wn-total-applied DELIMITED BY SIZE
065100         INTO wr-rpt-totals-line
065200     WRITE RPT-LINE FROM wr-rpt-totals-line.
065300*****************************************************************
065400
065500 Z0300-CLOSE-DOWN.
065600     CLOSE PAYTXN-FILE PAYMENT-HISTORY PAYMENT-RUN-RPT.
065700*****************************************************************
065800
065900 Z0900-ERROR-ROUTINE.
066000     COPY Z0900-error-routine.
066100 .
066200
