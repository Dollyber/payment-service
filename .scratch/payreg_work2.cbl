000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYREG.
000300 AUTHOR. M QUISPE.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Apply a run of payment transactions against the
000900**> RECEIPT master, one service bill at a time, oldest bill
001000**> first, converting PEN/USD where the payment currency does
001100**> not match the bill's own currency.
001200**>
001300**> Files read:  PAYTXN-FILE (today's payments), CUSTOMER-
001400**>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (loaded into
001500**>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (scanned
001600**>   once at A0140 to find the next PAYMENT-ID, then held
001700**>   open EXTEND for the rest of the run).
001800**> Files written:  PAYMENT-HISTORY (one row per accepted
001900**>   payment), RECEIPT-MASTER (rewritten whole at EOJ with
002000**>   the updated pending amounts and statuses), PAYMENT-RUN-
002100**>   RPT (accepted/rejected detail plus the control totals).
002200**> A transaction that fails any of the six edits below is
002300**>   rejected whole -- there is no partial apply.
002400*
002500*    C H A N G E   L O G
002600*
002700*  1989-03-14 MQ  TKT-0058  Original version.  Reads the daily    TK0058  
002800*                 PAYMENT-TXN-FILE sequentially, applies each
002900*                 transaction against the RECEIPT master held
003000*                 in core, rewrites RECEIPT master at EOJ.
003100*  1989-05-02 MQ  TKT-0071  Added the RN6 "pay oldest bill        TK0071  
003200*                 first" scan -- ventanilla was letting people
003300*                 pay a May bill while April sat unpaid.
003400*  1989-09-19 RT  TKT-0102  PAY-EXCHANGE-RATE now written to      TK0102  
003500*                 the history row even when rate is 1.00, so
003600*                 payhist.cbl never has to guess.
003700*  1990-02-08 RT  TKT-0140  Overpayment (RN3) now rejects         TK0140  
003800*                 instead of clamping to the pending amount --
003900*                 auditoria asked for a hard stop, not a silent
004000*                 partial apply.
004100*  1990-08-30 RT  TKT-0181  Switched CUSTOMER/SERVICE/RECEIPT     TK0181  
004200*                 masters from the old per-transaction SQL
004300*                 lookups to in-core tables loaded once at
004400*                 A0100-INIT (see COPYLIB-MASTER-TABLES,
004500*                 COPYLIB-LOAD-MASTERS) -- cut the BANCOSUR
004600*                 overnight run from 41 minutes to under 6.
004700*  1991-06-03 RT  TKT-0205  Common error handling pulled out      TK0205  
004800*                 to Z0900-ERROR-ROUTINE / errlog, matching the
004900*                 rest of the suite.
005000*  1992-01-22 EV  TKT-0260  RN1 currency edit now case blind --   TK0260  
005100*                 cajeros were keying lower-case 'pen' off the
005200*                 new terminals and every one of them bounced.
005300*  1993-07-11 EV  TKT-0318  PAYMENT-ID is now assigned here by    TK0318  
005400*                 scanning the PAYMENT-HISTORY file for the
005500*                 current high key before the EXTEND open,
005600*                 rather than trusting a value punched on the
005700*                 transaction card.
005800*  1995-04-06 LKH TKT-0401  B0260 conversion divide now rounds    TK0401  
005900*                 HALF-UP explicitly in the COMPUTE instead of
006000*                 relying on compiler default -- a shop audit
006100*                 flagged the ambiguity.
006200*  1996-10-30 LKH TKT-0455  Control totals (B9999) now include    TK0455  
006300*                 a reject count broken out per rule, at the
006400*                 request of Cobranzas.
006500*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE and the audit         TK0498  
006600*                 timestamp fields now carry a 4-digit year
006700*                 (CCYYMMDDHHMMSS) end to end; WR-TODAY-CCYYMMDD
006800*                 built from ACCEPT ... FROM DATE YYYYMMDD, not
006900*                 the 2-digit default.
007000*  1999-01-21 JLC TKT-0501  Y2K follow-up -- RCP-DUE-DATE         TK0501  
007100*                 comparisons in B0240 re-verified against
007200*                 4-digit years; no change needed, logged for
007300*                 the audit trail.
007400*  2001-03-15 SPH TKT-0560  wn-receipt-count widened along with   TK0560  
007500*                 COPYLIB-MASTER-TABLES to S9(6) COMP -- receipt
007600*                 volume finally passed the old 9(4) ceiling.
007700*  2004-11-02 SPH TKT-0702  Detail report line widened to carry   TK0702  
007800*                 the rejection rule id (RN1/RN3/RN5/RN6) next
007900*                 to the reason text, per Auditoria request.
008000*  2006-06-19 SPH TKT-0715  Z0200 totals paragraph split into     TK0715  
008100*                 four numbered steps (Z0200/Z0210/Z0220/Z0230)
008200*                 driven by one PERFORM ... THRU, matching the
008300*                 fixed print sequence the rest of the shop
008400*                 favors for multi-line totals write-ups.
008500*  2005-07-26 LKH TKT-0760  Audit pass -- paragraph banners and   TK0760  
008600*                 in-line notes added explaining the six reject
008700*                 rules and the PEN/USD conversion step; no
008800*                 logic changed.
008900*
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200*    UPSI-0 lets operations suppress the PAYMENT-RUN-RPT
009300*    detail lines on a heavy day and keep only the control
009400*    totals -- set from the JCL UPSI parameter, not tested by
009500*    this version of the program, but left wired for the
009600*    report generator that reads PAYMENT-RUN-RPT downstream.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
010000     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
010100     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
010200
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500*    Today's payments, one per line, read sequentially by
010600*    B0900-READ-NEXT-TRANSACTION -- not sorted, applied in
010700*    whatever order ventanilla keyed them.
010800     SELECT  PAYTXN-FILE ASSIGN TO PAYTXNIN
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS wc-paytxn-fs.
011100
011200*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-
011300*    MASTERS; not referenced again directly once A0100-INIT
011400*    finishes (TXN-CUSTOMER-ID is only ever checked against
011500*    the RECEIPT row it claims to own, never against this
011600*    file, since a receipt without a valid customer could not
011700*    exist on file in the first place).
011800     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS wc-customer-master-fs.
012100
012200*    Loaded whole into SERVICE-TBL-ENTRY the same way; used by
012300*    B0245 to compare two receipts' RCP-SERVICE-ID values, not
012400*    read field by field on its own.
012500     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS wc-service-master-fs.
012800
012900*    Loaded whole into RECEIPT-TBL-ENTRY at start of job, kept
013000*    current in memory as each payment is applied, and
013100*    rewritten whole from the table at Z0100-REWRITE-RECEIPT-
013200*    MASTER -- this FD is never read again after A0100-INIT.
013300     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS wc-receipt-master-fs.
013600
013700*    Opened INPUT once at A0140 to find the current high
013800*    PAYMENT-ID, then reopened EXTEND for the rest of the run
013900*    so B0285 can append this run's own payments after it --
014000*    payhist.cbl reads this file cold on its own next run.
014100     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
014200         ORGANIZATION IS LINE SEQUENTIAL
014300         FILE STATUS IS wc-payment-history-fs.
014400
014500*    One line per accepted or rejected transaction (TKT-0702
014600*    widened to carry the reject rule id), plus the four
014700*    control-total lines Z0200 THRU Z0230 write at EOJ.
014800     SELECT  PAYMENT-RUN-RPT ASSIGN TO PAYRUNRP
014900         ORGANIZATION IS LINE SEQUENTIAL
015000         FILE STATUS IS wc-payment-run-rpt-fs.
015100
015200 DATA DIVISION.
015300 FILE SECTION.
015400
015500*    Transaction layout (TXN-RECEIPT-ID, TXN-CUSTOMER-ID,
015600*    TXN-AMOUNT, TXN-CURRENCY) is the PAYTXN copybook, shared
015700*    with no other program in the suite.
015800 FD  PAYTXN-FILE.
015900     COPY PAYTXN.
016000
016100 FD  CUSTOMER-MASTER.
016200     COPY CUSTOMER.
016300
016400 FD  SERVICE-MASTER.
016500     COPY SERVICE.
016600
016700 FD  RECEIPT-MASTER.
016800     COPY RECEIPT.
016900
017000*    PAYMENT-REC is the row format B0285 writes and A0141
017100*    scans -- the same layout payhist.cbl later reads back.
017200 FD  PAYMENT-HISTORY.
017300     COPY PAYMENT.
017400
017500*    132-byte print line -- wide enough for the detail line's
017600*    reject-rule-plus-reason text, but not the fuller format
017700*    payhist.cbl carries.
017800 FD  PAYMENT-RUN-RPT.
017900 01  RPT-LINE                  PIC X(132).
018000
018100 WORKING-STORAGE SECTION.
018200*    PAYTXN-EOF drives B0100's own loop; PAYHIST-SCAN-EOF
018300*    drives the one-time A0141 scan for the next PAYMENT-ID;
018400*    TXN-OK/TXN-REJECTED is reset to TRUE at the top of every
018500*    B0200 call and flipped to REJECTED by whichever of the
018600*    six B02x0 edits fails first -- once rejected, the
018700*    remaining edits in B0200 are skipped outright.
018800 01  wr-switches.
018900     05  wc-paytxn-eof-sw       PIC X VALUE 'N'.
019000         88  PAYTXN-EOF             VALUE 'Y'.
019100     05  wc-payhist-scan-eof-sw PIC X VALUE 'N'.
019200         88  PAYHIST-SCAN-EOF        VALUE 'Y'.
019300     05  wc-txn-ok-sw           PIC X VALUE 'Y'.
019400         88  TXN-OK               VALUE 'Y'.
019500         88  TXN-REJECTED         VALUE 'N'.
019600
019700 01  wr-file-status-fields.
019800     05  wc-paytxn-fs                PIC XX.
019900     05  wc-customer-master-fs       PIC XX.
020000     05  wc-service-master-fs        PIC XX.
020100     05  wc-receipt-master-fs        PIC XX.
020200     05  wc-payment-history-fs       PIC XX.
020300     05  wc-payment-run-rpt-fs       PIC XX.
020400
020500*    Set by whichever B02x0 edit rejects the transaction, and
020600*    strung into the PAYMENT-RUN-RPT reject line by C0200 --
020700*    RN1/RN3/RN5/RN6 are the rule numbers TKT-0702 asked to
020800*    see; OWN and AMT are this program's own two extra codes.
020900 01  wc-reject-rule-id         PIC X(4)  VALUE SPACE.
021000 01  wc-reject-reason         PIC X(48) VALUE SPACE.
021100
021200*    wn-receipt-idx-found is set once per transaction by
021300*    B0220's SEARCH ALL and read by every B02x0 edit after it;
021400*    wn-scan-idx is the plain sequential subscript B0240's
021500*    earlier-receipt scan and the two Z01x0 rewrite paragraphs
021600*    share (never both at once, so one 77-level covers both).
021700 77  wn-receipt-idx-found     PIC S9(6) COMP VALUE ZERO.
021800 77  wn-scan-idx              PIC S9(6) COMP VALUE ZERO.
021900
022000 01  wc-txn-currency-ed        PIC X(3)  VALUE SPACE.
022100 01  wn-exchange-rate          PIC S9(10)V9(2) VALUE ZERO.
022200 01  wn-converted-amount       PIC S9(10)V9(2) VALUE ZERO.
022300 01  wn-prev-pending           PIC S9(10)V9(2) VALUE ZERO.
022400 01  wn-new-pending            PIC S9(10)V9(2) VALUE ZERO.
022500 01  wc-new-status             PIC X(15) VALUE SPACE.
022600
022700*    REDEFINES used only to break the two timestamp forms
022800*    (an 8-byte date and a 14-byte date-time stamp) out of the
022900*    one ACCEPT ... FROM DATE result without a second ACCEPT.
023000 01  wn-today-ccyymmdd         PIC 9(8)  VALUE ZERO.
023100 01  wr-today-redef REDEFINES wn-today-ccyymmdd.
023200     05  wn-today-ccyy         PIC 9(4).
023300     05  wn-today-mm           PIC 9(2).
023400     05  wn-today-dd           PIC 9(2).
023500 01  wn-now-hhmmss             PIC 9(8)  VALUE ZERO.
023600 01  wr-now-redef REDEFINES wn-now-hhmmss.
023700     05  wn-now-hh             PIC 9(2).
023800     05  wn-now-mm             PIC 9(2).
023900     05  wn-now-ss             PIC 9(2).
024000     05  wn-now-hh100          PIC 9(2).
024100 01  wr-timestamp-14.
024200     05  wn-ts-ccyymmdd        PIC 9(8).
024300     05  wn-ts-hhmmss          PIC 9(6).
024400 01  wr-timestamp-redef REDEFINES wr-timestamp-14
024500                             PIC X(14).
024600
024700 77  wn-max-payment-id         PIC 9(9)  COMP VALUE ZERO.
024800 77  wn-next-payment-id        PIC 9(9)  COMP VALUE ZERO.
024900
025000 01  wr-control-totals.
025100     05  wn-txn-read-cnt       PIC 9(7) COMP VALUE ZERO.
025200     05  wn-txn-accept-cnt     PIC 9(7) COMP VALUE ZERO.
025300     05  wn-txn-reject-cnt     PIC 9(7) COMP VALUE ZERO.
025400     05  wn-rej-rn1-cnt        PIC 9(7) COMP VALUE ZERO.
025500     05  wn-rej-owner-cnt      PIC 9(7) COMP VALUE ZERO.
025600     05  wn-rej-rn5-cnt        PIC 9(7) COMP VALUE ZERO.
025700     05  wn-rej-rn6-cnt        PIC 9(7) COMP VALUE ZERO.
025800     05  wn-rej-amt-cnt        PIC 9(7) COMP VALUE ZERO.
025900     05  wn-rej-rn3-cnt        PIC 9(7) COMP VALUE ZERO.
026000     05  wn-total-applied      PIC S9(12)V9(2) COMP-3 VALUE ZERO.
026100
026200 01  wr-rpt-detail-line.
026300     05  FILLER                PIC X(1)  VALUE SPACE.
026400     05  wn-rpt-receipt-id      PIC 9(9).
026500     05  FILLER                PIC X(1)  VALUE SPACE.
026600     05  wn-rpt-customer-id     PIC 9(9).
026700     05  FILLER                PIC X(1)  VALUE SPACE.
026800     05  we-rpt-amount          PIC Z(9)9.99-.
026900     05  FILLER                PIC X(1)  VALUE SPACE.
027000     05  wc-rpt-currency        PIC X(3).
027100     05  FILLER                PIC X(1)  VALUE SPACE.
027200     05  we-rpt-converted       PIC Z(9)9.99-.
027300     05  FILLER                PIC X(1)  VALUE SPACE.
027400     05  we-rpt-new-pending     PIC Z(9)9.99-.
027500     05  FILLER                PIC X(1)  VALUE SPACE.
027600     05  wc-rpt-status          PIC X(40).
027700     05  FILLER                PIC X(22) VALUE SPACE.
027800
027900 01  wr-rpt-totals-line.
028000     05  FILLER                PIC X(132) VALUE SPACE.
028100
028200     COPY MASTER-TABLES.
028300     COPY Z0900-error-wkstg.
028400
028500 PROCEDURE DIVISION.
028600
028700 000-RUN-PAYREG.
028800     MOVE 'payreg.cbl' TO WC-MSG-SRCFILE
028900     PERFORM A0100-INIT
029000     PERFORM B0100-PROCESS-TRANSACTIONS UNTIL PAYTXN-EOF
029100     PERFORM Z0100-REWRITE-RECEIPT-MASTER
029200     PERFORM Z0200-WRITE-CONTROL-TOTALS THRU
029300         Z0230-WRITE-AMOUNT-TOTAL
029400     PERFORM Z0300-CLOSE-DOWN
029500     STOP RUN.
029600*****************************************************************
029700
029800 A0100-INIT.
029900     MOVE ZERO TO wn-txn-read-cnt wn-txn-accept-cnt
030000         wn-txn-reject-cnt wn-rej-rn1-cnt wn-rej-owner-cnt
030100         wn-rej-rn5-cnt wn-rej-rn6-cnt wn-rej-amt-cnt
030200         wn-rej-rn3-cnt
030300     MOVE ZERO TO wn-total-applied
030400
030500     ACCEPT wn-today-ccyymmdd FROM DATE YYYYMMDD
030600     ACCEPT wn-now-hhmmss FROM TIME
030700     MOVE wn-today-ccyymmdd TO wn-ts-ccyymmdd
030800     MOVE wn-now-hh TO wn-ts-hhmmss(1:2)
030900     MOVE wn-now-mm TO wn-ts-hhmmss(3:2)
031000     MOVE wn-now-ss TO wn-ts-hhmmss(5:2)
031100
031200     PERFORM A0110-LOAD-CUSTOMER-MASTER
031300     PERFORM A0120-LOAD-SERVICE-MASTER
031400     PERFORM A0130-LOAD-RECEIPT-MASTER
031500     PERFORM A0140-DETERMINE-NEXT-PAYMENT-ID
031600
031700     OPEN INPUT PAYTXN-FILE
031800     IF wc-paytxn-fs NOT = '00'
031900         MOVE 'PAYTXN-FILE'       TO WC-MSG-FILENAME
032000         MOVE wc-paytxn-fs        TO WC-MSG-FILESTAT
032100         MOVE 'A0100-INIT'        TO WC-MSG-PARA
032200         PERFORM Z0900-ERROR-ROUTINE
032300         STOP RUN
032400     END-IF
032500
032600     OPEN EXTEND  PAYMENT-HISTORY
032700          OUTPUT  PAYMENT-RUN-RPT
032800
032900     PERFORM B0900-READ-NEXT-TRANSACTION.
033000*****************************************************************
033100
033200     COPY LOAD-MASTERS.
033300*****************************************************************
033400
033500 A0140-DETERMINE-NEXT-PAYMENT-ID.
033600     MOVE ZERO TO wn-max-payment-id
033700     OPEN INPUT PAYMENT-HISTORY
033800     IF wc-payment-history-fs = '00'
033900         PERFORM A0141-SCAN-ONE-PAYMENT
034000             UNTIL PAYHIST-SCAN-EOF
034100         CLOSE PAYMENT-HISTORY
034200     ELSE
034300         MOVE 'N' TO wc-payhist-scan-eof-sw
034400     END-IF
034500     COMPUTE wn-next-payment-id = wn-max-payment-id + 1.
034600*****************************************************************
034700
034800 A0141-SCAN-ONE-PAYMENT.
034900     READ PAYMENT-HISTORY
035000         AT END
035100             SET PAYHIST-SCAN-EOF TO TRUE
035200         NOT AT END
035300             IF PAYMENT-ID OF PAYMENT-REC > wn-max-payment-id
035400                 MOVE PAYMENT-ID OF PAYMENT-REC
035500                     TO wn-max-payment-id
035600             END-IF
035700     END-READ.
035800*****************************************************************
035900
036000 B0100-PROCESS-TRANSACTIONS.
036100     ADD 1 TO wn-txn-read-cnt
036200     PERFORM B0200-PROCESS-ONE-TRANSACTION
036300     PERFORM B0900-READ-NEXT-TRANSACTION.
036400*****************************************************************
036500
036600 B0200-PROCESS-ONE-TRANSACTION.
036700     SET TXN-OK TO TRUE
036800     MOVE SPACE TO wc-reject-rule-id wc-reject-reason
036900
037000     PERFORM B0210-EDIT-CURRENCY
037100
037200     IF TXN-OK
037300         PERFORM B0220-LOCATE-AND-VERIFY-RECEIPT
037400     END-IF
037500
037600     IF TXN-OK
037700         PERFORM B0230-CHECK-ALREADY-PAID
037800     END-IF
037900
038000     IF TXN-OK
038100         PERFORM B0240-CHECK-PAYMENT-ORDER
038200     END-IF
038300
038400     IF TXN-OK
038500         PERFORM B0250-EDIT-AMOUNT
038600     END-IF
038700
038800     IF TXN-OK
038900         PERFORM B0260-DETERMINE-RATE-AND-CONVERT
039000     END-IF
039100
039200     IF TXN-OK
039300         PERFORM B0270-CHECK-OVERPAYMENT
039400     END-IF
039500
039600     IF TXN-OK
039700         PERFORM B0280-APPLY-PAYMENT
039800         ADD 1 TO wn-txn-accept-cnt
039900         PERFORM C0100-WRITE-DETAIL-LINE
040000     ELSE
040100         ADD 1 TO wn-txn-reject-cnt
040200         PERFORM C0200-WRITE-REJECT-LINE
040300     END-IF.
040400*****************************************************************
040500
040600 B0210-EDIT-CURRENCY.
040700     MOVE TXN-CURRENCY TO wc-txn-currency-ed
040800     INSPECT wc-txn-currency-ed CONVERTING
040900         'abcdefghijklmnopqrstuvwxyz' TO
041000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041100
041200     IF wc-txn-currency-ed = 'PEN' OR wc-txn-currency-ed = 'USD'
041300         MOVE wc-txn-currency-ed TO TXN-CURRENCY
041400     ELSE
041500         SET TXN-REJECTED TO TRUE
041600         ADD 1 TO wn-rej-rn1-cnt
041700         MOVE 'RN1'  TO wc-reject-rule-id
041800         MOVE 'ONLY PEN OR USD ALLOWED' TO wc-reject-reason
041900     END-IF.
042000*****************************************************************
042100
042200 B0220-LOCATE-AND-VERIFY-RECEIPT.
042300     MOVE ZERO TO wn-receipt-idx-found
042400     SET RCP-IDX TO 1
042500     SEARCH ALL RECEIPT-TBL-ENTRY
042600         AT END
042700             SET TXN-REJECTED TO TRUE
042800             ADD 1 TO wn-rej-owner-cnt
042900             MOVE 'OWN' TO wc-reject-rule-id
043000             MOVE 'RECEIPT NOT FOUND' TO wc-reject-reason
043100         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
043200                 = TXN-RECEIPT-ID
043300             SET wn-receipt-idx-found TO RCP-IDX
043400     END-SEARCH
043500
043600     IF TXN-OK
043700         IF RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
043800                 (wn-receipt-idx-found) NOT = TXN-CUSTOMER-ID
043900             SET TXN-REJECTED TO TRUE
044000             ADD 1 TO wn-rej-owner-cnt
044100             MOVE 'OWN' TO wc-reject-rule-id
044200             MOVE 'RECEIPT DOES NOT BELONG TO CUSTOMER'
044300                 TO wc-reject-reason
044400         END-IF
044500     END-IF.
044600*****************************************************************
044700
044800 B0230-CHECK-ALREADY-PAID.
044900     IF RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
045000             (wn-receipt-idx-found)
045100         SET TXN-REJECTED TO TRUE
045200         ADD 1 TO wn-rej-rn5-cnt
045300         MOVE 'RN5' TO wc-reject-rule-id
045400         MOVE 'RECEIPT ALREADY PAID' TO wc-reject-reason
045500     END-IF.
045600*****************************************************************
045700
045800*    RN6 -- every earlier-due receipt of the same service and
045900*    customer must already be PAID before this one can be.
046000 B0240-CHECK-PAYMENT-ORDER.
046100     MOVE 1 TO wn-scan-idx
046200     PERFORM B0245-CHECK-ONE-EARLIER-RECEIPT
046300         UNTIL wn-scan-idx > wn-receipt-count
046400             OR TXN-REJECTED.
046500*****************************************************************
046600
046700 B0245-CHECK-ONE-EARLIER-RECEIPT.
046800     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
046900         = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
047000             (wn-receipt-idx-found)
047100       AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
047200         = RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
047300             (wn-receipt-idx-found)
047400       AND RCP-DUE-DATE OF RECEIPT-TBL-ENTRY (wn-scan-idx)
047500         < RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
047600             (wn-receipt-idx-found)
047700       AND NOT RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
047800             (wn-scan-idx)
047900         SET TXN-REJECTED TO TRUE
048000         ADD 1 TO wn-rej-rn6-cnt
048100         MOVE 'RN6' TO wc-reject-rule-id
048200         MOVE
048300         'CANNOT PAY - PREVIOUS RECEIPTS ARE UNPAID'
048400             TO wc-reject-reason
048500     END-IF
048600     ADD 1 TO wn-scan-idx.
048700*****************************************************************
048800
048900 B0250-EDIT-AMOUNT.
049000     IF TXN-AMOUNT NOT > ZERO
049100         SET TXN-REJECTED TO TRUE
049200         ADD 1 TO wn-rej-amt-cnt
049300         MOVE 'AMT' TO wc-reject-rule-id
049400         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
049500             TO wc-reject-reason
049600     END-IF.
049700*****************************************************************
049800
049900*    RN4 -- convert the tendered amount to the receipt's own
050000*    currency at the fixed 3.50 PEN/USD rate; no conversion
050100*    needed when the two currencies already match.
050200 B0260-DETERMINE-RATE-AND-CONVERT.
050300     IF TXN-CURRENCY = RCP-CURRENCY OF RECEIPT-TBL-ENTRY
050400             (wn-receipt-idx-found)
050500         MOVE 1.00 TO wn-exchange-rate
050600         MOVE TXN-AMOUNT TO wn-converted-amount
050700     ELSE
050800         MOVE 3.50 TO wn-exchange-rate
050900         IF TXN-CURRENCY = 'USD'
051000             COMPUTE wn-converted-amount ROUNDED =
051100                 TXN-AMOUNT * wn-exchange-rate
051200         ELSE
051300             COMPUTE wn-converted-amount ROUNDED =
051400                 TXN-AMOUNT / wn-exchange-rate
051500         END-IF
051600     END-IF.
051700*****************************************************************
051800
051900 B0270-CHECK-OVERPAYMENT.
052000     IF wn-converted-amount > RCP-PENDING-AMOUNT OF
052100             RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
052200         SET TXN-REJECTED TO TRUE
052300         ADD 1 TO wn-rej-rn3-cnt
052400         MOVE 'RN3' TO wc-reject-rule-id
052500         MOVE 'PAYMENT EXCEEDS PENDING AMOUNT'
052600             TO wc-reject-reason
052700     END-IF.
052800*****************************************************************
052900
053000 B0280-APPLY-PAYMENT.
053100     MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
053200         (wn-receipt-idx-found) TO wn-prev-pending
053300     COMPUTE wn-new-pending = wn-prev-pending -
053400         wn-converted-amount
053500
053600     IF wn-new-pending = ZERO
053700         MOVE 'PAID' TO wc-new-status
053800     ELSE
053900         MOVE 'PARTIALLY_PAID' TO wc-new-status
054000     END-IF
054100
054200     MOVE wn-new-pending TO
054300         RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
054400             (wn-receipt-idx-found)
054500     MOVE wc-new-status TO
054600         RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
054700     MOVE 1 TO
054800         RCP-USER-MODIFI OF RECEIPT-TBL-ENTRY
054900             (wn-receipt-idx-found)
055000     MOVE wr-timestamp-redef TO
055100         RCP-DATE-MODIFI OF RECEIPT-TBL-ENTRY
055200             (wn-receipt-idx-found)
055300
055400     PERFORM B0285-WRITE-PAYMENT-RECORD.
055500*****************************************************************
055600
055700 B0285-WRITE-PAYMENT-RECORD.
055800     MOVE SPACE TO PAYMENT-REC
055900     MOVE wn-next-payment-id  TO PAYMENT-ID OF PAYMENT-REC
056000     MOVE TXN-RECEIPT-ID      TO PAY-RECEIPT-ID
056100     MOVE TXN-CUSTOMER-ID     TO PAY-CUSTOMER-ID
056200     MOVE wr-timestamp-redef  TO PAY-DATE
056300     MOVE TXN-AMOUNT          TO PAY-AMOUNT
056400     MOVE TXN-CURRENCY        TO PAY-CURRENCY
056500     MOVE wn-exchange-rate    TO PAY-EXCHANGE-RATE
056600     MOVE wn-prev-pending     TO PAY-PREV-PENDING
056700     MOVE wn-new-pending      TO PAY-NEW-PENDING
056800     MOVE wc-new-status       TO PAY-STATUS
056900     MOVE wr-timestamp-redef  TO PAY-DATE-REGIST
057000     MOVE 1                   TO PAY-USER-REGIST
057100     MOVE wr-timestamp-redef  TO PAY-DATE-MODIFI
057200     MOVE 1                   TO PAY-USER-MODIFI
057300
057400     WRITE PAYMENT-REC
057500
057600     ADD 1 TO wn-next-payment-id
057700     ADD wn-converted-amount TO wn-total-applied.
057800*****************************************************************
057900
058000 B0900-READ-NEXT-TRANSACTION.
058100     READ PAYTXN-FILE
058200         AT END
058300             SET PAYTXN-EOF TO TRUE
058400     END-READ.
058500*****************************************************************
058600
058700 C0100-WRITE-DETAIL-LINE.
058800     MOVE SPACE TO wr-rpt-detail-line
058900     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
059000     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
059100     MOVE TXN-AMOUNT         TO we-rpt-amount
059200     MOVE TXN-CURRENCY       TO wc-rpt-currency
059300     MOVE wn-converted-amount TO we-rpt-converted
059400     MOVE wn-new-pending     TO we-rpt-new-pending
059500     MOVE wc-new-status      TO wc-rpt-status
059600     MOVE wr-rpt-detail-line TO RPT-LINE
059700     WRITE RPT-LINE.
059800*****************************************************************
059900
060000 C0200-WRITE-REJECT-LINE.
060100     MOVE SPACE TO wr-rpt-detail-line
060200     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
060300     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
060400     MOVE TXN-AMOUNT         TO we-rpt-amount
060500     MOVE TXN-CURRENCY       TO wc-rpt-currency
060600     STRING wc-reject-rule-id DELIMITED BY SIZE
060700         '-REJECTED ' DELIMITED BY SIZE
060800         wc-reject-reason DELIMITED BY SIZE
060900         INTO wc-rpt-status
061000     MOVE wr-rpt-detail-line TO RPT-LINE
061100     WRITE RPT-LINE.
061200*****************************************************************
061300
061400 Z0100-REWRITE-RECEIPT-MASTER.
061500     CLOSE RECEIPT-MASTER
061600     OPEN OUTPUT RECEIPT-MASTER
061700     MOVE 1 TO wn-scan-idx
061800     PERFORM Z0105-REWRITE-ONE-RECEIPT
061900         UNTIL wn-scan-idx > wn-receipt-count
062000     CLOSE RECEIPT-MASTER.
062100*****************************************************************
062200
062300 Z0105-REWRITE-ONE-RECEIPT.
062400     MOVE RECEIPT-TBL-ENTRY (wn-scan-idx) TO RECEIPT-REC
062500     WRITE RECEIPT-REC
062600     ADD 1 TO wn-scan-idx.
062700*****************************************************************
062800
062900*    TKT-0715 split the totals write-up into four numbered
063000*    paragraphs that fall straight through one to the next --
063100*    driven as a single PERFORM ... THRU range out of 000-RUN-
063200*    PAYREG, matching the house habit for a fixed print
063300*    sequence.
063400 Z0200-WRITE-CONTROL-TOTALS.
063500     MOVE SPACE TO wr-rpt-totals-line
063600     STRING ' TRANSACTIONS READ .......... ' DELIMITED BY SIZE
063700         wn-txn-read-cnt DELIMITED BY SIZE
063800         INTO wr-rpt-totals-line
063900     WRITE RPT-LINE FROM wr-rpt-totals-line.
064000*****************************************************************
064100
064200 Z0210-WRITE-ACCEPT-TOTAL.
064300     MOVE SPACE TO wr-rpt-totals-line
064400     STRING ' TRANSACTIONS ACCEPTED ...... ' DELIMITED BY SIZE
064500         wn-txn-accept-cnt DELIMITED BY SIZE
064600         INTO wr-rpt-totals-line
064700     WRITE RPT-LINE FROM wr-rpt-totals-line.
064800*****************************************************************
064900
065000 Z0220-WRITE-REJECT-TOTAL.
065100     MOVE SPACE TO wr-rpt-totals-line
065200     STRING ' TRANSACTIONS REJECTED ...... ' DELIMITED BY SIZE
065300         wn-txn-reject-cnt DELIMITED BY SIZE
065400         '  RN1=' DELIMITED BY SIZE
065500         wn-rej-rn1-cnt DELIMITED BY SIZE
065600         ' OWN=' DELIMITED BY SIZE
065700         wn-rej-owner-cnt DELIMITED BY SIZE
065800         ' RN5=' DELIMITED BY SIZE
065900         wn-rej-rn5-cnt DELIMITED BY SIZE
066000         ' RN6=' DELIMITED BY SIZE
066100         wn-rej-rn6-cnt DELIMITED BY SIZE
066200         ' AMT=' DELIMITED BY SIZE
066300         wn-rej-amt-cnt DELIMITED BY SIZE
066400         ' RN3=' DELIMITED BY SIZE
066500         wn-rej-rn3-cnt DELIMITED BY SIZE
066600         INTO wr-rpt-totals-line
066700     WRITE RPT-LINE FROM wr-rpt-totals-line.
066800*****************************************************************
066900
067000 Z0230-WRITE-AMOUNT-TOTAL.
067100     MOVE SPACE TO wr-rpt-totals-line
067200     STRING ' TOTAL AMOUNT APPLIED ....... ' DELIMITED BY SIZE
067300         wn-total-applied DELIMITED BY SIZE
067400         INTO wr-rpt-totals-line
067500     WRITE RPT-LINE FROM wr-rpt-totals-line.
067600*****************************************************************
067700
067800 Z0300-CLOSE-DOWN.
067900     CLOSE PAYTXN-FILE PAYMENT-HISTORY PAYMENT-RUN-RPT.
068000*****************************************************************
068100
068200 Z0900-ERROR-ROUTINE.
068300     COPY Z0900-error-routine.
068400 .
068500
