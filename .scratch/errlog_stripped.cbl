      ****************************************************************
       IDENTIFICATION DIVISION.
      ****************************************************************
       PROGRAM-ID. errlog.
       AUTHOR. M QUISPE.
       INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
       DATE-WRITTEN. 1988-11-02.
       DATE-COMPILED.
       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
      *
      *  Purpose: append one message line, time stamped, to the
      *           common batch-suite error log.  CALLed by the
      *           Z0900-ERROR-ROUTINE copytext of every program in
      *           the utility payment batch suite whenever a master
      *           or transaction file returns a bad FILE STATUS.
      *
      *  Change log
      *  ----------
      *  1988-11-02 MQ  TKT-0041  Initial version.  Plain append of     TK0041  
      *                 the caller's message with a date/time stamp.
      *  1989-04-19 MQ  TKT-0077  Switched separator from comma to      TK0077  
      *                 pipe so the log can be loaded into the audit
      *                 spreadsheet without re-quoting the text.
      *  1991-06-03 RT  TKT-0205  OPTIONAL clause added to the SELECT   TK0205  
      *                 so a missing log file on a fresh install does
      *                 not abend the batch job on first OPEN EXTEND.
      *  1994-01-14 EV  TKT-0340  Renamed from sqllog to errlog when    TK0340  
      *                 the master files moved off the database and
      *                 onto plain sequential CUSTOMER/SERVICE/
      *                 RECEIPT files; message text is now whatever
      *                 the caller put in wc-log-text, not a SQLCODE.
      *  1999-01-08 JLC TKT-0512  Y2K - wr-yyyymmdd now carries a       TK0512  
      *                 4-digit year end to end; no 2-digit year
      *                 fields remain in this program.
      *  2003-09-22 SPH TKT-0688  Log line widened from 80 to 100       TK0688  
      *                 bytes so long rejection reasons from payreg
      *                 are not truncated.
      *  2004-02-18 RT  TKT-0691  A0100 date-stamp/text/write tail      TK0691  
      *                 split into three numbered steps (B0100/B0110/
      *                 B0120) driven by one PERFORM ... THRU, matching
      *                 the fixed write sequence used elsewhere in the
      *                 suite.
      ****************************************************************
       ENVIRONMENT DIVISION.
      *----------------------------------------------------------------
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT OPTIONAL ERRLOGFILE
               ASSIGN TO 'errlog.log'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-errlog-fs.
      
      ****************************************************************
       DATA DIVISION.
      *----------------------------------------------------------------
       FILE SECTION.
       FD  ERRLOGFILE.
       01  FD-ERRLOGFILE-POST.
           03  FC-YYYY                    PIC X(4).
           03  FC-SEP-1                   PIC X.
           03  FC-MONTHMONTH              PIC X(2).
           03  FC-SEP-2                   PIC X.
           03  FC-DD                      PIC X(2).
           03  FC-SEP-3                   PIC X.
           03  FC-HH                      PIC X(2).
           03  FC-SEP-4                   PIC X.
           03  FC-MM                      PIC X(2).
           03  FC-SEP-5                   PIC X.
           03  FC-SS                      PIC X(2).
           03  FC-SEP-6                   PIC X.
           03  FC-LOG-TEXT                PIC X(100).
           03  FC-SEP-7                   PIC X.
           03  FILLER                     PIC X(02).
      
      ****************************************************************
       WORKING-STORAGE SECTION.
       01  WR-LOG-DATE-TIME.
           03  WR-YYYYMMDD.
               05 WN-YEAR     PIC 9(4) VALUE ZERO.
               05 WN-MONTH    PIC 9(2) VALUE ZERO.
               05 WN-DAY      PIC 9(2) VALUE ZERO.
           03  WR-HHMMSS.
               05 WN-HOUR     PIC 9(2) VALUE ZERO.
               05 WN-MINUTE   PIC 9(2) VALUE ZERO.
               05 WN-SECOND   PIC 9(2) VALUE ZERO.
               05 WN-HUNDRED  PIC 9(2) VALUE ZERO.
           03  FILLER         PIC X(02) VALUE SPACE.
      
      *    REDEFINES -- the timestamp is occasionally wanted as one
      *    14-byte string (e.g. to echo straight into a message line)
      *    rather than the broken-out numeric groups above.
       01  WR-LOG-DATE-TIME-REDEF REDEFINES WR-LOG-DATE-TIME
                                         PIC X(16).
      
       77  wn-open-retry-cnt      PIC S9(4) COMP VALUE ZERO.
       77  wn-open-retry-max      PIC S9(4) COMP VALUE 3.
      
       01  wc-errlog-fs           PIC XX.
           88  ERRLOG-OPEN-OK         VALUES '00' '05'.
      
       01  WC-OTHER           PIC X(5) VALUE SPACE.
      
       LINKAGE SECTION.
      *----------------------------------------------------------------
       01  LC-LOG-TEXT                  PIC X(100).
      
      *    REDEFINES -- lets a too-long caller message be inspected as
      *    two 50-byte halves so A0100 can log just the meaningful
      *    first half instead of trailing garbage, without a second
      *    LINKAGE item.
       01  LC-LOG-TEXT-REDEF REDEFINES LC-LOG-TEXT.
           05  LC-LOG-TEXT-1ST-HALF      PIC X(50).
           05  LC-LOG-TEXT-2ND-HALF      PIC X(50).
      
      ****************************************************************
       PROCEDURE DIVISION USING LC-LOG-TEXT.
       000-ERRLOG.
      
           PERFORM A0100-APPEND-MSG-TO-LOG-FILE
      
           EXIT PROGRAM
           .
      
      ****************************************************************
       A0100-APPEND-MSG-TO-LOG-FILE.
      
           ACCEPT WR-YYYYMMDD FROM DATE YYYYMMDD
           ACCEPT WR-HHMMSS FROM TIME
      
           MOVE ZERO TO wn-open-retry-cnt
           PERFORM A0110-OPEN-LOG-FILE
               UNTIL ERRLOG-OPEN-OK
                  OR wn-open-retry-cnt >= wn-open-retry-max
           IF NOT ERRLOG-OPEN-OK
               GO TO A0100-EXIT
           END-IF
      
           PERFORM B0100-BUILD-LOG-DATE-STAMP THRU B0120-WRITE-LOG-RECORD
           .
      ****************************************************************
       A0100-EXIT.
           EXIT
           .
      ****************************************************************
      *    TKT-0691 (RT, 2004-02-18) -- the date-stamp/text/write sequence
      *    pulled out of A0100 into three numbered steps that fall straight
      *    through one to the next, so they can be driven by one PERFORM
      *    ... THRU instead of a single run-on paragraph -- matches the
      *    house habit used for other fixed write sequences in the suite.
       B0100-BUILD-LOG-DATE-STAMP.
           MOVE WN-YEAR TO FC-YYYY
           MOVE '-' TO FC-SEP-1
           MOVE WN-MONTH TO FC-MONTHMONTH
           MOVE '-' TO FC-SEP-2
           MOVE WN-DAY TO FC-DD
           MOVE 'T' TO FC-SEP-3
           MOVE WN-HOUR TO FC-HH
           MOVE ':' TO FC-SEP-4
           MOVE WN-MINUTE TO FC-MM
           MOVE ':' TO FC-SEP-5
           MOVE WN-SECOND TO FC-SS
           MOVE '|' TO FC-SEP-6
           .
      ****************************************************************
       B0110-BUILD-LOG-TEXT.
           IF LC-LOG-TEXT-2ND-HALF NOT = SPACE
               MOVE LC-LOG-TEXT-1ST-HALF TO FC-LOG-TEXT
           ELSE
               MOVE LC-LOG-TEXT TO FC-LOG-TEXT
           END-IF
           MOVE '|' TO FC-SEP-7
           .
      ****************************************************************
       B0120-WRITE-LOG-RECORD.
           WRITE FD-ERRLOGFILE-POST
      
           CLOSE ERRLOGFILE
           .
      ****************************************************************
       A0110-OPEN-LOG-FILE.
           OPEN EXTEND ERRLOGFILE
           IF NOT ERRLOG-OPEN-OK
               ADD 1 TO wn-open-retry-cnt
           END-IF
           .
      
