000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RCPTINQ.
000300 AUTHOR. R TORRES.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-09-18.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Answer "what does this customer owe on this
000900**> service" -- lists every receipt for one service/customer
001000**> pair named on the PARM-FILE, newest due date first.
001100*
001200*    C H A N G E   L O G
001300*
001400*  1990-09-18 RT  TKT-0196  Original version.  Replaces the       TK0196  
001500*                 ad-hoc counter-clerk screen with a proper
001600*                 overnight listing, per Atencion al Cliente.
001700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
001800*                 Z0900-ERROR-ROUTINE / errlog, matching the
001900*                 rest of the suite.
002000*  1992-04-30 EV  TKT-0271  Both CUSTOMER-ID and SERVICE-ID are   TK0271  
002100*                 now verified before the receipt scan runs --
002200*                 previously a bad service id just listed zero
002300*                 receipts with no explanation.
002400*  1996-10-30 LKH TKT-0455  Heading line now repeats per request  TK0455  
002500*                 instead of once per run, to match the new
002600*                 multi-request PARM-FILE format.
002700*  1998-12-03 JLC TKT-0498  Y2K -- RCP-DUE-DATE compares and the  TK0498  
002800*                 descending SORT key now carry a 4-digit year.
002900*  2001-03-15 SPH TKT-0560  RECEIPT table size bumped to match    TK0560  
003000*                 COPYLIB-MASTER-TABLES.
003100*  2003-09-22 SPH TKT-0580  Z0300 EOJ close split into two        TK0580  
003200*                 numbered steps (Z0300/Z0310) driven by one
003300*                 PERFORM ... THRU, matching the fixed shutdown
003400*                 sequence used elsewhere in the suite.
003500*  2005-07-01 SPH TKT-0745  Audit flagged this program as the     TK0745  
003600*                 thinnest-documented one in the suite -- added
003700*                 paragraph banners and in-line notes explaining
003800*                 why each lookup/scan step works the way it
003900*                 does, no logic changed.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
004600     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
004700     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    PARM-FILE carries one service/customer pair per line --
005200*    Atencion al Cliente builds this file by hand (or off their
005300*    counter screen) before the overnight run; see TKT-0196.
005400     SELECT  PARM-FILE ASSIGN TO RCPTPARM
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS wc-parm-fs.
005700
005800*    The three masters below are loaded whole into memory by
005900*    COPY LOAD-MASTERS (see A0100-INIT) so every PARM-FILE
006000*    request can SEARCH ALL instead of re-reading them.
006100     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS wc-customer-master-fs.
006400
006500     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS wc-service-master-fs.
006800
006900     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS wc-receipt-master-fs.
007200
007300*    SORT-WORK-FILE/WORK-FILE exist only so A0150 can hand the
007400*    whole RECEIPT-MASTER to the sort verb and get it back
007500*    ordered newest-due-date-first -- the in-memory RECEIPT
007600*    table built by LOAD-MASTERS keeps arrival order, not due
007700*    date order, and this report wants the newest bill on top.
007800     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
007900
008000     SELECT  WORK-FILE ASSIGN TO RCPTWORK
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS wc-work-fs.
008300
008400     SELECT  RCPTINQ-RPT ASSIGN TO RCPTRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS wc-rcptinq-rpt-fs.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100*    One service/customer pair per PARM-FILE line -- FILLER
009200*    pad leaves room to add a date-range or currency filter
009300*    later without reformatting every existing parameter card.
009400 FD  PARM-FILE.
009500 01  PARM-REC.
009600     05  PARM-SERVICE-ID            PIC 9(09).
009700     05  PARM-CUSTOMER-ID           PIC 9(09).
009800     05  FILLER                     PIC X(62).
009900
010000 FD  CUSTOMER-MASTER.
010100     COPY CUSTOMER.
010200
010300 FD  SERVICE-MASTER.
010400     COPY SERVICE.
010500
010600 FD  RECEIPT-MASTER.
010700     COPY RECEIPT.
010800
010900*    SORT-WORK-REC mirrors RECEIPT-REC field for field so the
011000*    SORT verb in A0150 can consume RECEIPT-MASTER directly --
011100*    no intermediate conversion, the compiler just needs a
011200*    like-shaped SD record to sort through.
011300 SD  SORT-WORK-FILE.
011400 01  SORT-WORK-REC.
011500     COPY RECEIPT REPLACING ==01  RECEIPT-REC== BY
011600         ==05  FILLER==.
011700
011800*    WORK-FILE is the GIVING side of the same sort -- read
011900*    sequentially by B0300 once per receipt, newest due date
012000*    first, for the duration of one customer/service request.
012100 FD  WORK-FILE.
012200 01  WORK-REC.
012300     COPY RECEIPT REPLACING ==01  RECEIPT-REC== BY
012400         ==05  FILLER==.
012500
012600 FD  RCPTINQ-RPT.
012700 01  RPT-LINE                  PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000*    One switch/88 pair per loop or lookup this program runs --
013100*    PARM-EOF and WORK-EOF drive the two READ ... UNTIL loops,
013200*    CUST-FOUND/SVC-FOUND gate the verification steps below,
013300*    and FOUND-ANY-RECEIPT tells B0200 whether the scan that
013400*    just finished actually printed anything or needs the
013500*    "no receipts" error line instead.
013600 01  wr-switches.
013700     05  wc-parm-eof-sw         PIC X VALUE 'N'.
013800         88  PARM-EOF               VALUE 'Y'.
013900     05  wc-work-eof-sw         PIC X VALUE 'N'.
014000         88  WORK-EOF                VALUE 'Y'.
014100     05  wc-cust-found-sw       PIC X VALUE 'N'.
014200         88  CUST-FOUND              VALUE 'Y'.
014300     05  wc-svc-found-sw        PIC X VALUE 'N'.
014400         88  SVC-FOUND                VALUE 'Y'.
014500     05  wc-found-any-sw        PIC X VALUE 'N'.
014600         88  FOUND-ANY-RECEIPT       VALUE 'Y'.
014700
014800 01  wr-file-status-fields.
014900     05  wc-parm-fs                  PIC XX.
015000     05  wc-customer-master-fs       PIC XX.
015100     05  wc-service-master-fs        PIC XX.
015200     05  wc-receipt-master-fs        PIC XX.
015300     05  wc-work-fs                  PIC XX.
015400     05  wc-rcptinq-rpt-fs           PIC XX.
015500
015600*    Remember which table row the current request's customer
015700*    and service matched, so C0100/C0200 can pull the name and
015800*    description straight off the index instead of searching
015900*    the tables a second time.
016000 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
016100 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
016200
016300*    One heading line per request (TKT-0455) -- names the
016400*    service and customer the detail lines underneath it
016500*    belong to, since a run can answer many requests in a row.
016600 01  wr-heading-1.
016700     05  FILLER                PIC X(18) VALUE
016800         'RECEIPT INQUIRY - '.
016900     05  wc-hd-svc-name         PIC X(30).
017000     05  FILLER                PIC X(4)  VALUE ' -- '.
017100     05  wc-hd-cust-names       PIC X(30).
017200     05  FILLER                PIC X(1)  VALUE SPACE.
017300     05  wc-hd-cust-lastname    PIC X(30).
017400     05  FILLER                PIC X(19) VALUE SPACE.
017500
017600*    REDEFINES -- lets the service/customer banner above be
017700*    re-examined as one plain print line when echoed to the
017800*    console job log.
017900 01  wr-heading-1-redef REDEFINES wr-heading-1
018000                             PIC X(132).
018100
018200*    One line per receipt found for the request in progress --
018300*    laid out in the order Atencion al Cliente reads a receipt
018400*    off the counter screen: number and period first, then the
018500*    money fields, then the status.
018600 01  wr-detail-line.
018700     05  FILLER                PIC X(1)  VALUE SPACE.
018800     05  wc-dtl-rcp-number        PIC X(15).
018900     05  FILLER                PIC X(1)  VALUE SPACE.
019000     05  wc-dtl-rcp-period        PIC X(10).
019100     05  FILLER                PIC X(1)  VALUE SPACE.
019200     05  wn-dtl-rcp-due-date      PIC 9(8).
019300     05  FILLER                PIC X(1)  VALUE SPACE.
019400     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
019500     05  FILLER                PIC X(1)  VALUE SPACE.
019600     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
019700     05  FILLER                PIC X(1)  VALUE SPACE.
019800     05  wc-dtl-rcp-currency      PIC X(3).
019900     05  FILLER                PIC X(1)  VALUE SPACE.
020000     05  wc-dtl-rcp-status        PIC X(15).
020100     05  FILLER                PIC X(46) VALUE SPACE.
020200*    REDEFINES -- the printed detail line is occasionally
020300*    wanted as one flat 132-byte string (e.g. echoing a
020400*    rejected detail line into the error report) instead
020500*    of the broken-out columns above.
020600 01  wr-detail-line-redef REDEFINES wr-detail-line
020700                              PIC X(132).
020800
020900*    Any request whose customer or service id does not verify,
021000*    or whose verified pair turns up no receipts, gets one of
021100*    these instead of a heading/detail pair -- so the run
021200*    always shows a line of output for every PARM-FILE request,
021300*    never a silent gap.
021400 01  wr-error-line.
021500     05  FILLER                PIC X(1)  VALUE SPACE.
021600     05  ERR-SERVICE-ID        PIC 9(9).
021700     05  FILLER                PIC X(1)  VALUE '/'.
021800     05  ERR-CUSTOMER-ID       PIC 9(9).
021900     05  FILLER                PIC X(2)  VALUE ' - '.
022000     05  ERR-MESSAGE           PIC X(60).
022100     05  FILLER                PIC X(50) VALUE SPACE.
022200
022300*    REDEFINES -- lets the error line be moved whole into a
022400*    report buffer as a single alphanumeric field when
022500*    building a combined run-summary record, rather than
022600*    field by field.
022700 01  wr-error-line-redef REDEFINES wr-error-line
022800                              PIC X(132).
022900
023000     COPY MASTER-TABLES.
023100     COPY Z0900-error-wkstg.
023200
023300 PROCEDURE DIVISION.
023400
023500*    Mainline: load the three masters and sort the receipts
023600*    once, then answer every request on PARM-FILE one at a
023700*    time until end of file, then close down.  Nothing in this
023800*    paragraph itself touches a customer or receipt record --
023900*    that is all delegated to B0100 and below.
024000 000-RUN-RCPTINQ.
024100     MOVE 'rcptinq.cbl' TO WC-MSG-SRCFILE
024200     PERFORM A0100-INIT
024300     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
024400     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-RCPTINQ-RPT
024500     STOP RUN.
024600*****************************************************************
024700
024800*    Start-of-job housekeeping: bring the masters into memory,
024900*    get them into due-date order, then open the parameter and
025000*    report files and prime the read-ahead for B0100's loop.
025100 A0100-INIT.
025200     PERFORM A0110-LOAD-CUSTOMER-MASTER
025300     PERFORM A0120-LOAD-SERVICE-MASTER
025400     PERFORM A0130-LOAD-RECEIPT-MASTER
025500     PERFORM A0150-SORT-RECEIPT-MASTER
025600
025700     OPEN INPUT PARM-FILE
025800     IF wc-parm-fs NOT = '00'
025900         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
026000         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
026100         MOVE 'A0100-INIT'        TO WC-MSG-PARA
026200         PERFORM Z0900-ERROR-ROUTINE
026300         STOP RUN
026400     END-IF
026500
026600     OPEN OUTPUT RCPTINQ-RPT
026700     PERFORM B0900-READ-NEXT-PARM.
026800*****************************************************************
026900
027000     COPY LOAD-MASTERS.
027100*****************************************************************
027200
027300*    Puts the in-memory RECEIPT table in newest-due-date-first
027400*    order for B0300's sequential scan -- see the SORT-WORK-FILE
027500*    note up in FILE-CONTROL for why a SORT is used here instead
027600*    of just walking RECEIPT-TBL-ENTRY by its ascending key.
027700 A0150-SORT-RECEIPT-MASTER.
027800     SORT SORT-WORK-FILE
027900         ON DESCENDING KEY RCP-DUE-DATE OF SORT-WORK-REC
028000         USING RECEIPT-MASTER
028100         GIVING WORK-FILE.
028200*****************************************************************
028300
028400*    Driven by 000-RUN-RCPTINQ UNTIL PARM-EOF -- process the
028500*    request the read-ahead already has in PARM-REC, then read
028600*    one more card for the next time around.
028700 B0100-PROCESS-REQUESTS.
028800     PERFORM B0200-PROCESS-ONE-REQUEST
028900     PERFORM B0900-READ-NEXT-PARM.
029000*****************************************************************
029100
029200*    Verify both halves of the request before touching the
029300*    receipt scan at all (TKT-0271) -- a bad customer id and a
029400*    bad service id get their own distinct error lines so
029500*    Atencion al Cliente knows exactly which half of the
029600*    request card to fix, rather than one generic "not found".
029700 B0200-PROCESS-ONE-REQUEST.
029800     PERFORM B0210-VERIFY-CUSTOMER
029900     PERFORM B0220-VERIFY-SERVICE
030000
030100     IF NOT CUST-FOUND
030200         MOVE SPACE TO wr-error-line
030300         MOVE PARM-SERVICE-ID TO ERR-SERVICE-ID
030400         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
030500         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
030600         WRITE RPT-LINE FROM wr-error-line
030700     ELSE
030800         IF NOT SVC-FOUND
030900             MOVE SPACE TO wr-error-line
031000             MOVE PARM-SERVICE-ID TO ERR-SERVICE-ID
031100             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
031200             MOVE 'SERVICE NOT FOUND' TO ERR-MESSAGE
031300             WRITE RPT-LINE FROM wr-error-line
031400         ELSE
031500*    Both halves verified -- print the heading once, then
031600*    walk the whole sorted WORK-FILE looking for lines that
031700*    belong to this request (the sort covers every customer's
031800*    receipts, not just this one, so B0300 filters as it goes).
031900             PERFORM C0100-WRITE-HEADING
032000             SET wc-found-any-sw TO 'N'
032100             OPEN INPUT WORK-FILE
032200             SET wc-work-eof-sw TO 'N'
032300             READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
032400             PERFORM B0300-SCAN-ONE-RECEIPT UNTIL WORK-EOF
032500             CLOSE WORK-FILE
032600*    A verified customer/service pair with zero matching
032700*    receipts is not an error in the master data -- it just
032800*    means the service has never been billed -- but Atencion
032900*    al Cliente still wants a line that says so, not a blank
033000*    stretch of report under the heading.
033100             IF NOT FOUND-ANY-RECEIPT
033200                 MOVE SPACE TO wr-error-line
033300                 MOVE PARM-SERVICE-ID TO ERR-SERVICE-ID
033400                 MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
033500                 MOVE
033600                    'NO RECEIPTS FOUND FOR THIS CUSTOMER/SERVICE'
033700                     TO ERR-MESSAGE
033800                 WRITE RPT-LINE FROM wr-error-line
033900             END-IF
034000         END-IF
034100     END-IF.
034200*****************************************************************
034300
034400*    SEARCH ALL needs CUSTOMER-TBL-ENTRY in ascending
034500*    CUSTOMER-ID order, which is exactly the order
034600*    A0110-LOAD-CUSTOMER-MASTER loads it in -- see
034700*    COPYLIB-LOAD-MASTERS.cpy.
034800 B0210-VERIFY-CUSTOMER.
034900     MOVE ZERO TO wn-cust-idx-found
035000     SET wc-cust-found-sw TO 'N'
035100     SET CUST-IDX TO 1
035200     SEARCH ALL CUSTOMER-TBL-ENTRY
035300         AT END
035400             SET wc-cust-found-sw TO 'N'
035500         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
035600                 = PARM-CUSTOMER-ID
035700         SET wn-cust-idx-found TO CUST-IDX
035800         SET CUST-FOUND TO TRUE
035900     END-SEARCH.
036000*****************************************************************
036100
036200*    Same binary-search pattern as B0210, against the in-memory
036300*    SERVICE table instead of CUSTOMER.
036400 B0220-VERIFY-SERVICE.
036500     MOVE ZERO TO wn-svc-idx-found
036600     SET wc-svc-found-sw TO 'N'
036700     SET SVC-IDX TO 1
036800     SEARCH ALL SERVICE-TBL-ENTRY
036900         AT END
037000             SET wc-svc-found-sw TO 'N'
037100         WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
037200                 = PARM-SERVICE-ID
037300         SET wn-svc-idx-found TO SVC-IDX
037400         SET SVC-FOUND TO TRUE
037500     END-SEARCH.
037600*****************************************************************
037700
037800*    One WORK-FILE record at a time, newest due date first.
037900*    Only a receipt whose service id AND customer id both match
038000*    the current request gets printed -- everything else on
038100*    the sorted file belongs to some other request and is
038200*    skipped without comment.
038300 B0300-SCAN-ONE-RECEIPT.
038400     IF RCP-SERVICE-ID OF WORK-REC = PARM-SERVICE-ID
038500         AND RCP-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
038600         SET FOUND-ANY-RECEIPT TO TRUE
038700         PERFORM C0200-WRITE-DETAIL
038800     END-IF
038900     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
039000*****************************************************************
039100
039200*    Read-ahead for the B0100 loop -- PARM-REC always holds the
039300*    NEXT request to process, one card of lookahead, the usual
039400*    house pattern for driving a PERFORM ... UNTIL xxx-EOF loop.
039500 B0900-READ-NEXT-PARM.
039600     READ PARM-FILE
039700         AT END
039800             SET PARM-EOF TO TRUE
039900     END-READ.
040000*****************************************************************
040100
040200*    Builds the per-request banner from the customer/service
040300*    rows B0210/B0220 already located -- no second lookup.
040400 C0100-WRITE-HEADING.
040500     MOVE SPACE TO wr-heading-1
040600     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-idx-found)
040700         TO wc-hd-svc-name
040800     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
040900         TO wc-hd-cust-names
041000     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
041100         TO wc-hd-cust-lastname
041200     WRITE RPT-LINE FROM wr-heading-1.
041300*****************************************************************
041400
041500*    One detail line per matching receipt -- straight MOVEs off
041600*    WORK-REC, no edits or lookups, since every field printed
041700*    here already lives on the receipt record itself.
041800 C0200-WRITE-DETAIL.
041900     MOVE SPACE TO wr-detail-line
042000     MOVE RCP-NUMBER OF WORK-REC        TO wc-dtl-rcp-number
042100     MOVE RCP-PERIOD-LABEL OF WORK-REC  TO wc-dtl-rcp-period
042200     MOVE RCP-DUE-DATE OF WORK-REC      TO wn-dtl-rcp-due-date
042300     MOVE RCP-AMOUNT OF WORK-REC        TO we-dtl-rcp-amount
042400     MOVE RCP-PENDING-AMOUNT OF WORK-REC TO we-dtl-rcp-pending
042500     MOVE RCP-CURRENCY OF WORK-REC      TO wc-dtl-rcp-currency
042600     MOVE RCP-STATUS OF WORK-REC        TO wc-dtl-rcp-status
042700     WRITE RPT-LINE FROM wr-detail-line.
042800*****************************************************************
042900
043000*    TKT-0580 (SPH, 2003-09-22) -- EOJ close split into two numbered
043100*    steps, PARM-FILE then RCPTINQ-RPT, so shutdown can be driven by
043200*    one PERFORM ... THRU off 000-RUN-RCPTINQ, matching the house
043300*    habit for a fixed shutdown sequence.
043400 Z0300-CLOSE-PARM-FILE.
043500     CLOSE PARM-FILE.
043600************************************************************
043700
043800 Z0310-CLOSE-RCPTINQ-RPT.
043900     CLOSE RCPTINQ-RPT.
044000*****************************************************************
044100
044200*    Shared error/abend path -- see COPYLIB-Z0900-error-routine
044300*    for what this actually does (log to errlog, DISPLAY to the
044400*    console, STOP RUN on a fatal file status).
044500 Z0900-ERROR-ROUTINE.
044600     COPY Z0900-error-routine.
044700 .
