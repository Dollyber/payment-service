000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYHIST.
000300 AUTHOR. E VARGAS.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-05-21.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the payment history listing for one or more
000900**> customers named on the PARM-FILE -- newest payment first,
001000**> enriched with the receipt, service and customer it belongs
001100**> to.  Run after payreg.cbl so PAYMENT-HISTORY is current.
001200*
001300*    C H A N G E   L O G
001400*
001500*  1990-05-21 EV  TKT-0190  Original version.  Sorts the whole    TK0190  
001600*                 PAYMENT-HISTORY file descending by PAY-DATE
001700*                 once at A0100-INIT, then scans the sorted
001800*                 work file once per customer on the PARM-FILE.
001900*  1991-02-14 EV  TKT-0221  "Customer has no registered           TK0221  
002000*                 payments" line now written even when the
002100*                 customer exists but the scan finds nothing --
002200*                 Cobranzas was reading silence as a bug.
002300*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002400*                 Z0900-ERROR-ROUTINE / errlog, matching the
002500*                 rest of the suite.
002600*  1993-11-29 EV  TKT-0330  A missing RECEIPT or SERVICE row no   TK0330  
002700*                 longer aborts the listing -- blank the
002800*                 summary columns and keep going, per Sistemas.
002900*  1996-10-30 LKH TKT-0455  Heading line now repeats per          TK0455  
003000*                 customer instead of once per run, to match
003100*                 the new multi-customer PARM-FILE format.
003200*  1997-05-06 EV  TKT-0470  Cobranzas asked for the full          TK0470  
003300*                 receipt detail -- due date, amount, pending,
003400*                 currency, status -- and the customer email and
003500*                 service description on every line, not just
003600*                 the receipt number and period; detail line
003700*                 widened from 132 to 300 bytes to carry it.
003800*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE compares and the      TK0498  
003900*                 descending SORT key now carry a 4-digit year;
004000*                 ran the whole of 1999's history back through
004100*                 to confirm ordering didn't shift.
004200*  2001-03-15 SPH TKT-0560  RECEIPT/SERVICE table sizes bumped    TK0560  
004300*                 to match COPYLIB-MASTER-TABLES.
004400*  2003-08-11 SPH TKT-0575  Z0300 EOJ close split into two        TK0575  
004500*                 numbered steps (Z0300/Z0310) driven by one
004600*                 PERFORM ... THRU, matching the fixed shutdown
004700*                 sequence used elsewhere in the suite.
004800*  2005-07-20 LKH TKT-0755  Audit pass -- paragraph banners and   TK0755  
004900*                 in-line notes added explaining the SORT/scan
005000*                 flow and the two nested SEARCH ALL lookups;
005100*                 no logic changed.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005800     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005900     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT  PARM-FILE ASSIGN TO PAYHPARM
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS wc-parm-fs.
006600
006700     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS wc-customer-master-fs.
007000
007100     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS wc-service-master-fs.
007400
007500     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS wc-receipt-master-fs.
007800
007900*    PAYMENT-HISTORY is written by payreg.cbl during the
008000*    day's posting run -- this program must run after it so
008100*    the day's own payments are already on file to report.
008200     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS wc-payment-history-fs.
008500
008600*    A0150-SORT-PAYMENT-HISTORY reads the whole of
008700*    PAYMENT-HISTORY through this SD once at start of job and
008800*    GIVES the result to WORK-FILE below, newest payment
008900*    first -- B0200 then scans WORK-FILE once per customer
009000*    rather than resorting per request.
009100     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
009200
009300     SELECT  WORK-FILE ASSIGN TO PAYHWORK
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS wc-work-fs.
009600
009700*    300-byte print line (TKT-0470) -- heading, detail and
009800*    error lines are all WRITTEN into this one FD record from
009900*    their own WORKING-STORAGE layouts below.
010000     SELECT  PAYHIST-RPT ASSIGN TO PAYHRPT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS wc-payhist-rpt-fs.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700 FD  PARM-FILE.
010800*    9-digit customer id, zero-padded the same way
010900*    CUSTOMER-ID is stored on CUSTOMER-MASTER so B0200's
011000*    SEARCH ALL can compare the two fields directly.
011100 01  PARM-REC.
011200     05  PARM-CUSTOMER-ID           PIC 9(09).
011300     05  FILLER                     PIC X(71).
011400
011500 FD  CUSTOMER-MASTER.
011600     COPY CUSTOMER.
011700
011800 FD  SERVICE-MASTER.
011900     COPY SERVICE.
012000
012100 FD  RECEIPT-MASTER.
012200     COPY RECEIPT.
012300
012400*    Every payment ever posted by payreg.cbl, one row per
012500*    payment, oldest first as written -- A0150 below re-sorts
012600*    the whole file descending by PAY-DATE before anything
012700*    else runs, so this FD itself is read exactly once, by
012800*    the SORT verb, never by a plain READ.
012900 FD  PAYMENT-HISTORY.
013000     COPY PAYMENT.
013100
013200*    SD/FD pair for the SORT -- SORT-WORK-REC is the sort
013300*    key's own view of the PAYMENT layout (hence the
013400*    REPLACING trick, dropping the level-01 group name so
013500*    PAY-DATE can be named directly as the key); WORK-REC is
013600*    the same layout again on the GIVING side, read back
013700*    sequentially by B0200/B0300 below.
013800 SD  SORT-WORK-FILE.
013900 01  SORT-WORK-REC.
014000     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
014100         ==05  FILLER==.
014200
014300 FD  WORK-FILE.
014400 01  WORK-REC.
014500     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
014600         ==05  FILLER==.
014700
014800 FD  PAYHIST-RPT.
014900 01  RPT-LINE                  PIC X(300).
015000
015100 WORKING-STORAGE SECTION.
015200*    PARM-EOF/WORK-EOF drive their own read loops; CUST-FOUND
015300*    gates the per-customer lookup; FOUND-ANY-PAYMENT gates
015400*    the "no registered payments" error line; RCP-FOUND and
015500*    SVC-FOUND each gate whether C0200 found the receipt and
015600*    service a payment points back to (TKT-0330 -- a missing
015700*    row no longer aborts the listing, it just blanks those
015800*    columns).
015900 01  wr-switches.
016000     05  wc-parm-eof-sw         PIC X VALUE 'N'.
016100         88  PARM-EOF               VALUE 'Y'.
016200     05  wc-work-eof-sw         PIC X VALUE 'N'.
016300         88  WORK-EOF                VALUE 'Y'.
016400     05  wc-cust-found-sw       PIC X VALUE 'N'.
016500         88  CUST-FOUND              VALUE 'Y'.
016600     05  wc-found-any-sw        PIC X VALUE 'N'.
016700         88  FOUND-ANY-PAYMENT       VALUE 'Y'.
016800     05  wc-rcp-found-sw        PIC X VALUE 'N'.
016900         88  RCP-FOUND                VALUE 'Y'.
017000     05  wc-svc-found-sw        PIC X VALUE 'N'.
017100         88  SVC-FOUND                VALUE 'Y'.
017200
017300      *    One 2-byte status field per SELECT above -- only
017400*    wc-parm-fs is ever actually tested (A0100-INIT); the
017500*    rest exist so Z0900-ERROR-ROUTINE always has something
017600*    to report if COPY LOAD-MASTERS or the SORT step hits
017700*    trouble.
017800 01  wr-file-status-fields.
017900     05  wc-parm-fs                  PIC XX.
018000     05  wc-customer-master-fs       PIC XX.
018100     05  wc-service-master-fs        PIC XX.
018200     05  wc-receipt-master-fs        PIC XX.
018300     05  wc-payment-history-fs       PIC XX.
018400     05  wc-work-fs                  PIC XX.
018500     05  wc-payhist-rpt-fs           PIC XX.
018600
018700      *    Three separate 77-levels, one per SEARCH ALL below --
018800*    wn-cust-idx-found remembers the customer row located by
018900*    B0200; wn-rcp-idx-found and wn-svc-idx-found remember
019000*    the receipt and service rows C0200 locates for the
019100*    payment it is currently detailing.
019200 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
019300 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
019400 77  wn-rcp-idx-found           PIC S9(6) COMP VALUE ZERO.
019500
019600*    One heading per customer (TKT-0455), naming who the
019700*    detail lines underneath belong to.
019800 01  wr-heading-1.
019900     05  FILLER                PIC X(20) VALUE
020000         'PAYMENT HISTORY FOR '.
020100     05  wc-hd-names           PIC X(30).
020200     05  FILLER                PIC X(1)  VALUE SPACE.
020300     05  wc-hd-lastname        PIC X(30).
020400     05  FILLER                PIC X(219) VALUE SPACE.
020500
020600*    REDEFINES -- picks the first and last name fields back
020700*    off the heading line when DISPLAYed together with the
020800*    customer's email on a second header line.
020900 01  wr-heading-1-redef REDEFINES wr-heading-1
021000                             PIC X(300).
021100
021200*    One line per payment, newest first (courtesy of A0150's
021300*    SORT) -- service name and receipt identifiers first,
021400*    then the payment columns themselves, then (TKT-0470) the
021500*    fuller receipt/service/customer detail tacked on after.
021600 01  wr-detail-line.
021700     05  FILLER                PIC X(1)  VALUE SPACE.
021800     05  wc-dtl-service-name      PIC X(20).
021900     05  FILLER                PIC X(1)  VALUE SPACE.
022000     05  wc-dtl-rcp-number        PIC X(12).
022100     05  FILLER                PIC X(1)  VALUE SPACE.
022200     05  wc-dtl-rcp-period        PIC X(8).
022300     05  FILLER                PIC X(1)  VALUE SPACE.
022400     05  wc-dtl-pay-date          PIC X(14).
022500     05  FILLER                PIC X(1)  VALUE SPACE.
022600     05  we-dtl-pay-amount        PIC Z(9)9.99-.
022700     05  FILLER                PIC X(1)  VALUE SPACE.
022800     05  wc-dtl-pay-currency      PIC X(3).
022900     05  FILLER                PIC X(1)  VALUE SPACE.
023000     05  we-dtl-pay-rate          PIC Z(5)9.99.
023100     05  FILLER                PIC X(1)  VALUE SPACE.
023200     05  we-dtl-pay-prev-pend     PIC Z(9)9.99-.
023300     05  FILLER                PIC X(1)  VALUE SPACE.
023400     05  we-dtl-pay-new-pend      PIC Z(9)9.99-.
023500     05  FILLER                PIC X(1)  VALUE SPACE.
023600     05  wc-dtl-pay-status        PIC X(10).
023700*    TKT-0470 (EV, 1997-05-06) -- email, service description and
023800*    the full receipt detail tacked on after the payment columns
023900*    so Cobranzas gets the whole picture off one line, not just
024000*    the receipt number and period.
024100     05  FILLER                PIC X(1)  VALUE SPACE.
024200     05  wc-dtl-cust-email        PIC X(40).
024300     05  FILLER                PIC X(1)  VALUE SPACE.
024400     05  wc-dtl-svc-description   PIC X(60).
024500     05  FILLER                PIC X(1)  VALUE SPACE.
024600     05  wn-dtl-rcp-due-date      PIC 9(8).
024700     05  FILLER                PIC X(1)  VALUE SPACE.
024800     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
024900     05  FILLER                PIC X(1)  VALUE SPACE.
025000     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
025100     05  FILLER                PIC X(1)  VALUE SPACE.
025200     05  wc-dtl-rcp-currency      PIC X(3).
025300     05  FILLER                PIC X(1)  VALUE SPACE.
025400     05  wc-dtl-rcp-status        PIC X(15).
025500     05  FILLER                PIC X(11) VALUE SPACE.
025600
025700*    REDEFINES -- the printed detail line is occasionally wanted
025800*    as one flat 300-byte string (e.g. echoing a rejected detail
025900*    line into the error report) instead of the columns above.
026000 01  wr-detail-line-redef REDEFINES wr-detail-line
026100                              PIC X(300).
026200
026300*    Printed in place of a heading/detail group whenever a
026400*    PARM-FILE customer id fails to verify, or verifies but
026500*    has no matching payments (TKT-0221) -- never a silent
026600*    gap.
026700 01  wr-error-line.
026800     05  FILLER                PIC X(1)  VALUE SPACE.
026900     05  ERR-CUSTOMER-ID       PIC 9(9).
027000     05  FILLER                PIC X(2)  VALUE ' - '.
027100     05  ERR-MESSAGE           PIC X(60).
027200     05  FILLER                PIC X(228) VALUE SPACE.
027300
027400*    REDEFINES -- lets the error line be moved whole into a
027500*    report buffer as a single alphanumeric field when building
027600*    a combined run-summary record, rather than field by field.
027700 01  wr-error-line-redef REDEFINES wr-error-line
027800                              PIC X(300).
027900
028000*    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
028100*    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts and
028200*    CUST-IDX/SVC-IDX/RCP-IDX subscripts the SEARCH ALL verbs
028300*    above use; Z0900-error-wkstg supplies the WC-MSG-*
028400*    fields Z0900-ERROR-ROUTINE prints.
028500     COPY MASTER-TABLES.
028600     COPY Z0900-error-wkstg.
028700
028800 PROCEDURE DIVISION.
028900
029000*    Mainline -- sort the history file, answer every
029100*    PARM-FILE customer one at a time until end of file,
029200*    close down.  WC-MSG-SRCFILE is stamped once here so
029300*    every later call into Z0900-ERROR-ROUTINE tags its
029400*    console message with this program's own name.
029500 000-RUN-PAYHIST.
029600     MOVE 'payhist.cbl' TO WC-MSG-SRCFILE
029700     PERFORM A0100-INIT
029800     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
029900     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-PAYHIST-RPT
030000     STOP RUN.
030100*****************************************************************
030200
030300*    Start-of-job: bring the three masters into memory, sort
030400*    the history file newest-first, then open the parameter
030500*    and report files and prime the read-ahead for B0100's
030600*    loop.
030700 A0100-INIT.
030800     PERFORM A0110-LOAD-CUSTOMER-MASTER
030900     PERFORM A0120-LOAD-SERVICE-MASTER
031000     PERFORM A0130-LOAD-RECEIPT-MASTER
031100     PERFORM A0150-SORT-PAYMENT-HISTORY
031200
031300     OPEN INPUT PARM-FILE
031400     IF wc-parm-fs NOT = '00'
031500         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
031600         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
031700         MOVE 'A0100-INIT'        TO WC-MSG-PARA
031800         PERFORM Z0900-ERROR-ROUTINE
031900         STOP RUN
032000     END-IF
032100
032200*    PAYHIST-RPT is a fresh OUTPUT file every run -- this
032300*    report is not accumulated run over run.
032400     OPEN OUTPUT PAYHIST-RPT
032500     PERFORM B0900-READ-NEXT-PARM.
032600*****************************************************************
032700
032800     COPY LOAD-MASTERS.
032900*****************************************************************
033000
033100*    TKT-0190 -- one SORT, whole PAYMENT-HISTORY file, once
033200*    per run, newest payment first.  Cheaper than sorting
033300*    per customer, and the only way to get a newest-first
033400*    order out of a file that was written oldest-first by
033500*    payreg.cbl.
033600 A0150-SORT-PAYMENT-HISTORY.
033700     SORT SORT-WORK-FILE
033800         ON DESCENDING KEY PAY-DATE OF SORT-WORK-REC
033900         USING PAYMENT-HISTORY
034000         GIVING WORK-FILE.
034100*****************************************************************
034200
034300*    Driven by 000-RUN-PAYHIST UNTIL PARM-EOF -- process the
034400*    customer the read-ahead already has in PARM-REC, then
034500*    read one more card for next time.
034600 B0100-PROCESS-REQUESTS.
034700     PERFORM B0200-PROCESS-ONE-CUSTOMER
034800     PERFORM B0900-READ-NEXT-PARM.
034900*****************************************************************
035000
035100*    Verify the customer, then scan the sorted WORK-FILE
035200*    from the top once per customer, writing a detail line
035300*    for every payment that belongs to them -- a plain
035400*    sequential scan, not a SEARCH ALL, because WORK-FILE is
035500*    ordered by date, not by customer, so there is no way to
035600*    binary-search straight to one customer's payments.
035700 B0200-PROCESS-ONE-CUSTOMER.
035800     MOVE ZERO TO wn-cust-idx-found
035900     SET wc-cust-found-sw TO 'N'
036000     SET CUST-IDX TO 1
036100     SEARCH ALL CUSTOMER-TBL-ENTRY
036200         AT END
036300             MOVE 'N' TO wc-cust-found-sw
036400         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
036500                 = PARM-CUSTOMER-ID
036600             SET wn-cust-idx-found TO CUST-IDX
036700             SET CUST-FOUND TO TRUE
036800     END-SEARCH
036900
037000     IF NOT CUST-FOUND
037100*    A PARM-FILE card with no matching customer is a data
037200*    problem upstream, not a reason to abend the run -- print
037300*    the gap and keep going so the rest of the list still
037400*    gets answered.
037500         MOVE SPACE TO wr-error-line
037600         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
037700         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
037800         WRITE RPT-LINE FROM wr-error-line
037900     ELSE
038000*    WORK-FILE is reopened from the top and scanned whole for
038100*    every customer on the PARM-FILE -- TKT-0190's own design
038200*    choice, accepted because the PARM-FILE is normally a
038300*    short, targeted list, not every customer on file.
038400         PERFORM C0100-WRITE-HEADING
038500         SET wc-found-any-sw TO 'N'
038600         OPEN INPUT WORK-FILE
038700         SET wc-work-eof-sw TO 'N'
038800         READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
038900         PERFORM B0300-SCAN-ONE-PAYMENT UNTIL WORK-EOF
039000         CLOSE WORK-FILE
039100*    TKT-0221 -- a verified customer with zero matching
039200*    payments used to leave nothing printed at all; Cobranzas
039300*    could not tell that from a program bug, so the gap now
039400*    prints its own explicit line.
039500         IF NOT FOUND-ANY-PAYMENT
039600             MOVE SPACE TO wr-error-line
039700             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
039800             MOVE 'CUSTOMER HAS NO REGISTERED PAYMENTS'
039900                 TO ERR-MESSAGE
040000             WRITE RPT-LINE FROM wr-error-line
040100         END-IF
040200     END-IF.
040300*****************************************************************
040400
040500*    One WORK-FILE row per call, whole file, every customer --
040600*    a payment belongs to this customer only if its own
040700*    PAY-CUSTOMER-ID matches the PARM-FILE card; the read at
040800*    the bottom advances the scan regardless of match, so the
040900*    date ordering from A0150 is preserved untouched.
041000 B0300-SCAN-ONE-PAYMENT.
041100     IF PAY-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
041200         SET FOUND-ANY-PAYMENT TO TRUE
041300         PERFORM C0200-LOOKUP-AND-WRITE-DETAIL
041400     END-IF
041500     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
041600*****************************************************************
041700
041800*    Read-ahead for the B0100 loop -- A0100-INIT primes the
041900*    first card before the UNTIL loop ever tests PARM-EOF, so
042000*    an empty PARM-FILE falls straight through to shutdown
042100*    without ever calling B0200.
042200 B0900-READ-NEXT-PARM.
042300     READ PARM-FILE
042400         AT END
042500             SET PARM-EOF TO TRUE
042600     END-READ.
042700*****************************************************************
042800
042900*    Prints the per-customer banner (TKT-0455) from the row
043000*    B0200 already located -- no second lookup needed.
043100 C0100-WRITE-HEADING.
043200     MOVE SPACE TO wr-heading-1
043300     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
043400         TO wc-hd-names
043500     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
043600         TO wc-hd-lastname
043700     WRITE RPT-LINE FROM wr-heading-1.
043800*****************************************************************
043900
044000*    One detail line per payment -- looks up the receipt the
044100*    payment was applied to, then the service that receipt
044200*    belongs to, filling in as much of the line as each
044300*    lookup succeeds at.  TKT-0330 -- a missing RECEIPT or
044400*    SERVICE row (an orphaned payment from old test data, or
044500*    a service deleted after the fact) no longer aborts the
044600*    listing; those columns are simply left blank.
044700 C0200-LOOKUP-AND-WRITE-DETAIL.
044800     MOVE SPACE TO wr-detail-line
044900     SET wc-rcp-found-sw TO 'N'
045000     SET wc-svc-found-sw TO 'N'
045100
045200*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
045300*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
045400*    of compares regardless of table size.
045500     SET RCP-IDX TO 1
045600     SEARCH ALL RECEIPT-TBL-ENTRY
045700         AT END
045800             SET wc-rcp-found-sw TO 'N'
045900         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
046000                 = PAY-RECEIPT-ID OF WORK-REC
046100             SET wn-rcp-idx-found TO RCP-IDX
046200             SET RCP-FOUND TO TRUE
046300     END-SEARCH
046400
046500     IF RCP-FOUND
046600         MOVE RCP-NUMBER OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
046700             TO wc-dtl-rcp-number
046800         MOVE RCP-PERIOD-LABEL OF RECEIPT-TBL-ENTRY
046900                 (wn-rcp-idx-found)
047000             TO wc-dtl-rcp-period
047100         MOVE RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
047200                 (wn-rcp-idx-found)
047300             TO wn-dtl-rcp-due-date
047400         MOVE RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
047500             TO we-dtl-rcp-amount
047600         MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
047700                 (wn-rcp-idx-found)
047800             TO we-dtl-rcp-pending
047900         MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
048000             TO wc-dtl-rcp-currency
048100         MOVE RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
048200             TO wc-dtl-rcp-status
048300
048400*    Second SEARCH ALL, nested inside the first -- only
048500*    attempted once the receipt itself was found, since the
048600*    service id being searched for comes off that receipt
048700*    row.
048800         SET SVC-IDX TO 1
048900         SEARCH ALL SERVICE-TBL-ENTRY
049000             AT END
049100                 SET wc-svc-found-sw TO 'N'
049200             WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
049300                     = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
049400                         (wn-rcp-idx-found)
049500                 SET wn-svc-idx-found TO SVC-IDX
049600                 SET SVC-FOUND TO TRUE
049700         END-SEARCH
049800
049900         IF SVC-FOUND
050000             MOVE SVC-NAME OF SERVICE-TBL-ENTRY
050100                     (wn-svc-idx-found)
050200                 TO wc-dtl-service-name
050300             MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY
050400                     (wn-svc-idx-found)
050500                 TO wc-dtl-svc-description
050600         END-IF
050700     END-IF
050800
050900*    TKT-0470 -- the customer's email and the payment's own
051000*    fields always print, whether or not the receipt/service
051100*    lookups above succeeded; only the receipt- and service-
051200*    derived columns are ever left blank.
051300     MOVE CUST-EMAIL OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
051400         TO wc-dtl-cust-email
051500     MOVE PAY-DATE OF WORK-REC       TO wc-dtl-pay-date
051600     MOVE PAY-AMOUNT OF WORK-REC     TO we-dtl-pay-amount
051700     MOVE PAY-CURRENCY OF WORK-REC   TO wc-dtl-pay-currency
051800     MOVE PAY-EXCHANGE-RATE OF WORK-REC TO we-dtl-pay-rate
051900     MOVE PAY-PREV-PENDING OF WORK-REC  TO we-dtl-pay-prev-pend
052000     MOVE PAY-NEW-PENDING OF WORK-REC   TO we-dtl-pay-new-pend
052100     MOVE PAY-STATUS OF WORK-REC        TO wc-dtl-pay-status
052200
052300     WRITE RPT-LINE FROM wr-detail-line.
052400*****************************************************************
052500
052600*    TKT-0575 (SPH, 2003-08-11) -- closes split into two numbered
052700*    steps, PARM-FILE then PAYHIST-RPT, so EOJ can be driven by one
052800*    PERFORM ... THRU off 000-RUN-PAYHIST, matching the house habit
052900*    for a fixed shutdown sequence.
053000 Z0300-CLOSE-PARM-FILE.
053100     CLOSE PARM-FILE.
053200************************************************************
053300
053400*    Second half of the TKT-0575 split shutdown -- 000-RUN-
053500*    PAYHIST drives both halves with one PERFORM ... THRU.
053600 Z0310-CLOSE-PAYHIST-RPT.
053700     CLOSE PAYHIST-RPT.
053800*****************************************************************
053900
054000*    Shared error/abend path -- see COPYLIB-Z0900-error-
054100*    routine; every caller above fills WC-MSG-FILENAME/
054200*    FILESTAT/PARA before PERFORMing here, the same contract
054300*    every program in the suite uses.
054400 Z0900-ERROR-ROUTINE.
054500     COPY Z0900-error-routine.
054600 .
054700
054800
