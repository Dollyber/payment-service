000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SVCBAL.
000300 AUTHOR. L HUAMAN.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1991-01-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the per-customer service balance summary --
000900**> for every service a customer holds, total billed and total
001000**> still pending across that service's receipts, with a
001100**> control break giving grand totals for the customer.
001200*
001300*  This is the "what do they owe right now, across everything"
001400*  report -- one line per active-or-not service the customer
001500*  holds, rolled up from every receipt on file for it, closed
001600*  out with a customer grand-total line.  RCPTINQ answers the
001700*  narrower "show me every receipt for this one service"
001800*  question; this program answers the wider one, for all of a
001900*  customer's services at once.
002000*
002100*    C H A N G E   L O G
002200*
002300*  1991-01-09 LKH TKT-0210  Original version.  One line per       TK0210  
002400*                 service, control-broken by customer, replacing
002500*                 the balance screen Cobranzas used to print one
002600*                 customer at a time.
002700*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002800*                 Z0900-ERROR-ROUTINE / errlog, matching the
002900*                 rest of the suite.
003000*  1992-08-17 EV  TKT-0288  Mixed-currency services now print     TK0288  
003100*                 MULTIMONEDA in the currency column instead of
003200*                 silently showing the last receipt's currency
003300*                 the totals belonged to.
003400*  1996-10-30 LKH TKT-0455  Heading line now repeats per customer TK0455  
003500*                 instead of once per run, to match the new
003600*                 multi-customer PARM-FILE format.
003700*  1998-12-03 JLC TKT-0498  Y2K -- no date compares in this       TK0498  
003800*                 program, but wn-cust-total-pending widened
003900*                 along with the rest of the money fields in the
004000*                 TKT-0498 sweep, for consistency.
004100*  2001-03-15 SPH TKT-0560  SERVICE/RECEIPT table sizes bumped to TK0560  
004200*                 match COPYLIB-MASTER-TABLES.
004300*  2003-10-14 SPH TKT-0585  Z0300 EOJ close split into two        TK0585  
004400*                 numbered steps (Z0300/Z0310) driven by one
004500*                 PERFORM ... THRU, matching the fixed shutdown
004600*                 sequence used elsewhere in the suite.
004700*  2005-07-15 LKH TKT-0750  Audit pass -- paragraph banners and   TK0750  
004800*                 in-line notes added explaining the control
004900*                 break and the mixed-currency handling; no
005000*                 logic changed.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005700     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005800     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    PARM-FILE carries one customer id per line -- a plain list
006300*    Cobranzas supplies ahead of the overnight run, usually the
006400*    accounts due for a collections follow-up call that week.
006500     SELECT  PARM-FILE ASSIGN TO SVCBPARM
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS wc-parm-fs.
006800
006900*    All three masters loaded whole into memory by COPY
007000*    LOAD-MASTERS (see A0100-INIT) -- B0300/C0300 below scan
007100*    SERVICE-TABLE and RECEIPT-TABLE in full for every customer
007200*    rather than re-reading the flat files.
007300*    All three masters below are loaded whole into memory by
007400*    COPY LOAD-MASTERS (A0100-INIT) -- B0300/C0300 scan
007500*    SERVICE-TABLE and RECEIPT-TABLE in full for every
007600*    customer rather than re-reading the flat files, which is
007700*    why there is no SORT step in this program the way
007800*    RCPTINQ has one.
007900     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS wc-customer-master-fs.
008200
008300     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS wc-service-master-fs.
008600
008700     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS wc-receipt-master-fs.
009000
009100*    One print line per WRITE -- heading, detail, customer-
009200*    totals and error lines are all built in their own
009300*    WORKING-STORAGE layout below, then moved into RPT-LINE.
009400     SELECT  SVCBAL-RPT ASSIGN TO SVCBRPT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS wc-svcbal-rpt-fs.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100*    One customer id per PARM-FILE line -- the wide FILLER pad
010200*    leaves room for Cobranzas to add a follow-up reason code
010300*    to the card later without reformatting the file.
010400 FD  PARM-FILE.
010500 01  PARM-REC.
010600     05  PARM-CUSTOMER-ID           PIC 9(09).
010700     05  FILLER                     PIC X(71).
010800
010900*    Read once apiece by A0110/A0120/A0130 below and never
011000*    reopened -- once COPY LOAD-MASTERS has them in the three
011100*    in-memory tables, the rest of the program never touches
011200*    these FDs again.
011300 FD  CUSTOMER-MASTER.
011400     COPY CUSTOMER.
011500
011600 FD  SERVICE-MASTER.
011700     COPY SERVICE.
011800
011900*    RECEIPT carries every payment and pending-balance row on
012000*    file, for every customer and every service -- this FD is
012100*    the widest of the three and the slowest to load, which is
012200*    why B0100 does not re-read it per customer.
012300 FD  RECEIPT-MASTER.
012400     COPY RECEIPT.
012500
012600*    132-byte print line, unblocked -- matches the other report
012700*    programs in the suite; heading, detail, customer-totals
012800*    and error lines are all WRITTEN into this one FD record
012900*    from their own WORKING-STORAGE layouts below.
013000 FD  SVCBAL-RPT.
013100 01  RPT-LINE                  PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400*    PARM-EOF drives the B0100 read loop; CUST-FOUND gates the
013500*    per-customer lookup; FOUND-ANY-SERVICE and
013600*    FOUND-ANY-RECEIPT each gate one level of the control break
013700*    below (a customer can verify but own no services, and a
013800*    service can exist but own no receipts); MIXED-CURRENCY
013900*    flags a service whose receipts were not all billed in the
014000*    same currency, per TKT-0288.
014100 01  wr-switches.
014200     05  wc-parm-eof-sw          PIC X VALUE 'N'.
014300         88  PARM-EOF                VALUE 'Y'.
014400     05  wc-cust-found-sw        PIC X VALUE 'N'.
014500         88  CUST-FOUND               VALUE 'Y'.
014600     05  wc-found-any-svc-sw     PIC X VALUE 'N'.
014700         88  FOUND-ANY-SERVICE        VALUE 'Y'.
014800     05  wc-found-any-rcp-sw     PIC X VALUE 'N'.
014900         88  FOUND-ANY-RECEIPT        VALUE 'Y'.
015000     05  wc-mixed-currency-sw    PIC X VALUE 'N'.
015100         88  MIXED-CURRENCY           VALUE 'Y'.
015200
015300*    One 2-byte status field per SELECT above -- only
015400*    wc-parm-fs is ever actually tested (A0100-INIT); the
015500*    master-file statuses exist so Z0900-ERROR-ROUTINE always
015600*    has something to report if COPY LOAD-MASTERS hits trouble
015700*    opening one of the three masters.
015800 01  wr-file-status-fields.
015900     05  wc-parm-fs                  PIC XX.
016000     05  wc-customer-master-fs       PIC XX.
016100     05  wc-service-master-fs        PIC XX.
016200     05  wc-receipt-master-fs        PIC XX.
016300     05  wc-svcbal-rpt-fs            PIC XX.
016400
016500*    wn-cust-idx-found remembers which CUSTOMER-TABLE row the
016600*    current PARM-FILE card matched; wn-svc-scan-idx and
016700*    wn-rcp-scan-idx are the two nested table-scan subscripts
016800*    B0300/C0300 drive straight through the whole SERVICE and
016900*    RECEIPT tables for that customer.
017000      *    Three separate 77-levels, not one group, because each
017100*    is an independent counter with its own reset point in
017200*    the control break: wn-cust-idx-found remembers which
017300*    CUSTOMER-TABLE row the current PARM-FILE card matched;
017400*    wn-svc-scan-idx and wn-rcp-scan-idx are the two nested
017500*    table-scan subscripts B0300/C0300 drive straight through
017600*    the whole SERVICE and RECEIPT tables for that customer.
017700 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
017800 77  wn-svc-scan-idx            PIC S9(5) COMP VALUE ZERO.
017900 77  wn-rcp-scan-idx            PIC S9(6) COMP VALUE ZERO.
018000
018100*    Two levels of running total -- per-service (reset at the
018200*    top of every C0200) and per-customer (reset at the top of
018300*    every B0200, accumulated once per service by C0200).
018400*    wc-svc-currency remembers the first receipt's currency
018500*    for the service currently being summarized so C0300 has
018600*    something to compare each later receipt against.
018700*    Two levels of running total -- per-service (reset at
018800*    the top of every C0200) and per-customer (reset at the
018900*    top of every B0200, accumulated once per service by
019000*    C0200).  wc-svc-currency remembers the first receipt's
019100*    currency for the service currently being summarized so
019200*    C0300 has something to compare each later receipt
019300*    against; wc-svc-out-currency holds whatever actually
019400*    prints -- either that currency, or MULTIMONEDA if C0300
019500*    found a mismatch.
019600 01  wr-accum-fields.
019700     05  wn-svc-total-amount    PIC S9(10)V9(2) COMP-3
019800                                        VALUE ZERO.
019900     05  wn-svc-total-pending   PIC S9(10)V9(2) COMP-3
020000                                        VALUE ZERO.
020100     05  wc-svc-currency        PIC X(03).
020200     05  wc-svc-out-currency    PIC X(12).
020300*    Customer-level totals carry two more integer digits than
020400*    the service-level ones above -- a customer can hold many
020500*    services, so the grand total needs the extra headroom
020600*    even though no single service total ever gets that large.
020700     05  wn-cust-total-amount   PIC S9(12)V9(2) COMP-3
020800                                        VALUE ZERO.
020900     05  wn-cust-total-pending  PIC S9(12)V9(2) COMP-3
021000                                        VALUE ZERO.
021100
021200*    One heading per customer (TKT-0455), naming who the detail
021300*    lines underneath belong to -- same reasoning as RCPTINQ's
021400*    own per-request heading.
021500 01  wr-heading-1.
021600     05  FILLER                PIC X(22) VALUE
021700         'SERVICE BALANCES FOR  '.
021800     05  wc-hd-names           PIC X(30).
021900     05  FILLER                PIC X(1)  VALUE SPACE.
022000     05  wc-hd-lastname        PIC X(30).
022100     05  FILLER                PIC X(49) VALUE SPACE.
022200
022300*    REDEFINES -- lets the customer banner above be re-examined
022400*    as one plain print line when echoed to the console job log.
022500 01  wr-heading-1-redef REDEFINES wr-heading-1
022600                             PIC X(132).
022700
022800*    One line per service the customer holds -- name,
022900*    description and currency first, then the two rolled-up
023000*    money columns C0200 builds from every receipt on that
023100*    service.
023200 01  wr-detail-line.
023300     05  FILLER                PIC X(1)  VALUE SPACE.
023400     05  wc-dtl-svc-name          PIC X(30).
023500     05  FILLER                PIC X(1)  VALUE SPACE.
023600     05  wc-dtl-svc-description   PIC X(40).
023700     05  FILLER                PIC X(1)  VALUE SPACE.
023800     05  wc-dtl-svc-currency      PIC X(12).
023900     05  FILLER                PIC X(1)  VALUE SPACE.
024000     05  we-dtl-svc-tot-amount    PIC Z(9)9.99-.
024100     05  FILLER                PIC X(1)  VALUE SPACE.
024200     05  we-dtl-svc-tot-pending   PIC Z(9)9.99-.
024300     05  FILLER                PIC X(17) VALUE SPACE.
024400
024500*    REDEFINES -- lets a service detail line be re-examined as
024600*    one plain print line when echoed to the console job log,
024700*    the same trick used on wr-heading-1 above.
024800 01  wr-detail-line-redef REDEFINES wr-detail-line
024900                             PIC X(132).
025000
025100*    Control-break footer -- one per customer, printed by
025200*    C0400 only after every service the customer holds has
025300*    been summarized, so the totals are always complete when
025400*    they print.
025500 01  wr-cust-totals-line.
025600     05  FILLER                PIC X(3)  VALUE SPACE.
025700     05  FILLER                PIC X(30) VALUE
025800         'CUSTOMER TOTALS'.
025900     05  FILLER                PIC X(61) VALUE SPACE.
026000     05  we-ctl-tot-amount        PIC Z(11)9.99-.
026100     05  FILLER                PIC X(1)  VALUE SPACE.
026200     05  we-ctl-tot-pending       PIC Z(11)9.99-.
026300     05  FILLER                PIC X(5)  VALUE SPACE.
026400
026500*    REDEFINES -- same console-echo trick applied to the
026600*    per-customer grand-totals line.
026700 01  wr-cust-totals-redef REDEFINES wr-cust-totals-line
026800                             PIC X(132).
026900
027000*    Printed in place of a heading/detail/totals group whenever
027100*    a PARM-FILE customer id fails to verify, or verifies but
027200*    owns no services, or a service owns no receipts -- the
027300*    same "never a silent gap" rule RCPTINQ follows.
027400*    Printed whenever B0200/C0200 cannot complete a level of
027500*    the control break for lack of data -- ERR-MESSAGE text is
027600*    filled in by whichever paragraph detects the gap, so one
027700*    layout covers all three failure cases (bad customer id,
027800*    customer with no services, service with no receipts).
027900 01  wr-error-line.
028000     05  FILLER                PIC X(1)  VALUE SPACE.
028100     05  ERR-CUSTOMER-ID       PIC 9(9).
028200     05  FILLER                PIC X(2)  VALUE ' - '.
028300     05  ERR-MESSAGE           PIC X(60).
028400     05  FILLER                PIC X(59) VALUE SPACE.
028500
028600     COPY MASTER-TABLES.
028700     COPY Z0900-error-wkstg.
028800
028900*    Numbered-paragraph style: 0nn mainline, A0nnn start-of-job,
029000*    B0nnn per-customer control, C0nnn the service/receipt
029100*    control-break levels and report writers, Z0nnn shutdown
029200*    and error -- the same letter scheme the rest of the suite
029300*    follows.
029400 PROCEDURE DIVISION.
029500
029600*    Mainline -- load the masters, answer every PARM-FILE
029700*    customer one at a time until end of file, close down.
029800 000-RUN-SVCBAL.
029900     MOVE 'svcbal.cbl' TO WC-MSG-SRCFILE
030000     PERFORM A0100-INIT
030100     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
030200     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-SVCBAL-RPT
030300     STOP RUN.
030400*****************************************************************
030500
030600*    Start-of-job: bring the three masters into memory, then
030700*    open the parameter and report files and prime the
030800*    read-ahead for B0100's loop.  No SORT step here, unlike
030900*    RCPTINQ -- this report's control break runs off the
031000*    PARM-FILE's own customer order, not off receipt due dates.
031100 A0100-INIT.
031200     PERFORM A0110-LOAD-CUSTOMER-MASTER
031300     PERFORM A0120-LOAD-SERVICE-MASTER
031400     PERFORM A0130-LOAD-RECEIPT-MASTER
031500
031600     OPEN INPUT PARM-FILE
031700     IF wc-parm-fs NOT = '00'
031800         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
031900         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
032000         MOVE 'A0100-INIT'        TO WC-MSG-PARA
032100         PERFORM Z0900-ERROR-ROUTINE
032200         STOP RUN
032300     END-IF
032400
032500     OPEN OUTPUT SVCBAL-RPT
032600     PERFORM B0900-READ-NEXT-PARM.
032700*****************************************************************
032800
032900     COPY LOAD-MASTERS.
033000*****************************************************************
033100
033200*    Driven by 000-RUN-SVCBAL UNTIL PARM-EOF -- process the
033300*    customer the read-ahead already has in PARM-REC, then read
033400*    one more card for next time.
033500 B0100-PROCESS-REQUESTS.
033600     PERFORM B0200-PROCESS-ONE-CUSTOMER
033700     PERFORM B0900-READ-NEXT-PARM.
033800*****************************************************************
033900
034000*    Top of the control break.  Verify the customer, then walk
034100*    every row of SERVICE-TABLE looking for ones that belong to
034200*    them (B0300) -- there is no index from customer to service
034300*    in the in-memory tables, so this is a straight linear scan
034400*    once per customer rather than a SEARCH ALL.
034500 B0200-PROCESS-ONE-CUSTOMER.
034600     MOVE ZERO TO wn-cust-idx-found
034700     SET wc-cust-found-sw TO 'N'
034800     SET CUST-IDX TO 1
034900     SEARCH ALL CUSTOMER-TBL-ENTRY
035000         AT END
035100             SET wc-cust-found-sw TO 'N'
035200         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
035300                 = PARM-CUSTOMER-ID
035400         SET wn-cust-idx-found TO CUST-IDX
035500         SET CUST-FOUND TO TRUE
035600     END-SEARCH
035700
035800     IF NOT CUST-FOUND
035900         MOVE SPACE TO wr-error-line
036000         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
036100         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
036200         WRITE RPT-LINE FROM wr-error-line
036300     ELSE
036400*    Customer verified -- print their heading, zero the
036500*    customer-level accumulators, then scan every SERVICE-TABLE
036600*    row once.  wn-cust-total-amount/PENDING are zeroed here,
036700*    not in C0200, because C0200 runs once per service and adds
036800*    into them -- they must start the customer at zero, not
036900*    the service.
037000         PERFORM C0100-WRITE-HEADING
037100         MOVE ZERO TO wn-cust-total-amount wn-cust-total-pending
037200         SET wc-found-any-svc-sw TO 'N'
037300         SET wn-svc-scan-idx TO 1
037400         PERFORM B0300-SCAN-ONE-SERVICE
037500             UNTIL wn-svc-scan-idx > wn-service-count
037600
037700         IF NOT FOUND-ANY-SERVICE
037800             MOVE SPACE TO wr-error-line
037900             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
038000             MOVE 'CUSTOMER HAS NO REGISTERED SERVICES'
038100                 TO ERR-MESSAGE
038200             WRITE RPT-LINE FROM wr-error-line
038300         ELSE
038400*    At least one service belonged to this customer -- print
038500*    the customer-totals footer now that every service line
038600*    that will ever add into wn-cust-total-amount/PENDING has
038700*    already run.
038800             PERFORM C0400-WRITE-CUSTOMER-TOTALS
038900         END-IF
039000     END-IF.
039100*****************************************************************
039200
039300*    One SERVICE-TABLE row at a time, whole table, every
039400*    customer -- a service belongs to this customer only if
039500*    its own SVC-CUSTOMER-ID matches the PARM-FILE card.  This
039600*    is the middle level of the control break: each match is a
039700*    new detail line, summarized by C0200 below.
039800 B0300-SCAN-ONE-SERVICE.
039900     IF SVC-CUSTOMER-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
040000             = PARM-CUSTOMER-ID
040100         SET FOUND-ANY-SERVICE TO TRUE
040200         PERFORM C0200-SUMMARIZE-ONE-SERVICE
040300     END-IF
040400     ADD 1 TO wn-svc-scan-idx.
040500*****************************************************************
040600
040700*    Prints the per-customer banner from the row B0200 already
040800*    located -- no second lookup.
040900 C0100-WRITE-HEADING.
041000     MOVE SPACE TO wr-heading-1
041100     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
041200         TO wc-hd-names
041300     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
041400         TO wc-hd-lastname
041500     WRITE RPT-LINE FROM wr-heading-1.
041600*****************************************************************
041700
041800*    Bottom level of the control break -- rolls every receipt
041900*    that belongs to this one service (matched by both
042000*    SERVICE-ID and PARM-CUSTOMER-ID, since a service id alone
042100*    is not unique to one customer on RECEIPT-TABLE) into the
042200*    two wn-svc-total-* accumulators, then either writes the
042300*    service's detail line or, if it turned up no receipts at
042400*    all, an error line instead.
042500 C0200-SUMMARIZE-ONE-SERVICE.
042600     MOVE ZERO TO wn-svc-total-amount wn-svc-total-pending
042700     MOVE SPACE TO wc-svc-currency
042800     SET wc-found-any-rcp-sw TO 'N'
042900     SET wc-mixed-currency-sw TO 'N'
043000     SET wn-rcp-scan-idx TO 1
043100     PERFORM C0300-SCAN-ONE-RECEIPT
043200         UNTIL wn-rcp-scan-idx > wn-receipt-count
043300
043400     IF NOT FOUND-ANY-RECEIPT
043500         MOVE SPACE TO wr-error-line
043600         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
043700         STRING SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
043800                ' - SERVICE HAS NO REGISTERED RECEIPTS'
043900             DELIMITED BY SIZE INTO ERR-MESSAGE
044000         WRITE RPT-LINE FROM wr-error-line
044100     ELSE
044200*    TKT-0288 -- a service billed in more than one currency
044300*    across its receipts (a rate-plan change mid-history, or a
044400*    data-entry slip) cannot honestly show one currency code
044500*    on its summary line, so MULTIMONEDA goes in the currency
044600*    column instead of whichever currency happened to belong
044700*    to the last receipt scanned.
044800         IF MIXED-CURRENCY
044900             MOVE 'MULTIMONEDA' TO wc-svc-out-currency
045000         ELSE
045100             MOVE wc-svc-currency TO wc-svc-out-currency
045200         END-IF
045300         PERFORM C0500-WRITE-SERVICE-DETAIL
045400         ADD wn-svc-total-amount  TO wn-cust-total-amount
045500         ADD wn-svc-total-pending TO wn-cust-total-pending
045600     END-IF.
045700*****************************************************************
045800
045900*    One RECEIPT-TABLE row at a time, whole table, every
046000*    service -- a receipt belongs to the service/customer pair
046100*    being summarized only if both its SERVICE-ID and
046200*    CUSTOMER-ID match.  The first matching receipt sets
046300*    wc-svc-currency as the service's baseline; every later
046400*    match compares against that baseline to detect a mixed
046500*    currency.
046600 C0300-SCAN-ONE-RECEIPT.
046700     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
046800           = SERVICE-ID OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
046900         AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
047000                 (wn-rcp-scan-idx) = PARM-CUSTOMER-ID
047100         IF NOT FOUND-ANY-RECEIPT
047200             MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY
047300                     (wn-rcp-scan-idx)
047400                 TO wc-svc-currency
047500         ELSE
047600             IF RCP-CURRENCY OF RECEIPT-TBL-ENTRY
047700                     (wn-rcp-scan-idx) NOT = wc-svc-currency
047800                 SET MIXED-CURRENCY TO TRUE
047900             END-IF
048000         END-IF
048100         SET FOUND-ANY-RECEIPT TO TRUE
048200*    Both the paid amount and the still-open balance add
048300*    straight into the service's running totals -- a
048400*    customer can be shown both figures side by side on
048500*    the detail line without a second pass over receipts.
048600         ADD RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-scan-idx)
048700             TO wn-svc-total-amount
048800         ADD RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
048900                 (wn-rcp-scan-idx)
049000             TO wn-svc-total-pending
049100     END-IF
049200     ADD 1 TO wn-rcp-scan-idx.
049300*****************************************************************
049400
049500*    Control-break footer -- runs once per customer, after
049600*    every service that customer holds has already added its
049700*    share into wn-cust-total-amount/PENDING.
049800 C0400-WRITE-CUSTOMER-TOTALS.
049900*    Control-break footer -- runs once per customer, after
050000*    every service that customer holds has already added its
050100*    share into wn-cust-total-amount/PENDING (B0200 is the
050200*    only caller, and only after B0300 has finished its
050300*    UNTIL loop over the whole service table).
050400     MOVE SPACE TO wr-cust-totals-line
050500     MOVE wn-cust-total-amount  TO we-ctl-tot-amount
050600     MOVE wn-cust-total-pending TO we-ctl-tot-pending
050700     WRITE RPT-LINE FROM wr-cust-totals-line.
050800*****************************************************************
050900
051000*    One detail line per service -- straight MOVEs off the
051100*    accumulators C0200/C0300 just built, plus the service name
051200*    and description looked up off the SERVICE-TABLE row B0300
051300*    is currently scanning.
051400 C0500-WRITE-SERVICE-DETAIL.
051500*    One detail line per service -- straight MOVEs off the
051600*    accumulators C0200/C0300 just built, plus the service
051700*    name and description looked up off the SERVICE-TABLE
051800*    row B0300 is currently scanning.
051900     MOVE SPACE TO wr-detail-line
052000     MOVE SVC-NAME OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
052100         TO wc-dtl-svc-name
052200     MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY (wn-svc-scan-idx)
052300         TO wc-dtl-svc-description
052400     MOVE wc-svc-out-currency   TO wc-dtl-svc-currency
052500     MOVE wn-svc-total-amount   TO we-dtl-svc-tot-amount
052600     MOVE wn-svc-total-pending  TO we-dtl-svc-tot-pending
052700     WRITE RPT-LINE FROM wr-detail-line.
052800*****************************************************************
052900
053000*    Read-ahead for the B0100 loop, same one-card-of-lookahead
053100*    pattern used throughout the suite.
053200 B0900-READ-NEXT-PARM.
053300*    Read-ahead for the B0100 loop -- A0100-INIT primes the
053400*    first card before the UNTIL loop ever tests PARM-EOF, so
053500*    a PARM-FILE with zero cards falls straight through to
053600*    shutdown without ever calling B0200.
053700     READ PARM-FILE
053800         AT END
053900             SET PARM-EOF TO TRUE
054000     END-READ.
054100*****************************************************************
054200
054300*    TKT-0585 (SPH, 2003-10-14) -- EOJ close split into two
054400*    numbered steps, PARM-FILE then SVCBAL-RPT, so shutdown can
054500*    be driven by one PERFORM ... THRU off 000-RUN-SVCBAL,
054600*    matching the house habit for a fixed shutdown sequence.
054700 Z0300-CLOSE-PARM-FILE.
054800     CLOSE PARM-FILE.
054900*****************************************************************
055000
055100 Z0310-CLOSE-SVCBAL-RPT.
055200     CLOSE SVCBAL-RPT.
055300*****************************************************************
055400
055500*    Shared error/abend path -- see COPYLIB-Z0900-error-routine;
055600*    every caller above fills WC-MSG-FILENAME/FILESTAT/PARA
055700*    before PERFORMing here, the same contract every program in
055800*    the suite uses.
055900 Z0900-ERROR-ROUTINE.
056000     COPY Z0900-error-routine.
056100 .
