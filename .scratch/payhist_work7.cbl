000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYHIST.
000300 AUTHOR. E VARGAS.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1990-05-21.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Build the payment history listing for one or more
000900**> customers named on the PARM-FILE -- newest payment first,
001000**> enriched with the receipt, service and customer it belongs
001100**> to.  Run after payreg.cbl so PAYMENT-HISTORY is current.
001200*
001300*    C H A N G E   L O G
001400*
001500*  1990-05-21 EV  TKT-0190  Original version.  Sorts the whole    TK0190  
001600*                 PAYMENT-HISTORY file descending by PAY-DATE
001700*                 once at A0100-INIT, then scans the sorted
001800*                 work file once per customer on the PARM-FILE.
001900*  1991-02-14 EV  TKT-0221  "Customer has no registered           TK0221  
002000*                 payments" line now written even when the
002100*                 customer exists but the scan finds nothing --
002200*                 Cobranzas was reading silence as a bug.
002300*  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
002400*                 Z0900-ERROR-ROUTINE / errlog, matching the
002500*                 rest of the suite.
002600*  1993-11-29 EV  TKT-0330  A missing RECEIPT or SERVICE row no   TK0330  
002700*                 longer aborts the listing -- blank the
002800*                 summary columns and keep going, per Sistemas.
002900*  1996-10-30 LKH TKT-0455  Heading line now repeats per          TK0455  
003000*                 customer instead of once per run, to match
003100*                 the new multi-customer PARM-FILE format.
003200*  1997-05-06 EV  TKT-0470  Cobranzas asked for the full          TK0470  
003300*                 receipt detail -- due date, amount, pending,
003400*                 currency, status -- and the customer email and
003500*                 service description on every line, not just
003600*                 the receipt number and period; detail line
003700*                 widened from 132 to 300 bytes to carry it.
003800*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE compares and the      TK0498  
003900*                 descending SORT key now carry a 4-digit year;
004000*                 ran the whole of 1999's history back through
004100*                 to confirm ordering didn't shift.
004200*  2001-03-15 SPH TKT-0560  RECEIPT/SERVICE table sizes bumped    TK0560  
004300*                 to match COPYLIB-MASTER-TABLES.
004400*  2003-08-11 SPH TKT-0575  Z0300 EOJ close split into two        TK0575  
004500*                 numbered steps (Z0300/Z0310) driven by one
004600*                 PERFORM ... THRU, matching the fixed shutdown
004700*                 sequence used elsewhere in the suite.
004800*  2005-07-20 LKH TKT-0755  Audit pass -- paragraph banners and   TK0755  
004900*                 in-line notes added explaining the SORT/scan
005000*                 flow and the two nested SEARCH ALL lookups;
005100*                 no logic changed.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
005800     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
005900     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT  PARM-FILE ASSIGN TO PAYHPARM
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS wc-parm-fs.
006600
006700     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS wc-customer-master-fs.
007000
007100     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS wc-service-master-fs.
007400
007500     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS wc-receipt-master-fs.
007800
007900*    PAYMENT-HISTORY is written by payreg.cbl during the
008000*    day's posting run -- this program must run after it so
008100*    the day's own payments are already on file to report.
008200     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS wc-payment-history-fs.
008500
008600*    A0150-SORT-PAYMENT-HISTORY reads the whole of
008700*    PAYMENT-HISTORY through this SD once at start of job and
008800*    GIVES the result to WORK-FILE below, newest payment
008900*    first -- B0200 then scans WORK-FILE once per customer
009000*    rather than resorting per request.
009100     SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
009200
009300     SELECT  WORK-FILE ASSIGN TO PAYHWORK
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS wc-work-fs.
009600
009700*    300-byte print line (TKT-0470) -- heading, detail and
009800*    error lines are all WRITTEN into this one FD record from
009900*    their own WORKING-STORAGE layouts below.
010000     SELECT  PAYHIST-RPT ASSIGN TO PAYHRPT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS wc-payhist-rpt-fs.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700*    One card per customer to report on, read sequentially;
010800*    B0900-READ-NEXT-PARM does all the reading.
010900 FD  PARM-FILE.
011000*    9-digit customer id, zero-padded the same way
011100*    CUSTOMER-ID is stored on CUSTOMER-MASTER so B0200's
011200*    SEARCH ALL can compare the two fields directly.
011300 01  PARM-REC.
011400     05  PARM-CUSTOMER-ID           PIC 9(09).
011500     05  FILLER                     PIC X(71).
011600
011700*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-MASTERS
011800*    at start of job; B0200 then locates each PARM-FILE
011900*    customer in memory rather than re-reading this FD.
012000 FD  CUSTOMER-MASTER.
012100     COPY CUSTOMER.
012200
012300*    Loaded whole into SERVICE-TBL-ENTRY the same way, so
012400*    C0200 can resolve a receipt's service id without a
012500*    second pass over this file.
012600 FD  SERVICE-MASTER.
012700     COPY SERVICE.
012800
012900*    Loaded whole into RECEIPT-TBL-ENTRY by COPY LOAD-MASTERS;
013000*    never read again directly once A0100-INIT finishes.
013100 FD  RECEIPT-MASTER.
013200     COPY RECEIPT.
013300
013400*    Every payment ever posted by payreg.cbl, one row per
013500*    payment, oldest first as written -- A0150 below re-sorts
013600*    the whole file descending by PAY-DATE before anything
013700*    else runs, so this FD itself is read exactly once, by
013800*    the SORT verb, never by a plain READ.
013900 FD  PAYMENT-HISTORY.
014000     COPY PAYMENT.
014100
014200*    SD/FD pair for the SORT -- SORT-WORK-REC is the sort
014300*    key's own view of the PAYMENT layout (hence the
014400*    REPLACING trick, dropping the level-01 group name so
014500*    PAY-DATE can be named directly as the key); WORK-REC is
014600*    the same layout again on the GIVING side, read back
014700*    sequentially by B0200/B0300 below.
014800 SD  SORT-WORK-FILE.
014900 01  SORT-WORK-REC.
015000     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
015100         ==05  FILLER==.
015200
015300 FD  WORK-FILE.
015400 01  WORK-REC.
015500     COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
015600         ==05  FILLER==.
015700
015800*    Print file -- 300 bytes wide to carry the full TKT-0470
015900*    detail line without truncation.
016000 FD  PAYHIST-RPT.
016100 01  RPT-LINE                  PIC X(300).
016200
016300 WORKING-STORAGE SECTION.
016400*    PARM-EOF/WORK-EOF drive their own read loops; CUST-FOUND
016500*    gates the per-customer lookup; FOUND-ANY-PAYMENT gates
016600*    the "no registered payments" error line; RCP-FOUND and
016700*    SVC-FOUND each gate whether C0200 found the receipt and
016800*    service a payment points back to (TKT-0330 -- a missing
016900*    row no longer aborts the listing, it just blanks those
017000*    columns).
017100 01  wr-switches.
017200     05  wc-parm-eof-sw         PIC X VALUE 'N'.
017300         88  PARM-EOF               VALUE 'Y'.
017400     05  wc-work-eof-sw         PIC X VALUE 'N'.
017500         88  WORK-EOF                VALUE 'Y'.
017600     05  wc-cust-found-sw       PIC X VALUE 'N'.
017700         88  CUST-FOUND              VALUE 'Y'.
017800     05  wc-found-any-sw        PIC X VALUE 'N'.
017900         88  FOUND-ANY-PAYMENT       VALUE 'Y'.
018000     05  wc-rcp-found-sw        PIC X VALUE 'N'.
018100         88  RCP-FOUND                VALUE 'Y'.
018200     05  wc-svc-found-sw        PIC X VALUE 'N'.
018300         88  SVC-FOUND                VALUE 'Y'.
018400
018500      *    One 2-byte status field per SELECT above -- only
018600*    wc-parm-fs is ever actually tested (A0100-INIT); the
018700*    rest exist so Z0900-ERROR-ROUTINE always has something
018800*    to report if COPY LOAD-MASTERS or the SORT step hits
018900*    trouble.
019000 01  wr-file-status-fields.
019100     05  wc-parm-fs                  PIC XX.
019200     05  wc-customer-master-fs       PIC XX.
019300     05  wc-service-master-fs        PIC XX.
019400     05  wc-receipt-master-fs        PIC XX.
019500     05  wc-payment-history-fs       PIC XX.
019600     05  wc-work-fs                  PIC XX.
019700     05  wc-payhist-rpt-fs           PIC XX.
019800
019900      *    Three separate 77-levels, one per SEARCH ALL below --
020000*    wn-cust-idx-found remembers the customer row located by
020100*    B0200; wn-rcp-idx-found and wn-svc-idx-found remember
020200*    the receipt and service rows C0200 locates for the
020300*    payment it is currently detailing.
020400 77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
020500 77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
020600 77  wn-rcp-idx-found           PIC S9(6) COMP VALUE ZERO.
020700
020800*    One heading per customer (TKT-0455), naming who the
020900*    detail lines underneath belong to.
021000 01  wr-heading-1.
021100     05  FILLER                PIC X(20) VALUE
021200         'PAYMENT HISTORY FOR '.
021300     05  wc-hd-names           PIC X(30).
021400     05  FILLER                PIC X(1)  VALUE SPACE.
021500     05  wc-hd-lastname        PIC X(30).
021600     05  FILLER                PIC X(219) VALUE SPACE.
021700
021800*    REDEFINES -- picks the first and last name fields back
021900*    off the heading line when DISPLAYed together with the
022000*    customer's email on a second header line.
022100 01  wr-heading-1-redef REDEFINES wr-heading-1
022200                             PIC X(300).
022300
022400*    One line per payment, newest first (courtesy of A0150's
022500*    SORT) -- service name and receipt identifiers first,
022600*    then the payment columns themselves, then (TKT-0470) the
022700*    fuller receipt/service/customer detail tacked on after.
022800 01  wr-detail-line.
022900     05  FILLER                PIC X(1)  VALUE SPACE.
023000     05  wc-dtl-service-name      PIC X(20).
023100     05  FILLER                PIC X(1)  VALUE SPACE.
023200     05  wc-dtl-rcp-number        PIC X(12).
023300     05  FILLER                PIC X(1)  VALUE SPACE.
023400     05  wc-dtl-rcp-period        PIC X(8).
023500*    PAY-DATE comes off WORK-REC already stamped with the
023600*    time of day payreg.cbl posted it, not just the date.
023700     05  FILLER                PIC X(1)  VALUE SPACE.
023800     05  wc-dtl-pay-date          PIC X(14).
023900     05  FILLER                PIC X(1)  VALUE SPACE.
024000     05  we-dtl-pay-amount        PIC Z(9)9.99-.
024100     05  FILLER                PIC X(1)  VALUE SPACE.
024200     05  wc-dtl-pay-currency      PIC X(3).
024300*    Exchange rate the payment itself used -- may differ from
024400*    the rate on file today if the currency has moved since.
024500     05  FILLER                PIC X(1)  VALUE SPACE.
024600     05  we-dtl-pay-rate          PIC Z(5)9.99.
024700     05  FILLER                PIC X(1)  VALUE SPACE.
024800     05  we-dtl-pay-prev-pend     PIC Z(9)9.99-.
024900     05  FILLER                PIC X(1)  VALUE SPACE.
025000     05  we-dtl-pay-new-pend      PIC Z(9)9.99-.
025100     05  FILLER                PIC X(1)  VALUE SPACE.
025200     05  wc-dtl-pay-status        PIC X(10).
025300*    TKT-0470 (EV, 1997-05-06) -- email, service description and
025400*    the full receipt detail tacked on after the payment columns
025500*    so Cobranzas gets the whole picture off one line, not just
025600*    the receipt number and period.
025700     05  FILLER                PIC X(1)  VALUE SPACE.
025800     05  wc-dtl-cust-email        PIC X(40).
025900     05  FILLER                PIC X(1)  VALUE SPACE.
026000     05  wc-dtl-svc-description   PIC X(60).
026100     05  FILLER                PIC X(1)  VALUE SPACE.
026200     05  wn-dtl-rcp-due-date      PIC 9(8).
026300     05  FILLER                PIC X(1)  VALUE SPACE.
026400     05  we-dtl-rcp-amount        PIC Z(9)9.99-.
026500     05  FILLER                PIC X(1)  VALUE SPACE.
026600     05  we-dtl-rcp-pending       PIC Z(9)9.99-.
026700     05  FILLER                PIC X(1)  VALUE SPACE.
026800     05  wc-dtl-rcp-currency      PIC X(3).
026900     05  FILLER                PIC X(1)  VALUE SPACE.
027000     05  wc-dtl-rcp-status        PIC X(15).
027100     05  FILLER                PIC X(11) VALUE SPACE.
027200
027300*    REDEFINES -- the printed detail line is occasionally wanted
027400*    as one flat 300-byte string (e.g. echoing a rejected detail
027500*    line into the error report) instead of the columns above.
027600 01  wr-detail-line-redef REDEFINES wr-detail-line
027700                              PIC X(300).
027800
027900*    Printed in place of a heading/detail group whenever a
028000*    PARM-FILE customer id fails to verify, or verifies but
028100*    has no matching payments (TKT-0221) -- never a silent
028200*    gap.
028300 01  wr-error-line.
028400     05  FILLER                PIC X(1)  VALUE SPACE.
028500     05  ERR-CUSTOMER-ID       PIC 9(9).
028600     05  FILLER                PIC X(2)  VALUE ' - '.
028700     05  ERR-MESSAGE           PIC X(60).
028800     05  FILLER                PIC X(228) VALUE SPACE.
028900
029000*    REDEFINES -- lets the error line be moved whole into a
029100*    report buffer as a single alphanumeric field when building
029200*    a combined run-summary record, rather than field by field.
029300 01  wr-error-line-redef REDEFINES wr-error-line
029400                              PIC X(300).
029500
029600*    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
029700*    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts and
029800*    CUST-IDX/SVC-IDX/RCP-IDX subscripts the SEARCH ALL verbs
029900*    above use; Z0900-error-wkstg supplies the WC-MSG-*
030000*    fields Z0900-ERROR-ROUTINE prints.
030100     COPY MASTER-TABLES.
030200     COPY Z0900-error-wkstg.
030300
030400 PROCEDURE DIVISION.
030500
030600*    Mainline -- sort the history file, answer every
030700*    PARM-FILE customer one at a time until end of file,
030800*    close down.  WC-MSG-SRCFILE is stamped once here so
030900*    every later call into Z0900-ERROR-ROUTINE tags its
031000*    console message with this program's own name.
031100 000-RUN-PAYHIST.
031200     MOVE 'payhist.cbl' TO WC-MSG-SRCFILE
031300     PERFORM A0100-INIT
031400     PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
031500     PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-PAYHIST-RPT
031600     STOP RUN.
031700*****************************************************************
031800
031900*    Start-of-job: bring the three masters into memory, sort
032000*    the history file newest-first, then open the parameter
032100*    and report files and prime the read-ahead for B0100's
032200*    loop.
032300 A0100-INIT.
032400     PERFORM A0110-LOAD-CUSTOMER-MASTER
032500     PERFORM A0120-LOAD-SERVICE-MASTER
032600     PERFORM A0130-LOAD-RECEIPT-MASTER
032700     PERFORM A0150-SORT-PAYMENT-HISTORY
032800
032900     OPEN INPUT PARM-FILE
033000     IF wc-parm-fs NOT = '00'
033100         MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
033200         MOVE wc-parm-fs          TO WC-MSG-FILESTAT
033300         MOVE 'A0100-INIT'        TO WC-MSG-PARA
033400         PERFORM Z0900-ERROR-ROUTINE
033500         STOP RUN
033600     END-IF
033700
033800*    PAYHIST-RPT is a fresh OUTPUT file every run -- this
033900*    report is not accumulated run over run.
034000     OPEN OUTPUT PAYHIST-RPT
034100     PERFORM B0900-READ-NEXT-PARM.
034200*****************************************************************
034300
034400     COPY LOAD-MASTERS.
034500*****************************************************************
034600
034700*    TKT-0190 -- one SORT, whole PAYMENT-HISTORY file, once
034800*    per run, newest payment first.  Cheaper than sorting
034900*    per customer, and the only way to get a newest-first
035000*    order out of a file that was written oldest-first by
035100*    payreg.cbl.
035200*    DESCENDING on PAY-DATE puts this run's own postings
035300*    first, which is what Cobranzas reads off the top of the
035400*    listing -- oldest history scrolls off the bottom.
035500 A0150-SORT-PAYMENT-HISTORY.
035600     SORT SORT-WORK-FILE
035700         ON DESCENDING KEY PAY-DATE OF SORT-WORK-REC
035800         USING PAYMENT-HISTORY
035900         GIVING WORK-FILE.
036000*****************************************************************
036100
036200*    Driven by 000-RUN-PAYHIST UNTIL PARM-EOF -- process the
036300*    customer the read-ahead already has in PARM-REC, then
036400*    read one more card for next time.
036500 B0100-PROCESS-REQUESTS.
036600     PERFORM B0200-PROCESS-ONE-CUSTOMER
036700     PERFORM B0900-READ-NEXT-PARM.
036800*****************************************************************
036900
037000*    Verify the customer, then scan the sorted WORK-FILE
037100*    from the top once per customer, writing a detail line
037200*    for every payment that belongs to them -- a plain
037300*    sequential scan, not a SEARCH ALL, because WORK-FILE is
037400*    ordered by date, not by customer, so there is no way to
037500*    binary-search straight to one customer's payments.
037600 B0200-PROCESS-ONE-CUSTOMER.
037700     MOVE ZERO TO wn-cust-idx-found
037800     SET wc-cust-found-sw TO 'N'
037900     SET CUST-IDX TO 1
038000     SEARCH ALL CUSTOMER-TBL-ENTRY
038100         AT END
038200             MOVE 'N' TO wc-cust-found-sw
038300         WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
038400                 = PARM-CUSTOMER-ID
038500             SET wn-cust-idx-found TO CUST-IDX
038600             SET CUST-FOUND TO TRUE
038700     END-SEARCH
038800
038900     IF NOT CUST-FOUND
039000*    A PARM-FILE card with no matching customer is a data
039100*    problem upstream, not a reason to abend the run -- print
039200*    the gap and keep going so the rest of the list still
039300*    gets answered.
039400         MOVE SPACE TO wr-error-line
039500         MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
039600         MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
039700         WRITE RPT-LINE FROM wr-error-line
039800     ELSE
039900*    WORK-FILE is reopened from the top and scanned whole for
040000*    every customer on the PARM-FILE -- TKT-0190's own design
040100*    choice, accepted because the PARM-FILE is normally a
040200*    short, targeted list, not every customer on file.
040300         PERFORM C0100-WRITE-HEADING
040400         SET wc-found-any-sw TO 'N'
040500         OPEN INPUT WORK-FILE
040600         SET wc-work-eof-sw TO 'N'
040700         READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
040800         PERFORM B0300-SCAN-ONE-PAYMENT UNTIL WORK-EOF
040900         CLOSE WORK-FILE
041000*    TKT-0221 -- a verified customer with zero matching
041100*    payments used to leave nothing printed at all; Cobranzas
041200*    could not tell that from a program bug, so the gap now
041300*    prints its own explicit line.
041400         IF NOT FOUND-ANY-PAYMENT
041500             MOVE SPACE TO wr-error-line
041600             MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
041700             MOVE 'CUSTOMER HAS NO REGISTERED PAYMENTS'
041800                 TO ERR-MESSAGE
041900             WRITE RPT-LINE FROM wr-error-line
042000         END-IF
042100     END-IF.
042200*****************************************************************
042300
042400*    One WORK-FILE row per call, whole file, every customer --
042500*    a payment belongs to this customer only if its own
042600*    PAY-CUSTOMER-ID matches the PARM-FILE card; the read at
042700*    the bottom advances the scan regardless of match, so the
042800*    date ordering from A0150 is preserved untouched.
042900 B0300-SCAN-ONE-PAYMENT.
043000*    Non-matching rows are simply skipped, not an error --
043100*    WORK-FILE holds every customer's payments, not just
043200*    this one's.
043300     IF PAY-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
043400         SET FOUND-ANY-PAYMENT TO TRUE
043500         PERFORM C0200-LOOKUP-AND-WRITE-DETAIL
043600     END-IF
043700     READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
043800*****************************************************************
043900
044000*    Read-ahead for the B0100 loop -- A0100-INIT primes the
044100*    first card before the UNTIL loop ever tests PARM-EOF, so
044200*    an empty PARM-FILE falls straight through to shutdown
044300*    without ever calling B0200.
044400 B0900-READ-NEXT-PARM.
044500     READ PARM-FILE
044600         AT END
044700             SET PARM-EOF TO TRUE
044800     END-READ.
044900*****************************************************************
045000
045100*    Prints the per-customer banner (TKT-0455) from the row
045200*    B0200 already located -- no second lookup needed.
045300 C0100-WRITE-HEADING.
045400*    wn-cust-idx-found still points at the row B0200's own
045500*    SEARCH ALL just located -- no second lookup needed here.
045600     MOVE SPACE TO wr-heading-1
045700     MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
045800         TO wc-hd-names
045900     MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
046000         TO wc-hd-lastname
046100     WRITE RPT-LINE FROM wr-heading-1.
046200*****************************************************************
046300
046400*    One detail line per payment -- looks up the receipt the
046500*    payment was applied to, then the service that receipt
046600*    belongs to, filling in as much of the line as each
046700*    lookup succeeds at.  TKT-0330 -- a missing RECEIPT or
046800*    SERVICE row (an orphaned payment from old test data, or
046900*    a service deleted after the fact) no longer aborts the
047000*    listing; those columns are simply left blank.
047100 C0200-LOOKUP-AND-WRITE-DETAIL.
047200     MOVE SPACE TO wr-detail-line
047300     SET wc-rcp-found-sw TO 'N'
047400     SET wc-svc-found-sw TO 'N'
047500
047600*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
047700*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
047800*    of compares regardless of table size.
047900     SET RCP-IDX TO 1
048000     SEARCH ALL RECEIPT-TBL-ENTRY
048100         AT END
048200             SET wc-rcp-found-sw TO 'N'
048300         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
048400                 = PAY-RECEIPT-ID OF WORK-REC
048500             SET wn-rcp-idx-found TO RCP-IDX
048600             SET RCP-FOUND TO TRUE
048700     END-SEARCH
048800
048900     IF RCP-FOUND
049000    *    Receipt-derived columns are only moved once RCP-FOUND
049100*    is TRUE -- otherwise they stay spaces from the initial
049200*    MOVE SPACE above.
049300         MOVE RCP-NUMBER OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
049400             TO wc-dtl-rcp-number
049500         MOVE RCP-PERIOD-LABEL OF RECEIPT-TBL-ENTRY
049600                 (wn-rcp-idx-found)
049700             TO wc-dtl-rcp-period
049800         MOVE RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
049900                 (wn-rcp-idx-found)
050000             TO wn-dtl-rcp-due-date
050100         MOVE RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
050200             TO we-dtl-rcp-amount
050300         MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
050400                 (wn-rcp-idx-found)
050500             TO we-dtl-rcp-pending
050600         MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
050700             TO wc-dtl-rcp-currency
050800         MOVE RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
050900             TO wc-dtl-rcp-status
051000
051100*    Second SEARCH ALL, nested inside the first -- only
051200*    attempted once the receipt itself was found, since the
051300*    service id being searched for comes off that receipt
051400*    row.
051500         SET SVC-IDX TO 1
051600         SEARCH ALL SERVICE-TBL-ENTRY
051700             AT END
051800                 SET wc-svc-found-sw TO 'N'
051900             WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
052000                     = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
052100                         (wn-rcp-idx-found)
052200                 SET wn-svc-idx-found TO SVC-IDX
052300                 SET SVC-FOUND TO TRUE
052400         END-SEARCH
052500
052600         IF SVC-FOUND
052700             MOVE SVC-NAME OF SERVICE-TBL-ENTRY
052800                     (wn-svc-idx-found)
052900                 TO wc-dtl-service-name
053000             MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY
053100                     (wn-svc-idx-found)
053200                 TO wc-dtl-svc-description
053300         END-IF
053400     END-IF
053500
053600*    TKT-0470 -- the customer's email and the payment's own
053700*    fields always print, whether or not the receipt/service
053800*    lookups above succeeded; only the receipt- and service-
053900*    derived columns are ever left blank.
054000     MOVE CUST-EMAIL OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
054100         TO wc-dtl-cust-email
054200     MOVE PAY-DATE OF WORK-REC       TO wc-dtl-pay-date
054300     MOVE PAY-AMOUNT OF WORK-REC     TO we-dtl-pay-amount
054400     MOVE PAY-CURRENCY OF WORK-REC   TO wc-dtl-pay-currency
054500     MOVE PAY-EXCHANGE-RATE OF WORK-REC TO we-dtl-pay-rate
054600     MOVE PAY-PREV-PENDING OF WORK-REC  TO we-dtl-pay-prev-pend
054700     MOVE PAY-NEW-PENDING OF WORK-REC   TO we-dtl-pay-new-pend
054800     MOVE PAY-STATUS OF WORK-REC        TO wc-dtl-pay-status
054900
055000     WRITE RPT-LINE FROM wr-detail-line.
055100*****************************************************************
055200
055300*    TKT-0575 (SPH, 2003-08-11) -- closes split into two numbered
055400*    steps, PARM-FILE then PAYHIST-RPT, so EOJ can be driven by one
055500*    PERFORM ... THRU off 000-RUN-PAYHIST, matching the house habit
055600*    for a fixed shutdown sequence.
055700*    CUSTOMER-MASTER/SERVICE-MASTER/RECEIPT-MASTER and
055800*    WORK-FILE are each closed as soon as COPY LOAD-MASTERS or
055900*    B0200 finish with them -- only PARM-FILE and PAYHIST-RPT
056000*    are still open by end of job.
056100 Z0300-CLOSE-PARM-FILE.
056200     CLOSE PARM-FILE.
056300************************************************************
056400
056500*    Second half of the TKT-0575 split shutdown -- 000-RUN-
056600*    PAYHIST drives both halves with one PERFORM ... THRU.
056700 Z0310-CLOSE-PAYHIST-RPT.
056800     CLOSE PAYHIST-RPT.
056900*****************************************************************
057000
057100*    Shared error/abend path -- see COPYLIB-Z0900-error-
057200*    routine; every caller above fills WC-MSG-FILENAME/
057300*    FILESTAT/PARA before PERFORMing here, the same contract
057400*    every program in the suite uses.
057500 Z0900-ERROR-ROUTINE.
057600     COPY Z0900-error-routine.
057700 .
057800
057900
