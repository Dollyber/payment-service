000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYREG.
000300 AUTHOR. M QUISPE.
000400 INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
000500 DATE-WRITTEN. 1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
000800**> Purpose: Apply a run of payment transactions against the
000900**> RECEIPT master, one service bill at a time, oldest bill
001000**> first, converting PEN/USD where the payment currency does
001100**> not match the bill's own currency.
001200**>
001300**> Files read:  PAYTXN-FILE (today's payments), CUSTOMER-
001400**>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (loaded into
001500**>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (scanned
001600**>   once at A0140 to find the next PAYMENT-ID, then held
001700**>   open EXTEND for the rest of the run).
001800**> Files written:  PAYMENT-HISTORY (one row per accepted
001900**>   payment), RECEIPT-MASTER (rewritten whole at EOJ with
002000**>   the updated pending amounts and statuses), PAYMENT-RUN-
002100**>   RPT (accepted/rejected detail plus the control totals).
002200**> A transaction that fails any of the six edits below is
002300**>   rejected whole -- there is no partial apply.
002400*
002500*    C H A N G E   L O G
002600*
002700*  1989-03-14 MQ  TKT-0058  Original version.  Reads the daily    TK0058  
002800*                 PAYMENT-TXN-FILE sequentially, applies each
002900*                 transaction against the RECEIPT master held
003000*                 in core, rewrites RECEIPT master at EOJ.
003100*                 Replaces the manual ledger entry ventanilla
003200*                 had been keeping alongside the old system.
003300*  1989-05-02 MQ  TKT-0071  Added the RN6 "pay oldest bill        TK0071  
003400*                 first" scan -- ventanilla was letting people
003500*                 pay a May bill while April sat unpaid.
003600*  1989-09-19 RT  TKT-0102  PAY-EXCHANGE-RATE now written to      TK0102  
003700*                 the history row even when rate is 1.00, so
003800*                 payhist.cbl never has to guess.
003900*  1990-02-08 RT  TKT-0140  Overpayment (RN3) now rejects         TK0140  
004000*                 instead of clamping to the pending amount --
004100*                 auditoria asked for a hard stop, not a silent
004200*                 partial apply.
004300*  1990-08-30 RT  TKT-0181  Switched CUSTOMER/SERVICE/RECEIPT     TK0181  
004400*                 masters from the old per-transaction SQL
004500*                 lookups to in-core tables loaded once at
004600*                 A0100-INIT (see COPYLIB-MASTER-TABLES,
004700*                 COPYLIB-LOAD-MASTERS) -- cut the BANCOSUR
004800*                 overnight run from 41 minutes to under 6.
004900*                 Same change made the same week across
005000*                 payreg, payhist and svcbal.
005100*  1991-06-03 RT  TKT-0205  Common error handling pulled out      TK0205  
005200*                 to Z0900-ERROR-ROUTINE / errlog, matching the
005300*                 rest of the suite.  Console DISPLAYs scattered
005400*                 through B0100-B0280 before this change are
005500*                 gone; everything funnels through one place now.
005600*  1992-01-22 EV  TKT-0260  RN1 currency edit now case blind --   TK0260  
005700*                 cajeros were keying lower-case 'pen' off the
005800*                 new terminals and every one of them bounced.
005900*  1993-07-11 EV  TKT-0318  PAYMENT-ID is now assigned here by    TK0318  
006000*                 scanning the PAYMENT-HISTORY file for the
006100*                 current high key before the EXTEND open,
006200*                 rather than trusting a value punched on the
006300*                 transaction card.  Two ventanilla terminals
006400*                 had punched the same id the same morning,
006500*                 and payhist.cbl silently dropped one of them.
006600*  1995-04-06 LKH TKT-0401  B0260 conversion divide now rounds    TK0401  
006700*                 HALF-UP explicitly in the COMPUTE instead of
006800*                 relying on compiler default -- a shop audit
006900*                 flagged the ambiguity.
007000*  1996-10-30 LKH TKT-0455  Control totals (B9999) now include    TK0455  
007100*                 a reject count broken out per rule, at the
007200*                 request of Cobranzas.
007300*  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE and the audit         TK0498  
007400*                 timestamp fields now carry a 4-digit year
007500*                 (CCYYMMDDHHMMSS) end to end; WR-TODAY-CCYYMMDD
007600*                 built from ACCEPT ... FROM DATE YYYYMMDD, not
007700*                 the 2-digit default.
007800*  1999-01-21 JLC TKT-0501  Y2K follow-up -- RCP-DUE-DATE         TK0501  
007900*                 comparisons in B0240 re-verified against
008000*                 4-digit years; no change needed, logged for
008100*                 the audit trail.  Same verification run
008200*                 against payhist.cbl's own PAY-DATE compares.
008300*  2001-03-15 SPH TKT-0560  wn-receipt-count widened along with   TK0560  
008400*                 COPYLIB-MASTER-TABLES to S9(6) COMP -- receipt
008500*                 volume finally passed the old 9(4) ceiling.
008600*                 Same copybook change picked up automatically
008700*                 by payhist.cbl and svcbal.cbl on their next
008800*                 compile.
008900*  2004-11-02 SPH TKT-0702  Detail report line widened to carry   TK0702  
009000*                 the rejection rule id (RN1/RN3/RN5/RN6) next
009100*                 to the reason text, per Auditoria request.
009200*                 OWN and AMT print the same way even though
009300*                 Auditoria's original list of four rule ids
009400*                 did not name them.
009500*  2006-06-19 SPH TKT-0715  Z0200 totals paragraph split into     TK0715  
009600*                 four numbered steps (Z0200/Z0210/Z0220/Z0230)
009700*                 driven by one PERFORM ... THRU, matching the
009800*                 fixed print sequence the rest of the shop
009900*                 favors for multi-line totals write-ups.
010000*  2005-07-26 LKH TKT-0760  Audit pass -- paragraph banners and   TK0760  
010100*                 in-line notes added explaining the six reject
010200*                 rules and the PEN/USD conversion step; no
010300*                 logic changed.
010400*
010500 ENVIRONMENT DIVISION.
010600 CONFIGURATION SECTION.
010700*    UPSI-0 lets operations suppress the PAYMENT-RUN-RPT
010800*    detail lines on a heavy day and keep only the control
010900*    totals -- set from the JCL UPSI parameter, not tested by
011000*    this version of the program, but left wired for the
011100*    report generator that reads PAYMENT-RUN-RPT downstream.
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM
011400     CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
011500     UPSI-0 ON  STATUS IS wc-detail-rpt-requested
011600     UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
011700
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000*    Today's payments, one per line, read sequentially by
012100*    B0900-READ-NEXT-TRANSACTION -- not sorted, applied in
012200*    whatever order ventanilla keyed them.
012300     SELECT  PAYTXN-FILE ASSIGN TO PAYTXNIN
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS wc-paytxn-fs.
012600
012700*    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-
012800*    MASTERS; not referenced again directly once A0100-INIT
012900*    finishes (TXN-CUSTOMER-ID is only ever checked against
013000*    the RECEIPT row it claims to own, never against this
013100*    file, since a receipt without a valid customer could not
013200*    exist on file in the first place).
013300     SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS wc-customer-master-fs.
013600
013700*    Loaded whole into SERVICE-TBL-ENTRY the same way; used by
013800*    B0245 to compare two receipts' RCP-SERVICE-ID values, not
013900*    read field by field on its own.
014000     SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
014100         ORGANIZATION IS LINE SEQUENTIAL
014200         FILE STATUS IS wc-service-master-fs.
014300
014400*    Loaded whole into RECEIPT-TBL-ENTRY at start of job, kept
014500*    current in memory as each payment is applied, and
014600*    rewritten whole from the table at Z0100-REWRITE-RECEIPT-
014700*    MASTER -- this FD is never read again after A0100-INIT.
014800     SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
014900         ORGANIZATION IS LINE SEQUENTIAL
015000         FILE STATUS IS wc-receipt-master-fs.
015100
015200*    Opened INPUT once at A0140 to find the current high
015300*    PAYMENT-ID, then reopened EXTEND for the rest of the run
015400*    so B0285 can append this run's own payments after it --
015500*    payhist.cbl reads this file cold on its own next run.
015600     SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
015700         ORGANIZATION IS LINE SEQUENTIAL
015800         FILE STATUS IS wc-payment-history-fs.
015900
016000*    One line per accepted or rejected transaction (TKT-0702
016100*    widened to carry the reject rule id), plus the four
016200*    control-total lines Z0200 THRU Z0230 write at EOJ.
016300     SELECT  PAYMENT-RUN-RPT ASSIGN TO PAYRUNRP
016400         ORGANIZATION IS LINE SEQUENTIAL
016500         FILE STATUS IS wc-payment-run-rpt-fs.
016600
016700 DATA DIVISION.
016800 FILE SECTION.
016900
017000*    Transaction layout (TXN-RECEIPT-ID, TXN-CUSTOMER-ID,
017100*    TXN-AMOUNT, TXN-CURRENCY) is the PAYTXN copybook, shared
017200*    with no other program in the suite.
017300 FD  PAYTXN-FILE.
017400     COPY PAYTXN.
017500
017600 FD  CUSTOMER-MASTER.
017700     COPY CUSTOMER.
017800
017900 FD  SERVICE-MASTER.
018000     COPY SERVICE.
018100
018200 FD  RECEIPT-MASTER.
018300     COPY RECEIPT.
018400
018500*    PAYMENT-REC is the row format B0285 writes and A0141
018600*    scans -- the same layout payhist.cbl later reads back.
018700 FD  PAYMENT-HISTORY.
018800     COPY PAYMENT.
018900
019000*    132-byte print line -- wide enough for the detail line's
019100*    reject-rule-plus-reason text, but not the fuller format
019200*    payhist.cbl carries.
019300 FD  PAYMENT-RUN-RPT.
019400 01  RPT-LINE                  PIC X(132).
019500
019600 WORKING-STORAGE SECTION.
019700*    PAYTXN-EOF drives B0100's own loop; PAYHIST-SCAN-EOF
019800*    drives the one-time A0141 scan for the next PAYMENT-ID;
019900*    TXN-OK/TXN-REJECTED is reset to TRUE at the top of every
020000*    B0200 call and flipped to REJECTED by whichever of the
020100*    six B02x0 edits fails first -- once rejected, the
020200*    remaining edits in B0200 are skipped outright.
020300 01  wr-switches.
020400     05  wc-paytxn-eof-sw       PIC X VALUE 'N'.
020500         88  PAYTXN-EOF             VALUE 'Y'.
020600     05  wc-payhist-scan-eof-sw PIC X VALUE 'N'.
020700         88  PAYHIST-SCAN-EOF        VALUE 'Y'.
020800     05  wc-txn-ok-sw           PIC X VALUE 'Y'.
020900         88  TXN-OK               VALUE 'Y'.
021000         88  TXN-REJECTED         VALUE 'N'.
021100
021200 01  wr-file-status-fields.
021300     05  wc-paytxn-fs                PIC XX.
021400     05  wc-customer-master-fs       PIC XX.
021500     05  wc-service-master-fs        PIC XX.
021600     05  wc-receipt-master-fs        PIC XX.
021700     05  wc-payment-history-fs       PIC XX.
021800     05  wc-payment-run-rpt-fs       PIC XX.
021900
022000*    Set by whichever B02x0 edit rejects the transaction, and
022100*    strung into the PAYMENT-RUN-RPT reject line by C0200 --
022200*    RN1/RN3/RN5/RN6 are the rule numbers TKT-0702 asked to
022300*    see; OWN and AMT are this program's own two extra codes.
022400 01  wc-reject-rule-id         PIC X(4)  VALUE SPACE.
022500 01  wc-reject-reason         PIC X(48) VALUE SPACE.
022600
022700*    wn-receipt-idx-found is set once per transaction by
022800*    B0220's SEARCH ALL and read by every B02x0 edit after it;
022900*    wn-scan-idx is the plain sequential subscript B0240's
023000*    earlier-receipt scan and the two Z01x0 rewrite paragraphs
023100*    share (never both at once, so one 77-level covers both).
023200 77  wn-receipt-idx-found     PIC S9(6) COMP VALUE ZERO.
023300 77  wn-scan-idx              PIC S9(6) COMP VALUE ZERO.
023400
023500*    wc-txn-currency-ed holds B0210's upper-cased copy of
023600*    TXN-CURRENCY; the four wn- amounts and wc-new-status are
023700*    B0260/B0280's working area for the one transaction
023800*    currently being applied -- reset by the next MOVE, not by
023900*    an explicit clear, since every accepted path sets all of
024000*    them before B0285 reads any of them.
024100 01  wc-txn-currency-ed        PIC X(3)  VALUE SPACE.
024200 01  wn-exchange-rate          PIC S9(10)V9(2) VALUE ZERO.
024300 01  wn-converted-amount       PIC S9(10)V9(2) VALUE ZERO.
024400 01  wn-prev-pending           PIC S9(10)V9(2) VALUE ZERO.
024500 01  wn-new-pending            PIC S9(10)V9(2) VALUE ZERO.
024600 01  wc-new-status             PIC X(15) VALUE SPACE.
024700
024800*    REDEFINES used only to break the two timestamp forms
024900*    (an 8-byte date and a 14-byte date-time stamp) out of the
025000*    one ACCEPT ... FROM DATE result without a second ACCEPT.
025100*    TKT-0498 -- both carry a 4-digit year end to end, never
025200*    the 2-digit default ACCEPT ... FROM DATE would otherwise
025300*    return on an unpatched compiler.
025400 01  wn-today-ccyymmdd         PIC 9(8)  VALUE ZERO.
025500 01  wr-today-redef REDEFINES wn-today-ccyymmdd.
025600     05  wn-today-ccyy         PIC 9(4).
025700     05  wn-today-mm           PIC 9(2).
025800     05  wn-today-dd           PIC 9(2).
025900 01  wn-now-hhmmss             PIC 9(8)  VALUE ZERO.
026000 01  wr-now-redef REDEFINES wn-now-hhmmss.
026100     05  wn-now-hh             PIC 9(2).
026200     05  wn-now-mm             PIC 9(2).
026300     05  wn-now-ss             PIC 9(2).
026400     05  wn-now-hh100          PIC 9(2).
026500*    wr-timestamp-14 is the one 14-byte CCYYMMDDHHMMSS value
026600*    A0100-INIT builds once per run and B0280/B0285 both MOVE
026700*    whole (via the X(14) REDEFINES below) into every audit
026800*    timestamp column they touch -- PAY-DATE, PAY-DATE-REGIST,
026900*    PAY-DATE-MODIFI and RCP-DATE-MODIFI all get the identical
027000*    value for a given run, not four separate ACCEPTs.
027100 01  wr-timestamp-14.
027200     05  wn-ts-ccyymmdd        PIC 9(8).
027300     05  wn-ts-hhmmss          PIC 9(6).
027400 01  wr-timestamp-redef REDEFINES wr-timestamp-14
027500                             PIC X(14).
027600
027700*    wn-max-payment-id is A0140's running high-water mark off
027800*    PAYMENT-HISTORY; wn-next-payment-id is one past it, handed
027900*    out to each accepted transaction in turn by B0285 and
028000*    bumped after every WRITE so two transactions in the same
028100*    run never collide on the same id.
028200 77  wn-max-payment-id         PIC 9(9)  COMP VALUE ZERO.
028300 77  wn-next-payment-id        PIC 9(9)  COMP VALUE ZERO.
028400
028500*    TKT-0455 -- one counter per reject rule plus the three
028600*    overall counts, so Z0200 THRU Z0230 can print exactly how
028700*    many of each kind of rejection Cobranzas needs to chase.
028800 01  wr-control-totals.
028900     05  wn-txn-read-cnt       PIC 9(7) COMP VALUE ZERO.
029000     05  wn-txn-accept-cnt     PIC 9(7) COMP VALUE ZERO.
029100     05  wn-txn-reject-cnt     PIC 9(7) COMP VALUE ZERO.
029200     05  wn-rej-rn1-cnt        PIC 9(7) COMP VALUE ZERO.
029300     05  wn-rej-owner-cnt      PIC 9(7) COMP VALUE ZERO.
029400     05  wn-rej-rn5-cnt        PIC 9(7) COMP VALUE ZERO.
029500     05  wn-rej-rn6-cnt        PIC 9(7) COMP VALUE ZERO.
029600     05  wn-rej-amt-cnt        PIC 9(7) COMP VALUE ZERO.
029700     05  wn-rej-rn3-cnt        PIC 9(7) COMP VALUE ZERO.
029800     05  wn-total-applied      PIC S9(12)V9(2) COMP-3 VALUE ZERO.
029900
030000*    Shared by both C0100 (accepted) and C0200 (rejected) --
030100*    wc-rpt-status carries either the new RECEIPT status or the
030200*    STRINGed rule-id-plus-reason text, never both.
030300 01  wr-rpt-detail-line.
030400     05  FILLER                PIC X(1)  VALUE SPACE.
030500     05  wn-rpt-receipt-id      PIC 9(9).
030600*    Customer id is printed even on a reject line, so OWN
030700*    rejections (wrong receipt/customer pairing) are easy to
030800*    spot without cross-referencing CUSTOMER-MASTER by hand.
030900     05  FILLER                PIC X(1)  VALUE SPACE.
031000     05  wn-rpt-customer-id     PIC 9(9).
031100     05  FILLER                PIC X(1)  VALUE SPACE.
031200*    Tendered amount, as keyed -- not the converted figure,
031300*    which prints separately below so both are visible on the
031400*    same line.
031500     05  we-rpt-amount          PIC Z(9)9.99-.
031600     05  FILLER                PIC X(1)  VALUE SPACE.
031700     05  wc-rpt-currency        PIC X(3).
031800     05  FILLER                PIC X(1)  VALUE SPACE.
031900*    Amount actually applied, in the receipt's own currency --
032000*    equals we-rpt-amount whenever no conversion was needed.
032100     05  we-rpt-converted       PIC Z(9)9.99-.
032200     05  FILLER                PIC X(1)  VALUE SPACE.
032300     05  we-rpt-new-pending     PIC Z(9)9.99-.
032400     05  FILLER                PIC X(1)  VALUE SPACE.
032500*    PAID/PARTIALLY_PAID on an accepted line; the reject rule
032600*    id plus reason text, STRINGed together, on a rejected one.
032700     05  wc-rpt-status          PIC X(40).
032800     05  FILLER                PIC X(22) VALUE SPACE.
032900
033000*    One flat 132-byte buffer -- Z0200 THRU Z0230 each STRING
033100*    their own label and figure into it fresh rather than
033200*    sharing named fields, since the four total lines have no
033300*    columns in common.
033400 01  wr-rpt-totals-line.
033500     05  FILLER                PIC X(132) VALUE SPACE.
033600
033700*    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
033800*    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts and
033900*    CUST-IDX/SVC-IDX/RCP-IDX subscripts COPY LOAD-MASTERS and
034000*    the SEARCH ALL verbs above use; Z0900-error-wkstg supplies
034100*    the WC-MSG-* fields Z0900-ERROR-ROUTINE prints.
034200     COPY MASTER-TABLES.
034300     COPY Z0900-error-wkstg.
034400
034500 PROCEDURE DIVISION.
034600*    Paragraphs below run in four bands: A0xxx start-of-job,
034700*    B0xxx the per-transaction apply loop, C0xxx the report
034800*    lines that loop writes, Z0xxx end-of-job and the shared
034900*    error path -- the same banding the rest of the suite uses.
035000
035100*    Mainline -- load the masters, apply every transaction on
035200*    PAYTXN-FILE in turn, rewrite RECEIPT-MASTER whole with
035300*    the updated pending amounts, print the control totals,
035400*    close down.  WC-MSG-SRCFILE is stamped once here so every
035500*    later call into Z0900-ERROR-ROUTINE tags its console
035600*    message with this program's own name.
035700 000-RUN-PAYREG.
035800     MOVE 'payreg.cbl' TO WC-MSG-SRCFILE
035900     PERFORM A0100-INIT
036000     PERFORM B0100-PROCESS-TRANSACTIONS UNTIL PAYTXN-EOF
036100     PERFORM Z0100-REWRITE-RECEIPT-MASTER
036200     PERFORM Z0200-WRITE-CONTROL-TOTALS THRU
036300         Z0230-WRITE-AMOUNT-TOTAL
036400     PERFORM Z0300-CLOSE-DOWN
036500     STOP RUN.
036600*****************************************************************
036700
036800*    Start-of-job: zero the control totals, stamp today's
036900*    date and a run timestamp (TKT-0498 -- both 4-digit-year),
037000*    bring the three masters into memory, work out the next
037100*    PAYMENT-ID, then open the transaction, history and report
037200*    files and prime the read-ahead for B0100's loop.
037300 A0100-INIT.
037400     MOVE ZERO TO wn-txn-read-cnt wn-txn-accept-cnt
037500         wn-txn-reject-cnt wn-rej-rn1-cnt wn-rej-owner-cnt
037600         wn-rej-rn5-cnt wn-rej-rn6-cnt wn-rej-amt-cnt
037700         wn-rej-rn3-cnt
037800     MOVE ZERO TO wn-total-applied
037900
038000     ACCEPT wn-today-ccyymmdd FROM DATE YYYYMMDD
038100     ACCEPT wn-now-hhmmss FROM TIME
038200     MOVE wn-today-ccyymmdd TO wn-ts-ccyymmdd
038300     MOVE wn-now-hh TO wn-ts-hhmmss(1:2)
038400     MOVE wn-now-mm TO wn-ts-hhmmss(3:2)
038500     MOVE wn-now-ss TO wn-ts-hhmmss(5:2)
038600
038700     PERFORM A0110-LOAD-CUSTOMER-MASTER
038800     PERFORM A0120-LOAD-SERVICE-MASTER
038900     PERFORM A0130-LOAD-RECEIPT-MASTER
039000     PERFORM A0140-DETERMINE-NEXT-PAYMENT-ID
039100
039200     OPEN INPUT PAYTXN-FILE
039300     IF wc-paytxn-fs NOT = '00'
039400         MOVE 'PAYTXN-FILE'       TO WC-MSG-FILENAME
039500         MOVE wc-paytxn-fs        TO WC-MSG-FILESTAT
039600         MOVE 'A0100-INIT'        TO WC-MSG-PARA
039700         PERFORM Z0900-ERROR-ROUTINE
039800         STOP RUN
039900     END-IF
040000
040100*    EXTEND, not OUTPUT -- A0140 just finished reading this
040200*    same file cold to find the high PAYMENT-ID, and today's
040300*    new rows must land after that history, not replace it.
040400     OPEN EXTEND  PAYMENT-HISTORY
040500          OUTPUT  PAYMENT-RUN-RPT
040600
040700     PERFORM B0900-READ-NEXT-TRANSACTION.
040800*****************************************************************
040900
041000     COPY LOAD-MASTERS.
041100*****************************************************************
041200
041300*    TKT-0318 -- PAYMENT-ID is assigned here, by scanning
041400*    PAYMENT-HISTORY for the current high key, rather than
041500*    trusting a value punched on the transaction card; a file
041600*    that does not exist yet (first run) is treated as having
041700*    no history at all, not an error.
041800 A0140-DETERMINE-NEXT-PAYMENT-ID.
041900     MOVE ZERO TO wn-max-payment-id
042000     OPEN INPUT PAYMENT-HISTORY
042100     IF wc-payment-history-fs = '00'
042200         PERFORM A0141-SCAN-ONE-PAYMENT
042300             UNTIL PAYHIST-SCAN-EOF
042400         CLOSE PAYMENT-HISTORY
042500     ELSE
042600         MOVE 'N' TO wc-payhist-scan-eof-sw
042700     END-IF
042800     COMPUTE wn-next-payment-id = wn-max-payment-id + 1.
042900*****************************************************************
043000
043100*    Plain sequential scan, once per run, over the whole
043200*    history file -- tracks the highest PAYMENT-ID seen, never
043300*    the row itself, so the table does not need to hold onto
043400*    anything once the scan ends.
043500 A0141-SCAN-ONE-PAYMENT.
043600     READ PAYMENT-HISTORY
043700         AT END
043800             SET PAYHIST-SCAN-EOF TO TRUE
043900         NOT AT END
044000             IF PAYMENT-ID OF PAYMENT-REC > wn-max-payment-id
044100                 MOVE PAYMENT-ID OF PAYMENT-REC
044200                     TO wn-max-payment-id
044300             END-IF
044400     END-READ.
044500*****************************************************************
044600
044700*    Driven by 000-RUN-PAYREG UNTIL PAYTXN-EOF -- process the
044800*    transaction the read-ahead already has in the PAYTXN-FILE
044900*    record, then read one more for next time.
045000 B0100-PROCESS-TRANSACTIONS.
045100     ADD 1 TO wn-txn-read-cnt
045200     PERFORM B0200-PROCESS-ONE-TRANSACTION
045300     PERFORM B0900-READ-NEXT-TRANSACTION.
045400*****************************************************************
045500
045600*    Six edits run in a fixed order, each skipped once
045700*    TXN-REJECTED is set by an earlier one -- the first failing
045800*    rule is the only reason reported, even if a later rule
045900*    would also have failed the same transaction.
046000 B0200-PROCESS-ONE-TRANSACTION.
046100     SET TXN-OK TO TRUE
046200     MOVE SPACE TO wc-reject-rule-id wc-reject-reason
046300
046400*    RN1 -- currency must edit to PEN or USD.
046500     PERFORM B0210-EDIT-CURRENCY
046600
046700*    OWN -- the receipt must exist and belong to this customer.
046800*    One rule, two separate failure causes -- see B0220 itself.
046900     IF TXN-OK
047000         PERFORM B0220-LOCATE-AND-VERIFY-RECEIPT
047100     END-IF
047200
047300*    RN5 -- the receipt must not already be PAID.
047400     IF TXN-OK
047500         PERFORM B0230-CHECK-ALREADY-PAID
047600     END-IF
047700
047800*    RN6 -- no earlier-due receipt of the same service may
047900*    still be unpaid.
048000     IF TXN-OK
048100         PERFORM B0240-CHECK-PAYMENT-ORDER
048200     END-IF
048300
048400*    AMT -- the tendered amount must be greater than zero.
048500     IF TXN-OK
048600         PERFORM B0250-EDIT-AMOUNT
048700     END-IF
048800
048900*    Not itself an edit -- always runs once every prior rule
049000*    has passed, so B0270's overpayment check below has a
049100*    converted amount to compare against.
049200     IF TXN-OK
049300         PERFORM B0260-DETERMINE-RATE-AND-CONVERT
049400     END-IF
049500
049600*    RN3 -- the converted amount must not exceed what is still
049700*    pending on the receipt.
049800     IF TXN-OK
049900         PERFORM B0270-CHECK-OVERPAYMENT
050000     END-IF
050100
050200*    TXN-OK here means every one of the six edits passed --
050300*    apply the payment and count it; otherwise count the
050400*    rejection and print the rule and reason that stopped it.
050500     IF TXN-OK
050600         PERFORM B0280-APPLY-PAYMENT
050700         ADD 1 TO wn-txn-accept-cnt
050800         PERFORM C0100-WRITE-DETAIL-LINE
050900     ELSE
051000         ADD 1 TO wn-txn-reject-cnt
051100         PERFORM C0200-WRITE-REJECT-LINE
051200     END-IF.
051300*****************************************************************
051400
051500*    TKT-0260 -- case blind.  ventanilla's newer terminals
051600*    let cajeros key lower case, and every one of them was
051700*    bouncing on a straight equality test before this fix.
051800 B0210-EDIT-CURRENCY.
051900     MOVE TXN-CURRENCY TO wc-txn-currency-ed
052000     INSPECT wc-txn-currency-ed CONVERTING
052100         'abcdefghijklmnopqrstuvwxyz' TO
052200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
052300
052400     IF wc-txn-currency-ed = 'PEN' OR wc-txn-currency-ed = 'USD'
052500         MOVE wc-txn-currency-ed TO TXN-CURRENCY
052600     ELSE
052700         SET TXN-REJECTED TO TRUE
052800         ADD 1 TO wn-rej-rn1-cnt
052900         MOVE 'RN1'  TO wc-reject-rule-id
053000         MOVE 'ONLY PEN OR USD ALLOWED' TO wc-reject-reason
053100     END-IF.
053200*****************************************************************
053300
053400*    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
053500*    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
053600*    of compares regardless of table size; the ownership check
053700*    below only runs once the receipt itself is found.
053800 B0220-LOCATE-AND-VERIFY-RECEIPT.
053900     MOVE ZERO TO wn-receipt-idx-found
054000     SET RCP-IDX TO 1
054100     SEARCH ALL RECEIPT-TBL-ENTRY
054200         AT END
054300             SET TXN-REJECTED TO TRUE
054400             ADD 1 TO wn-rej-owner-cnt
054500             MOVE 'OWN' TO wc-reject-rule-id
054600             MOVE 'RECEIPT NOT FOUND' TO wc-reject-reason
054700         WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
054800                 = TXN-RECEIPT-ID
054900             SET wn-receipt-idx-found TO RCP-IDX
055000     END-SEARCH
055100
055200*    Ownership check only runs once the receipt itself is
055300*    found -- the OWN rule covers both "no such receipt" and
055400*    "receipt belongs to someone else" under one rule id,
055500*    since Cobranzas treats both as the same kind of mistake.
055600     IF TXN-OK
055700         IF RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
055800                 (wn-receipt-idx-found) NOT = TXN-CUSTOMER-ID
055900             SET TXN-REJECTED TO TRUE
056000             ADD 1 TO wn-rej-owner-cnt
056100             MOVE 'OWN' TO wc-reject-rule-id
056200             MOVE 'RECEIPT DOES NOT BELONG TO CUSTOMER'
056300                 TO wc-reject-reason
056400         END-IF
056500     END-IF.
056600*****************************************************************
056700
056800*    RCP-STAT-PAID is an 88-level off RCP-STATUS in the
056900*    RECEIPT copybook -- true once B0280 has already driven
057000*    this same receipt's pending amount to zero on a prior
057100*    transaction, this run or an earlier one.
057200 B0230-CHECK-ALREADY-PAID.
057300     IF RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
057400             (wn-receipt-idx-found)
057500         SET TXN-REJECTED TO TRUE
057600         ADD 1 TO wn-rej-rn5-cnt
057700         MOVE 'RN5' TO wc-reject-rule-id
057800         MOVE 'RECEIPT ALREADY PAID' TO wc-reject-reason
057900     END-IF.
058000*****************************************************************
058100
058200*    RN6 -- every earlier-due receipt of the same service and
058300*    customer must already be PAID before this one can be.
058400 B0240-CHECK-PAYMENT-ORDER.
058500     MOVE 1 TO wn-scan-idx
058600     PERFORM B0245-CHECK-ONE-EARLIER-RECEIPT
058700         UNTIL wn-scan-idx > wn-receipt-count
058800             OR TXN-REJECTED.
058900*****************************************************************
059000
059100*    Whole-table scan, one call per RECEIPT-TBL-ENTRY row --
059200*    a match requires the same service, the same customer, an
059300*    earlier due date than the receipt being paid, and that
059400*    the earlier receipt is still unpaid; any one of the four
059500*    failing to hold clears this receipt of the RN6 edit.
059600 B0245-CHECK-ONE-EARLIER-RECEIPT.
059700     IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
059800         = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
059900             (wn-receipt-idx-found)
060000       AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
060100         = RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
060200             (wn-receipt-idx-found)
060300       AND RCP-DUE-DATE OF RECEIPT-TBL-ENTRY (wn-scan-idx)
060400         < RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
060500             (wn-receipt-idx-found)
060600       AND NOT RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
060700             (wn-scan-idx)
060800         SET TXN-REJECTED TO TRUE
060900         ADD 1 TO wn-rej-rn6-cnt
061000         MOVE 'RN6' TO wc-reject-rule-id
061100         MOVE
061200         'CANNOT PAY - PREVIOUS RECEIPTS ARE UNPAID'
061300             TO wc-reject-reason
061400     END-IF
061500     ADD 1 TO wn-scan-idx.
061600*****************************************************************
061700
061800*    A zero or negative TXN-AMOUNT is a data-entry error, not
061900*    a legitimate payment -- rejected outright, never applied.
062000 B0250-EDIT-AMOUNT.
062100     IF TXN-AMOUNT NOT > ZERO
062200         SET TXN-REJECTED TO TRUE
062300         ADD 1 TO wn-rej-amt-cnt
062400         MOVE 'AMT' TO wc-reject-rule-id
062500         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
062600             TO wc-reject-reason
062700     END-IF.
062800*****************************************************************
062900
063000*    RN4 -- convert the tendered amount to the receipt's own
063100*    currency at the fixed 3.50 PEN/USD rate; no conversion
063200*    needed when the two currencies already match.  TKT-0401 --
063300*    the COMPUTE ROUNDED below is HALF-UP explicitly, not the
063400*    compiler default, after a shop audit flagged the ambiguity.
063500 B0260-DETERMINE-RATE-AND-CONVERT.
063600*    Same currency -- rate of 1.00, no arithmetic needed.
063700     IF TXN-CURRENCY = RCP-CURRENCY OF RECEIPT-TBL-ENTRY
063800             (wn-receipt-idx-found)
063900         MOVE 1.00 TO wn-exchange-rate
064000         MOVE TXN-AMOUNT TO wn-converted-amount
064100     ELSE
064200*    Currencies differ -- always the fixed 3.50 PEN/USD rate,
064300*    never a rate pulled off a table, since Finanzas has never
064400*    asked this suite to float it.
064500         MOVE 3.50 TO wn-exchange-rate
064600         IF TXN-CURRENCY = 'USD'
064700*    Paying a PEN receipt with USD -- multiply up.
064800             COMPUTE wn-converted-amount ROUNDED =
064900                 TXN-AMOUNT * wn-exchange-rate
065000         ELSE
065100*    Paying a USD receipt with PEN -- divide down.
065200             COMPUTE wn-converted-amount ROUNDED =
065300                 TXN-AMOUNT / wn-exchange-rate
065400         END-IF
065500     END-IF.
065600*****************************************************************
065700
065800*    TKT-0140 -- overpayment rejects outright instead of
065900*    clamping to the pending amount; auditoria asked for a
066000*    hard stop rather than a silent partial apply that would
066100*    leave the tendered amount and the applied amount out of
066200*    step on PAYMENT-HISTORY.
066300 B0270-CHECK-OVERPAYMENT.
066400     IF wn-converted-amount > RCP-PENDING-AMOUNT OF
066500             RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
066600         SET TXN-REJECTED TO TRUE
066700         ADD 1 TO wn-rej-rn3-cnt
066800         MOVE 'RN3' TO wc-reject-rule-id
066900         MOVE 'PAYMENT EXCEEDS PENDING AMOUNT'
067000             TO wc-reject-reason
067100     END-IF.
067200*****************************************************************
067300
067400*    Updates the in-memory RECEIPT-TBL-ENTRY row only --
067500*    Z0100-REWRITE-RECEIPT-MASTER carries every change made
067600*    here back out to RECEIPT-MASTER once at EOJ, not row by
067700*    row as each payment is applied.
067800 B0280-APPLY-PAYMENT.
067900*    wn-prev-pending is kept so B0285 can write both the
068000*    before and after pending amounts to PAYMENT-HISTORY --
068100*    Cobranzas traces a dispute off those two figures alone,
068200*    without needing to replay every prior payment.
068300     MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
068400         (wn-receipt-idx-found) TO wn-prev-pending
068500     COMPUTE wn-new-pending = wn-prev-pending -
068600         wn-converted-amount
068700
068800*    B0270 already confirmed wn-converted-amount cannot exceed
068900*    wn-prev-pending, so wn-new-pending can only land at zero
069000*    or a positive remainder -- never negative.
069100     IF wn-new-pending = ZERO
069200         MOVE 'PAID' TO wc-new-status
069300     ELSE
069400         MOVE 'PARTIALLY_PAID' TO wc-new-status
069500     END-IF
069600
069700     MOVE wn-new-pending TO
069800         RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
069900             (wn-receipt-idx-found)
070000     MOVE wc-new-status TO
070100         RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
070200     MOVE 1 TO
070300         RCP-USER-MODIFI OF RECEIPT-TBL-ENTRY
070400             (wn-receipt-idx-found)
070500     MOVE wr-timestamp-redef TO
070600         RCP-DATE-MODIFI OF RECEIPT-TBL-ENTRY
070700             (wn-receipt-idx-found)
070800
070900     PERFORM B0285-WRITE-PAYMENT-RECORD.
071000*****************************************************************
071100
071200*    TKT-0102 -- PAY-EXCHANGE-RATE is always written, even
071300*    when it is 1.00 (no conversion needed), so payhist.cbl
071400*    never has to guess whether a rate was actually applied.
071500*    REGIST fields are stamped once here and never touched
071600*    again; MODIFI fields mirror the RECEIPT row's own audit
071700*    columns as of this same payment.
071800 B0285-WRITE-PAYMENT-RECORD.
071900     MOVE SPACE TO PAYMENT-REC
072000*    This run's own assigned id, not anything off the
072100*    transaction card (TKT-0318).
072200     MOVE wn-next-payment-id  TO PAYMENT-ID OF PAYMENT-REC
072300     MOVE TXN-RECEIPT-ID      TO PAY-RECEIPT-ID
072400     MOVE TXN-CUSTOMER-ID     TO PAY-CUSTOMER-ID
072500     MOVE wr-timestamp-redef  TO PAY-DATE
072600*    Tendered amount and currency, as keyed -- PAY-EXCHANGE-
072700*    RATE below is what converts it.
072800     MOVE TXN-AMOUNT          TO PAY-AMOUNT
072900     MOVE TXN-CURRENCY        TO PAY-CURRENCY
073000     MOVE wn-exchange-rate    TO PAY-EXCHANGE-RATE
073100     MOVE wn-prev-pending     TO PAY-PREV-PENDING
073200     MOVE wn-new-pending      TO PAY-NEW-PENDING
073300     MOVE wc-new-status       TO PAY-STATUS
073400*    REGIST and MODIFI columns are identical on a freshly
073500*    written row -- MODIFI only ever changes if some later
073600*    process edits this payment row after the fact, which
073700*    nothing in this suite currently does.
073800     MOVE wr-timestamp-redef  TO PAY-DATE-REGIST
073900     MOVE 1                   TO PAY-USER-REGIST
074000     MOVE wr-timestamp-redef  TO PAY-DATE-MODIFI
074100     MOVE 1                   TO PAY-USER-MODIFI
074200
074300     WRITE PAYMENT-REC
074400
074500     ADD 1 TO wn-next-payment-id
074600     ADD wn-converted-amount TO wn-total-applied.
074700*****************************************************************
074800
074900*    Read-ahead for the B0100 loop -- A0100-INIT primes the
075000*    first transaction before the UNTIL loop ever tests
075100*    PAYTXN-EOF, so an empty PAYTXN-FILE falls straight
075200*    through to shutdown without ever calling B0200.
075300 B0900-READ-NEXT-TRANSACTION.
075400     READ PAYTXN-FILE
075500         AT END
075600             SET PAYTXN-EOF TO TRUE
075700     END-READ.
075800*****************************************************************
075900
076000*    wc-new-status here is the updated RECEIPT status
076100*    (PAID or PARTIALLY_PAID) B0280 just set, not a reject
076200*    reason -- this paragraph is only PERFORMed for accepted
076300*    transactions.
076400 C0100-WRITE-DETAIL-LINE.
076500     MOVE SPACE TO wr-rpt-detail-line
076600     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
076700     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
076800     MOVE TXN-AMOUNT         TO we-rpt-amount
076900     MOVE TXN-CURRENCY       TO wc-rpt-currency
077000     MOVE wn-converted-amount TO we-rpt-converted
077100     MOVE wn-new-pending     TO we-rpt-new-pending
077200     MOVE wc-new-status      TO wc-rpt-status
077300     MOVE wr-rpt-detail-line TO RPT-LINE
077400     WRITE RPT-LINE.
077500*****************************************************************
077600
077700*    TKT-0702 -- wc-rpt-status is overloaded here to carry the
077800*    reject rule id ahead of the reason text, STRINGed
077900*    together, rather than adding a separate report column.
078000 C0200-WRITE-REJECT-LINE.
078100     MOVE SPACE TO wr-rpt-detail-line
078200     MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
078300     MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
078400     MOVE TXN-AMOUNT         TO we-rpt-amount
078500     MOVE TXN-CURRENCY       TO wc-rpt-currency
078600     STRING wc-reject-rule-id DELIMITED BY SIZE
078700         '-REJECTED ' DELIMITED BY SIZE
078800         wc-reject-reason DELIMITED BY SIZE
078900         INTO wc-rpt-status
079000     MOVE wr-rpt-detail-line TO RPT-LINE
079100     WRITE RPT-LINE.
079200*****************************************************************
079300
079400*    RECEIPT-MASTER is reopened OUTPUT and every row in
079500*    RECEIPT-TBL-ENTRY is written back in table order --
079600*    simpler than a REWRITE-in-place scheme, and the whole
079700*    table already fits comfortably in memory.
079800 Z0100-REWRITE-RECEIPT-MASTER.
079900     CLOSE RECEIPT-MASTER
080000     OPEN OUTPUT RECEIPT-MASTER
080100     MOVE 1 TO wn-scan-idx
080200     PERFORM Z0105-REWRITE-ONE-RECEIPT
080300         UNTIL wn-scan-idx > wn-receipt-count
080400     CLOSE RECEIPT-MASTER.
080500*****************************************************************
080600
080700*    wn-scan-idx is reused here from B0240/B0245 above --
080800*    both loops run one at a time, never nested, so sharing
080900*    the one 77-level subscript is safe.
081000 Z0105-REWRITE-ONE-RECEIPT.
081100     MOVE RECEIPT-TBL-ENTRY (wn-scan-idx) TO RECEIPT-REC
081200     WRITE RECEIPT-REC
081300     ADD 1 TO wn-scan-idx.
081400*****************************************************************
081500
081600*    TKT-0715 split the totals write-up into four numbered
081700*    paragraphs that fall straight through one to the next --
081800*    driven as a single PERFORM ... THRU range out of 000-RUN-
081900*    PAYREG, matching the house habit for a fixed print
082000*    sequence.
082100 Z0200-WRITE-CONTROL-TOTALS.
082200     MOVE SPACE TO wr-rpt-totals-line
082300     STRING ' TRANSACTIONS READ .......... ' DELIMITED BY SIZE
082400         wn-txn-read-cnt DELIMITED BY SIZE
082500         INTO wr-rpt-totals-line
082600     WRITE RPT-LINE FROM wr-rpt-totals-line.
082700*****************************************************************
082800
082900*    Second of the four TKT-0715 steps -- falls straight
083000*    through from Z0200, no GO TO, since 000-RUN-PAYREG PERFORMs
083100*    this whole range as one THRU.
083200 Z0210-WRITE-ACCEPT-TOTAL.
083300     MOVE SPACE TO wr-rpt-totals-line
083400     STRING ' TRANSACTIONS ACCEPTED ...... ' DELIMITED BY SIZE
083500         wn-txn-accept-cnt DELIMITED BY SIZE
083600         INTO wr-rpt-totals-line
083700     WRITE RPT-LINE FROM wr-rpt-totals-line.
083800*****************************************************************
083900
084000*    Third step -- one figure per reject rule, TKT-0455, so
084100*    Cobranzas can see at a glance which edit is catching the
084200*    most transactions without pulling the detail lines.
084300 Z0220-WRITE-REJECT-TOTAL.
084400     MOVE SPACE TO wr-rpt-totals-line
084500     STRING ' TRANSACTIONS REJECTED ...... ' DELIMITED BY SIZE
084600         wn-txn-reject-cnt DELIMITED BY SIZE
084700         '  RN1=' DELIMITED BY SIZE
084800         wn-rej-rn1-cnt DELIMITED BY SIZE
084900         ' OWN=' DELIMITED BY SIZE
085000         wn-rej-owner-cnt DELIMITED BY SIZE
085100         ' RN5=' DELIMITED BY SIZE
085200         wn-rej-rn5-cnt DELIMITED BY SIZE
085300         ' RN6=' DELIMITED BY SIZE
085400         wn-rej-rn6-cnt DELIMITED BY SIZE
085500         ' AMT=' DELIMITED BY SIZE
085600         wn-rej-amt-cnt DELIMITED BY SIZE
085700         ' RN3=' DELIMITED BY SIZE
085800         wn-rej-rn3-cnt DELIMITED BY SIZE
085900         INTO wr-rpt-totals-line
086000     WRITE RPT-LINE FROM wr-rpt-totals-line.
086100*****************************************************************
086200
086300*    Fourth and last of the TKT-0715 steps -- falls through
086400*    to end-of-paragraph, back to the PERFORM ... THRU that
086500*    called Z0200.
086600 Z0230-WRITE-AMOUNT-TOTAL.
086700     MOVE SPACE TO wr-rpt-totals-line
086800     STRING ' TOTAL AMOUNT APPLIED ....... ' DELIMITED BY SIZE
086900         wn-total-applied DELIMITED BY SIZE
087000         INTO wr-rpt-totals-line
087100     WRITE RPT-LINE FROM wr-rpt-totals-line.
087200*****************************************************************
087300
087400*    RECEIPT-MASTER is already closed by Z0100; CUSTOMER-
087500*    MASTER and SERVICE-MASTER are closed inside COPY LOAD-
087600*    MASTERS once each load finishes -- only these three files
087700*    are still open by the time 000-RUN-PAYREG gets here.
087800 Z0300-CLOSE-DOWN.
087900     CLOSE PAYTXN-FILE PAYMENT-HISTORY PAYMENT-RUN-RPT.
088000*****************************************************************
088100
088200*    Shared error/abend path -- see COPYLIB-Z0900-error-
088300*    routine; every caller above fills WC-MSG-FILENAME/
088400*    FILESTAT/PARA before PERFORMing here, the same contract
088500*    every program in the suite uses.
088600 Z0900-ERROR-ROUTINE.
088700     COPY Z0900-error-routine.
088800 .
088900
