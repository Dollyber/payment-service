       IDENTIFICATION DIVISION.
       PROGRAM-ID. PAYHIST.
       AUTHOR. E VARGAS.
       INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
       DATE-WRITTEN. 1990-05-21.
       DATE-COMPILED.
       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
      **> Purpose: Build the payment history listing for one or more
      **> customers named on the PARM-FILE -- newest payment first,
      **> enriched with the receipt, service and customer it belongs
      **> to.  Run after payreg.cbl so PAYMENT-HISTORY is current.
      **>
      **> Files read:  PARM-FILE (customers to report on), CUSTOMER-
      **>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (all loaded into
      **>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (consumed
      **>   once, by the SORT verb only, never by a direct READ).
      **> Files written:  PAYHIST-RPT, the printed listing itself;
      **>   SORT-WORK-FILE/WORK-FILE are the SORT's own scratch pair
      **>   and hold nothing once the run ends.
      **> One card on PARM-FILE can name a customer with zero
      **>   payments, or no customer at all -- both print their own
      **>   explanatory line rather than aborting the run.
      *
      *    C H A N G E   L O G
      *
      *  1990-05-21 EV  TKT-0190  Original version.  Sorts the whole    TK0190  
      *                 PAYMENT-HISTORY file descending by PAY-DATE
      *                 once at A0100-INIT, then scans the sorted
      *                 work file once per customer on the PARM-FILE.
      *                 Replaces the ad hoc DISPLAY-based payment
      *                 dump Cobranzas had been running off a copy
      *                 of PAYMENT-HISTORY by hand.
      *  1991-02-14 EV  TKT-0221  "Customer has no registered           TK0221  
      *                 payments" line now written even when the
      *                 customer exists but the scan finds nothing --
      *                 Cobranzas was reading silence as a bug.
      *  1991-06-03 RT  TKT-0205  Common error handling pulled out to   TK0205  
      *                 Z0900-ERROR-ROUTINE / errlog, matching the
      *                 rest of the suite.
      *  1993-11-29 EV  TKT-0330  A missing RECEIPT or SERVICE row no   TK0330  
      *                 longer aborts the listing -- blank the
      *                 summary columns and keep going, per Sistemas.
      *  1996-10-30 LKH TKT-0455  Heading line now repeats per          TK0455  
      *                 customer instead of once per run, to match
      *                 the new multi-customer PARM-FILE format.
      *  1997-05-06 EV  TKT-0470  Cobranzas asked for the full          TK0470  
      *                 receipt detail -- due date, amount, pending,
      *                 currency, status -- and the customer email and
      *                 service description on every line, not just
      *                 the receipt number and period; detail line
      *                 widened from 132 to 300 bytes to carry it.
      *  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE compares and the      TK0498  
      *                 descending SORT key now carry a 4-digit year;
      *                 ran the whole of 1999's history back through
      *                 to confirm ordering didn't shift.  Same
      *                 century-window rule as payreg.cbl and
      *                 svcbal.cbl, to keep the three programs
      *                 reading PAY-DATE identically.
      *  2001-03-15 SPH TKT-0560  RECEIPT/SERVICE table sizes bumped    TK0560  
      *                 to match COPYLIB-MASTER-TABLES.
      *  2003-08-11 SPH TKT-0575  Z0300 EOJ close split into two        TK0575  
      *                 numbered steps (Z0300/Z0310) driven by one
      *                 PERFORM ... THRU, matching the fixed shutdown
      *                 sequence used elsewhere in the suite.
      *  2005-07-20 LKH TKT-0755  Audit pass -- paragraph banners and
      *                 in-line notes added explaining the SORT/scan
      *                 flow and the two nested SEARCH ALL lookups;
      *                 no logic changed.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
           UPSI-0 ON  STATUS IS wc-detail-rpt-requested
           UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
      
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT  PARM-FILE ASSIGN TO PAYHPARM
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-parm-fs.
      
           SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-customer-master-fs.
      
           SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-service-master-fs.
      
           SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-receipt-master-fs.
      
      *    PAYMENT-HISTORY is written by payreg.cbl during the
      *    day's posting run -- this program must run after it so
      *    the day's own payments are already on file to report.
           SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-payment-history-fs.
      
      *    A0150-SORT-PAYMENT-HISTORY reads the whole of
      *    PAYMENT-HISTORY through this SD once at start of job and
      *    GIVES the result to WORK-FILE below, newest payment
      *    first -- B0200 then scans WORK-FILE once per customer
      *    rather than resorting per request.
           SELECT  SORT-WORK-FILE ASSIGN TO SORTWK01.
      
           SELECT  WORK-FILE ASSIGN TO PAYHWORK
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-work-fs.
      
      *    300-byte print line (TKT-0470) -- heading, detail and
      *    error lines are all WRITTEN into this one FD record from
      *    their own WORKING-STORAGE layouts below.
           SELECT  PAYHIST-RPT ASSIGN TO PAYHRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-payhist-rpt-fs.
      
       DATA DIVISION.
       FILE SECTION.
      
      *    One card per customer to report on, read sequentially;
      *    B0900-READ-NEXT-PARM does all the reading.
       FD  PARM-FILE.
      *    9-digit customer id, zero-padded the same way
      *    CUSTOMER-ID is stored on CUSTOMER-MASTER so B0200's
      *    SEARCH ALL can compare the two fields directly.
       01  PARM-REC.
           05  PARM-CUSTOMER-ID           PIC 9(09).
           05  FILLER                     PIC X(71).
      
      *    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-MASTERS
      *    at start of job; B0200 then locates each PARM-FILE
      *    customer in memory rather than re-reading this FD.
       FD  CUSTOMER-MASTER.
           COPY CUSTOMER.
      
      *    Loaded whole into SERVICE-TBL-ENTRY the same way, so
      *    C0200 can resolve a receipt's service id without a
      *    second pass over this file.
       FD  SERVICE-MASTER.
           COPY SERVICE.
      
      *    Loaded whole into RECEIPT-TBL-ENTRY by COPY LOAD-MASTERS;
      *    never read again directly once A0100-INIT finishes.
       FD  RECEIPT-MASTER.
           COPY RECEIPT.
      
      *    Every payment ever posted by payreg.cbl, one row per
      *    payment, oldest first as written -- A0150 below re-sorts
      *    the whole file descending by PAY-DATE before anything
      *    else runs, so this FD itself is read exactly once, by
      *    the SORT verb, never by a plain READ.
       FD  PAYMENT-HISTORY.
           COPY PAYMENT.
      
      *    SD/FD pair for the SORT -- SORT-WORK-REC is the sort
      *    key's own view of the PAYMENT layout (hence the
      *    REPLACING trick, dropping the level-01 group name so
      *    PAY-DATE can be named directly as the key); WORK-REC is
      *    the same layout again on the GIVING side, read back
      *    sequentially by B0200/B0300 below.
       SD  SORT-WORK-FILE.
       01  SORT-WORK-REC.
           COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
               ==05  FILLER==.
      
       FD  WORK-FILE.
       01  WORK-REC.
           COPY PAYMENT REPLACING ==01  PAYMENT-REC== BY
               ==05  FILLER==.
      
      *    Print file -- 300 bytes wide to carry the full TKT-0470
      *    detail line without truncation.
       FD  PAYHIST-RPT.
       01  RPT-LINE                  PIC X(300).
      
       WORKING-STORAGE SECTION.
      *    PARM-EOF/WORK-EOF drive their own read loops; CUST-FOUND
      *    gates the per-customer lookup; FOUND-ANY-PAYMENT gates
      *    the "no registered payments" error line; RCP-FOUND and
      *    SVC-FOUND each gate whether C0200 found the receipt and
      *    service a payment points back to (TKT-0330 -- a missing
      *    row no longer aborts the listing, it just blanks those
      *    columns).
       01  wr-switches.
           05  wc-parm-eof-sw         PIC X VALUE 'N'.
               88  PARM-EOF               VALUE 'Y'.
           05  wc-work-eof-sw         PIC X VALUE 'N'.
               88  WORK-EOF                VALUE 'Y'.
           05  wc-cust-found-sw       PIC X VALUE 'N'.
               88  CUST-FOUND              VALUE 'Y'.
           05  wc-found-any-sw        PIC X VALUE 'N'.
               88  FOUND-ANY-PAYMENT       VALUE 'Y'.
           05  wc-rcp-found-sw        PIC X VALUE 'N'.
               88  RCP-FOUND                VALUE 'Y'.
           05  wc-svc-found-sw        PIC X VALUE 'N'.
               88  SVC-FOUND                VALUE 'Y'.
      
            *    One 2-byte status field per SELECT above -- only
      *    wc-parm-fs is ever actually tested (A0100-INIT); the
      *    rest exist so Z0900-ERROR-ROUTINE always has something
      *    to report if COPY LOAD-MASTERS or the SORT step hits
      *    trouble.
       01  wr-file-status-fields.
           05  wc-parm-fs                  PIC XX.
           05  wc-customer-master-fs       PIC XX.
           05  wc-service-master-fs        PIC XX.
           05  wc-receipt-master-fs        PIC XX.
           05  wc-payment-history-fs       PIC XX.
           05  wc-work-fs                  PIC XX.
           05  wc-payhist-rpt-fs           PIC XX.
      
            *    Three separate 77-levels, one per SEARCH ALL below --
      *    wn-cust-idx-found remembers the customer row located by
      *    B0200; wn-rcp-idx-found and wn-svc-idx-found remember
      *    the receipt and service rows C0200 locates for the
      *    payment it is currently detailing.
       77  wn-cust-idx-found          PIC S9(5) COMP VALUE ZERO.
       77  wn-svc-idx-found           PIC S9(5) COMP VALUE ZERO.
       77  wn-rcp-idx-found           PIC S9(6) COMP VALUE ZERO.
      
      *    One heading per customer (TKT-0455), naming who the
      *    detail lines underneath belong to.
       01  wr-heading-1.
           05  FILLER                PIC X(20) VALUE
               'PAYMENT HISTORY FOR '.
           05  wc-hd-names           PIC X(30).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-hd-lastname        PIC X(30).
           05  FILLER                PIC X(219) VALUE SPACE.
      
      *    REDEFINES -- picks the first and last name fields back
      *    off the heading line when DISPLAYed together with the
      *    customer's email on a second header line.
       01  wr-heading-1-redef REDEFINES wr-heading-1
                                   PIC X(300).
      
      *    One line per payment, newest first (courtesy of A0150's
      *    SORT) -- service name and receipt identifiers first,
      *    then the payment columns themselves, then (TKT-0470) the
      *    fuller receipt/service/customer detail tacked on after.
       01  wr-detail-line.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-service-name      PIC X(20).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-rcp-number        PIC X(12).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-rcp-period        PIC X(8).
      *    PAY-DATE comes off WORK-REC already stamped with the
      *    time of day payreg.cbl posted it, not just the date.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-pay-date          PIC X(14).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-dtl-pay-amount        PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-pay-currency      PIC X(3).
      *    Exchange rate the payment itself used -- may differ from
      *    the rate on file today if the currency has moved since.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-dtl-pay-rate          PIC Z(5)9.99.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-dtl-pay-prev-pend     PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-dtl-pay-new-pend      PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-pay-status        PIC X(10).
      *    TKT-0470 (EV, 1997-05-06) -- email, service description and
      *    the full receipt detail tacked on after the payment columns
      *    so Cobranzas gets the whole picture off one line, not just
      *    the receipt number and period.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-cust-email        PIC X(40).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-svc-description   PIC X(60).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wn-dtl-rcp-due-date      PIC 9(8).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-dtl-rcp-amount        PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-dtl-rcp-pending       PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-rcp-currency      PIC X(3).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-dtl-rcp-status        PIC X(15).
           05  FILLER                PIC X(11) VALUE SPACE.
      
      *    REDEFINES -- the printed detail line is occasionally wanted
      *    as one flat 300-byte string (e.g. echoing a rejected detail
      *    line into the error report) instead of the columns above.
       01  wr-detail-line-redef REDEFINES wr-detail-line
                                    PIC X(300).
      
      *    Printed in place of a heading/detail group whenever a
      *    PARM-FILE customer id fails to verify, or verifies but
      *    has no matching payments (TKT-0221) -- never a silent
      *    gap.
       01  wr-error-line.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  ERR-CUSTOMER-ID       PIC 9(9).
           05  FILLER                PIC X(2)  VALUE ' - '.
           05  ERR-MESSAGE           PIC X(60).
           05  FILLER                PIC X(228) VALUE SPACE.
      
      *    REDEFINES -- lets the error line be moved whole into a
      *    report buffer as a single alphanumeric field when building
      *    a combined run-summary record, rather than field by field.
       01  wr-error-line-redef REDEFINES wr-error-line
                                    PIC X(300).
      
      *    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
      *    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts and
      *    CUST-IDX/SVC-IDX/RCP-IDX subscripts the SEARCH ALL verbs
      *    above use; Z0900-error-wkstg supplies the WC-MSG-*
      *    fields Z0900-ERROR-ROUTINE prints.
           COPY MASTER-TABLES.
           COPY Z0900-error-wkstg.
      
       PROCEDURE DIVISION.
      
      *    Mainline -- sort the history file, answer every
      *    PARM-FILE customer one at a time until end of file,
      *    close down.  WC-MSG-SRCFILE is stamped once here so
      *    every later call into Z0900-ERROR-ROUTINE tags its
      *    console message with this program's own name.
       000-RUN-PAYHIST.
           MOVE 'payhist.cbl' TO WC-MSG-SRCFILE
           PERFORM A0100-INIT
           PERFORM B0100-PROCESS-REQUESTS UNTIL PARM-EOF
           PERFORM Z0300-CLOSE-PARM-FILE THRU Z0310-CLOSE-PAYHIST-RPT
           STOP RUN.
      *****************************************************************
      
      *    Start-of-job: bring the three masters into memory, sort
      *    the history file newest-first, then open the parameter
      *    and report files and prime the read-ahead for B0100's
      *    loop.
       A0100-INIT.
           PERFORM A0110-LOAD-CUSTOMER-MASTER
           PERFORM A0120-LOAD-SERVICE-MASTER
           PERFORM A0130-LOAD-RECEIPT-MASTER
           PERFORM A0150-SORT-PAYMENT-HISTORY
      
           OPEN INPUT PARM-FILE
           IF wc-parm-fs NOT = '00'
               MOVE 'PARM-FILE'         TO WC-MSG-FILENAME
               MOVE wc-parm-fs          TO WC-MSG-FILESTAT
               MOVE 'A0100-INIT'        TO WC-MSG-PARA
               PERFORM Z0900-ERROR-ROUTINE
               STOP RUN
           END-IF
      
      *    PAYHIST-RPT is a fresh OUTPUT file every run -- this
      *    report is not accumulated run over run.
           OPEN OUTPUT PAYHIST-RPT
           PERFORM B0900-READ-NEXT-PARM.
      *****************************************************************
      
           COPY LOAD-MASTERS.
      *****************************************************************
      
      *    TKT-0190 -- one SORT, whole PAYMENT-HISTORY file, once
      *    per run, newest payment first.  Cheaper than sorting
      *    per customer, and the only way to get a newest-first
      *    order out of a file that was written oldest-first by
      *    payreg.cbl.
      *    DESCENDING on PAY-DATE puts this run's own postings
      *    first, which is what Cobranzas reads off the top of the
      *    listing -- oldest history scrolls off the bottom.
       A0150-SORT-PAYMENT-HISTORY.
           SORT SORT-WORK-FILE
               ON DESCENDING KEY PAY-DATE OF SORT-WORK-REC
               USING PAYMENT-HISTORY
               GIVING WORK-FILE.
      *****************************************************************
      
      *    Driven by 000-RUN-PAYHIST UNTIL PARM-EOF -- process the
      *    customer the read-ahead already has in PARM-REC, then
      *    read one more card for next time.
       B0100-PROCESS-REQUESTS.
           PERFORM B0200-PROCESS-ONE-CUSTOMER
           PERFORM B0900-READ-NEXT-PARM.
      *****************************************************************
      
      *    Verify the customer, then scan the sorted WORK-FILE
      *    from the top once per customer, writing a detail line
      *    for every payment that belongs to them -- a plain
      *    sequential scan, not a SEARCH ALL, because WORK-FILE is
      *    ordered by date, not by customer, so there is no way to
      *    binary-search straight to one customer's payments.
       B0200-PROCESS-ONE-CUSTOMER.
           MOVE ZERO TO wn-cust-idx-found
           SET wc-cust-found-sw TO 'N'
           SET CUST-IDX TO 1
           SEARCH ALL CUSTOMER-TBL-ENTRY
               AT END
                   MOVE 'N' TO wc-cust-found-sw
               WHEN CUSTOMER-ID OF CUSTOMER-TBL-ENTRY (CUST-IDX)
                       = PARM-CUSTOMER-ID
                   SET wn-cust-idx-found TO CUST-IDX
                   SET CUST-FOUND TO TRUE
           END-SEARCH
      
           IF NOT CUST-FOUND
      *    A PARM-FILE card with no matching customer is a data
      *    problem upstream, not a reason to abend the run -- print
      *    the gap and keep going so the rest of the list still
      *    gets answered.  The same philosophy TKT-0330 and TKT-0221
      *    apply lower in this paragraph: a bad or empty request
      *    explains itself on the report instead of stopping the job.
               MOVE SPACE TO wr-error-line
               MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
               MOVE 'CUSTOMER NOT FOUND' TO ERR-MESSAGE
               WRITE RPT-LINE FROM wr-error-line
           ELSE
      *    WORK-FILE is reopened from the top and scanned whole for
      *    every customer on the PARM-FILE -- TKT-0190's own design
      *    choice, accepted because the PARM-FILE is normally a
      *    short, targeted list, not every customer on file.  A
      *    PARM-FILE naming most or all customers would cost one
      *    full WORK-FILE pass per name; Sistemas judged that an
      *    acceptable trade for the simplicity of a plain sequential
      *    scan over a second SORT keyed by customer.
               PERFORM C0100-WRITE-HEADING
               SET wc-found-any-sw TO 'N'
               OPEN INPUT WORK-FILE
               SET wc-work-eof-sw TO 'N'
               READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ
               PERFORM B0300-SCAN-ONE-PAYMENT UNTIL WORK-EOF
               CLOSE WORK-FILE
      *    TKT-0221 -- a verified customer with zero matching
      *    payments used to leave nothing printed at all; Cobranzas
      *    could not tell that from a program bug, so the gap now
      *    prints its own explicit line.
               IF NOT FOUND-ANY-PAYMENT
                   MOVE SPACE TO wr-error-line
                   MOVE PARM-CUSTOMER-ID TO ERR-CUSTOMER-ID
                   MOVE 'CUSTOMER HAS NO REGISTERED PAYMENTS'
                       TO ERR-MESSAGE
                   WRITE RPT-LINE FROM wr-error-line
               END-IF
           END-IF.
      *****************************************************************
      
      *    One WORK-FILE row per call, whole file, every customer --
      *    a payment belongs to this customer only if its own
      *    PAY-CUSTOMER-ID matches the PARM-FILE card; the read at
      *    the bottom advances the scan regardless of match, so the
      *    date ordering from A0150 is preserved untouched.
       B0300-SCAN-ONE-PAYMENT.
      *    Non-matching rows are simply skipped, not an error --
      *    WORK-FILE holds every customer's payments, not just
      *    this one's.
           IF PAY-CUSTOMER-ID OF WORK-REC = PARM-CUSTOMER-ID
               SET FOUND-ANY-PAYMENT TO TRUE
               PERFORM C0200-LOOKUP-AND-WRITE-DETAIL
           END-IF
           READ WORK-FILE AT END SET WORK-EOF TO TRUE END-READ.
      *****************************************************************
      
      *    Read-ahead for the B0100 loop -- A0100-INIT primes the
      *    first card before the UNTIL loop ever tests PARM-EOF, so
      *    an empty PARM-FILE falls straight through to shutdown
      *    without ever calling B0200.
       B0900-READ-NEXT-PARM.
           READ PARM-FILE
               AT END
                   SET PARM-EOF TO TRUE
           END-READ.
      *****************************************************************
      
      *    Prints the per-customer banner (TKT-0455) from the row
      *    B0200 already located -- no second lookup needed.
       C0100-WRITE-HEADING.
      *    wn-cust-idx-found still points at the row B0200's own
      *    SEARCH ALL just located -- no second lookup needed here.
           MOVE SPACE TO wr-heading-1
           MOVE CUST-NAMES OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
               TO wc-hd-names
           MOVE CUST-LASTNAME OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
               TO wc-hd-lastname
           WRITE RPT-LINE FROM wr-heading-1.
      *****************************************************************
      
      *    One detail line per payment -- looks up the receipt the
      *    payment was applied to, then the service that receipt
      *    belongs to, filling in as much of the line as each
      *    lookup succeeds at.  TKT-0330 -- a missing RECEIPT or
      *    SERVICE row (an orphaned payment from old test data, or
      *    a service deleted after the fact) no longer aborts the
      *    listing; those columns are simply left blank.
       C0200-LOOKUP-AND-WRITE-DETAIL.
      *    Switches reset to 'N' on every call -- a receipt or
      *    service found for one payment must not leak into the
      *    next payment's detail line if the next lookup fails.
           MOVE SPACE TO wr-detail-line
           SET wc-rcp-found-sw TO 'N'
           SET wc-svc-found-sw TO 'N'
      
      *    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
      *    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
      *    of compares regardless of table size.
           SET RCP-IDX TO 1
           SEARCH ALL RECEIPT-TBL-ENTRY
               AT END
                   SET wc-rcp-found-sw TO 'N'
               WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
                       = PAY-RECEIPT-ID OF WORK-REC
                   SET wn-rcp-idx-found TO RCP-IDX
                   SET RCP-FOUND TO TRUE
           END-SEARCH
      
           IF RCP-FOUND
          *    Receipt-derived columns are only moved once RCP-FOUND
      *    is TRUE -- otherwise they stay spaces from the initial
      *    MOVE SPACE above.
               MOVE RCP-NUMBER OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
                   TO wc-dtl-rcp-number
               MOVE RCP-PERIOD-LABEL OF RECEIPT-TBL-ENTRY
                       (wn-rcp-idx-found)
                   TO wc-dtl-rcp-period
               MOVE RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
                       (wn-rcp-idx-found)
                   TO wn-dtl-rcp-due-date
               MOVE RCP-AMOUNT OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
                   TO we-dtl-rcp-amount
               MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
                       (wn-rcp-idx-found)
                   TO we-dtl-rcp-pending
               MOVE RCP-CURRENCY OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
                   TO wc-dtl-rcp-currency
               MOVE RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-rcp-idx-found)
                   TO wc-dtl-rcp-status
      
      *    Second SEARCH ALL, nested inside the first -- only
      *    attempted once the receipt itself was found, since the
      *    service id being searched for comes off that receipt
      *    row.  A receipt with a since-deleted service still
      *    prints its own receipt columns; only the service name
      *    and description are left blank.
               SET SVC-IDX TO 1
               SEARCH ALL SERVICE-TBL-ENTRY
                   AT END
                       SET wc-svc-found-sw TO 'N'
                   WHEN SERVICE-ID OF SERVICE-TBL-ENTRY (SVC-IDX)
                           = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
                               (wn-rcp-idx-found)
                       SET wn-svc-idx-found TO SVC-IDX
                       SET SVC-FOUND TO TRUE
               END-SEARCH
      
               IF SVC-FOUND
                   MOVE SVC-NAME OF SERVICE-TBL-ENTRY
                           (wn-svc-idx-found)
                       TO wc-dtl-service-name
                   MOVE SVC-DESCRIPTION OF SERVICE-TBL-ENTRY
                           (wn-svc-idx-found)
                       TO wc-dtl-svc-description
               END-IF
           END-IF
      
      *    TKT-0470 -- the customer's email and the payment's own
      *    fields always print, whether or not the receipt/service
      *    lookups above succeeded; only the receipt- and service-
      *    derived columns are ever left blank.
           MOVE CUST-EMAIL OF CUSTOMER-TBL-ENTRY (wn-cust-idx-found)
               TO wc-dtl-cust-email
           MOVE PAY-DATE OF WORK-REC       TO wc-dtl-pay-date
           MOVE PAY-AMOUNT OF WORK-REC     TO we-dtl-pay-amount
           MOVE PAY-CURRENCY OF WORK-REC   TO wc-dtl-pay-currency
           MOVE PAY-EXCHANGE-RATE OF WORK-REC TO we-dtl-pay-rate
           MOVE PAY-PREV-PENDING OF WORK-REC  TO we-dtl-pay-prev-pend
           MOVE PAY-NEW-PENDING OF WORK-REC   TO we-dtl-pay-new-pend
           MOVE PAY-STATUS OF WORK-REC        TO wc-dtl-pay-status
      
           WRITE RPT-LINE FROM wr-detail-line.
      *****************************************************************
      
      *    TKT-0575 (SPH, 2003-08-11) -- closes split into two numbered
      *    steps, PARM-FILE then PAYHIST-RPT, so EOJ can be driven by one
      *    PERFORM ... THRU off 000-RUN-PAYHIST, matching the house habit
      *    for a fixed shutdown sequence.  CUSTOMER-MASTER, SERVICE-
      *    MASTER, RECEIPT-MASTER and WORK-FILE are already closed by
      *    the time this pair runs -- COPY LOAD-MASTERS and B0200 each
      *    close what they opened as soon as they are done with it.
      *    CUSTOMER-MASTER/SERVICE-MASTER/RECEIPT-MASTER and
      *    WORK-FILE are each closed as soon as COPY LOAD-MASTERS or
      *    B0200 finish with them -- only PARM-FILE and PAYHIST-RPT
      *    are still open by end of job.
       Z0300-CLOSE-PARM-FILE.
           CLOSE PARM-FILE.
      ************************************************************
      
      *    Second half of the TKT-0575 split shutdown -- 000-RUN-
      *    PAYHIST drives both halves with one PERFORM ... THRU.
       Z0310-CLOSE-PAYHIST-RPT.
           CLOSE PAYHIST-RPT.
      *****************************************************************
      
      *    Shared error/abend path -- see COPYLIB-Z0900-error-
      *    routine; every caller above fills WC-MSG-FILENAME/
      *    FILESTAT/PARA before PERFORMing here, the same contract
      *    every program in the suite uses.
       Z0900-ERROR-ROUTINE.
           COPY Z0900-error-routine.
       .
      
      
