       IDENTIFICATION DIVISION.
       PROGRAM-ID. PAYREG.
       AUTHOR. M QUISPE.
       INSTALLATION. SERVICIOS PUBLICOS DEL SUR - CENTRO DE COMPUTO.
       DATE-WRITTEN. 1989-03-14.
       DATE-COMPILED.
       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUITE ONLY.
      **> Purpose: Apply a run of payment transactions against the
      **> RECEIPT master, one service bill at a time, oldest bill
      **> first, converting PEN/USD where the payment currency does
      **> not match the bill's own currency.
      **>
      **> Files read:  PAYTXN-FILE (today's payments), CUSTOMER-
      **>   MASTER, SERVICE-MASTER, RECEIPT-MASTER (loaded into
      **>   memory by COPY LOAD-MASTERS), PAYMENT-HISTORY (scanned
      **>   once at A0140 to find the next PAYMENT-ID, then held
      **>   open EXTEND for the rest of the run).
      **> Files written:  PAYMENT-HISTORY (one row per accepted
      **>   payment), RECEIPT-MASTER (rewritten whole at EOJ with
      **>   the updated pending amounts and statuses), PAYMENT-RUN-
      **>   RPT (accepted/rejected detail plus the control totals).
      **> A transaction that fails any of the six edits below is
      **>   rejected whole -- there is no partial apply.
      *
      *    C H A N G E   L O G
      *
      *  1989-03-14 MQ  TKT-0058  Original version.  Reads the daily    TK0058  
      *                 PAYMENT-TXN-FILE sequentially, applies each
      *                 transaction against the RECEIPT master held
      *                 in core, rewrites RECEIPT master at EOJ.
      *                 Replaces the manual ledger entry ventanilla
      *                 had been keeping alongside the old system.
      *  1989-05-02 MQ  TKT-0071  Added the RN6 "pay oldest bill        TK0071  
      *                 first" scan -- ventanilla was letting people
      *                 pay a May bill while April sat unpaid.
      *  1989-09-19 RT  TKT-0102  PAY-EXCHANGE-RATE now written to      TK0102  
      *                 the history row even when rate is 1.00, so
      *                 payhist.cbl never has to guess.
      *  1990-02-08 RT  TKT-0140  Overpayment (RN3) now rejects         TK0140  
      *                 instead of clamping to the pending amount --
      *                 auditoria asked for a hard stop, not a silent
      *                 partial apply.
      *  1990-08-30 RT  TKT-0181  Switched CUSTOMER/SERVICE/RECEIPT     TK0181  
      *                 masters from the old per-transaction SQL
      *                 lookups to in-core tables loaded once at
      *                 A0100-INIT (see COPYLIB-MASTER-TABLES,
      *                 COPYLIB-LOAD-MASTERS) -- cut the BANCOSUR
      *                 overnight run from 41 minutes to under 6.
      *                 Same change made the same week across
      *                 payreg, payhist and svcbal.
      *  1991-06-03 RT  TKT-0205  Common error handling pulled out      TK0205  
      *                 to Z0900-ERROR-ROUTINE / errlog, matching the
      *                 rest of the suite.  Console DISPLAYs scattered
      *                 through B0100-B0280 before this change are
      *                 gone; everything funnels through one place now.
      *  1992-01-22 EV  TKT-0260  RN1 currency edit now case blind --   TK0260  
      *                 cajeros were keying lower-case 'pen' off the
      *                 new terminals and every one of them bounced.
      *  1993-07-11 EV  TKT-0318  PAYMENT-ID is now assigned here by    TK0318  
      *                 scanning the PAYMENT-HISTORY file for the
      *                 current high key before the EXTEND open,
      *                 rather than trusting a value punched on the
      *                 transaction card.  Two ventanilla terminals
      *                 had punched the same id the same morning,
      *                 and payhist.cbl silently dropped one of them.
      *  1995-04-06 LKH TKT-0401  B0260 conversion divide now rounds    TK0401  
      *                 HALF-UP explicitly in the COMPUTE instead of
      *                 relying on compiler default -- a shop audit
      *                 flagged the ambiguity.
      *  1996-10-30 LKH TKT-0455  Control totals (B9999) now include    TK0455  
      *                 a reject count broken out per rule, at the
      *                 request of Cobranzas.
      *  1998-12-03 JLC TKT-0498  Y2K -- PAY-DATE and the audit         TK0498  
      *                 timestamp fields now carry a 4-digit year
      *                 (CCYYMMDDHHMMSS) end to end; WR-TODAY-CCYYMMDD
      *                 built from ACCEPT ... FROM DATE YYYYMMDD, not
      *                 the 2-digit default.
      *  1999-01-21 JLC TKT-0501  Y2K follow-up -- RCP-DUE-DATE         TK0501  
      *                 comparisons in B0240 re-verified against
      *                 4-digit years; no change needed, logged for
      *                 the audit trail.  Same verification run
      *                 against payhist.cbl's own PAY-DATE compares.
      *  2001-03-15 SPH TKT-0560  wn-receipt-count widened along with   TK0560  
      *                 COPYLIB-MASTER-TABLES to S9(6) COMP -- receipt
      *                 volume finally passed the old 9(4) ceiling.
      *                 Same copybook change picked up automatically
      *                 by payhist.cbl and svcbal.cbl on their next
      *                 compile.
      *  2004-11-02 SPH TKT-0702  Detail report line widened to carry   TK0702  
      *                 the rejection rule id (RN1/RN3/RN5/RN6) next
      *                 to the reason text, per Auditoria request.
      *                 OWN and AMT print the same way even though
      *                 Auditoria's original list of four rule ids
      *                 did not name them.
      *  2006-06-19 SPH TKT-0715  Z0200 totals paragraph split into     TK0715  
      *                 four numbered steps (Z0200/Z0210/Z0220/Z0230)
      *                 driven by one PERFORM ... THRU, matching the
      *                 fixed print sequence the rest of the shop
      *                 favors for multi-line totals write-ups.
      *  2005-07-26 LKH TKT-0760  Audit pass -- paragraph banners and
      *                 in-line notes added explaining the six reject
      *                 rules and the PEN/USD conversion step; no
      *                 logic changed.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *    UPSI-0 lets operations suppress the PAYMENT-RUN-RPT
      *    detail lines on a heavy day and keep only the control
      *    totals -- set from the JCL UPSI parameter, not tested by
      *    this version of the program, but left wired for the
      *    report generator that reads PAYMENT-RUN-RPT downstream.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-CURRENCY-CHARS IS 'A' THRU 'Z'
           UPSI-0 ON  STATUS IS wc-detail-rpt-requested
           UPSI-0 OFF STATUS IS wc-detail-rpt-suppressed.
      
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    Today's payments, one per line, read sequentially by
      *    B0900-READ-NEXT-TRANSACTION -- not sorted, applied in
      *    whatever order ventanilla keyed them.
           SELECT  PAYTXN-FILE ASSIGN TO PAYTXNIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-paytxn-fs.
      
      *    Loaded whole into CUSTOMER-TBL-ENTRY by COPY LOAD-
      *    MASTERS; not referenced again directly once A0100-INIT
      *    finishes (TXN-CUSTOMER-ID is only ever checked against
      *    the RECEIPT row it claims to own, never against this
      *    file, since a receipt without a valid customer could not
      *    exist on file in the first place).
           SELECT  CUSTOMER-MASTER ASSIGN TO CUSTMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-customer-master-fs.
      
      *    Loaded whole into SERVICE-TBL-ENTRY the same way; used by
      *    B0245 to compare two receipts' RCP-SERVICE-ID values, not
      *    read field by field on its own.
           SELECT  SERVICE-MASTER ASSIGN TO SVCMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-service-master-fs.
      
      *    Loaded whole into RECEIPT-TBL-ENTRY at start of job, kept
      *    current in memory as each payment is applied, and
      *    rewritten whole from the table at Z0100-REWRITE-RECEIPT-
      *    MASTER -- this FD is never read again after A0100-INIT.
           SELECT  RECEIPT-MASTER ASSIGN TO RCPMAST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-receipt-master-fs.
      
      *    Opened INPUT once at A0140 to find the current high
      *    PAYMENT-ID, then reopened EXTEND for the rest of the run
      *    so B0285 can append this run's own payments after it --
      *    payhist.cbl reads this file cold on its own next run.
           SELECT  PAYMENT-HISTORY ASSIGN TO PAYHIST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-payment-history-fs.
      
      *    One line per accepted or rejected transaction (TKT-0702
      *    widened to carry the reject rule id), plus the four
      *    control-total lines Z0200 THRU Z0230 write at EOJ.
           SELECT  PAYMENT-RUN-RPT ASSIGN TO PAYRUNRP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS wc-payment-run-rpt-fs.
      
       DATA DIVISION.
       FILE SECTION.
      
      *    Transaction layout (TXN-RECEIPT-ID, TXN-CUSTOMER-ID,
      *    TXN-AMOUNT, TXN-CURRENCY) is the PAYTXN copybook, shared
      *    with no other program in the suite.
       FD  PAYTXN-FILE.
           COPY PAYTXN.
      
       FD  CUSTOMER-MASTER.
           COPY CUSTOMER.
      
       FD  SERVICE-MASTER.
           COPY SERVICE.
      
       FD  RECEIPT-MASTER.
           COPY RECEIPT.
      
      *    PAYMENT-REC is the row format B0285 writes and A0141
      *    scans -- the same layout payhist.cbl later reads back.
       FD  PAYMENT-HISTORY.
           COPY PAYMENT.
      
      *    132-byte print line -- wide enough for the detail line's
      *    reject-rule-plus-reason text, but not the fuller format
      *    payhist.cbl carries.
       FD  PAYMENT-RUN-RPT.
       01  RPT-LINE                  PIC X(132).
      
       WORKING-STORAGE SECTION.
      *    PAYTXN-EOF drives B0100's own loop; PAYHIST-SCAN-EOF
      *    drives the one-time A0141 scan for the next PAYMENT-ID;
      *    TXN-OK/TXN-REJECTED is reset to TRUE at the top of every
      *    B0200 call and flipped to REJECTED by whichever of the
      *    six B02x0 edits fails first -- once rejected, the
      *    remaining edits in B0200 are skipped outright.
       01  wr-switches.
           05  wc-paytxn-eof-sw       PIC X VALUE 'N'.
               88  PAYTXN-EOF             VALUE 'Y'.
           05  wc-payhist-scan-eof-sw PIC X VALUE 'N'.
               88  PAYHIST-SCAN-EOF        VALUE 'Y'.
           05  wc-txn-ok-sw           PIC X VALUE 'Y'.
               88  TXN-OK               VALUE 'Y'.
               88  TXN-REJECTED         VALUE 'N'.
      
       01  wr-file-status-fields.
           05  wc-paytxn-fs                PIC XX.
           05  wc-customer-master-fs       PIC XX.
           05  wc-service-master-fs        PIC XX.
           05  wc-receipt-master-fs        PIC XX.
           05  wc-payment-history-fs       PIC XX.
           05  wc-payment-run-rpt-fs       PIC XX.
      
      *    Set by whichever B02x0 edit rejects the transaction, and
      *    strung into the PAYMENT-RUN-RPT reject line by C0200 --
      *    RN1/RN3/RN5/RN6 are the rule numbers TKT-0702 asked to
      *    see; OWN and AMT are this program's own two extra codes.
       01  wc-reject-rule-id         PIC X(4)  VALUE SPACE.
       01  wc-reject-reason         PIC X(48) VALUE SPACE.
      
      *    wn-receipt-idx-found is set once per transaction by
      *    B0220's SEARCH ALL and read by every B02x0 edit after it;
      *    wn-scan-idx is the plain sequential subscript B0240's
      *    earlier-receipt scan and the two Z01x0 rewrite paragraphs
      *    share (never both at once, so one 77-level covers both).
       77  wn-receipt-idx-found     PIC S9(6) COMP VALUE ZERO.
       77  wn-scan-idx              PIC S9(6) COMP VALUE ZERO.
      
      *    wc-txn-currency-ed holds B0210's upper-cased copy of
      *    TXN-CURRENCY; the four wn- amounts and wc-new-status are
      *    B0260/B0280's working area for the one transaction
      *    currently being applied -- reset by the next MOVE, not by
      *    an explicit clear, since every accepted path sets all of
      *    them before B0285 reads any of them.
       01  wc-txn-currency-ed        PIC X(3)  VALUE SPACE.
       01  wn-exchange-rate          PIC S9(10)V9(2) VALUE ZERO.
       01  wn-converted-amount       PIC S9(10)V9(2) VALUE ZERO.
       01  wn-prev-pending           PIC S9(10)V9(2) VALUE ZERO.
       01  wn-new-pending            PIC S9(10)V9(2) VALUE ZERO.
       01  wc-new-status             PIC X(15) VALUE SPACE.
      
      *    REDEFINES used only to break the two timestamp forms
      *    (an 8-byte date and a 14-byte date-time stamp) out of the
      *    one ACCEPT ... FROM DATE result without a second ACCEPT.
      *    TKT-0498 -- both carry a 4-digit year end to end, never
      *    the 2-digit default ACCEPT ... FROM DATE would otherwise
      *    return on an unpatched compiler.
       01  wn-today-ccyymmdd         PIC 9(8)  VALUE ZERO.
       01  wr-today-redef REDEFINES wn-today-ccyymmdd.
           05  wn-today-ccyy         PIC 9(4).
           05  wn-today-mm           PIC 9(2).
           05  wn-today-dd           PIC 9(2).
       01  wn-now-hhmmss             PIC 9(8)  VALUE ZERO.
       01  wr-now-redef REDEFINES wn-now-hhmmss.
           05  wn-now-hh             PIC 9(2).
           05  wn-now-mm             PIC 9(2).
           05  wn-now-ss             PIC 9(2).
           05  wn-now-hh100          PIC 9(2).
      *    wr-timestamp-14 is the one 14-byte CCYYMMDDHHMMSS value
      *    A0100-INIT builds once per run and B0280/B0285 both MOVE
      *    whole (via the X(14) REDEFINES below) into every audit
      *    timestamp column they touch -- PAY-DATE, PAY-DATE-REGIST,
      *    PAY-DATE-MODIFI and RCP-DATE-MODIFI all get the identical
      *    value for a given run, not four separate ACCEPTs.
       01  wr-timestamp-14.
           05  wn-ts-ccyymmdd        PIC 9(8).
           05  wn-ts-hhmmss          PIC 9(6).
       01  wr-timestamp-redef REDEFINES wr-timestamp-14
                                   PIC X(14).
      
      *    wn-max-payment-id is A0140's running high-water mark off
      *    PAYMENT-HISTORY; wn-next-payment-id is one past it, handed
      *    out to each accepted transaction in turn by B0285 and
      *    bumped after every WRITE so two transactions in the same
      *    run never collide on the same id.
       77  wn-max-payment-id         PIC 9(9)  COMP VALUE ZERO.
       77  wn-next-payment-id        PIC 9(9)  COMP VALUE ZERO.
      
      *    TKT-0455 -- one counter per reject rule plus the three
      *    overall counts, so Z0200 THRU Z0230 can print exactly how
      *    many of each kind of rejection Cobranzas needs to chase.
       01  wr-control-totals.
           05  wn-txn-read-cnt       PIC 9(7) COMP VALUE ZERO.
           05  wn-txn-accept-cnt     PIC 9(7) COMP VALUE ZERO.
           05  wn-txn-reject-cnt     PIC 9(7) COMP VALUE ZERO.
           05  wn-rej-rn1-cnt        PIC 9(7) COMP VALUE ZERO.
           05  wn-rej-owner-cnt      PIC 9(7) COMP VALUE ZERO.
           05  wn-rej-rn5-cnt        PIC 9(7) COMP VALUE ZERO.
           05  wn-rej-rn6-cnt        PIC 9(7) COMP VALUE ZERO.
           05  wn-rej-amt-cnt        PIC 9(7) COMP VALUE ZERO.
           05  wn-rej-rn3-cnt        PIC 9(7) COMP VALUE ZERO.
           05  wn-total-applied      PIC S9(12)V9(2) COMP-3 VALUE ZERO.
      
      *    Shared by both C0100 (accepted) and C0200 (rejected) --
      *    wc-rpt-status carries either the new RECEIPT status or the
      *    STRINGed rule-id-plus-reason text, never both.
       01  wr-rpt-detail-line.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wn-rpt-receipt-id      PIC 9(9).
      *    Customer id is printed even on a reject line, so OWN
      *    rejections (wrong receipt/customer pairing) are easy to
      *    spot without cross-referencing CUSTOMER-MASTER by hand.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wn-rpt-customer-id     PIC 9(9).
           05  FILLER                PIC X(1)  VALUE SPACE.
      *    Tendered amount, as keyed -- not the converted figure,
      *    which prints separately below so both are visible on the
      *    same line.
           05  we-rpt-amount          PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  wc-rpt-currency        PIC X(3).
           05  FILLER                PIC X(1)  VALUE SPACE.
      *    Amount actually applied, in the receipt's own currency --
      *    equals we-rpt-amount whenever no conversion was needed.
           05  we-rpt-converted       PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  we-rpt-new-pending     PIC Z(9)9.99-.
           05  FILLER                PIC X(1)  VALUE SPACE.
      *    PAID/PARTIALLY_PAID on an accepted line; the reject rule
      *    id plus reason text, STRINGed together, on a rejected one.
           05  wc-rpt-status          PIC X(40).
           05  FILLER                PIC X(22) VALUE SPACE.
      
      *    One flat 132-byte buffer -- Z0200 THRU Z0230 each STRING
      *    their own label and figure into it fresh rather than
      *    sharing named fields, since the four total lines have no
      *    columns in common.
       01  wr-rpt-totals-line.
           05  FILLER                PIC X(132) VALUE SPACE.
      
      *    MASTER-TABLES supplies CUSTOMER-TBL-ENTRY, SERVICE-TBL-
      *    ENTRY and RECEIPT-TBL-ENTRY plus the OCCURS counts and
      *    CUST-IDX/SVC-IDX/RCP-IDX subscripts COPY LOAD-MASTERS and
      *    the SEARCH ALL verbs above use; Z0900-error-wkstg supplies
      *    the WC-MSG-* fields Z0900-ERROR-ROUTINE prints.
           COPY MASTER-TABLES.
           COPY Z0900-error-wkstg.
      
       PROCEDURE DIVISION.
      *    Paragraphs below run in four bands: A0xxx start-of-job,
      *    B0xxx the per-transaction apply loop, C0xxx the report
      *    lines that loop writes, Z0xxx end-of-job and the shared
      *    error path -- the same banding the rest of the suite uses.
      
      *    Mainline -- load the masters, apply every transaction on
      *    PAYTXN-FILE in turn, rewrite RECEIPT-MASTER whole with
      *    the updated pending amounts, print the control totals,
      *    close down.  WC-MSG-SRCFILE is stamped once here so every
      *    later call into Z0900-ERROR-ROUTINE tags its console
      *    message with this program's own name.
       000-RUN-PAYREG.
           MOVE 'payreg.cbl' TO WC-MSG-SRCFILE
           PERFORM A0100-INIT
           PERFORM B0100-PROCESS-TRANSACTIONS UNTIL PAYTXN-EOF
           PERFORM Z0100-REWRITE-RECEIPT-MASTER
           PERFORM Z0200-WRITE-CONTROL-TOTALS THRU
               Z0230-WRITE-AMOUNT-TOTAL
           PERFORM Z0300-CLOSE-DOWN
           STOP RUN.
      *****************************************************************
      
      *    Start-of-job: zero the control totals, stamp today's
      *    date and a run timestamp (TKT-0498 -- both 4-digit-year),
      *    bring the three masters into memory, work out the next
      *    PAYMENT-ID, then open the transaction, history and report
      *    files and prime the read-ahead for B0100's loop.
       A0100-INIT.
           MOVE ZERO TO wn-txn-read-cnt wn-txn-accept-cnt
               wn-txn-reject-cnt wn-rej-rn1-cnt wn-rej-owner-cnt
               wn-rej-rn5-cnt wn-rej-rn6-cnt wn-rej-amt-cnt
               wn-rej-rn3-cnt
           MOVE ZERO TO wn-total-applied
      
           ACCEPT wn-today-ccyymmdd FROM DATE YYYYMMDD
           ACCEPT wn-now-hhmmss FROM TIME
           MOVE wn-today-ccyymmdd TO wn-ts-ccyymmdd
           MOVE wn-now-hh TO wn-ts-hhmmss(1:2)
           MOVE wn-now-mm TO wn-ts-hhmmss(3:2)
           MOVE wn-now-ss TO wn-ts-hhmmss(5:2)
      
           PERFORM A0110-LOAD-CUSTOMER-MASTER
           PERFORM A0120-LOAD-SERVICE-MASTER
           PERFORM A0130-LOAD-RECEIPT-MASTER
           PERFORM A0140-DETERMINE-NEXT-PAYMENT-ID
      
           OPEN INPUT PAYTXN-FILE
           IF wc-paytxn-fs NOT = '00'
               MOVE 'PAYTXN-FILE'       TO WC-MSG-FILENAME
               MOVE wc-paytxn-fs        TO WC-MSG-FILESTAT
               MOVE 'A0100-INIT'        TO WC-MSG-PARA
               PERFORM Z0900-ERROR-ROUTINE
               STOP RUN
           END-IF
      
      *    EXTEND, not OUTPUT -- A0140 just finished reading this
      *    same file cold to find the high PAYMENT-ID, and today's
      *    new rows must land after that history, not replace it.
           OPEN EXTEND  PAYMENT-HISTORY
                OUTPUT  PAYMENT-RUN-RPT
      
           PERFORM B0900-READ-NEXT-TRANSACTION.
      *****************************************************************
      
           COPY LOAD-MASTERS.
      *****************************************************************
      
      *    TKT-0318 -- PAYMENT-ID is assigned here, by scanning
      *    PAYMENT-HISTORY for the current high key, rather than
      *    trusting a value punched on the transaction card; a file
      *    that does not exist yet (first run) is treated as having
      *    no history at all, not an error.
       A0140-DETERMINE-NEXT-PAYMENT-ID.
           MOVE ZERO TO wn-max-payment-id
           OPEN INPUT PAYMENT-HISTORY
           IF wc-payment-history-fs = '00'
               PERFORM A0141-SCAN-ONE-PAYMENT
                   UNTIL PAYHIST-SCAN-EOF
               CLOSE PAYMENT-HISTORY
           ELSE
               MOVE 'N' TO wc-payhist-scan-eof-sw
           END-IF
           COMPUTE wn-next-payment-id = wn-max-payment-id + 1.
      *****************************************************************
      
      *    Plain sequential scan, once per run, over the whole
      *    history file -- tracks the highest PAYMENT-ID seen, never
      *    the row itself, so the table does not need to hold onto
      *    anything once the scan ends.
       A0141-SCAN-ONE-PAYMENT.
           READ PAYMENT-HISTORY
               AT END
                   SET PAYHIST-SCAN-EOF TO TRUE
               NOT AT END
                   IF PAYMENT-ID OF PAYMENT-REC > wn-max-payment-id
                       MOVE PAYMENT-ID OF PAYMENT-REC
                           TO wn-max-payment-id
                   END-IF
           END-READ.
      *****************************************************************
      
      *    Driven by 000-RUN-PAYREG UNTIL PAYTXN-EOF -- process the
      *    transaction the read-ahead already has in the PAYTXN-FILE
      *    record, then read one more for next time.
       B0100-PROCESS-TRANSACTIONS.
           ADD 1 TO wn-txn-read-cnt
           PERFORM B0200-PROCESS-ONE-TRANSACTION
           PERFORM B0900-READ-NEXT-TRANSACTION.
      *****************************************************************
      
      *    Six edits run in a fixed order, each skipped once
      *    TXN-REJECTED is set by an earlier one -- the first failing
      *    rule is the only reason reported, even if a later rule
      *    would also have failed the same transaction.
       B0200-PROCESS-ONE-TRANSACTION.
           SET TXN-OK TO TRUE
           MOVE SPACE TO wc-reject-rule-id wc-reject-reason
      
      *    RN1 -- currency must edit to PEN or USD.
           PERFORM B0210-EDIT-CURRENCY
      
      *    OWN -- the receipt must exist and belong to this customer.
      *    One rule, two separate failure causes -- see B0220 itself.
           IF TXN-OK
               PERFORM B0220-LOCATE-AND-VERIFY-RECEIPT
           END-IF
      
      *    RN5 -- the receipt must not already be PAID.
           IF TXN-OK
               PERFORM B0230-CHECK-ALREADY-PAID
           END-IF
      
      *    RN6 -- no earlier-due receipt of the same service may
      *    still be unpaid.
           IF TXN-OK
               PERFORM B0240-CHECK-PAYMENT-ORDER
           END-IF
      
      *    AMT -- the tendered amount must be greater than zero.
           IF TXN-OK
               PERFORM B0250-EDIT-AMOUNT
           END-IF
      
      *    Not itself an edit -- always runs once every prior rule
      *    has passed, so B0270's overpayment check below has a
      *    converted amount to compare against.
           IF TXN-OK
               PERFORM B0260-DETERMINE-RATE-AND-CONVERT
           END-IF
      
      *    RN3 -- the converted amount must not exceed what is still
      *    pending on the receipt.
           IF TXN-OK
               PERFORM B0270-CHECK-OVERPAYMENT
           END-IF
      
      *    TXN-OK here means every one of the six edits passed --
      *    apply the payment and count it; otherwise count the
      *    rejection and print the rule and reason that stopped it.
           IF TXN-OK
               PERFORM B0280-APPLY-PAYMENT
               ADD 1 TO wn-txn-accept-cnt
               PERFORM C0100-WRITE-DETAIL-LINE
           ELSE
               ADD 1 TO wn-txn-reject-cnt
               PERFORM C0200-WRITE-REJECT-LINE
           END-IF.
      *****************************************************************
      
      *    TKT-0260 -- case blind.  ventanilla's newer terminals
      *    let cajeros key lower case, and every one of them was
      *    bouncing on a straight equality test before this fix.
       B0210-EDIT-CURRENCY.
           MOVE TXN-CURRENCY TO wc-txn-currency-ed
           INSPECT wc-txn-currency-ed CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
      
           IF wc-txn-currency-ed = 'PEN' OR wc-txn-currency-ed = 'USD'
               MOVE wc-txn-currency-ed TO TXN-CURRENCY
           ELSE
               SET TXN-REJECTED TO TRUE
               ADD 1 TO wn-rej-rn1-cnt
               MOVE 'RN1'  TO wc-reject-rule-id
               MOVE 'ONLY PEN OR USD ALLOWED' TO wc-reject-reason
           END-IF.
      *****************************************************************
      
      *    RECEIPT-TBL-ENTRY is kept in receipt-id order by COPY
      *    LOAD-MASTERS, so SEARCH ALL finds the match in a handful
      *    of compares regardless of table size; the ownership check
      *    below only runs once the receipt itself is found.
       B0220-LOCATE-AND-VERIFY-RECEIPT.
           MOVE ZERO TO wn-receipt-idx-found
           SET RCP-IDX TO 1
           SEARCH ALL RECEIPT-TBL-ENTRY
               AT END
                   SET TXN-REJECTED TO TRUE
                   ADD 1 TO wn-rej-owner-cnt
                   MOVE 'OWN' TO wc-reject-rule-id
                   MOVE 'RECEIPT NOT FOUND' TO wc-reject-reason
               WHEN RECEIPT-ID OF RECEIPT-TBL-ENTRY (RCP-IDX)
                       = TXN-RECEIPT-ID
                   SET wn-receipt-idx-found TO RCP-IDX
           END-SEARCH
      
      *    Ownership check only runs once the receipt itself is
      *    found -- the OWN rule covers both "no such receipt" and
      *    "receipt belongs to someone else" under one rule id,
      *    since Cobranzas treats both as the same kind of mistake.
           IF TXN-OK
               IF RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
                       (wn-receipt-idx-found) NOT = TXN-CUSTOMER-ID
                   SET TXN-REJECTED TO TRUE
                   ADD 1 TO wn-rej-owner-cnt
                   MOVE 'OWN' TO wc-reject-rule-id
                   MOVE 'RECEIPT DOES NOT BELONG TO CUSTOMER'
                       TO wc-reject-reason
               END-IF
           END-IF.
      *****************************************************************
      
      *    RCP-STAT-PAID is an 88-level off RCP-STATUS in the
      *    RECEIPT copybook -- true once B0280 has already driven
      *    this same receipt's pending amount to zero on a prior
      *    transaction, this run or an earlier one.
       B0230-CHECK-ALREADY-PAID.
           IF RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
               SET TXN-REJECTED TO TRUE
               ADD 1 TO wn-rej-rn5-cnt
               MOVE 'RN5' TO wc-reject-rule-id
               MOVE 'RECEIPT ALREADY PAID' TO wc-reject-reason
           END-IF.
      *****************************************************************
      
      *    RN6 -- every earlier-due receipt of the same service and
      *    customer must already be PAID before this one can be.
       B0240-CHECK-PAYMENT-ORDER.
           MOVE 1 TO wn-scan-idx
           PERFORM B0245-CHECK-ONE-EARLIER-RECEIPT
               UNTIL wn-scan-idx > wn-receipt-count
                   OR TXN-REJECTED.
      *****************************************************************
      
      *    Whole-table scan, one call per RECEIPT-TBL-ENTRY row --
      *    a match requires the same service, the same customer, an
      *    earlier due date than the receipt being paid, and that
      *    the earlier receipt is still unpaid; any one of the four
      *    failing to hold clears this receipt of the RN6 edit.
       B0245-CHECK-ONE-EARLIER-RECEIPT.
           IF RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
               = RCP-SERVICE-ID OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
             AND RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY (wn-scan-idx)
               = RCP-CUSTOMER-ID OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
             AND RCP-DUE-DATE OF RECEIPT-TBL-ENTRY (wn-scan-idx)
               < RCP-DUE-DATE OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
             AND NOT RCP-STAT-PAID OF RECEIPT-TBL-ENTRY
                   (wn-scan-idx)
               SET TXN-REJECTED TO TRUE
               ADD 1 TO wn-rej-rn6-cnt
               MOVE 'RN6' TO wc-reject-rule-id
               MOVE
               'CANNOT PAY - PREVIOUS RECEIPTS ARE UNPAID'
                   TO wc-reject-reason
           END-IF
           ADD 1 TO wn-scan-idx.
      *****************************************************************
      
      *    A zero or negative TXN-AMOUNT is a data-entry error, not
      *    a legitimate payment -- rejected outright, never applied.
       B0250-EDIT-AMOUNT.
           IF TXN-AMOUNT NOT > ZERO
               SET TXN-REJECTED TO TRUE
               ADD 1 TO wn-rej-amt-cnt
               MOVE 'AMT' TO wc-reject-rule-id
               MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
                   TO wc-reject-reason
           END-IF.
      *****************************************************************
      
      *    RN4 -- convert the tendered amount to the receipt's own
      *    currency at the fixed 3.50 PEN/USD rate; no conversion
      *    needed when the two currencies already match.  TKT-0401 --
      *    the COMPUTE ROUNDED below is HALF-UP explicitly, not the
      *    compiler default, after a shop audit flagged the ambiguity.
       B0260-DETERMINE-RATE-AND-CONVERT.
      *    Same currency -- rate of 1.00, no arithmetic needed.
           IF TXN-CURRENCY = RCP-CURRENCY OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
               MOVE 1.00 TO wn-exchange-rate
               MOVE TXN-AMOUNT TO wn-converted-amount
           ELSE
      *    Currencies differ -- always the fixed 3.50 PEN/USD rate,
      *    never a rate pulled off a table, since Finanzas has never
      *    asked this suite to float it.
               MOVE 3.50 TO wn-exchange-rate
               IF TXN-CURRENCY = 'USD'
      *    Paying a PEN receipt with USD -- multiply up.
                   COMPUTE wn-converted-amount ROUNDED =
                       TXN-AMOUNT * wn-exchange-rate
               ELSE
      *    Paying a USD receipt with PEN -- divide down.
                   COMPUTE wn-converted-amount ROUNDED =
                       TXN-AMOUNT / wn-exchange-rate
               END-IF
           END-IF.
      *****************************************************************
      
      *    TKT-0140 -- overpayment rejects outright instead of
      *    clamping to the pending amount; auditoria asked for a
      *    hard stop rather than a silent partial apply that would
      *    leave the tendered amount and the applied amount out of
      *    step on PAYMENT-HISTORY.
       B0270-CHECK-OVERPAYMENT.
           IF wn-converted-amount > RCP-PENDING-AMOUNT OF
                   RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
               SET TXN-REJECTED TO TRUE
               ADD 1 TO wn-rej-rn3-cnt
               MOVE 'RN3' TO wc-reject-rule-id
               MOVE 'PAYMENT EXCEEDS PENDING AMOUNT'
                   TO wc-reject-reason
           END-IF.
      *****************************************************************
      
      *    Updates the in-memory RECEIPT-TBL-ENTRY row only --
      *    Z0100-REWRITE-RECEIPT-MASTER carries every change made
      *    here back out to RECEIPT-MASTER once at EOJ, not row by
      *    row as each payment is applied.
       B0280-APPLY-PAYMENT.
      *    wn-prev-pending is kept so B0285 can write both the
      *    before and after pending amounts to PAYMENT-HISTORY --
      *    Cobranzas traces a dispute off those two figures alone,
      *    without needing to replay every prior payment.
           MOVE RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
               (wn-receipt-idx-found) TO wn-prev-pending
           COMPUTE wn-new-pending = wn-prev-pending -
               wn-converted-amount
      
      *    B0270 already confirmed wn-converted-amount cannot exceed
      *    wn-prev-pending, so wn-new-pending can only land at zero
      *    or a positive remainder -- never negative.
           IF wn-new-pending = ZERO
               MOVE 'PAID' TO wc-new-status
           ELSE
               MOVE 'PARTIALLY_PAID' TO wc-new-status
           END-IF
      
           MOVE wn-new-pending TO
               RCP-PENDING-AMOUNT OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
           MOVE wc-new-status TO
               RCP-STATUS OF RECEIPT-TBL-ENTRY (wn-receipt-idx-found)
           MOVE 1 TO
               RCP-USER-MODIFI OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
           MOVE wr-timestamp-redef TO
               RCP-DATE-MODIFI OF RECEIPT-TBL-ENTRY
                   (wn-receipt-idx-found)
      
           PERFORM B0285-WRITE-PAYMENT-RECORD.
      *****************************************************************
      
      *    TKT-0102 -- PAY-EXCHANGE-RATE is always written, even
      *    when it is 1.00 (no conversion needed), so payhist.cbl
      *    never has to guess whether a rate was actually applied.
      *    REGIST fields are stamped once here and never touched
      *    again; MODIFI fields mirror the RECEIPT row's own audit
      *    columns as of this same payment.
       B0285-WRITE-PAYMENT-RECORD.
           MOVE SPACE TO PAYMENT-REC
      *    This run's own assigned id, not anything off the
      *    transaction card (TKT-0318).
           MOVE wn-next-payment-id  TO PAYMENT-ID OF PAYMENT-REC
           MOVE TXN-RECEIPT-ID      TO PAY-RECEIPT-ID
           MOVE TXN-CUSTOMER-ID     TO PAY-CUSTOMER-ID
           MOVE wr-timestamp-redef  TO PAY-DATE
      *    Tendered amount and currency, as keyed -- PAY-EXCHANGE-
      *    RATE below is what converts it.
           MOVE TXN-AMOUNT          TO PAY-AMOUNT
           MOVE TXN-CURRENCY        TO PAY-CURRENCY
           MOVE wn-exchange-rate    TO PAY-EXCHANGE-RATE
           MOVE wn-prev-pending     TO PAY-PREV-PENDING
           MOVE wn-new-pending      TO PAY-NEW-PENDING
           MOVE wc-new-status       TO PAY-STATUS
      *    REGIST and MODIFI columns are identical on a freshly
      *    written row -- MODIFI only ever changes if some later
      *    process edits this payment row after the fact, which
      *    nothing in this suite currently does.
           MOVE wr-timestamp-redef  TO PAY-DATE-REGIST
           MOVE 1                   TO PAY-USER-REGIST
           MOVE wr-timestamp-redef  TO PAY-DATE-MODIFI
           MOVE 1                   TO PAY-USER-MODIFI
      
           WRITE PAYMENT-REC
      
           ADD 1 TO wn-next-payment-id
           ADD wn-converted-amount TO wn-total-applied.
      *****************************************************************
      
      *    Read-ahead for the B0100 loop -- A0100-INIT primes the
      *    first transaction before the UNTIL loop ever tests
      *    PAYTXN-EOF, so an empty PAYTXN-FILE falls straight
      *    through to shutdown without ever calling B0200.
       B0900-READ-NEXT-TRANSACTION.
           READ PAYTXN-FILE
               AT END
                   SET PAYTXN-EOF TO TRUE
           END-READ.
      *****************************************************************
      
      *    wc-new-status here is the updated RECEIPT status
      *    (PAID or PARTIALLY_PAID) B0280 just set, not a reject
      *    reason -- this paragraph is only PERFORMed for accepted
      *    transactions.
       C0100-WRITE-DETAIL-LINE.
           MOVE SPACE TO wr-rpt-detail-line
           MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
           MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
           MOVE TXN-AMOUNT         TO we-rpt-amount
           MOVE TXN-CURRENCY       TO wc-rpt-currency
           MOVE wn-converted-amount TO we-rpt-converted
           MOVE wn-new-pending     TO we-rpt-new-pending
           MOVE wc-new-status      TO wc-rpt-status
           MOVE wr-rpt-detail-line TO RPT-LINE
           WRITE RPT-LINE.
      *****************************************************************
      
      *    TKT-0702 -- wc-rpt-status is overloaded here to carry the
      *    reject rule id ahead of the reason text, STRINGed
      *    together, rather than adding a separate report column.
       C0200-WRITE-REJECT-LINE.
           MOVE SPACE TO wr-rpt-detail-line
           MOVE TXN-RECEIPT-ID     TO wn-rpt-receipt-id
           MOVE TXN-CUSTOMER-ID    TO wn-rpt-customer-id
           MOVE TXN-AMOUNT         TO we-rpt-amount
           MOVE TXN-CURRENCY       TO wc-rpt-currency
           STRING wc-reject-rule-id DELIMITED BY SIZE
               '-REJECTED ' DELIMITED BY SIZE
               wc-reject-reason DELIMITED BY SIZE
               INTO wc-rpt-status
           MOVE wr-rpt-detail-line TO RPT-LINE
           WRITE RPT-LINE.
      *****************************************************************
      
      *    RECEIPT-MASTER is reopened OUTPUT and every row in
      *    RECEIPT-TBL-ENTRY is written back in table order --
      *    simpler than a REWRITE-in-place scheme, and the whole
      *    table already fits comfortably in memory.
       Z0100-REWRITE-RECEIPT-MASTER.
           CLOSE RECEIPT-MASTER
           OPEN OUTPUT RECEIPT-MASTER
           MOVE 1 TO wn-scan-idx
           PERFORM Z0105-REWRITE-ONE-RECEIPT
               UNTIL wn-scan-idx > wn-receipt-count
           CLOSE RECEIPT-MASTER.
      *****************************************************************
      
      *    wn-scan-idx is reused here from B0240/B0245 above --
      *    both loops run one at a time, never nested, so sharing
      *    the one 77-level subscript is safe.
       Z0105-REWRITE-ONE-RECEIPT.
           MOVE RECEIPT-TBL-ENTRY (wn-scan-idx) TO RECEIPT-REC
           WRITE RECEIPT-REC
           ADD 1 TO wn-scan-idx.
      *****************************************************************
      
      *    TKT-0715 split the totals write-up into four numbered
      *    paragraphs that fall straight through one to the next --
      *    driven as a single PERFORM ... THRU range out of 000-RUN-
      *    PAYREG, matching the house habit for a fixed print
      *    sequence.
       Z0200-WRITE-CONTROL-TOTALS.
           MOVE SPACE TO wr-rpt-totals-line
           STRING ' TRANSACTIONS READ .......... ' DELIMITED BY SIZE
               wn-txn-read-cnt DELIMITED BY SIZE
               INTO wr-rpt-totals-line
           WRITE RPT-LINE FROM wr-rpt-totals-line.
      *****************************************************************
      
      *    Second of the four TKT-0715 steps -- falls straight
      *    through from Z0200, no GO TO, since 000-RUN-PAYREG PERFORMs
      *    this whole range as one THRU.
       Z0210-WRITE-ACCEPT-TOTAL.
           MOVE SPACE TO wr-rpt-totals-line
           STRING ' TRANSACTIONS ACCEPTED ...... ' DELIMITED BY SIZE
               wn-txn-accept-cnt DELIMITED BY SIZE
               INTO wr-rpt-totals-line
           WRITE RPT-LINE FROM wr-rpt-totals-line.
      *****************************************************************
      
      *    Third step -- one figure per reject rule, TKT-0455, so
      *    Cobranzas can see at a glance which edit is catching the
      *    most transactions without pulling the detail lines.
       Z0220-WRITE-REJECT-TOTAL.
           MOVE SPACE TO wr-rpt-totals-line
           STRING ' TRANSACTIONS REJECTED ...... ' DELIMITED BY SIZE
               wn-txn-reject-cnt DELIMITED BY SIZE
               '  RN1=' DELIMITED BY SIZE
               wn-rej-rn1-cnt DELIMITED BY SIZE
               ' OWN=' DELIMITED BY SIZE
               wn-rej-owner-cnt DELIMITED BY SIZE
               ' RN5=' DELIMITED BY SIZE
               wn-rej-rn5-cnt DELIMITED BY SIZE
               ' RN6=' DELIMITED BY SIZE
               wn-rej-rn6-cnt DELIMITED BY SIZE
               ' AMT=' DELIMITED BY SIZE
               wn-rej-amt-cnt DELIMITED BY SIZE
               ' RN3=' DELIMITED BY SIZE
               wn-rej-rn3-cnt DELIMITED BY SIZE
               INTO wr-rpt-totals-line
           WRITE RPT-LINE FROM wr-rpt-totals-line.
      *****************************************************************
      
      *    Fourth and last of the TKT-0715 steps -- falls through
      *    to end-of-paragraph, back to the PERFORM ... THRU that
      *    called Z0200.
       Z0230-WRITE-AMOUNT-TOTAL.
           MOVE SPACE TO wr-rpt-totals-line
           STRING ' TOTAL AMOUNT APPLIED ....... ' DELIMITED BY SIZE
               wn-total-applied DELIMITED BY SIZE
               INTO wr-rpt-totals-line
           WRITE RPT-LINE FROM wr-rpt-totals-line.
      *****************************************************************
      
      *    RECEIPT-MASTER is already closed by Z0100; CUSTOMER-
      *    MASTER and SERVICE-MASTER are closed inside COPY LOAD-
      *    MASTERS once each load finishes -- only these three files
      *    are still open by the time 000-RUN-PAYREG gets here.
       Z0300-CLOSE-DOWN.
           CLOSE PAYTXN-FILE PAYMENT-HISTORY PAYMENT-RUN-RPT.
      *****************************************************************
      
      *    Shared error/abend path -- see COPYLIB-Z0900-error-
      *    routine; every caller above fills WC-MSG-FILENAME/
      *    FILESTAT/PARA before PERFORMing here, the same contract
      *    every program in the suite uses.
       Z0900-ERROR-ROUTINE.
           COPY Z0900-error-routine.
       .
      
